000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ACTNLDGR.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 07/02/13.
000600 DATE-COMPILED. 07/02/13.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*         MAINTAINS THE RISK-ACTION LEDGER -- THE KEYED STORE OF
001200*         OPEN/IN-PROGRESS/RESOLVED FOLLOW-UP ACTIONS RAISED
001300*         AGAINST A SHIFT-STAFFING GAP OR A CREDENTIAL EVENT.
001400*         THREE PASSES PER RUN:
001500*
001600*           1.  APPLY EVERY CREATE/UPDATE TRANSACTION ON
001700*               ACTNTRN-FILE AGAINST THE INDEXED MASTER
001800*               (ACTNMSTR), ASSIGNING A NEW ACT-NNNNN ID ON
001900*               EACH CREATE.
002000*           2.  RELOAD THE WHOLE MASTER INTO A WORKING-STORAGE
002100*               TABLE, APPLY THE OPTIONAL LIST-FILTER PARM CARD
002200*               (RAPMPARM-FILE), SORT THE SURVIVORS BY
002300*               UPDATED-TS DESCENDING AND WRITE THE REQUESTED
002400*               PAGE TO ACTNLIST-FILE.
002500*           3.  DISPLAY THE OPEN/IN-PROGRESS/RESOLVED COUNTS AND
002600*               THE MEDIAN TIME-TO-RESOLVE IN HOURS OVER EVERY
002700*               RESOLVED ACTION (CALLS DTEDAYS FOR THE DAY-COUNT
002800*               PORTION OF EACH DURATION).
002900*
003000*         THE MASTER IS OPENED I-O, ACCESS MODE DYNAMIC, SO THE
003100*         SAME RUN CAN BOTH RANDOM-READ/REWRITE IT FOR THE
003200*         TRANSACTION PASS AND SEQUENTIALLY BROWSE IT TWICE MORE
003300*         (ONCE TO FIND THE CURRENT HIGH-WATER ID, ONCE TO LOAD
003400*         THE TABLE) WITHOUT A SECOND OPEN.
003500*
003600******************************************************************
003700
003800               TRANSACTION FEED        -   ACTNTRN-FILE
003900
004000               LIST/SUMMARY PARM CARD  -   RAPMPARM-FILE
004100
004200               RISK-ACTION MASTER      -   ACTNMSTR
004300
004400               LIST OUTPUT PRODUCED    -   ACTNLIST-FILE
004500
004600               DUMP FILE               -   SYSOUT
004700
004800******************************************************************
004900*    CHANGE LOG
005000******************************************************************
005100*    07/02/13  MKO  INITIAL VERSION -- RISK-ACTION PILOT (RQ1188)
005200*                   CREATE/UPDATE TRANSACTIONS AGAINST ACTNMSTR
005300*                   ONLY, NO LIST OR SUMMARY PASS YET
005400*    12/11/15  RVT  PRIORITY AND OWNER ADDED TO THE MASTER AND TO
005500*                   THE UPDATE TRANSACTION LAYOUT (RQ1188)
005600*    03/02/17  JWS  LIST PASS ADDED -- FILTER/SORT/PAGINATE
005700*                   AGAINST A FRESH RELOAD OF THE WHOLE LEDGER
005800*                   (RQ1340)
005900*    09/14/19  RVT  SUMMARY PASS ADDED -- OPEN/IN-PROGRESS/
006000*                   RESOLVED COUNTS DISPLAYED AT END OF JOB
006100*                   (RQ1755)
006200*    02/04/25  MKO  MEDIAN TIME-TO-RESOLVE ADDED TO THE SUMMARY,
006300*                   CALLS DTEDAYS FOR THE DAY-COUNT PORTION OF
006400*                   EACH RESOLVED ACTION'S DURATION (RQ1524)
006500*    02/04/25  MKO  RACT-ACTION-ID ASSIGNMENT SWITCHED FROM AN
006600*                   OPERATOR-SUPPLIED NEXT-NUMBER CARD TO A
006700*                   ONE-PASS SCAN OF THE MASTER FOR THE CURRENT
006800*                   HIGH-WATER MARK -- THE NEXT-NUMBER CARD KEPT
006900*                   GETTING OUT OF STEP BETWEEN RUNS (RQ1524)
007000******************************************************************
007100
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER. IBM-390.
007500 OBJECT-COMPUTER. IBM-390.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT SYSOUT
008100     ASSIGN TO UT-S-SYSOUT
008200       ORGANIZATION IS SEQUENTIAL.
008300
008400     SELECT ACTNTRN-FILE
008500     ASSIGN TO UT-S-ACTNTRN
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS TFCODE.
008800
008900     SELECT RAPMPARM-FILE
009000     ASSIGN TO UT-S-RAPMPRM
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS PFCODE.
009300
009400     SELECT ACTNMSTR
009500            ASSIGN       TO ACTNMSTR
009600            ORGANIZATION IS INDEXED
009700            ACCESS MODE  IS DYNAMIC
009800            RECORD KEY   IS ACTNMSTR-KEY
009900            FILE STATUS  IS MFCODE.
010000
010100     SELECT ACTNLIST-FILE
010200     ASSIGN TO UT-S-ACTNOUT
010300       ACCESS MODE IS SEQUENTIAL
010400       FILE STATUS IS LFCODE.
010500
010600 DATA DIVISION.
010700 FILE SECTION.
010800 FD  SYSOUT
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 130 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS SYSOUT-REC.
011400 01  SYSOUT-REC  PIC X(130).
011500
011600 FD  ACTNTRN-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 152 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS FD-ACTNTRN-REC.
012200 01  FD-ACTNTRN-REC                      PIC X(152).
012300
012400 FD  RAPMPARM-FILE
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 80 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS FD-RAPMPARM-REC.
013000 01  FD-RAPMPARM-REC                     PIC X(80).
013100
013200******* THE MASTER'S OWN FD RECORD CARRIES ONLY THE KEY AND A
013300******* FILLER PAD -- THE REAL 12 FIELDS LIVE IN THE RACT-REC
013400******* WORKING-STORAGE COPY (COPY RACTREC BELOW), MOVED IN ON A
013500******* READ INTO AND MOVED OUT ON A WRITE/REWRITE FROM, SAME
013600******* HABIT THE OLD PATMSTR RUN USED.
013700 FD  ACTNMSTR
013800     RECORD CONTAINS 190 CHARACTERS
013900     DATA RECORD IS ACTNMSTR-REC.
014000 01  ACTNMSTR-REC.
014100     05  ACTNMSTR-KEY            PIC X(12).
014200     05  FILLER                  PIC X(178).
014300
014400 FD  ACTNLIST-FILE
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD
014700     RECORD CONTAINS 190 CHARACTERS
014800     BLOCK CONTAINS 0 RECORDS
014900     DATA RECORD IS FD-ACTNLIST-REC.
015000 01  FD-ACTNLIST-REC                     PIC X(190).
015100
015200 WORKING-STORAGE SECTION.
015300 01  FILE-STATUS-CODES.
015400     05  TFCODE                  PIC X(02).
015500         88  CODE-READ-TRN       VALUE SPACES.
015600         88  NO-MORE-TRN         VALUE "10".
015700     05  PFCODE                  PIC X(02).
015800         88  CODE-READ-PARM      VALUE SPACES.
015900         88  NO-MORE-PARM        VALUE "10".
016000     05  MFCODE                  PIC X(02).
016100         88  RECORD-FOUND        VALUE "00".
016200         88  END-OF-MASTER       VALUE "10" "23" "46".
016300     05  LFCODE                  PIC X(02).
016400         88  CODE-WRITE          VALUE SPACES.
016500
016600 COPY RACTREC.
016700 COPY RACTTRN.
016800 COPY RAPMREC.
016900
017000******************************************************************
017100*    WS-ACTION-ID-HOLD-X -- PULLS THE 5-DIGIT SEQUENCE NUMBER
017200*    BACK OUT OF AN "ACT-NNNNN" ID SO 060-FIND-HIGH-WATER-MARK
017300*    CAN FIND THE CURRENT MAXIMUM WITHOUT A SEPARATE CONTROL
017400*    RECORD.
017500******************************************************************
017600 01  WS-ACTION-ID-HOLD           PIC X(12).
017700 01  WS-ACTION-ID-HOLD-X REDEFINES WS-ACTION-ID-HOLD.
017800     05  FILLER                  PIC X(04).
017900     05  WS-ACTION-ID-SEQ        PIC 9(05).
018000     05  FILLER                  PIC X(03).
018100
018200 01  WS-NEXT-SEQ                 PIC 9(05) COMP.
018300 01  WS-NEXT-SEQ-PRT             PIC 9(05).
018400
018500******************************************************************
018600*    RUN-DATE FIELDS -- 6-DIGIT ACCEPT FROM DATE IS THE OLD HOUSE
018700*    HABIT, CENTURY-WINDOWED THE SAME WAY CREDRISK/CENSFCST DO
018800*    (YY < 50 IS 20YY, ELSE 19YY).  RUN-TIME COMES FROM ACCEPT
018900*    FROM TIME, 6-DIGIT HHMMSS.  TOGETHER THEY BUILD THE 14-DIGIT
019000*    "NOW" STAMP USED FOR CREATED-TS/UPDATED-TS/RESOLVED-TS.
019100******************************************************************
019200 01  WS-RUN-DATE-6               PIC 9(06).
019300 01  WS-RUN-DATE-6-X REDEFINES WS-RUN-DATE-6.
019400     05  WS-RUN-YY-2             PIC 9(02).
019500     05  WS-RUN-MM               PIC 9(02).
019600     05  WS-RUN-DD               PIC 9(02).
019700 01  WS-RUN-CENTURY              PIC 9(02).
019800 01  WS-RUN-DATE-8               PIC 9(08).
019900 01  WS-RUN-TIME-6               PIC 9(06).
020000
020100 01  WS-NOW-TS                   PIC 9(14).
020200 01  WS-NOW-TS-X REDEFINES WS-NOW-TS.
020300     05  WS-NOW-TS-DATE          PIC 9(08).
020400     05  WS-NOW-TS-TIME          PIC 9(06).
020500
020600******************************************************************
020700*    WS-TS-SPLIT-HOLD-X -- ONE SHARED HOLD AREA USED TO PEEL THE
020800*    DATE PORTION AND THE TIME-OF-DAY PORTION BACK OUT OF A
020900*    14-DIGIT RACT-CREATED-TS/RACT-RESOLVED-TS FOR THE DURATION
021000*    CALCULATION IN 620-ACCUM-DURATION.
021100******************************************************************
021200 01  WS-TS-SPLIT-HOLD            PIC 9(14).
021300 01  WS-TS-SPLIT-HOLD-X REDEFINES WS-TS-SPLIT-HOLD.
021400     05  WS-TS-SPLIT-DATE        PIC 9(08).
021500     05  WS-TS-SPLIT-TIME        PIC 9(06).
021600
021700 01  WS-HHMMSS-HOLD              PIC 9(06).
021800 01  WS-HHMMSS-HOLD-X REDEFINES WS-HHMMSS-HOLD.
021900     05  WS-HH                   PIC 9(02).
022000     05  WS-MM                   PIC 9(02).
022100     05  WS-SS                   PIC 9(02).
022200
022300 01  WS-CREATED-SOD              PIC S9(05) COMP.
022400 01  WS-RESOLVED-SOD             PIC S9(05) COMP.
022500 01  WS-TOTAL-SECS               PIC S9(09) COMP.
022600 01  WS-HOURS-TO-RESOLVE         PIC S9(05)V99.
022700
022800******************************************************************
022900*    LOCAL MIRROR OF DTEDAYS' OWN LINKAGE SECTION -- DTDY-DATE-1
023000*    IS THE LATER DATE (RESOLVED), DTDY-DATE-2 THE EARLIER DATE
023100*    (CREATED), SO DTDY-DAYS-DIFF COMES BACK POSITIVE.
024000******************************************************************
024100 01  DTDY-CALC-REC.
024200     05  DTDY-DATE-1             PIC 9(08).
024300     05  DTDY-DATE-2             PIC 9(08).
024400     05  DTDY-DAYS-DIFF          PIC S9(05).
024500 01  DTDY-RETURN-CD              PIC S9(4) COMP.
024600
024700******************************************************************
024800*    MASTER-TABLE-AREA -- THE WHOLE LEDGER, RELOADED FRESH EVERY
024900*    RUN AFTER THE TRANSACTION PASS.  500 ROWS IS THE SAME CEILING
025000*    AS EVERY OTHER IN-MEMORY TABLE IN THIS SUBSYSTEM.
025100******************************************************************
025200 01  MASTER-TABLE-AREA.
025300     05  MTBL-ROW OCCURS 500 TIMES.
025400         10  MTBL-ACTION-ID      PIC X(12).
025500         10  MTBL-ENTITY-TYPE    PIC X(08).
025600         10  MTBL-ENTITY-ID      PIC X(10).
025700         10  MTBL-FAC-ID         PIC X(10).
025800         10  MTBL-ACTION-TYPE    PIC X(25).
025900         10  MTBL-STATUS         PIC X(12).
026000         10  MTBL-PRIORITY       PIC X(08).
026100         10  MTBL-OWNER          PIC X(20).
026200         10  MTBL-CREATED-TS     PIC 9(14).
026300         10  MTBL-UPDATED-TS     PIC 9(14).
026400         10  MTBL-RESOLVED-TS    PIC 9(14).
026500         10  MTBL-NOTES          PIC X(40).
026600 01  MASTER-TABLE-COUNT          PIC 9(05) COMP.
026700 01  MTBL-SUB                    PIC 9(05) COMP.
026800
026900******************************************************************
027000*    FILTER-TABLE-AREA -- THE SUBSET OF MASTER-TABLE-AREA THAT
027100*    SURVIVES THE RAPMPARM FILTER, SAME ROW SHAPE, SORTED
027200*    DESCENDING BY UPDATED-TS BEFORE THE PAGE IS WRITTEN.
027300******************************************************************
027400 01  FILTER-TABLE-AREA.
027500     05  FTBL-ROW OCCURS 500 TIMES.
027600         10  FTBL-ACTION-ID      PIC X(12).
027700         10  FTBL-ENTITY-TYPE    PIC X(08).
027800         10  FTBL-ENTITY-ID      PIC X(10).
027900         10  FTBL-FAC-ID         PIC X(10).
028000         10  FTBL-ACTION-TYPE    PIC X(25).
028100         10  FTBL-STATUS         PIC X(12).
028200         10  FTBL-PRIORITY       PIC X(08).
028300         10  FTBL-OWNER          PIC X(20).
028400         10  FTBL-CREATED-TS     PIC 9(14).
028500         10  FTBL-UPDATED-TS     PIC 9(14).
028600         10  FTBL-RESOLVED-TS    PIC 9(14).
028700         10  FTBL-NOTES          PIC X(40).
028800 01  FILTER-TABLE-COUNT          PIC 9(05) COMP.
028900 01  FTBL-SUB                    PIC 9(05) COMP.
029000
029100 01  SWAP-ROW.
029200     05  SWAP-ACTION-ID          PIC X(12).
029300     05  SWAP-ENTITY-TYPE        PIC X(08).
029400     05  SWAP-ENTITY-ID          PIC X(10).
029500     05  SWAP-FAC-ID             PIC X(10).
029600     05  SWAP-ACTION-TYPE        PIC X(25).
029700     05  SWAP-STATUS             PIC X(12).
029800     05  SWAP-PRIORITY           PIC X(08).
029900     05  SWAP-OWNER              PIC X(20).
030000     05  SWAP-CREATED-TS         PIC 9(14).
030100     05  SWAP-UPDATED-TS         PIC 9(14).
030200     05  SWAP-RESOLVED-TS        PIC 9(14).
030300     05  SWAP-NOTES              PIC X(40).
030400
030500 01  WS-SORT-I                   PIC 9(05) COMP.
030600 01  WS-SORT-J                   PIC 9(05) COMP.
030700
030800******************************************************************
030900*    DURATION-TABLE-AREA -- ONE ENTRY PER RESOLVED ACTION, HOURS
031000*    TO RESOLVE, SORTED ASCENDING FOR THE MEDIAN CALCULATION.
031100******************************************************************
031200 01  DURATION-TABLE-AREA.
031300     05  DTBL-HOURS OCCURS 500 TIMES PIC S9(05)V99.
031400 01  DURATION-TABLE-COUNT        PIC 9(05) COMP.
031500 01  DTBL-SUB                    PIC 9(05) COMP.
031600 01  WS-SWAP-HOURS               PIC S9(05)V99.
031700
031800 01  WS-MEDIAN-MID               PIC 9(05) COMP.
031900 01  WS-MEDIAN-REM               PIC 9(05) COMP.
032000 01  WS-MEDIAN-HOURS             PIC S9(05)V99.
032100 01  WS-MEDIAN-AVAIL-SW          PIC X(01).
032200     88  MEDIAN-AVAILABLE        VALUE "Y".
032300
032400 01  WS-PAGE-NUM                 PIC 9(05) COMP.
032500 01  WS-PAGE-SIZE                PIC 9(05) COMP.
032600 01  WS-PAGE-START               PIC 9(05) COMP.
032700 01  WS-PAGE-END                 PIC 9(05) COMP.
032800
032900 01  COUNTERS-AND-ACCUMULATORS.
033000     05  TRANS-READ              PIC 9(9) COMP.
033100     05  TRANS-CREATED           PIC 9(9) COMP.
033200     05  TRANS-UPDATED           PIC 9(9) COMP.
033300     05  SUMM-OPEN-COUNT         PIC 9(9) COMP.
033400     05  SUMM-INPROG-COUNT       PIC 9(9) COMP.
033500     05  SUMM-RESOLVED-COUNT     PIC 9(9) COMP.
033600     05  ROWS-LISTED             PIC 9(9) COMP.
033700
033800 COPY ABENDREC.
033900
034000 PROCEDURE DIVISION.
034100
034200 000-MAINLINE.
034300     PERFORM 050-HOUSEKEEPING THRU 050-EXIT.
034400     PERFORM 100-APPLY-TRANSACTIONS THRU 100-EXIT
034500             UNTIL NO-MORE-TRN.
034600     PERFORM 600-LOAD-MASTER-TABLE THRU 600-EXIT.
034700     PERFORM 650-READ-RAPMPARM THRU 650-EXIT.
034800     PERFORM 680-LIST-FILTER THRU 680-EXIT.
034900     PERFORM 720-SORT-FILTER-DESC THRU 720-EXIT.
035000     PERFORM 740-WRITE-LIST-PAGE THRU 740-EXIT.
035100     PERFORM 800-SUMMARY-COUNTS THRU 800-EXIT.
035200     PERFORM 820-SORT-DURATIONS THRU 820-EXIT.
035300     PERFORM 840-CALC-MEDIAN THRU 840-EXIT.
035400     PERFORM 860-DISPLAY-SUMMARY THRU 860-EXIT.
035500     PERFORM 999-CLEANUP THRU 999-EXIT.
035600
035700******************************************************************
035800*    050-HOUSEKEEPING -- OPEN EVERYTHING, BUILD THE "NOW" STAMP,
035900*    SCAN THE MASTER FOR THE CURRENT HIGH-WATER ID AND PRIME THE
036000*    TRANSACTION LOOP WITH THE FIRST RECORD.
036100******************************************************************
036200 050-HOUSEKEEPING.
036300     MOVE "050-HOUSEKEEPING" TO PARA-NAME.
036400     DISPLAY "******** BEGIN JOB ACTNLDGR ********".
036500     PERFORM 040-OPEN-FILES THRU 040-EXIT.
036600
036700     ACCEPT WS-RUN-DATE-6 FROM DATE.
036800     IF WS-RUN-YY-2 < 50
036900         MOVE 20 TO WS-RUN-CENTURY
037000     ELSE
037100         MOVE 19 TO WS-RUN-CENTURY
037200     END-IF.
037300     COMPUTE WS-RUN-DATE-8 = (WS-RUN-CENTURY * 1000000)
037400                           + (WS-RUN-YY-2 * 10000)
037500                           + (WS-RUN-MM * 100) + WS-RUN-DD.
037600     ACCEPT WS-RUN-TIME-6 FROM TIME.
037700     MOVE WS-RUN-DATE-8 TO WS-NOW-TS-DATE.
037800     MOVE WS-RUN-TIME-6 TO WS-NOW-TS-TIME.
037900
038000     MOVE ZERO TO WS-NEXT-SEQ.
038100     PERFORM 060-FIND-HIGH-WATER-MARK THRU 060-EXIT.
038200     PERFORM 110-READ-TRANSACTION THRU 110-EXIT.
038300 050-EXIT.
038400     EXIT.
038500
038600 040-OPEN-FILES.
038700     MOVE "040-OPEN-FILES" TO PARA-NAME.
038800     OPEN INPUT  ACTNTRN-FILE.
038900     OPEN INPUT  RAPMPARM-FILE.
039000     OPEN I-O    ACTNMSTR.
039100     OPEN OUTPUT ACTNLIST-FILE.
039200     OPEN OUTPUT SYSOUT.
039300 040-EXIT.
039400     EXIT.
039500
039600******************************************************************
039700*    060-FIND-HIGH-WATER-MARK -- SEQUENTIAL BROWSE OF THE WHOLE
039800*    MASTER BEFORE ANY TRANSACTION IS APPLIED, LOOKING ONLY FOR
039900*    THE LARGEST EXISTING RACT-ACTION-ID SUFFIX.  AN EMPTY FILE
040000*    LEAVES WS-NEXT-SEQ AT ZERO, WHICH IS CORRECT -- THE FIRST
040100*    CREATE ASSIGNS ACT-00001.
040200******************************************************************
040300 060-FIND-HIGH-WATER-MARK.
040400     MOVE "060-FIND-HIGH-WATER-MARK" TO PARA-NAME.
040500     MOVE LOW-VALUES TO ACTNMSTR-KEY.
040600     START ACTNMSTR KEY IS NOT LESS THAN ACTNMSTR-KEY
040700         INVALID KEY
040800             MOVE "23" TO MFCODE
040900     END-START.
041000     PERFORM 065-SCAN-MASTER-ROW THRU 065-EXIT
041100             UNTIL END-OF-MASTER.
041200 060-EXIT.
041300     EXIT.
041400
041500 065-SCAN-MASTER-ROW.
041600     READ ACTNMSTR NEXT RECORD INTO RACT-REC
041700         AT END
041800             MOVE "10" TO MFCODE
041900         NOT AT END
042000             MOVE RACT-ACTION-ID TO WS-ACTION-ID-HOLD
042100             IF WS-ACTION-ID-SEQ > WS-NEXT-SEQ
042200                 MOVE WS-ACTION-ID-SEQ TO WS-NEXT-SEQ
042300             END-IF
042400     END-READ.
042500 065-EXIT.
042600     EXIT.
042700
042800******************************************************************
042900*    100-APPLY-TRANSACTIONS -- ONE RECORD FROM ACTNTRN-FILE PER
043000*    CALL, DISPATCHED BY RATN-TRANS-TYPE.
043100******************************************************************
043200 100-APPLY-TRANSACTIONS.
043300     MOVE "100-APPLY-TRANSACTIONS" TO PARA-NAME.
043400     ADD 1 TO TRANS-READ.
043500     IF RATN-IS-CREATE
043600         PERFORM 200-CREATE-ACTION THRU 200-EXIT
043700     ELSE
043800     IF RATN-IS-UPDATE
043900         PERFORM 300-UPDATE-ACTION THRU 300-EXIT
044000     ELSE
044100         DISPLAY "** UNKNOWN TRANSACTION TYPE, ROW SKIPPED **"
044200     END-IF
044300     END-IF.
044400     PERFORM 110-READ-TRANSACTION THRU 110-EXIT.
044500 100-EXIT.
044600     EXIT.
044700
044800 110-READ-TRANSACTION.
044900     MOVE "110-READ-TRANSACTION" TO PARA-NAME.
045000     READ ACTNTRN-FILE INTO RATN-REC
045100         AT END
045200             MOVE "10" TO TFCODE
045300     END-READ.
045400 110-EXIT.
045500     EXIT.
045600
045700******************************************************************
045800*    200-CREATE-ACTION -- NEXT SEQUENCE NUMBER, STATUS FORCED TO
045900*    OPEN, CREATED-TS AND UPDATED-TS BOTH SET TO NOW,
046000*    RESOLVED-TS LEFT ZERO.  PRIORITY DEFAULTS TO LOW WHEN THE
046100*    TRANSACTION LEAVES IT BLANK.
046200******************************************************************
046300 200-CREATE-ACTION.
046400     MOVE "200-CREATE-ACTION" TO PARA-NAME.
046500     ADD 1 TO WS-NEXT-SEQ.
046600     MOVE WS-NEXT-SEQ TO WS-NEXT-SEQ-PRT.
046700     MOVE SPACES TO WS-ACTION-ID-HOLD.
046800     STRING "ACT-" DELIMITED BY SIZE
046900             WS-NEXT-SEQ-PRT DELIMITED BY SIZE
047000        INTO WS-ACTION-ID-HOLD
047100     END-STRING.
047200
047300     MOVE SPACES TO RACT-REC.
047400     MOVE WS-ACTION-ID-HOLD  TO RACT-ACTION-ID.
047500     MOVE RATN-ENTITY-TYPE   TO RACT-ENTITY-TYPE.
047600     MOVE RATN-ENTITY-ID     TO RACT-ENTITY-ID.
047700     MOVE RATN-FAC-ID        TO RACT-FAC-ID.
047800     MOVE RATN-ACTION-TYPE   TO RACT-ACTION-TYPE.
047900     MOVE "OPEN"             TO RACT-STATUS.
048000     IF RATN-PRIORITY = SPACES
048100         MOVE "LOW"          TO RACT-PRIORITY
048200     ELSE
048300         MOVE RATN-PRIORITY  TO RACT-PRIORITY
048400     END-IF.
048500     MOVE RATN-OWNER         TO RACT-OWNER.
048600     MOVE RATN-NOTES         TO RACT-NOTES.
048700     MOVE WS-NOW-TS          TO RACT-CREATED-TS.
048800     MOVE WS-NOW-TS          TO RACT-UPDATED-TS.
048900     MOVE ZERO               TO RACT-RESOLVED-TS.
049000
049100     MOVE RACT-ACTION-ID TO ACTNMSTR-KEY.
049200     WRITE ACTNMSTR-REC FROM RACT-REC
049300         INVALID KEY
049400             MOVE "DUPLICATE ACTION ID ON CREATE" TO ABEND-REASON
049500             GO TO 1000-ABEND-RTN
049600     END-WRITE.
049700     ADD 1 TO TRANS-CREATED.
049800 200-EXIT.
049900     EXIT.
050000
050100******************************************************************
050200*    300-UPDATE-ACTION -- ONLY STATUS/PRIORITY/OWNER/NOTES ARE
050300*    EVER OVERWRITTEN, AND ONLY WHEN THE TRANSACTION SUPPLIES A
050400*    NON-BLANK VALUE.  A NEW STATUS OF RESOLVED SETS
050500*    RESOLVED-TS TO NOW; ANY OTHER STATUS CLEARS IT.
050600*    UPDATED-TS IS ALWAYS REFRESHED.
050700******************************************************************
050800 300-UPDATE-ACTION.
050900     MOVE "300-UPDATE-ACTION" TO PARA-NAME.
051000     MOVE RATN-ACTION-ID TO ACTNMSTR-KEY.
051100     READ ACTNMSTR INTO RACT-REC.
051200     IF NOT RECORD-FOUND
051300         MOVE "ACTION ID NOT ON FILE FOR UPDATE" TO ABEND-REASON
051400         GO TO 1000-ABEND-RTN
051500     END-IF.
051600
051700     IF RATN-STATUS NOT = SPACES
051800         MOVE RATN-STATUS TO RACT-STATUS
051900     END-IF.
052000     IF RATN-PRIORITY NOT = SPACES
052100         MOVE RATN-PRIORITY TO RACT-PRIORITY
052200     END-IF.
052300     IF RATN-OWNER NOT = SPACES
052400         MOVE RATN-OWNER TO RACT-OWNER
052500     END-IF.
052600     IF RATN-NOTES NOT = SPACES
052700         MOVE RATN-NOTES TO RACT-NOTES
052800     END-IF.
052900     IF RACT-RESOLVED
053000         MOVE WS-NOW-TS TO RACT-RESOLVED-TS
053100     ELSE
053200         MOVE ZERO TO RACT-RESOLVED-TS
053300     END-IF.
053400     MOVE WS-NOW-TS TO RACT-UPDATED-TS.
053500
053600     REWRITE ACTNMSTR-REC FROM RACT-REC
053700         INVALID KEY
053800             MOVE "REWRITE FAILED ON UPDATE" TO ABEND-REASON
053900             GO TO 1000-ABEND-RTN
054000     END-REWRITE.
054100     ADD 1 TO TRANS-UPDATED.
054200 300-EXIT.
054300     EXIT.
054400
054500******************************************************************
054600*    600-LOAD-MASTER-TABLE -- SECOND SEQUENTIAL BROWSE, THIS TIME
054700*    AFTER EVERY TRANSACTION IS APPLIED, SO IT PICKS UP ROWS
054800*    CREATED THIS RUN.  ALSO WHERE THE STATUS COUNTS ARE
054900*    ACCUMULATED AND THE RESOLVED-DURATION TABLE IS BUILT.
055000******************************************************************
055100 600-LOAD-MASTER-TABLE.
055200     MOVE "600-LOAD-MASTER-TABLE" TO PARA-NAME.
055300     MOVE ZERO TO MASTER-TABLE-COUNT.
055400     MOVE ZERO TO DURATION-TABLE-COUNT.
055500     MOVE ZERO TO SUMM-OPEN-COUNT.
055600     MOVE ZERO TO SUMM-INPROG-COUNT.
055700     MOVE ZERO TO SUMM-RESOLVED-COUNT.
055800     MOVE LOW-VALUES TO ACTNMSTR-KEY.
055900     START ACTNMSTR KEY IS NOT LESS THAN ACTNMSTR-KEY
056000         INVALID KEY
056100             MOVE "23" TO MFCODE
056200     END-START.
056300     PERFORM 610-SCAN-AND-ACCUM THRU 610-EXIT
056400             UNTIL END-OF-MASTER.
056500 600-EXIT.
056600     EXIT.
056700
056800 610-SCAN-AND-ACCUM.
056900     READ ACTNMSTR NEXT RECORD INTO RACT-REC
057000         AT END
057100             MOVE "10" TO MFCODE
057200         NOT AT END
057300             ADD 1 TO MASTER-TABLE-COUNT
057400             MOVE MASTER-TABLE-COUNT TO MTBL-SUB
057500             MOVE RACT-ACTION-ID    TO MTBL-ACTION-ID (MTBL-SUB)
057600             MOVE RACT-ENTITY-TYPE  TO MTBL-ENTITY-TYPE (MTBL-SUB)
057700             MOVE RACT-ENTITY-ID    TO MTBL-ENTITY-ID (MTBL-SUB)
057800             MOVE RACT-FAC-ID       TO MTBL-FAC-ID (MTBL-SUB)
057900             MOVE RACT-ACTION-TYPE  TO MTBL-ACTION-TYPE (MTBL-SUB)
058000             MOVE RACT-STATUS       TO MTBL-STATUS (MTBL-SUB)
058100             MOVE RACT-PRIORITY     TO MTBL-PRIORITY (MTBL-SUB)
058200             MOVE RACT-OWNER        TO MTBL-OWNER (MTBL-SUB)
058300             MOVE RACT-CREATED-TS   TO MTBL-CREATED-TS (MTBL-SUB)
058400             MOVE RACT-UPDATED-TS   TO MTBL-UPDATED-TS (MTBL-SUB)
058500             MOVE RACT-RESOLVED-TS  TO MTBL-RESOLVED-TS (MTBL-SUB)
058600             MOVE RACT-NOTES        TO MTBL-NOTES (MTBL-SUB)
058700             IF RACT-OPEN
058800                 ADD 1 TO SUMM-OPEN-COUNT
058900             ELSE
059000             IF RACT-IN-PROGRESS
059100                 ADD 1 TO SUMM-INPROG-COUNT
059200             ELSE
059300             IF RACT-RESOLVED
059400                 ADD 1 TO SUMM-RESOLVED-COUNT
059500                 PERFORM 620-ACCUM-DURATION THRU 620-EXIT
059600             END-IF
059700             END-IF
059800             END-IF
059900     END-READ.
060000 610-EXIT.
060100     EXIT.
060200
060300******************************************************************
060400*    620-ACCUM-DURATION -- SPLITS THE CREATED-TS AND RESOLVED-TS
060500*    INTO A DATE PORTION AND A TIME-OF-DAY PORTION, CALLS DTEDAYS
060600*    FOR THE SIGNED DAY-COUNT BETWEEN THE TWO DATES, THEN ADDS
060700*    BACK THE TIME-OF-DAY DIFFERENCE IN SECONDS BEFORE CONVERTING
060800*    THE TOTAL TO HOURS.
060900******************************************************************
061000 620-ACCUM-DURATION.
061100     MOVE "620-ACCUM-DURATION" TO PARA-NAME.
061200     MOVE RACT-CREATED-TS  TO WS-TS-SPLIT-HOLD.
061300     MOVE WS-TS-SPLIT-DATE TO DTDY-DATE-2.
061400     MOVE WS-TS-SPLIT-TIME TO WS-HHMMSS-HOLD.
061500     COMPUTE WS-CREATED-SOD = (WS-HH * 3600) + (WS-MM * 60) + WS-SS.
061600
061700     MOVE RACT-RESOLVED-TS TO WS-TS-SPLIT-HOLD.
061800     MOVE WS-TS-SPLIT-DATE TO DTDY-DATE-1.
061900     MOVE WS-TS-SPLIT-TIME TO WS-HHMMSS-HOLD.
062000     COMPUTE WS-RESOLVED-SOD = (WS-HH * 3600) + (WS-MM * 60) + WS-SS.
062100
062200     MOVE ZERO TO DTDY-RETURN-CD.
062300     CALL "DTEDAYS" USING DTDY-CALC-REC, DTDY-RETURN-CD.
062400     IF DTDY-RETURN-CD NOT EQUAL TO ZERO
062500         MOVE "** NON-ZERO RETURN-CODE FROM DTEDAYS"
062600                                  TO ABEND-REASON
062700         GO TO 1000-ABEND-RTN
062800     END-IF.
062900
063000     COMPUTE WS-TOTAL-SECS =
063100             (DTDY-DAYS-DIFF * 86400) + WS-RESOLVED-SOD
063200                                      - WS-CREATED-SOD.
063300     COMPUTE WS-HOURS-TO-RESOLVE ROUNDED = WS-TOTAL-SECS / 3600.
063400
063500     ADD 1 TO DURATION-TABLE-COUNT.
063600     MOVE DURATION-TABLE-COUNT TO DTBL-SUB.
063700     MOVE WS-HOURS-TO-RESOLVE TO DTBL-HOURS (DTBL-SUB).
063800 620-EXIT.
063900     EXIT.
064000
064100******************************************************************
064200*    650-READ-RAPMPARM -- ONE-RECORD FILTER/PAGE CARD.  NO CARD
064300*    PRESENT MEANS LIST EVERYTHING, PAGE 1, NO PAGE SIZE LIMIT --
064400*    SAME ZERO-MEANS-DEFAULT HABIT AS EVERY OTHER PARM CARD IN
064500*    THIS SUBSYSTEM.
064600******************************************************************
064700 650-READ-RAPMPARM.
064800     MOVE "650-READ-RAPMPARM" TO PARA-NAME.
064900     READ RAPMPARM-FILE INTO RAPM-REC
065000         AT END
065100             MOVE "10" TO PFCODE
065200     END-READ.
065300     IF NO-MORE-PARM
065400         DISPLAY "** NO LIST/SUMMARY FILTER PARM CARD -- "
065500                 "LISTING EVERY ROW **"
065600         MOVE SPACES TO RAPM-REC
065700         MOVE ZERO TO RAPM-PAGE-NUMBER
065800         MOVE ZERO TO RAPM-PAGE-SIZE
065900     END-IF.
066000 650-EXIT.
066100     EXIT.
066200
066300******************************************************************
066400*    680-LIST-FILTER -- COPIES EVERY MASTER-TABLE-AREA ROW THAT
066500*    SURVIVES THE FIVE OPTIONAL RAPMPARM FILTERS INTO
066600*    FILTER-TABLE-AREA.  SPACES ON A FILTER FIELD MEANS "NO
066700*    RESTRICTION" ON THAT FIELD.
066800******************************************************************
066900 680-LIST-FILTER.
067000     MOVE "680-LIST-FILTER" TO PARA-NAME.
067100     MOVE ZERO TO FILTER-TABLE-COUNT.
067200     PERFORM 685-FILTER-ONE-ROW THRU 685-EXIT
067300             VARYING MTBL-SUB FROM 1 BY 1
067400             UNTIL MTBL-SUB > MASTER-TABLE-COUNT.
067500 680-EXIT.
067600     EXIT.
067700
067800 685-FILTER-ONE-ROW.
067900     IF RAPM-FILTER-ENTITY-TYPE NOT = SPACES
068000        AND RAPM-FILTER-ENTITY-TYPE NOT = MTBL-ENTITY-TYPE (MTBL-SUB)
068100         GO TO 685-EXIT
068200     END-IF.
068300     IF RAPM-FILTER-ENTITY-ID NOT = SPACES
068400        AND RAPM-FILTER-ENTITY-ID NOT = MTBL-ENTITY-ID (MTBL-SUB)
068500         GO TO 685-EXIT
068600     END-IF.
068700     IF RAPM-FILTER-STATUS NOT = SPACES
068800        AND RAPM-FILTER-STATUS NOT = MTBL-STATUS (MTBL-SUB)
068900         GO TO 685-EXIT
069000     END-IF.
069100     IF RAPM-FILTER-ACTION-TYPE NOT = SPACES
069200        AND RAPM-FILTER-ACTION-TYPE NOT = MTBL-ACTION-TYPE (MTBL-SUB)
069300         GO TO 685-EXIT
069400     END-IF.
069500     IF RAPM-FILTER-FAC-ID NOT = SPACES
069600        AND RAPM-FILTER-FAC-ID NOT = MTBL-FAC-ID (MTBL-SUB)
069700         GO TO 685-EXIT
069800     END-IF.
069900
070000     ADD 1 TO FILTER-TABLE-COUNT.
070100     MOVE FILTER-TABLE-COUNT TO FTBL-SUB.
070200     MOVE MTBL-ROW (MTBL-SUB) TO FTBL-ROW (FTBL-SUB).
070300 685-EXIT.
070400     EXIT.
070500
070600******************************************************************
070700*    720-SORT-FILTER-DESC -- HAND-ROLLED EXCHANGE SORT, SAME
070800*    SHAPE AS CREDRISK'S 785-788 IN-MEMORY SORT -- THIS SHOP DOES
070900*    NOT RUN THE SORT VERB IN A COBOL STEP FOR DATA THAT ONLY
071000*    EVER LIVES IN WORKING-STORAGE.  DESCENDING ON UPDATED-TS.
071100******************************************************************
071200 720-SORT-FILTER-DESC.
071300     MOVE "720-SORT-FILTER-DESC" TO PARA-NAME.
071400     IF FILTER-TABLE-COUNT < 2
071500         GO TO 720-EXIT
071600     END-IF.
071700     PERFORM 725-SORT-OUTER-PASS THRU 725-EXIT
071800             VARYING WS-SORT-I FROM 1 BY 1
071900             UNTIL WS-SORT-I > FILTER-TABLE-COUNT - 1.
072000 720-EXIT.
072100     EXIT.
072200
072300 725-SORT-OUTER-PASS.
072400     PERFORM 730-SORT-INNER-COMPARE THRU 730-EXIT
072500             VARYING WS-SORT-J FROM 1 BY 1
072600             UNTIL WS-SORT-J > FILTER-TABLE-COUNT - WS-SORT-I.
072700 725-EXIT.
072800     EXIT.
072900
073000 730-SORT-INNER-COMPARE.
073100     IF FTBL-UPDATED-TS (WS-SORT-J) < FTBL-UPDATED-TS (WS-SORT-J + 1)
073200         MOVE FTBL-ROW (WS-SORT-J)     TO SWAP-ROW
073300         MOVE FTBL-ROW (WS-SORT-J + 1) TO FTBL-ROW (WS-SORT-J)
073400         MOVE SWAP-ROW                 TO FTBL-ROW (WS-SORT-J + 1)
073500     END-IF.
073600 730-EXIT.
073700     EXIT.
073800
073900******************************************************************
074000*    740-WRITE-LIST-PAGE -- PAGE-SIZE ZERO MEANS "NO PAGING,
074100*    WRITE EVERY SURVIVOR"; PAGE-NUMBER ZERO DEFAULTS TO PAGE 1.
074200*    A PAGE START PAST THE END OF THE FILTERED SET WRITES NOTHING.
074300******************************************************************
074400 740-WRITE-LIST-PAGE.
074500     MOVE "740-WRITE-LIST-PAGE" TO PARA-NAME.
074600     MOVE RAPM-PAGE-NUMBER TO WS-PAGE-NUM.
074700     IF WS-PAGE-NUM = ZERO
074800         MOVE 1 TO WS-PAGE-NUM
074900     END-IF.
075000     MOVE RAPM-PAGE-SIZE TO WS-PAGE-SIZE.
075100     IF WS-PAGE-SIZE = ZERO
075200         MOVE 1 TO WS-PAGE-START
075300         MOVE FILTER-TABLE-COUNT TO WS-PAGE-END
075400     ELSE
075500         COMPUTE WS-PAGE-START =
075600                 ((WS-PAGE-NUM - 1) * WS-PAGE-SIZE) + 1
075700         COMPUTE WS-PAGE-END = WS-PAGE-START + WS-PAGE-SIZE - 1
075800         IF WS-PAGE-END > FILTER-TABLE-COUNT
075900             MOVE FILTER-TABLE-COUNT TO WS-PAGE-END
076000         END-IF
076100     END-IF.
076200     IF WS-PAGE-START > FILTER-TABLE-COUNT
076300         GO TO 740-EXIT
076400     END-IF.
076500     PERFORM 745-WRITE-ONE-ROW THRU 745-EXIT
076600             VARYING FTBL-SUB FROM WS-PAGE-START BY 1
076700             UNTIL FTBL-SUB > WS-PAGE-END.
076800 740-EXIT.
076900     EXIT.
077000
077100 745-WRITE-ONE-ROW.
077200     MOVE SPACES TO RACT-REC.
077300     MOVE FTBL-ACTION-ID (FTBL-SUB)   TO RACT-ACTION-ID.
077400     MOVE FTBL-ENTITY-TYPE (FTBL-SUB) TO RACT-ENTITY-TYPE.
077500     MOVE FTBL-ENTITY-ID (FTBL-SUB)   TO RACT-ENTITY-ID.
077600     MOVE FTBL-FAC-ID (FTBL-SUB)      TO RACT-FAC-ID.
077700     MOVE FTBL-ACTION-TYPE (FTBL-SUB) TO RACT-ACTION-TYPE.
077800     MOVE FTBL-STATUS (FTBL-SUB)      TO RACT-STATUS.
077900     MOVE FTBL-PRIORITY (FTBL-SUB)    TO RACT-PRIORITY.
078000     MOVE FTBL-OWNER (FTBL-SUB)       TO RACT-OWNER.
078100     MOVE FTBL-CREATED-TS (FTBL-SUB)  TO RACT-CREATED-TS.
078200     MOVE FTBL-UPDATED-TS (FTBL-SUB)  TO RACT-UPDATED-TS.
078300     MOVE FTBL-RESOLVED-TS (FTBL-SUB) TO RACT-RESOLVED-TS.
078400     MOVE FTBL-NOTES (FTBL-SUB)       TO RACT-NOTES.
078500     WRITE FD-ACTNLIST-REC FROM RACT-REC.
078600     ADD 1 TO ROWS-LISTED.
078700 745-EXIT.
078800     EXIT.
078900
079000******************************************************************
079100*    800-SUMMARY-COUNTS -- THE THREE STATUS COUNTS WERE
079200*    ACCUMULATED BACK IN 610-SCAN-AND-ACCUM; THIS PARAGRAPH JUST
079300*    DISPLAYS THEM.
079400******************************************************************
079500 800-SUMMARY-COUNTS.
079600     MOVE "800-SUMMARY-COUNTS" TO PARA-NAME.
079700     DISPLAY "******** RISK ACTION LEDGER SUMMARY ********".
079800     DISPLAY "OPEN ACTIONS        : " SUMM-OPEN-COUNT.
079900     DISPLAY "IN-PROGRESS ACTIONS : " SUMM-INPROG-COUNT.
080000     DISPLAY "RESOLVED ACTIONS    : " SUMM-RESOLVED-COUNT.
080100 800-EXIT.
080200     EXIT.
080300
080400******************************************************************
080500*    820-SORT-DURATIONS -- ASCENDING HAND-ROLLED EXCHANGE SORT
080600*    OVER THE RESOLVED-ACTION HOURS-TO-RESOLVE TABLE, SAME SHAPE
080700*    AS 720-SORT-FILTER-DESC ABOVE.
080800******************************************************************
080900 820-SORT-DURATIONS.
081000     MOVE "820-SORT-DURATIONS" TO PARA-NAME.
081100     IF DURATION-TABLE-COUNT < 2
081200         GO TO 820-EXIT
081300     END-IF.
081400     PERFORM 825-DUR-OUTER-PASS THRU 825-EXIT
081500             VARYING WS-SORT-I FROM 1 BY 1
081600             UNTIL WS-SORT-I > DURATION-TABLE-COUNT - 1.
081700 820-EXIT.
081800     EXIT.
081900
082000 825-DUR-OUTER-PASS.
082100     PERFORM 830-DUR-INNER-COMPARE THRU 830-EXIT
082200             VARYING WS-SORT-J FROM 1 BY 1
082300             UNTIL WS-SORT-J > DURATION-TABLE-COUNT - WS-SORT-I.
082400 825-EXIT.
082500     EXIT.
082600
082700 830-DUR-INNER-COMPARE.
082800     IF DTBL-HOURS (WS-SORT-J) > DTBL-HOURS (WS-SORT-J + 1)
082900         MOVE DTBL-HOURS (WS-SORT-J)     TO WS-SWAP-HOURS
083000         MOVE DTBL-HOURS (WS-SORT-J + 1) TO DTBL-HOURS (WS-SORT-J)
083100         MOVE WS-SWAP-HOURS               TO
083200                 DTBL-HOURS (WS-SORT-J + 1)
083300     END-IF.
083400 830-EXIT.
083500     EXIT.
083600
083700******************************************************************
083800*    840-CALC-MEDIAN -- ODD COUNT TAKES THE MIDDLE ENTRY OF THE
083900*    SORTED TABLE; EVEN COUNT AVERAGES THE TWO MIDDLE ENTRIES;
084000*    ZERO RESOLVED ACTIONS LEAVES THE MEDIAN ABSENT.
084100******************************************************************
084200 840-CALC-MEDIAN.
084300     MOVE "840-CALC-MEDIAN" TO PARA-NAME.
084400     MOVE "N" TO WS-MEDIAN-AVAIL-SW.
084500     IF DURATION-TABLE-COUNT = ZERO
084600         GO TO 840-EXIT
084700     END-IF.
084800     MOVE "Y" TO WS-MEDIAN-AVAIL-SW.
084900     DIVIDE DURATION-TABLE-COUNT BY 2
085000             GIVING WS-MEDIAN-MID REMAINDER WS-MEDIAN-REM.
085100     IF WS-MEDIAN-REM = 1
085200         ADD 1 TO WS-MEDIAN-MID
085300         MOVE DTBL-HOURS (WS-MEDIAN-MID) TO WS-MEDIAN-HOURS
085400     ELSE
085500         COMPUTE WS-MEDIAN-HOURS ROUNDED =
085600             (DTBL-HOURS (WS-MEDIAN-MID)
085700              + DTBL-HOURS (WS-MEDIAN-MID + 1)) / 2
085800     END-IF.
085900 840-EXIT.
086000     EXIT.
086100
086200 860-DISPLAY-SUMMARY.
086300     MOVE "860-DISPLAY-SUMMARY" TO PARA-NAME.
086400     IF MEDIAN-AVAILABLE
086500         DISPLAY "MEDIAN TIME TO RESOLVE (HOURS): "
086600                 WS-MEDIAN-HOURS
086700     ELSE
086800         DISPLAY "MEDIAN TIME TO RESOLVE (HOURS): N/A -- "
086900                 "NO RESOLVED ACTIONS"
087000     END-IF.
087100     DISPLAY "TRANSACTIONS READ   : " TRANS-READ.
087200     DISPLAY "ACTIONS CREATED     : " TRANS-CREATED.
087300     DISPLAY "ACTIONS UPDATED     : " TRANS-UPDATED.
087400     DISPLAY "ROWS LISTED         : " ROWS-LISTED.
087500 860-EXIT.
087600     EXIT.
087700
087800 900-CLOSE-FILES.
087900     MOVE "900-CLOSE-FILES" TO PARA-NAME.
088000     CLOSE ACTNTRN-FILE.
088100     CLOSE RAPMPARM-FILE.
088200     CLOSE ACTNMSTR.
088300     CLOSE ACTNLIST-FILE.
088400     CLOSE SYSOUT.
088500 900-EXIT.
088600     EXIT.
088700
088800 999-CLEANUP.
088900     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
089000     DISPLAY "******** NORMAL END OF JOB ACTNLDGR ********".
089100     STOP RUN.
089200 999-EXIT.
089300     EXIT.
089400
089500 1000-ABEND-RTN.
089600     WRITE SYSOUT-REC FROM ABEND-REC.
089700     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
089800     DISPLAY "*** ABNORMAL END OF JOB-ACTNLDGR ***" UPON CONSOLE.
089900     DIVIDE ZERO-VAL INTO ONE-VAL.
