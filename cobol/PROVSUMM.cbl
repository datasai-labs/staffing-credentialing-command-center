000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PROVSUMM.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/03/17.
000600 DATE-COMPILED. 05/03/17.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          PROVIDERS SUMMARY -- ONE PASS OVER THE PROVIDER
001300*          ROSTER PRODUCES REPORT #3:
001400*
001500*            1) A COUNT OF PROVIDERS PER SPECIALTY
001600*            2) THE "EXPIRING FUNNEL" -- HOW MANY PROVIDERS HAVE
001700*               AT LEAST ONE CREDENTIAL DUE WITHIN 14/30/90 DAYS
001800*               (THREE INDEPENDENT, NOT MUTUALLY EXCLUSIVE, CUTS)
001900*            3) A READINESS HISTOGRAM -- HOW MANY PROVIDERS PASS
002000*               0, 1, 2, 3, 4 OR ALL 5 OF THE READINESS GATES
002100*
002200*          A PROVIDER WHOSE LICENSE OR ACLS DAYS-LEFT IS UNKNOWN
002300*          IS TREATED AS FAR FROM EXPIRING (+999999 DAYS) FOR THE
002400*          FUNNEL CUT, BUT STILL FAILS THAT GATE FOR THE
002500*          HISTOGRAM -- AN UNKNOWN EXPIRATION IS NOT A READY ONE.
002600*
002700******************************************************************
002800
002900               INPUT FILE              -   PROVIDER-FILE
003000
003100               REPORT PRODUCED         -   PVSMRPT-FILE
003200
003300               DUMP FILE               -   SYSOUT
003400
003500******************************************************************
003600*    CHANGE LOG
003700******************************************************************
003800*    05/03/17  JWS  INITIAL VERSION (RQ1329 -- CREDENTIALING
003900*                   COMMITTEE'S QUARTERLY ROSTER SUMMARY)
004000*    09/14/17  RVT  SPECIALTY TABLE WIDENED FROM 20 TO 30 ENTRIES
004100*                   AFTER THE ORTHOPEDICS SERVICE LINE SPLIT
004200*                   INTO FOUR SUB-SPECIALTIES (RQ1361)
004300*    03/11/20  MKO  READINESS HISTOGRAM ADDED (RQ1462 -- COMMITTEE
004400*                   WANTED THE SAME 0-5 SCORE ELIGCALC USES)
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT SYSOUT
005600     ASSIGN TO UT-S-SYSOUT
005700       ORGANIZATION IS SEQUENTIAL.
005800
005900     SELECT PROVIDER-FILE
006000     ASSIGN TO UT-S-PROVFIL
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS IFCODE.
006300
006400     SELECT PVSMRPT-FILE
006500     ASSIGN TO UT-S-PVSMRPT
006600       ACCESS MODE IS SEQUENTIAL.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  SYSOUT
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 130 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS SYSOUT-REC.
007600 01  SYSOUT-REC  PIC X(130).
007700
007800******* PROVIDER-360 EXTRACT -- SORTED ASCENDING BY PROVIDER-ID
007900 FD  PROVIDER-FILE
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 170 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS FD-PROVIDER-REC.
008500 01  FD-PROVIDER-REC                     PIC X(170).
008600
008700 FD  PVSMRPT-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 132 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS RPT-REC.
009300 01  RPT-REC  PIC X(132).
009400
009500 WORKING-STORAGE SECTION.
009600 01  FILE-STATUS-CODES.
009700     05  IFCODE                  PIC X(02).
009800         88  CODE-READ-PROV      VALUE SPACES.
009900         88  NO-MORE-PROVIDERS   VALUE "10".
010000
010100 COPY PROVREC.
010200
010300******************************************************************
010400*    SPECIALTY-COUNT TABLE -- LINEAR SEARCH/ADD, NOT A BINARY       *
010500*    TABLE, SINCE IT IS BUILT ON THE FLY AS NEW SPECIALTIES ARE     *
010600*    SEEN RATHER THAN LOADED PRE-SORTED FROM A REFERENCE FILE.      *
010700******************************************************************
010800 01  SPECIALTY-TABLE.
010900     05  SPEC-TBL-ROW OCCURS 30 TIMES INDEXED BY SPEC-IDX,
011000                                                  SPEC-IDX-2.
011100         10  SPTB-SPECIALTY          PIC X(25).
011200         10  SPTB-COUNT              PIC 9(05) COMP.
011300 01  SPEC-TABLE-COUNT-USED       PIC 9(02) COMP.
011400
011500******************************************************************
011600*    FUNNEL AND HISTOGRAM ACCUMULATORS -- THE THREE FUNNEL CUTS    *
011700*    ARE INDEPENDENT COUNTS, NOT A TABLE, SINCE THERE ARE ONLY     *
011800*    EVER THREE OF THEM (14/30/90).  THE HISTOGRAM IS A SMALL      *
011900*    FIXED TABLE, ONE ENTRY PER POSSIBLE SCORE 0 THROUGH 5.        *
012000******************************************************************
012100 01  FUNNEL-COUNTS.
012200     05  FUNNEL-14-CNT           PIC 9(7) COMP.
012300     05  FUNNEL-30-CNT           PIC 9(7) COMP.
012400     05  FUNNEL-90-CNT           PIC 9(7) COMP.
012500
012600 01  WS-MIN-DAYS                 PIC S9(7) COMP.
012700 01  WS-LIC-DAYS-VAL             PIC S9(7) COMP.
012800 01  WS-ACLS-DAYS-VAL            PIC S9(7) COMP.
012900
013000 01  HISTOGRAM-TABLE.
013100     05  HIST-TBL-ROW OCCURS 6 TIMES INDEXED BY HIST-IDX.
013200         10  HIST-SCORE-CNT      PIC 9(7) COMP.
013300 01  WS-READINESS-SCORE          PIC 9(01) COMP.
013400
013500 01  COUNTERS-AND-ACCUMULATORS.
013600     05  RECORDS-READ            PIC 9(9) COMP.
013700     05  WS-SUB                  PIC 9(02) COMP.
013800
013900 01  FLAGS-AND-SWITCHES.
014000     05  SPEC-FOUND-SW           PIC X(01) VALUE "N".
014100         88  SPEC-FOUND          VALUE "Y".
014200
014300******************************************************************
014400*    REPORT LINES -- REPORT #3.                                    *
014500******************************************************************
014600 01  WS-RPT-TITLE-LINE.
014700     05  FILLER                  PIC X(36) VALUE SPACES.
014800     05  FILLER                  PIC X(60) VALUE
014900         "PROVIDERS SUMMARY REPORT -- PROVSUMM".
015000     05  FILLER                  PIC X(36) VALUE SPACES.
015100
015200 01  WS-RPT-BLANK-LINE.
015300     05  FILLER                  PIC X(132) VALUE SPACES.
015400
015500 01  WS-RPT-SPEC-HDR.
015600     05  FILLER                  PIC X(25) VALUE "SPECIALTY".
015700     05  FILLER                  PIC X(12) VALUE "COUNT".
015800     05  FILLER                  PIC X(95) VALUE SPACES.
015900
016000 01  WS-RPT-SPEC-LINE.
016100     05  RSL-SPECIALTY           PIC X(25).
016200     05  RSL-COUNT               PIC ZZZ,ZZ9.
016300     05  FILLER                  PIC X(100) VALUE SPACES.
016400
016500 01  WS-RPT-FUNNEL-HDR.
016600     05  FILLER                  PIC X(25) VALUE "EXPIRING FUNNEL".
016700     05  FILLER                  PIC X(12) VALUE "COUNT".
016800     05  FILLER                  PIC X(95) VALUE SPACES.
016900
017000 01  WS-RPT-FUNNEL-LINE.
017100     05  RFL-FUNNEL-LABEL        PIC X(25).
017200     05  RFL-COUNT               PIC ZZZ,ZZ9.
017300     05  FILLER                  PIC X(100) VALUE SPACES.
017400
017500 01  WS-RPT-HIST-HDR.
017600     05  FILLER                  PIC X(25) VALUE "READINESS SCORE".
017700     05  FILLER                  PIC X(12) VALUE "COUNT".
017800     05  FILLER                  PIC X(95) VALUE SPACES.
017900
018000 01  WS-RPT-HIST-LINE.
018100     05  RHL-SCORE               PIC Z9.
018200     05  FILLER                  PIC X(23) VALUE SPACES.
018300     05  RHL-COUNT               PIC ZZZ,ZZ9.
018400     05  FILLER                  PIC X(100) VALUE SPACES.
018500
018600 COPY ABENDREC.
018700
018800 PROCEDURE DIVISION.
018900
019000 000-MAINLINE.
019100     PERFORM 050-HOUSEKEEPING THRU 050-EXIT.
019200     PERFORM 200-PROCESS-PROVIDER THRU 200-EXIT
019300             UNTIL NO-MORE-PROVIDERS.
019400     PERFORM 800-PRINT-REPORT THRU 800-EXIT.
019500     PERFORM 999-CLEANUP THRU 999-EXIT.
019600     MOVE ZERO TO RETURN-CODE.
019700     GOBACK.
019800
019900 050-HOUSEKEEPING.
020000     MOVE "050-HOUSEKEEPING" TO PARA-NAME.
020100     DISPLAY "******** BEGIN JOB PROVSUMM ********".
020200     INITIALIZE COUNTERS-AND-ACCUMULATORS, FUNNEL-COUNTS,
020300                HISTOGRAM-TABLE.
020400     MOVE ZERO TO SPEC-TABLE-COUNT-USED.
020500     PERFORM 700-OPEN-FILES THRU 700-EXIT.
020600     PERFORM 950-READ-PROVIDER THRU 950-EXIT.
020700     IF NO-MORE-PROVIDERS
020800         MOVE "EMPTY PROVIDER-FILE" TO ABEND-REASON
020900         GO TO 1000-ABEND-RTN
021000     END-IF.
021100 050-EXIT.
021200     EXIT.
021300
021400 200-PROCESS-PROVIDER.
021500     MOVE "200-PROCESS-PROVIDER" TO PARA-NAME.
021600     PERFORM 210-SPECIALTY-COUNT THRU 210-EXIT.
021700     PERFORM 300-EXPIRING-FUNNEL THRU 300-EXIT.
021800     PERFORM 400-READINESS-HISTOGRAM THRU 400-EXIT.
021900     PERFORM 950-READ-PROVIDER THRU 950-EXIT.
022000 200-EXIT.
022100     EXIT.
022200
022300******************************************************************
022400*    210-SPECIALTY-COUNT -- LINEAR SEARCH THE SPECIALTY TABLE FOR  *
022500*    A MATCH, BUMP ITS COUNT, OR ADD A NEW ENTRY.                  *
022600******************************************************************
022700 210-SPECIALTY-COUNT.
022800     MOVE "210-SPECIALTY-COUNT" TO PARA-NAME.
022900     MOVE "N" TO SPEC-FOUND-SW.
023000     IF SPEC-TABLE-COUNT-USED > 0
023100         PERFORM 215-FIND-SPEC-ENTRY THRU 215-EXIT
023200                 VARYING SPEC-IDX FROM 1 BY 1
023300                 UNTIL SPEC-IDX > SPEC-TABLE-COUNT-USED
023400                       OR SPEC-FOUND
023500     END-IF.
023600
023700     IF SPEC-FOUND
023800         ADD 1 TO SPTB-COUNT (SPEC-IDX)
023900         GO TO 210-EXIT
024000     END-IF.
024100
024200     IF SPEC-TABLE-COUNT-USED >= 30
024300         DISPLAY "** SPECIALTY TABLE FULL -- ENTRY DROPPED **"
024400         GO TO 210-EXIT
024500     END-IF.
024600
024700     ADD 1 TO SPEC-TABLE-COUNT-USED.
024800     SET SPEC-IDX TO SPEC-TABLE-COUNT-USED.
024900     MOVE PROV-SPECIALTY TO SPTB-SPECIALTY (SPEC-IDX).
025000     MOVE 1 TO SPTB-COUNT (SPEC-IDX).
025100 210-EXIT.
025200     EXIT.
025300
025400 215-FIND-SPEC-ENTRY.
025500     IF SPTB-SPECIALTY (SPEC-IDX) = PROV-SPECIALTY
025600         MOVE "Y" TO SPEC-FOUND-SW
025700     END-IF.
025800 215-EXIT.
025900     EXIT.
026000
026100******************************************************************
026200*    300-EXPIRING-FUNNEL -- MIN-DAYS IS THE SMALLER OF THE TWO     *
026300*    CREDENTIAL DAYS-LEFT FIELDS, WITH AN UNKNOWN FLAG TREATED AS  *
026400*    +999999 SO AN UNKNOWN EXPIRATION NEVER FALSELY TRIPS THE      *
026500*    FUNNEL.  THE THREE CUTS ARE INDEPENDENT, NOT MUTUALLY         *
026600*    EXCLUSIVE -- A PROVIDER INSIDE 14 DAYS ALSO COUNTS IN 30 AND  *
026700*    90.                                                           *
026800******************************************************************
026900 300-EXPIRING-FUNNEL.
027000     MOVE "300-EXPIRING-FUNNEL" TO PARA-NAME.
027100     IF PROV-LIC-DAYS-KNOWN
027200         MOVE PROV-LIC-DAYS-LEFT TO WS-LIC-DAYS-VAL
027300     ELSE
027400         MOVE +999999 TO WS-LIC-DAYS-VAL
027500     END-IF.
027600     IF PROV-ACLS-DAYS-KNOWN
027700         MOVE PROV-ACLS-DAYS-LEFT TO WS-ACLS-DAYS-VAL
027800     ELSE
027900         MOVE +999999 TO WS-ACLS-DAYS-VAL
028000     END-IF.
028100
028200     IF WS-LIC-DAYS-VAL < WS-ACLS-DAYS-VAL
028300         MOVE WS-LIC-DAYS-VAL TO WS-MIN-DAYS
028400     ELSE
028500         MOVE WS-ACLS-DAYS-VAL TO WS-MIN-DAYS
028600     END-IF.
028700
028800     IF WS-MIN-DAYS <= 14
028900         ADD 1 TO FUNNEL-14-CNT
029000     END-IF.
029100     IF WS-MIN-DAYS <= 30
029200         ADD 1 TO FUNNEL-30-CNT
029300     END-IF.
029400     IF WS-MIN-DAYS <= 90
029500         ADD 1 TO FUNNEL-90-CNT
029600     END-IF.
029700 300-EXIT.
029800     EXIT.
029900
030000******************************************************************
030100*    400-READINESS-HISTOGRAM -- SCORE 0 TO 5, ONE POINT PER GATE   *
030200*    PASSED.  AN UNKNOWN LICENSE/ACLS DAYS-LEFT FAILS THAT GATE    *
030300*    HERE, UNLIKE THE FUNNEL CUT ABOVE -- THIS IS A READINESS      *
030400*    CHECK, NOT AN EXPIRATION WARNING.                             *
030500******************************************************************
030600 400-READINESS-HISTOGRAM.
030700     MOVE "400-READINESS-HISTOGRAM" TO PARA-NAME.
030800     MOVE ZERO TO WS-READINESS-SCORE.
030900     IF PROV-ACTIVE
031000         ADD 1 TO WS-READINESS-SCORE
031100     END-IF.
031200     IF PROV-LIC-DAYS-KNOWN AND PROV-LIC-DAYS-LEFT >= 0
031300         ADD 1 TO WS-READINESS-SCORE
031400     END-IF.
031500     IF PROV-ACLS-DAYS-KNOWN AND PROV-ACLS-DAYS-LEFT >= 0
031600         ADD 1 TO WS-READINESS-SCORE
031700     END-IF.
031800     IF PROV-PAYER-COUNT > 0
031900         ADD 1 TO WS-READINESS-SCORE
032000     END-IF.
032100     IF PROV-PRIV-COUNT > 0
032200         ADD 1 TO WS-READINESS-SCORE
032300     END-IF.
032400
032500     SET HIST-IDX TO WS-READINESS-SCORE.
032600     SET HIST-IDX UP BY 1.
032700     ADD 1 TO HIST-SCORE-CNT (HIST-IDX).
032800 400-EXIT.
032900     EXIT.
033000
033100******************************************************************
033200*    800-PRINT-REPORT -- SPECIALTY COUNTS, THEN THE FUNNEL, THEN   *
033300*    THE READINESS HISTOGRAM.                                     *
033400******************************************************************
033500 800-PRINT-REPORT.
033600     MOVE "800-PRINT-REPORT" TO PARA-NAME.
033700     WRITE RPT-REC FROM WS-RPT-TITLE-LINE
033800         AFTER ADVANCING TOP-OF-FORM.
033900     WRITE RPT-REC FROM WS-RPT-BLANK-LINE
034000         AFTER ADVANCING 1.
034100     WRITE RPT-REC FROM WS-RPT-SPEC-HDR
034200         AFTER ADVANCING 2.
034300     IF SPEC-TABLE-COUNT-USED > 0
034400         PERFORM 810-PRINT-ONE-SPEC THRU 810-EXIT
034500                 VARYING SPEC-IDX FROM 1 BY 1
034600                 UNTIL SPEC-IDX > SPEC-TABLE-COUNT-USED
034700     END-IF.
034800     WRITE RPT-REC FROM WS-RPT-BLANK-LINE
034900         AFTER ADVANCING 1.
035000     WRITE RPT-REC FROM WS-RPT-FUNNEL-HDR
035100         AFTER ADVANCING 2.
035200     PERFORM 820-PRINT-FUNNEL THRU 820-EXIT.
035300     WRITE RPT-REC FROM WS-RPT-BLANK-LINE
035400         AFTER ADVANCING 1.
035500     WRITE RPT-REC FROM WS-RPT-HIST-HDR
035600         AFTER ADVANCING 2.
035700     PERFORM 830-PRINT-ONE-SCORE THRU 830-EXIT
035800             VARYING HIST-IDX FROM 1 BY 1
035900             UNTIL HIST-IDX > 6.
036000 800-EXIT.
036100     EXIT.
036200
036300 810-PRINT-ONE-SPEC.
036400     MOVE SPTB-SPECIALTY (SPEC-IDX) TO RSL-SPECIALTY.
036500     MOVE SPTB-COUNT (SPEC-IDX)     TO RSL-COUNT.
036600     WRITE RPT-REC FROM WS-RPT-SPEC-LINE AFTER ADVANCING 1.
036700 810-EXIT.
036800     EXIT.
036900
037000 820-PRINT-FUNNEL.
037100     MOVE "WITHIN 14 DAYS"  TO RFL-FUNNEL-LABEL.
037200     MOVE FUNNEL-14-CNT    TO RFL-COUNT.
037300     WRITE RPT-REC FROM WS-RPT-FUNNEL-LINE AFTER ADVANCING 1.
037400     MOVE "WITHIN 30 DAYS"  TO RFL-FUNNEL-LABEL.
037500     MOVE FUNNEL-30-CNT    TO RFL-COUNT.
037600     WRITE RPT-REC FROM WS-RPT-FUNNEL-LINE AFTER ADVANCING 1.
037700     MOVE "WITHIN 90 DAYS"  TO RFL-FUNNEL-LABEL.
037800     MOVE FUNNEL-90-CNT    TO RFL-COUNT.
037900     WRITE RPT-REC FROM WS-RPT-FUNNEL-LINE AFTER ADVANCING 1.
038000 820-EXIT.
038100     EXIT.
038200
038300 830-PRINT-ONE-SCORE.
038400     COMPUTE RHL-SCORE = HIST-IDX - 1.
038500     MOVE HIST-SCORE-CNT (HIST-IDX) TO RHL-COUNT.
038600     WRITE RPT-REC FROM WS-RPT-HIST-LINE AFTER ADVANCING 1.
038700 830-EXIT.
038800     EXIT.
038900
039000 700-OPEN-FILES.
039100     MOVE "700-OPEN-FILES" TO PARA-NAME.
039200     OPEN INPUT PROVIDER-FILE.
039300     OPEN OUTPUT PVSMRPT-FILE, SYSOUT.
039400 700-EXIT.
039500     EXIT.
039600
039700 750-CLOSE-FILES.
039800     MOVE "750-CLOSE-FILES" TO PARA-NAME.
039900     CLOSE PROVIDER-FILE, PVSMRPT-FILE, SYSOUT.
040000 750-EXIT.
040100     EXIT.
040200
040300 950-READ-PROVIDER.
040400     MOVE "950-READ-PROVIDER" TO PARA-NAME.
040500     READ PROVIDER-FILE INTO PROV-REC
040600         AT END
040700         MOVE "10" TO IFCODE
040800         GO TO 950-EXIT
040900     END-READ.
041000     ADD 1 TO RECORDS-READ.
041100 950-EXIT.
041200     EXIT.
041300
041400 999-CLEANUP.
041500     MOVE "999-CLEANUP" TO PARA-NAME.
041600     PERFORM 750-CLOSE-FILES THRU 750-EXIT.
041700     DISPLAY "** PROVIDERS READ **".
041800     DISPLAY RECORDS-READ.
041900     DISPLAY "** DISTINCT SPECIALTIES **".
042000     DISPLAY SPEC-TABLE-COUNT-USED.
042100     DISPLAY "******** NORMAL END OF JOB PROVSUMM ********".
042200 999-EXIT.
042300     EXIT.
042400
042500 1000-ABEND-RTN.
042600     WRITE SYSOUT-REC FROM ABEND-REC.
042700     PERFORM 750-CLOSE-FILES THRU 750-EXIT.
042800     DISPLAY "*** ABNORMAL END OF JOB-PROVSUMM ***" UPON CONSOLE.
042900     DIVIDE ZERO-VAL INTO ONE-VAL.
