000100******************************************************************
000200*    SHRCREC  --  SHIFT-RECOMMENDATION CANDIDATE LIST RECORD      *
000300*    ONE ROW PER SHIFT -- UP TO TEN PROVIDER IDS IN PRIORITY      *
000400*    ORDER AS RANKED BY THE STAFFING-OFFICE SCHEDULING TOOL.      *
000500*    02-01-17  JWS  INITIAL LAYOUT, TABLE OF 10 CANDIDATES        *
000600******************************************************************
000700 01  SHRC-REC.
000800     05  SHRC-SHIFT-ID               PIC X(10).
000900     05  SHRC-REC-COUNT              PIC 9(02).
001000     05  SHRC-CANDIDATE OCCURS 10 TIMES INDEXED BY SHRC-IDX.
001100         10  SHRC-PROV-ID            PIC X(10).
001200     05  FILLER                      PIC X(03).
