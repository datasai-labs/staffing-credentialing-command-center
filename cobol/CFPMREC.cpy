000100******************************************************************
000200*    CFPMREC  --  CENSUS FORECAST & STAFFING OPTIMIZER PARM CARD  *
000300*    ONE-RECORD RUN-CONTROL FILE, SAME HABIT AS NSPMREC/CBPMREC.  *
000400*    RESTRICTS THE DETAIL LINES AND THE 7-DAY ROLL-UP TO ONE      *
000500*    FACILITY.  SPACES MEANS "NO RESTRICTION" -- FORECAST EVERY   *
000600*    UNIT IN THE HOUSE.                                          *
000700*    02-11-19  RVT  INITIAL LAYOUT (RQ1850)                       *
000800******************************************************************
000900 01  CFPM-REC.
001000     05  CFPM-FILTER-FAC-ID          PIC X(10).
001100     05  FILLER                      PIC X(70).
