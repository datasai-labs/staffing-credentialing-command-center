000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CREDRISK.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/22/17.
000600 DATE-COMPILED. 04/22/17.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          CREDENTIAL RISK PROCESSOR -- FOR EVERY CREDENTIAL-
001300*          EVENT RECORD ON THE RAW FEED, RE-DERIVES DAYS-UNTIL-
001400*          EXPIRATION (CALLING DTEDAYS AGAINST TODAY) AND THE
001500*          FIVE-WAY RISK BUCKET (CALLING RSKBUCKT), ENRICHES THE
001600*          ROW WITH THE PROVIDER'S NAME/SPECIALTY/HOME FACILITY
001700*          OFF PROVIDER-360, AND PRODUCES:
001800*
001900*            1) THE FILTERED, ENRICHED DETAIL WORKLIST THE
002000*               CREDENTIALING COMMITTEE WORKS FROM EACH WEEK
002100*            2) THE BUCKET/TYPE/WEEK SUMMARY COUNTS, WHICH ALWAYS
002200*               COVER EVERY EVENT READ REGARDLESS OF THE WORKLIST
002300*               FILTER PARM CARD
002400*
002500*          THE WORKLIST OUTPUT IS NOT IN DAYS-UNTIL-EXPIRATION
002600*          ORDER -- DAYS-UNTIL-EXPIRATION DOES NOT EXIST UNTIL
002700*          THIS JOB DERIVES IT, SO IT CANNOT BE A JCL SORT KEY ON
002800*          THE WAY IN.  THE STEP THAT FOLLOWS THIS ONE IN THE
002900*          CREDRISK PROC RUNS A JCL SORT ON CRWKRSLT-FILE TO GET
003000*          ASCENDING DAYS-UNTIL-EXPIRATION BEFORE THE COMMITTEE
003100*          SEES IT -- SAME DIVISION OF LABOR THIS SHOP USES
003200*          EVERYWHERE ELSE A SORTED VIEW IS NEEDED.
003300*
003400******************************************************************
003500
003600               PARAMETER CARD          -   CRPARM-FILE
003700
003800               PROVIDER ROSTER         -   PROVIDER-FILE
003900
004000               INPUT FILE              -   CREDEVT-FILE
004100
004200               OUTPUT FILE PRODUCED    -   CRWKRSLT-FILE
004300
004400               REPORT PRODUCED         -   CRRPT-FILE
004500
004600               DUMP FILE               -   SYSOUT
004700
004800******************************************************************
004900*    CHANGE LOG
005000******************************************************************
005100*    04/22/17  JWS  INITIAL VERSION (RQ1322 -- CREDENTIALING
005200*                   COMMITTEE WEEKLY RISK SUMMARY)
005300*    08/11/17  RVT  OPTIONAL PROVIDER/CRED-TYPE/BUCKET-SET PARM
005400*                   CARD FILTER ADDED TO THE DETAIL WORKLIST
005500*    02/06/18  MKO  WEEK-START-DATE TALLY ADDED TO THE SUMMARY
005600*                   REPORT (RQ1398 -- COMMITTEE WANTED EXPIRIES
005700*                   GROUPED BY CALENDAR WEEK, NOT JUST BUCKET)
005800*    02/06/18  MKO  IN-MEMORY ASCENDING SORT OF THE WEEK TABLE
005900*                   ADDED -- THIS SHOP DOES NOT RUN THE SORT VERB
006000*                   IN A COBOL STEP, SO THE SMALL WEEK TABLE IS
006100*                   ORDERED HERE BY HAND BEFORE IT PRINTS
006200*    11-19-19  RVT  CENTURY WINDOWING ADDED TO THE RUN-DATE
006300*                   ACCEPT -- DTEDAYS NEEDS A FULL CCYYMMDD AND
006400*                   THE OLD 6-DIGIT ACCEPT FROM DATE HABIT ONLY
006500*                   EVER GIVE US YYMMDD (RQ1455)
006600******************************************************************
006700
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. IBM-390.
007100 OBJECT-COMPUTER. IBM-390.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT SYSOUT
007700     ASSIGN TO UT-S-SYSOUT
007800       ORGANIZATION IS SEQUENTIAL.
007900
008000     SELECT CRPARM-FILE
008100     ASSIGN TO UT-S-CRPARM
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS PFCODE.
008400
008500     SELECT PROVIDER-FILE
008600     ASSIGN TO UT-S-PROVFIL
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS IFCODE.
008900
009000     SELECT CREDEVT-FILE
009100     ASSIGN TO UT-S-CREDEVT
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS RFCODE.
009400
009500     SELECT CRWKRSLT-FILE
009600     ASSIGN TO UT-S-CRWKOUT
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS OFCODE.
009900
010000     SELECT CRRPT-FILE
010100     ASSIGN TO UT-S-CRRPT
010200       ACCESS MODE IS SEQUENTIAL.
010300
010400 DATA DIVISION.
010500 FILE SECTION.
010600 FD  SYSOUT
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 130 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS SYSOUT-REC.
011200 01  SYSOUT-REC  PIC X(130).
011300
011400 FD  CRPARM-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 80 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS FD-CRPARM-REC.
012000 01  FD-CRPARM-REC                       PIC X(80).
012100
012200******* PROVIDER-360 EXTRACT -- SORTED ASCENDING BY PROVIDER-ID
012300 FD  PROVIDER-FILE
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 170 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS FD-PROVIDER-REC.
012900 01  FD-PROVIDER-REC                     PIC X(170).
013000
013100******* RAW CREDENTIALING-SYSTEM EXTRACT -- NOT SORTED.  DAYS-
013200******* UNTIL-EXPIRATION AND RISK-BUCKET ARRIVE BLANK/ZERO.
013300 FD  CREDEVT-FILE
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 110 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS FD-CREDEVT-REC.
013900 01  FD-CREDEVT-REC                      PIC X(110).
014000
014100 FD  CRWKRSLT-FILE
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 170 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS FD-CRWKRSLT-REC.
014700 01  FD-CRWKRSLT-REC                     PIC X(170).
014800
014900 FD  CRRPT-FILE
015000     RECORDING MODE IS F
015100     LABEL RECORDS ARE STANDARD
015200     RECORD CONTAINS 132 CHARACTERS
015300     BLOCK CONTAINS 0 RECORDS
015400     DATA RECORD IS RPT-REC.
015500 01  RPT-REC  PIC X(132).
015600
015700 WORKING-STORAGE SECTION.
015800 01  FILE-STATUS-CODES.
015900     05  PFCODE                  PIC X(02).
016000         88  CODE-READ-PARM      VALUE SPACES.
016100         88  NO-MORE-PARM        VALUE "10".
016200     05  IFCODE                  PIC X(02).
016300         88  CODE-READ-PROV      VALUE SPACES.
016400         88  NO-MORE-PROVIDERS   VALUE "10".
016500     05  RFCODE                  PIC X(02).
016600         88  CODE-READ-EVENT     VALUE SPACES.
016700         88  NO-MORE-EVENTS-FS   VALUE "10".
016800     05  OFCODE                  PIC X(02).
016900         88  CODE-WRITE          VALUE SPACES.
017000
017100 COPY CRPMREC.
017200 COPY PROVREC.
017300 COPY CREDREC.
017400 COPY CRWKREC.
017500
017600******************************************************************
017700*    PROVIDER ROSTER BINARY-SEARCH TABLE -- SAME FIELD SHAPE AS   *
017800*    PROVREC.CPY, DUPLICATED HERE BECAUSE A COPY MEMBER CANNOT    *
017900*    DOUBLE AS BOTH A FLAT FD RECORD AND AN OCCURS TABLE ROW.     *
018000******************************************************************
018100 01  PROV-TABLE-AREA.
018200     05  PROV-TBL-ROW OCCURS 5000 TIMES
018300                      ASCENDING KEY IS PTR-ID
018400                      INDEXED BY PROV-IDX.
018500         10  PTR-ID                  PIC X(10).
018600         10  PTR-NAME                PIC X(30).
018700         10  PTR-SPECIALTY           PIC X(25).
018800         10  PTR-HOME-FAC-ID         PIC X(10).
018900         10  PTR-HOME-FAC-NAME       PIC X(30).
019000         10  PTR-STATUS              PIC X(10).
019100         10  PTR-LIC-STATUS          PIC X(15).
019200         10  PTR-LIC-DAYS-FLAG       PIC X(01).
019300         10  PTR-LIC-DAYS-LEFT       PIC S9(5).
019400         10  PTR-ACLS-STATUS         PIC X(15).
019500         10  PTR-ACLS-DAYS-FLAG      PIC X(01).
019600         10  PTR-ACLS-DAYS-LEFT      PIC S9(5).
019700         10  PTR-PRIV-COUNT          PIC 9(03).
019800         10  PTR-PRIV-FAC-COUNT      PIC 9(03).
019900         10  PTR-PAYER-COUNT         PIC 9(03).
020000         10  FILLER                  PIC X(04).
020100
020200 01  PROV-TABLE-CONTROL.
020300     05  PROV-TBL-COUNT          PIC 9(05) COMP.
020400
020500******************************************************************
020600*    RSKBUCKT CALL SLOT -- NO SHARED COPYBOOK FOR THIS ONE, SAME  *
020700*    AS RSKBUCKT'S OWN LINKAGE SECTION.  BUCKET-TYPE-SW IS SET    *
020800*    TO "C" HERE -- THE "S" STAFFING SIDE IS CENSFCST'S JOB.      *
020900******************************************************************
021000 01  RSKB-CALL-AREA.
021100     05  RSKB-BUCKET-TYPE-SW     PIC X(01).
021200         88  RSKB-CRED-BUCKET    VALUE "C".
021300         88  RSKB-STAFF-BUCKET   VALUE "S".
021400     05  RSKB-DAYS-UNTIL-EXP     PIC S9(05).
021500     05  RSKB-STAFFING-DELTA     PIC S9(03).
021600     05  RSKB-RISK-BUCKET        PIC X(08).
021700     05  RSKB-PRIORITY           PIC X(08).
021800 01  RSKB-RETURN-CD              PIC S9(4) COMP.
021900
022000******************************************************************
022100*    DTEDAYS CALL SLOT -- NO SHARED COPYBOOK FOR THIS ONE EITHER. *
022200*    DATE-1 IS ALWAYS THE CREDENTIAL'S EXPIRES-DATE, DATE-2 IS    *
022300*    ALWAYS TODAY'S RUN DATE -- A POSITIVE DAYS-DIFF MEANS THE    *
022400*    CREDENTIAL HAS NOT EXPIRED YET.                              *
022500******************************************************************
022600 01  DTDY-CALL-AREA.
022700     05  DTDY-DATE-1             PIC 9(08).
022800     05  DTDY-DATE-2             PIC 9(08).
022900     05  DTDY-DAYS-DIFF          PIC S9(05).
023000 01  DTDY-RETURN-CD              PIC S9(4) COMP.
023100
023200******************************************************************
023300*    RUN-DATE FIELDS -- 6-DIGIT ACCEPT FROM DATE IS THE OLD HOUSE *
023400*    HABIT, BUT DTEDAYS NEEDS A FULL CCYYMMDD, SO THE CENTURY IS  *
023500*    WINDOWED HERE (YY < 50 IS 20YY, ELSE 19YY) -- SEE 11-19-19   *
023600*    LOG ENTRY.                                                   *
023700******************************************************************
023800 01  RUN-DATE-FIELDS.
023900     05  WS-RUN-DATE-6           PIC 9(06).
024000     05  WS-RUN-DATE-8           PIC 9(08).
024100     05  WS-RUN-CENTURY          PIC 9(02) COMP.
024200 01  WS-RUN-DATE-6-X REDEFINES WS-RUN-DATE-6.
024300     05  WS-RUN-YY-2             PIC 9(02).
024400     05  WS-RUN-MM               PIC 9(02).
024500     05  WS-RUN-DD               PIC 9(02).
024600
024700******************************************************************
024800*    WEEK-START-DATE CALCULATION -- FORWARD JULIAN DAY NUMBER OF  *
024900*    THE EXPIRES-DATE (SAME PROPER-FRACTION FORMULA DTEDAYS USES, *
025000*    DUPLICATED HERE BECAUSE PERFORM CANNOT PASS A DATE PARAMETER *
025100*    AND THIS CALC NEEDS THE JDN ITSELF, NOT A DAY-COUNT *
025110*    DIFFERENCE BETWEEN TWO DATES), THEN MONDAY = JDN - (JDN      *
025120*    MOD 7) AND A REVERSE JDN-TO-CALENDAR CONVERSION (RICHARDS'   *
025130*    ALGORITHM) BACK TO A CCYYMMDD WEEK-START DATE.               *
025140******************************************************************
025200 01  WS-EXP-DATE-HOLD            PIC 9(08).
025300 01  WS-EXP-DATE-HOLD-X REDEFINES WS-EXP-DATE-HOLD.
025400     05  WS-EXP-YY               PIC 9(04).
025500     05  WS-EXP-MM               PIC 9(02).
025600     05  WS-EXP-DD               PIC 9(02).
025700
025800 01  WEEK-CALC-FIELDS.
025900     05  WS-WK-A                 PIC S9(5) COMP.
026000     05  WS-WK-Y                 PIC S9(7) COMP.
026100     05  WS-WK-M                 PIC S9(5) COMP.
026200     05  WS-WK-JDN                PIC S9(9) COMP.
026300     05  WS-WK-TERM-1             PIC S9(9) COMP.
026400     05  WS-WK-TERM-2             PIC S9(9) COMP.
026500     05  WS-WK-DAY-IDX            PIC S9(5) COMP.
026600     05  WS-WK-START-JDN          PIC S9(9) COMP.
026700     05  WS-RJ-A                  PIC S9(9) COMP.
026800     05  WS-RJ-B                  PIC S9(5) COMP.
026900     05  WS-RJ-C                  PIC S9(7) COMP.
027000     05  WS-RJ-D                  PIC S9(5) COMP.
027100     05  WS-RJ-E                  PIC S9(5) COMP.
027200     05  WS-RJ-M                  PIC S9(5) COMP.
027300     05  WS-RJ-DAY                PIC S9(5) COMP.
027400     05  WS-RJ-MONTH              PIC S9(5) COMP.
027500     05  WS-RJ-YEAR               PIC S9(7) COMP.
027600
027700 01  WS-WEEK-START-DATE          PIC 9(08).
027800
027900******************************************************************
028000*    WEEK TALLY TABLE -- ONE ENTRY PER DISTINCT WEEK-START DATE   *
028100*    SEEN THIS RUN.  60 ENTRIES IS OVER A YEAR OF WEEKS, WELL     *
028200*    PAST ANYTHING A SINGLE CREDENTIALING EXTRACT RUN SPANS.      *
028300******************************************************************
028400 01  WS-WEEK-TABLE.
028500     05  WS-WEEK-ENTRY OCCURS 60 TIMES
028600                       INDEXED BY WK-IDX, WK-IDX-2.
028700         10  CRWT-DATE               PIC 9(08).
028800         10  CRWT-COUNT              PIC 9(05) COMP.
028900 01  WS-WEEK-COUNT-USED          PIC 9(02) COMP.
029000
029100 01  WS-WEEK-DATE-HOLD           PIC 9(08).
029200 01  WS-WEEK-DATE-HOLD-X REDEFINES WS-WEEK-DATE-HOLD.
029300     05  WS-WEEK-PRT-YY          PIC 9(04).
029400     05  WS-WEEK-PRT-MM          PIC 9(02).
029500     05  WS-WEEK-PRT-DD          PIC 9(02).
029600
029700 01  WS-SORT-FIELDS.
029800     05  WS-SORT-I               PIC 9(02) COMP.
029900     05  WS-SORT-J               PIC 9(02) COMP.
030000     05  WS-SORT-HOLD-DATE       PIC 9(08).
030100     05  WS-SORT-HOLD-COUNT      PIC 9(05) COMP.
030200
030300 01  COUNTERS-AND-ACCUMULATORS.
030400     05  RECORDS-READ            PIC 9(9) COMP.
030500     05  RECORDS-WRITTEN         PIC 9(9) COMP.
030600     05  RECORDS-SKIPPED         PIC 9(9) COMP.
030700     05  WS-SUB                  PIC 9(02) COMP.
030800     05  BUCKET-EXPIRED-CNT      PIC 9(7) COMP.
030900     05  BUCKET-0-14-CNT         PIC 9(7) COMP.
031000     05  BUCKET-15-30-CNT        PIC 9(7) COMP.
031100     05  BUCKET-31-90-CNT        PIC 9(7) COMP.
031200     05  BUCKET-OVER-90-CNT      PIC 9(7) COMP.
031300     05  TYPE-LICENSE-CNT        PIC 9(7) COMP.
031400     05  TYPE-ACLS-CNT           PIC 9(7) COMP.
031500     05  TYPE-OTHER-CNT          PIC 9(7) COMP.
031600
031700 01  FLAGS-AND-SWITCHES.
031800     05  MORE-EVENTS-SW          PIC X(01) VALUE "Y".
031900         88  NO-MORE-EVENTS      VALUE "N".
032000     05  PROV-TBL-FOUND-SW       PIC X(01) VALUE "N".
032100         88  PROV-TBL-FOUND      VALUE "Y".
032200     05  RECORD-SELECTED-SW      PIC X(01) VALUE "N".
032300         88  RECORD-SELECTED     VALUE "Y".
032400     05  WEEK-FOUND-SW           PIC X(01) VALUE "N".
032500         88  WEEK-FOUND          VALUE "Y".
032600
032700******************************************************************
032800*    REPORT LINES -- REPORT #2, THE CREDENTIALING COMMITTEE'S     *
032900*    BUCKET/TYPE/WEEK SUMMARY.  132-CHARACTER PRINT LINE, SAME    *
033000*    WIDTH AS THE PATIENT-LIST REPORT'S RPT-REC.                  *
033100******************************************************************
033200 01  WS-RPT-TITLE-LINE.
033300     05  FILLER                  PIC X(36) VALUE SPACES.
033400     05  FILLER                  PIC X(60) VALUE
033500         "CREDENTIAL RISK SUMMARY REPORT -- CREDRISK".
033600     05  FILLER                  PIC X(36) VALUE SPACES.
033700
033800 01  WS-RPT-BLANK-LINE.
033900     05  FILLER                  PIC X(132) VALUE SPACES.
034000
034100 01  WS-RPT-BUCKET-HDR.
034200     05  FILLER                  PIC X(20) VALUE "RISK BUCKET".
034300     05  FILLER                  PIC X(12) VALUE "COUNT".
034400     05  FILLER                  PIC X(100) VALUE SPACES.
034500
034600 01  WS-RPT-BUCKET-LINE.
034700     05  RBL-BUCKET-NAME         PIC X(20).
034800     05  RBL-BUCKET-COUNT        PIC ZZZ,ZZ9.
034900     05  FILLER                  PIC X(105) VALUE SPACES.
035000
035100 01  WS-RPT-TYPE-HDR.
035200     05  FILLER                  PIC X(20) VALUE "CREDENTIAL TYPE".
035300     05  FILLER                  PIC X(12) VALUE "COUNT".
035400     05  FILLER                  PIC X(100) VALUE SPACES.
035500
035600 01  WS-RPT-TYPE-LINE.
035700     05  RTL-TYPE-NAME           PIC X(20).
035800     05  RTL-TYPE-COUNT          PIC ZZZ,ZZ9.
035900     05  FILLER                  PIC X(105) VALUE SPACES.
036000
036100 01  WS-RPT-WEEK-HDR.
036200     05  FILLER                  PIC X(20) VALUE "WEEK-START DATE".
036300     05  FILLER                  PIC X(12) VALUE "COUNT".
036400     05  FILLER                  PIC X(100) VALUE SPACES.
036500
036600 01  WS-RPT-WEEK-LINE.
036700     05  RWL-WEEK-DATE           PIC X(10).
036800     05  FILLER                  PIC X(10) VALUE SPACES.
036900     05  RWL-WEEK-COUNT          PIC ZZZ,ZZ9.
037000     05  FILLER                  PIC X(105) VALUE SPACES.
037100
037200 COPY ABENDREC.
037300
037400 PROCEDURE DIVISION.
037500
037600 000-MAINLINE.
037700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
037800     PERFORM 050-LOAD-PROVIDER-TABLE THRU 050-EXIT
037900             VARYING PROV-IDX FROM 1 BY 1
038000             UNTIL NO-MORE-PROVIDERS.
038100     PERFORM 100-MAINLINE THRU 100-EXIT
038200             UNTIL NO-MORE-EVENTS.
038300     PERFORM 780-PRINT-REPORT THRU 780-EXIT.
038400     PERFORM 999-CLEANUP THRU 999-EXIT.
038500     MOVE ZERO TO RETURN-CODE.
038600     GOBACK.
038700
038800 000-HOUSEKEEPING.
038900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
039000     DISPLAY "******** BEGIN JOB CREDRISK ********".
039100     INITIALIZE COUNTERS-AND-ACCUMULATORS.
039200     MOVE ZERO TO WS-WEEK-COUNT-USED.
039300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
039400     PERFORM 900-READ-CRPARM THRU 900-EXIT.
039500
039600     ACCEPT WS-RUN-DATE-6 FROM DATE.
039700     IF WS-RUN-YY-2 < 50
039800         MOVE 20 TO WS-RUN-CENTURY
039900     ELSE
040000         MOVE 19 TO WS-RUN-CENTURY
040100     END-IF.
040200     COMPUTE WS-RUN-DATE-8 = (WS-RUN-CENTURY * 1000000)
040300                           + (WS-RUN-YY-2 * 10000)
040400                           + (WS-RUN-MM * 100) + WS-RUN-DD.
040500
040600     PERFORM 950-READ-CREDEVT THRU 950-EXIT.
040700     IF NO-MORE-EVENTS
040800         MOVE "EMPTY CREDEVT-FILE" TO ABEND-REASON
040900         GO TO 1000-ABEND-RTN
041000     END-IF.
041100 000-EXIT.
041200     EXIT.
041300
041400 050-LOAD-PROVIDER-TABLE.
041500     MOVE "050-LOAD-PROVIDER-TABLE" TO PARA-NAME.
041600     MOVE FD-PROVIDER-REC TO PROV-TBL-ROW (PROV-IDX).
041700     ADD 1 TO PROV-TBL-COUNT.
041800     READ PROVIDER-FILE
041900         AT END
042000         MOVE "10" TO IFCODE
042100     END-READ.
042200 050-EXIT.
042300     EXIT.
042400
042500******************************************************************
042600*    100-MAINLINE -- ONE CREDENTIAL-EVENT AT A TIME.  DERIVE THE  *
042700*    BUCKET, ENRICH FROM THE ROSTER, TALLY THE UNFILTERED         *
042800*    SUMMARY TOTALS, THEN APPLY THE OPTIONAL WORKLIST FILTER.     *
042900******************************************************************
043000 100-MAINLINE.
043100     MOVE "100-MAINLINE" TO PARA-NAME.
043200     PERFORM 200-DERIVE-RISK-BUCKET THRU 200-EXIT.
043300     PERFORM 250-ENRICH-FROM-PROVIDER THRU 250-EXIT.
043400     PERFORM 500-SUMMARY-TOTALS THRU 500-EXIT.
043500     PERFORM 300-WORKLIST-FILTER THRU 300-EXIT.
043600     IF RECORD-SELECTED
043700         PERFORM 700-WRITE-CRWKRSLT THRU 700-EXIT
043800     ELSE
043900         ADD 1 TO RECORDS-SKIPPED
044000     END-IF.
044100     PERFORM 950-READ-CREDEVT THRU 950-EXIT.
044200 100-EXIT.
044300     EXIT.
044400
044500******************************************************************
044600*    200-DERIVE-RISK-BUCKET -- CALL DTEDAYS TO GET THE SIGNED     *
044700*    DAYS-UNTIL-EXPIRATION (EXPIRES-DATE MINUS TODAY), THEN CALL  *
044800*    RSKBUCKT TO TURN THAT INTO THE FIVE-WAY RISK BUCKET.         *
044900******************************************************************
045000 200-DERIVE-RISK-BUCKET.
045100     MOVE "200-DERIVE-RISK-BUCKET" TO PARA-NAME.
045200     MOVE CRED-EXPIRES-DATE TO DTDY-DATE-1.
045300     MOVE WS-RUN-DATE-8     TO DTDY-DATE-2.
045400     MOVE ZERO TO DTDY-RETURN-CD.
045500     CALL "DTEDAYS" USING DTDY-CALL-AREA, DTDY-RETURN-CD.
045600     IF DTDY-RETURN-CD NOT EQUAL TO ZERO
045700         MOVE "** NON-ZERO RETURN-CODE FROM DTEDAYS"
045800                                  TO ABEND-REASON
045900         GO TO 1000-ABEND-RTN
046000     END-IF.
046100     MOVE DTDY-DAYS-DIFF TO CRED-DAYS-UNTIL-EXP.
046200
046300     MOVE "C" TO RSKB-BUCKET-TYPE-SW.
046400     MOVE CRED-DAYS-UNTIL-EXP TO RSKB-DAYS-UNTIL-EXP.
046500     MOVE ZERO TO RSKB-RETURN-CD.
046600     CALL "RSKBUCKT" USING RSKB-CALL-AREA, RSKB-RETURN-CD.
046700     IF RSKB-RETURN-CD NOT EQUAL TO ZERO
046800         MOVE "** NON-ZERO RETURN-CODE FROM RSKBUCKT"
046900                                  TO ABEND-REASON
047000         GO TO 1000-ABEND-RTN
047100     END-IF.
047200     MOVE RSKB-RISK-BUCKET TO CRED-RISK-BUCKET.
047300 200-EXIT.
047400     EXIT.
047500
047600 250-ENRICH-FROM-PROVIDER.
047700     MOVE "250-ENRICH-FROM-PROVIDER" TO PARA-NAME.
047800     PERFORM 600-LOOKUP-PROVIDER THRU 600-EXIT.
047900     IF PROV-TBL-FOUND
048000         MOVE PTR-NAME (PROV-IDX)    TO CRWK-PROV-NAME
048100         MOVE PTR-SPECIALTY (PROV-IDX)
048200                                     TO CRWK-PROV-SPECIALTY
048300         MOVE PTR-HOME-FAC-ID (PROV-IDX)
048400                                     TO CRWK-PROV-HOME-FAC-ID
048500         MOVE PTR-HOME-FAC-NAME (PROV-IDX)
048600                                     TO CRWK-PROV-HOME-FAC-NAME
048700     ELSE
048800         MOVE "*** PROVIDER NOT ON ROSTER ***" TO CRWK-PROV-NAME
048900         MOVE SPACE TO CRWK-PROV-SPECIALTY
049000         MOVE SPACE TO CRWK-PROV-HOME-FAC-ID
049100         MOVE SPACE TO CRWK-PROV-HOME-FAC-NAME
049200     END-IF.
049300 250-EXIT.
049400     EXIT.
049500
049600******************************************************************
049700*    300-WORKLIST-FILTER -- RESTRICTS THE DETAIL WORKLIST ONLY.   *
049800*    SPACES ON THE PROVIDER-ID/CRED-TYPE PARM SLOTS MEANS NO      *
049900*    RESTRICTION ON THAT SLOT.  THE BUCKET-SET CHECK IS ALWAYS    *
050000*    RUN, EVEN WHEN THE OTHER TWO SLOTS ARE BLANK.                *
050100******************************************************************
050200 300-WORKLIST-FILTER.
050300     MOVE "300-WORKLIST-FILTER" TO PARA-NAME.
050400     MOVE "N" TO RECORD-SELECTED-SW.
050500     IF CRPM-FILTER-PROV-ID NOT = SPACE
050600         IF CRPM-FILTER-PROV-ID NOT = CRED-PROV-ID
050700             GO TO 300-EXIT
050800         END-IF
050900     END-IF.
051000     IF CRPM-FILTER-CRED-TYPE NOT = SPACE
051100         IF CRPM-FILTER-CRED-TYPE NOT = CRED-TYPE
051200             GO TO 300-EXIT
051300         END-IF
051400     END-IF.
051500     PERFORM 350-BUCKET-IN-SET THRU 350-EXIT.
051600 300-EXIT.
051700     EXIT.
051800
051900******************************************************************
052000*    350-BUCKET-IN-SET -- WHEN THE PARM CARD NAMES NO BUCKETS,    *
052100*    THE STANDING "0-14"/"15-30" SET IS THE DEFAULT (RQ1322 --    *
052200*    THOSE ARE THE TWO BUCKETS THE COMMITTEE ACTS ON EVERY WEEK). *
052300******************************************************************
052400 350-BUCKET-IN-SET.
052500     MOVE "350-BUCKET-IN-SET" TO PARA-NAME.
052600     IF CRPM-BUCKET-COUNT = 0
052700         IF CRED-RISK-BUCKET = "0-14" OR CRED-RISK-BUCKET = "15-30"
052800             MOVE "Y" TO RECORD-SELECTED-SW
052900         END-IF
053000         GO TO 350-EXIT
053100     END-IF.
053200
053300     PERFORM 360-CHECK-ONE-BUCKET THRU 360-EXIT
053400             VARYING WS-SUB FROM 1 BY 1
053500             UNTIL WS-SUB > CRPM-BUCKET-COUNT OR RECORD-SELECTED.
053600 350-EXIT.
053700     EXIT.
053800
053900 360-CHECK-ONE-BUCKET.
054000     IF CRED-RISK-BUCKET = CRPM-BUCKET (WS-SUB)
054100         MOVE "Y" TO RECORD-SELECTED-SW
054200     END-IF.
054300 360-EXIT.
054400     EXIT.
054500
054600******************************************************************
054700*    500-SUMMARY-TOTALS -- BUCKET COUNTS, CREDENTIAL-TYPE COUNTS  *
054800*    AND THE WEEK-START-DATE TALLY.  THESE COVER EVERY EVENT      *
054900*    READ -- THE WORKLIST FILTER NEVER TOUCHES THESE COUNTERS.    *
055000******************************************************************
055100 500-SUMMARY-TOTALS.
055200     MOVE "500-SUMMARY-TOTALS" TO PARA-NAME.
055300     IF CRED-BUCKET-EXPIRED
055400         ADD 1 TO BUCKET-EXPIRED-CNT
055500     END-IF.
055600     IF CRED-BUCKET-0-14
055700         ADD 1 TO BUCKET-0-14-CNT
055800     END-IF.
055900     IF CRED-BUCKET-15-30
056000         ADD 1 TO BUCKET-15-30-CNT
056100     END-IF.
056200     IF CRED-BUCKET-31-90
056300         ADD 1 TO BUCKET-31-90-CNT
056400     END-IF.
056500     IF CRED-BUCKET-OVER-90
056600         ADD 1 TO BUCKET-OVER-90-CNT
056700     END-IF.
056800
056900     IF CRED-IS-LICENSE
057000         ADD 1 TO TYPE-LICENSE-CNT
057100     ELSE
057200     IF CRED-IS-ACLS
057300         ADD 1 TO TYPE-ACLS-CNT
057400     ELSE
057500         ADD 1 TO TYPE-OTHER-CNT
057600     END-IF
057700     END-IF.
057800
057900     PERFORM 550-CALC-WEEK-START THRU 550-EXIT.
058000     PERFORM 560-TALLY-WEEK THRU 560-EXIT.
058100 500-EXIT.
058200     EXIT.
058300
058400******************************************************************
058500*    550-CALC-WEEK-START -- JDN OF THE EXPIRES-DATE (PROPER-       *
058600*    FRACTION METHOD, SAME AS DTEDAYS), MONDAY = JDN - (JDN MOD 7) *
058700*    -- VERIFIED AGAINST 01/04/99, A KNOWN MONDAY, WHICH COMES     *
058800*    BACK WITH REMAINDER ZERO -- THEN RICHARDS' REVERSE-JDN        *
058900*    ALGORITHM BACK TO A CCYYMMDD CALENDAR DATE.                   *
059000******************************************************************
059100 550-CALC-WEEK-START.
059200     MOVE "550-CALC-WEEK-START" TO PARA-NAME.
059300     MOVE CRED-EXPIRES-DATE TO WS-EXP-DATE-HOLD.
059400
059500     COMPUTE WS-WK-A = (14 - WS-EXP-MM) / 12.
059600     COMPUTE WS-WK-Y = WS-EXP-YY + 4800 - WS-WK-A.
059700     COMPUTE WS-WK-M = WS-EXP-MM + (12 * WS-WK-A) - 3.
059800     COMPUTE WS-WK-TERM-1 = ((153 * WS-WK-M) + 2) / 5.
059900     COMPUTE WS-WK-TERM-2 = (WS-WK-Y / 4) - (WS-WK-Y / 100)
060000                          + (WS-WK-Y / 400).
060100     COMPUTE WS-WK-JDN = WS-EXP-DD + WS-WK-TERM-1
060200                       + (365 * WS-WK-Y) + WS-WK-TERM-2 - 32045.
060300
060400     DIVIDE WS-WK-JDN BY 7 GIVING WS-WK-A REMAINDER WS-WK-DAY-IDX.
060500     COMPUTE WS-WK-START-JDN = WS-WK-JDN - WS-WK-DAY-IDX.
060600
060700     COMPUTE WS-RJ-A = WS-WK-START-JDN + 32044.
060800     COMPUTE WS-RJ-B = ((4 * WS-RJ-A) + 3) / 146097.
060900     COMPUTE WS-RJ-C = WS-RJ-A - ((146097 * WS-RJ-B) / 4).
061000     COMPUTE WS-RJ-D = ((4 * WS-RJ-C) + 3) / 1461.
061100     COMPUTE WS-RJ-E = WS-RJ-C - ((1461 * WS-RJ-D) / 4).
061200     COMPUTE WS-RJ-M = ((5 * WS-RJ-E) + 2) / 153.
061300     COMPUTE WS-RJ-DAY = WS-RJ-E - (((153 * WS-RJ-M) + 2) / 5) + 1.
061400     COMPUTE WS-RJ-MONTH = WS-RJ-M + 3 - (12 * (WS-RJ-M / 10)).
061500     COMPUTE WS-RJ-YEAR = (100 * WS-RJ-B) + WS-RJ-D - 4800
061600                        + (WS-RJ-M / 10).
061700
061800     COMPUTE WS-WEEK-START-DATE = (WS-RJ-YEAR * 10000)
061900                                + (WS-RJ-MONTH * 100) + WS-RJ-DAY.
062000 550-EXIT.
062100     EXIT.
062200
062300******************************************************************
062400*    560-TALLY-WEEK -- LINEAR SEARCH THE WEEK TABLE FOR A MATCH,  *
062500*    BUMP ITS COUNT, OR ADD A NEW ENTRY.  TABLE IS SMALL (60 ROWS *
062600*    MAX) SO A LINEAR SEARCH IS PLENTY FAST AND KEEPS THE ENTRIES *
062700*    IN FIRST-SEEN ORDER UNTIL 785-SORT-WEEKS PUTS THEM ASCENDING.*
062800******************************************************************
062900 560-TALLY-WEEK.
063000     MOVE "560-TALLY-WEEK" TO PARA-NAME.
063100     MOVE "N" TO WEEK-FOUND-SW.
063200     IF WS-WEEK-COUNT-USED > 0
063300         PERFORM 565-FIND-WEEK-ENTRY THRU 565-EXIT
063400                 VARYING WK-IDX FROM 1 BY 1
063500                 UNTIL WK-IDX > WS-WEEK-COUNT-USED OR WEEK-FOUND
063600     END-IF.
063700
063800     IF WEEK-FOUND
063900         ADD 1 TO CRWT-COUNT (WK-IDX)
064000         GO TO 560-EXIT
064100     END-IF.
064200
064300     IF WS-WEEK-COUNT-USED >= 60
064400         DISPLAY "** WEEK TABLE FULL -- WEEK DROPPED **"
064500         GO TO 560-EXIT
064600     END-IF.
064700
064800     ADD 1 TO WS-WEEK-COUNT-USED.
064900     SET WK-IDX TO WS-WEEK-COUNT-USED.
065000     MOVE WS-WEEK-START-DATE TO CRWT-DATE (WK-IDX).
065100     MOVE 1 TO CRWT-COUNT (WK-IDX).
065200 560-EXIT.
065300     EXIT.
065400
065500 565-FIND-WEEK-ENTRY.
065600     IF CRWT-DATE (WK-IDX) = WS-WEEK-START-DATE
065700         MOVE "Y" TO WEEK-FOUND-SW
065800     END-IF.
065900 565-EXIT.
066000     EXIT.
066100
066200******************************************************************
066300*    600-LOOKUP-PROVIDER -- SEARCH ALL BINARY LOOKUP OF THE       *
066400*    CREDENTIAL-EVENT'S PROVIDER-ID AGAINST THE ROSTER TABLE.     *
066500******************************************************************
066600 600-LOOKUP-PROVIDER.
066700     MOVE "N" TO PROV-TBL-FOUND-SW.
066800     SEARCH ALL PROV-TBL-ROW
066900         AT END
067000             MOVE "N" TO PROV-TBL-FOUND-SW
067100         WHEN PTR-ID (PROV-IDX) = CRED-PROV-ID
067200             MOVE "Y" TO PROV-TBL-FOUND-SW
067300     END-SEARCH.
067400 600-EXIT.
067500     EXIT.
067600
067700 700-WRITE-CRWKRSLT.
067800     MOVE "700-WRITE-CRWKRSLT" TO PARA-NAME.
067900     MOVE CRED-EVENT-ID       TO CRWK-EVENT-ID.
068000     MOVE CRED-PROV-ID        TO CRWK-PROV-ID.
068100     MOVE CRED-TYPE           TO CRWK-CRED-TYPE.
068200     MOVE CRED-EXPIRES-DATE   TO CRWK-EXPIRES-DATE.
068300     MOVE CRED-DAYS-UNTIL-EXP TO CRWK-DAYS-UNTIL-EXP.
068400     MOVE CRED-RISK-BUCKET    TO CRWK-RISK-BUCKET.
068500     WRITE FD-CRWKRSLT-REC FROM CRWK-REC.
068600     ADD 1 TO RECORDS-WRITTEN.
068700 700-EXIT.
068800     EXIT.
068900
069000******************************************************************
069100*    780-PRINT-REPORT -- REPORT #2.  BUCKET COUNTS, TYPE COUNTS,  *
069200*    THEN THE WEEK-START-DATE TALLY IN ASCENDING ORDER.           *
069300******************************************************************
069400 780-PRINT-REPORT.
069500     MOVE "780-PRINT-REPORT" TO PARA-NAME.
069600     PERFORM 785-SORT-WEEKS THRU 785-EXIT.
069700     WRITE RPT-REC FROM WS-RPT-TITLE-LINE
069800         AFTER ADVANCING TOP-OF-FORM.
069900     WRITE RPT-REC FROM WS-RPT-BLANK-LINE
070000         AFTER ADVANCING 1.
070100     WRITE RPT-REC FROM WS-RPT-BUCKET-HDR
070200         AFTER ADVANCING 2.
070300     PERFORM 790-PRINT-BUCKETS THRU 790-EXIT.
070400     WRITE RPT-REC FROM WS-RPT-BLANK-LINE
070500         AFTER ADVANCING 1.
070600     WRITE RPT-REC FROM WS-RPT-TYPE-HDR
070700         AFTER ADVANCING 2.
070800     PERFORM 792-PRINT-TYPES THRU 792-EXIT.
070900     WRITE RPT-REC FROM WS-RPT-BLANK-LINE
071000         AFTER ADVANCING 1.
071100     WRITE RPT-REC FROM WS-RPT-WEEK-HDR
071200         AFTER ADVANCING 2.
071300     IF WS-WEEK-COUNT-USED > 0
071400         PERFORM 794-PRINT-ONE-WEEK THRU 794-EXIT
071500                 VARYING WK-IDX FROM 1 BY 1
071600                 UNTIL WK-IDX > WS-WEEK-COUNT-USED
071700     END-IF.
071800 780-EXIT.
071900     EXIT.
072000
072100******************************************************************
072200*    785/786/787/788 -- IN-MEMORY ASCENDING SELECTION SORT OF THE *
072300*    WEEK TABLE.  THIS SHOP DOES NOT RUN THE SORT VERB IN A COBOL *
072400*    STEP (SEE 02/06/18 LOG ENTRY) -- EVERY SORTED VIEW ELSEWHERE *
072500*    IN THE SYSTEM COMES FROM AN UPSTREAM/DOWNSTREAM JCL SORT, BUT*
072600*    THIS TABLE ONLY EVER LIVES IN WORKING-STORAGE SO IT GETS ITS *
072700*    OWN HAND-ROLLED EXCHANGE SORT INSTEAD.                       *
072800******************************************************************
072900 785-SORT-WEEKS.
073000     MOVE "785-SORT-WEEKS" TO PARA-NAME.
073100     IF WS-WEEK-COUNT-USED > 1
073200         PERFORM 786-SORT-OUTER THRU 786-EXIT
073300                 VARYING WS-SORT-I FROM 1 BY 1
073400                 UNTIL WS-SORT-I > WS-WEEK-COUNT-USED - 1
073500     END-IF.
073600 785-EXIT.
073700     EXIT.
073800
073900 786-SORT-OUTER.
074000     PERFORM 787-SORT-INNER THRU 787-EXIT
074100             VARYING WS-SORT-J FROM 1 BY 1
074200             UNTIL WS-SORT-J > WS-WEEK-COUNT-USED - WS-SORT-I.
074300 786-EXIT.
074400     EXIT.
074500
074600 787-SORT-INNER.
074700     SET WK-IDX   TO WS-SORT-J.
074800     SET WK-IDX-2 TO WS-SORT-J.
074900     SET WK-IDX-2 UP BY 1.
075000     IF CRWT-DATE (WK-IDX) > CRWT-DATE (WK-IDX-2)
075100         PERFORM 788-SWAP-WEEKS THRU 788-EXIT
075200     END-IF.
075300 787-EXIT.
075400     EXIT.
075500
075600 788-SWAP-WEEKS.
075700     MOVE CRWT-DATE (WK-IDX)    TO WS-SORT-HOLD-DATE.
075800     MOVE CRWT-COUNT (WK-IDX)   TO WS-SORT-HOLD-COUNT.
075900     MOVE CRWT-DATE (WK-IDX-2)  TO CRWT-DATE (WK-IDX).
076000     MOVE CRWT-COUNT (WK-IDX-2) TO CRWT-COUNT (WK-IDX).
076100     MOVE WS-SORT-HOLD-DATE     TO CRWT-DATE (WK-IDX-2).
076200     MOVE WS-SORT-HOLD-COUNT    TO CRWT-COUNT (WK-IDX-2).
076300 788-EXIT.
076400     EXIT.
076500
076600 790-PRINT-BUCKETS.
076700     MOVE "790-PRINT-BUCKETS" TO PARA-NAME.
076800     MOVE "EXPIRED"          TO RBL-BUCKET-NAME.
076900     MOVE BUCKET-EXPIRED-CNT TO RBL-BUCKET-COUNT.
077000     WRITE RPT-REC FROM WS-RPT-BUCKET-LINE AFTER ADVANCING 1.
077100     MOVE "0-14"             TO RBL-BUCKET-NAME.
077200     MOVE BUCKET-0-14-CNT    TO RBL-BUCKET-COUNT.
077300     WRITE RPT-REC FROM WS-RPT-BUCKET-LINE AFTER ADVANCING 1.
077400     MOVE "15-30"            TO RBL-BUCKET-NAME.
077500     MOVE BUCKET-15-30-CNT   TO RBL-BUCKET-COUNT.
077600     WRITE RPT-REC FROM WS-RPT-BUCKET-LINE AFTER ADVANCING 1.
077700     MOVE "31-90"            TO RBL-BUCKET-NAME.
077800     MOVE BUCKET-31-90-CNT   TO RBL-BUCKET-COUNT.
077900     WRITE RPT-REC FROM WS-RPT-BUCKET-LINE AFTER ADVANCING 1.
078000     MOVE ">90"              TO RBL-BUCKET-NAME.
078100     MOVE BUCKET-OVER-90-CNT TO RBL-BUCKET-COUNT.
078200     WRITE RPT-REC FROM WS-RPT-BUCKET-LINE AFTER ADVANCING 1.
078300 790-EXIT.
078400     EXIT.
078500
078600 792-PRINT-TYPES.
078700     MOVE "792-PRINT-TYPES" TO PARA-NAME.
078800     MOVE "STATE MED LIC"   TO RTL-TYPE-NAME.
078900     MOVE TYPE-LICENSE-CNT  TO RTL-TYPE-COUNT.
079000     WRITE RPT-REC FROM WS-RPT-TYPE-LINE AFTER ADVANCING 1.
079100     MOVE "ACLS"            TO RTL-TYPE-NAME.
079200     MOVE TYPE-ACLS-CNT     TO RTL-TYPE-COUNT.
079300     WRITE RPT-REC FROM WS-RPT-TYPE-LINE AFTER ADVANCING 1.
079400     MOVE "OTHER"           TO RTL-TYPE-NAME.
079500     MOVE TYPE-OTHER-CNT    TO RTL-TYPE-COUNT.
079600     WRITE RPT-REC FROM WS-RPT-TYPE-LINE AFTER ADVANCING 1.
079700 792-EXIT.
079800     EXIT.
079900
080000 794-PRINT-ONE-WEEK.
080100     MOVE "794-PRINT-ONE-WEEK" TO PARA-NAME.
080200     MOVE CRWT-DATE (WK-IDX) TO WS-WEEK-DATE-HOLD.
080300     MOVE SPACE TO RWL-WEEK-DATE.
080400     STRING WS-WEEK-PRT-YY  DELIMITED BY SIZE
080500            "-"             DELIMITED BY SIZE
080600            WS-WEEK-PRT-MM  DELIMITED BY SIZE
080700            "-"             DELIMITED BY SIZE
080800            WS-WEEK-PRT-DD  DELIMITED BY SIZE
080900            INTO RWL-WEEK-DATE
081000     END-STRING.
081100     MOVE CRWT-COUNT (WK-IDX) TO RWL-WEEK-COUNT.
081200     WRITE RPT-REC FROM WS-RPT-WEEK-LINE AFTER ADVANCING 1.
081300 794-EXIT.
081400     EXIT.
081500
081600 800-OPEN-FILES.
081700     MOVE "800-OPEN-FILES" TO PARA-NAME.
081800     OPEN INPUT CRPARM-FILE, PROVIDER-FILE, CREDEVT-FILE.
081900     OPEN OUTPUT CRWKRSLT-FILE, CRRPT-FILE, SYSOUT.
082000     MOVE ZERO TO PROV-TBL-COUNT.
082100     READ PROVIDER-FILE
082200         AT END
082300         MOVE "10" TO IFCODE
082400     END-READ.
082500 800-EXIT.
082600     EXIT.
082700
082800 850-CLOSE-FILES.
082900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
083000     CLOSE CRPARM-FILE, PROVIDER-FILE, CREDEVT-FILE,
083100           CRWKRSLT-FILE, CRRPT-FILE, SYSOUT.
083200 850-EXIT.
083300     EXIT.
083400
083500 900-READ-CRPARM.
083600     MOVE "900-READ-CRPARM" TO PARA-NAME.
083700     MOVE SPACE TO CRPM-FILTER-PROV-ID CRPM-FILTER-CRED-TYPE.
083800     MOVE ZERO  TO CRPM-BUCKET-COUNT.
083900     READ CRPARM-FILE INTO CRPM-REC
084000         AT END
084100         DISPLAY "** NO WORKLIST PARM CARD -- STANDING "
084200                 "0-14/15-30 SET **"
084300     END-READ.
084400 900-EXIT.
084500     EXIT.
084600
084700 950-READ-CREDEVT.
084800     MOVE "950-READ-CREDEVT" TO PARA-NAME.
084900     READ CREDEVT-FILE INTO CRED-REC
085000         AT END
085100         MOVE "N" TO MORE-EVENTS-SW
085200         GO TO 950-EXIT
085300     END-READ.
085400     ADD 1 TO RECORDS-READ.
085500 950-EXIT.
085600     EXIT.
085700
085800 999-CLEANUP.
085900     MOVE "999-CLEANUP" TO PARA-NAME.
086000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
086100     DISPLAY "** EVENTS READ **".
086200     DISPLAY RECORDS-READ.
086300     DISPLAY "** WORKLIST ROWS WRITTEN **".
086400     DISPLAY RECORDS-WRITTEN.
086500     DISPLAY "** EVENTS SKIPPED BY THE FILTER **".
086600     DISPLAY RECORDS-SKIPPED.
086700     DISPLAY "** DISTINCT EXPIRY WEEKS **".
086800     DISPLAY WS-WEEK-COUNT-USED.
086900     DISPLAY "******** NORMAL END OF JOB CREDRISK ********".
087000 999-EXIT.
087100     EXIT.
087200
087300 1000-ABEND-RTN.
087400     WRITE SYSOUT-REC FROM ABEND-REC.
087500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
087600     DISPLAY "*** ABNORMAL END OF JOB-CREDRISK ***" UPON CONSOLE.
087700     DIVIDE ZERO-VAL INTO ONE-VAL.
