000100******************************************************************
000200*    RACTREC  --  RISK-ACTION LEDGER RECORD                       *
000300*    INDEXED MASTER -- ONE ROW PER OPEN/IN-PROGRESS/RESOLVED      *
000400*    STAFFING OR CREDENTIAL FOLLOW-UP ACTION.  KEYED ON           *
000500*    RACT-ACTION-ID (ACT-NNN, ASSIGNED SEQUENTIALLY BY ACTNLDGR). *
000600*    07-02-13  MKO  INITIAL LAYOUT FOR RISK-ACTION PILOT          *
000700*    12-11-15  RVT  ADDED PRIORITY AND OWNER (RQ1188)             *
000800******************************************************************
000900 01  RACT-REC.
001000     05  RACT-ACTION-ID              PIC X(12).
001100     05  RACT-ENTITY-TYPE            PIC X(08).
001200         88  RACT-IS-SHIFT           VALUE "SHIFT".
001300         88  RACT-IS-PROVIDER        VALUE "PROVIDER".
001400     05  RACT-ENTITY-ID              PIC X(10).
001500     05  RACT-FAC-ID                 PIC X(10).
001600     05  RACT-ACTION-TYPE            PIC X(25).
001700     05  RACT-STATUS                 PIC X(12).
001800         88  RACT-OPEN               VALUE "OPEN".
001900         88  RACT-IN-PROGRESS        VALUE "IN_PROGRESS".
002000         88  RACT-RESOLVED           VALUE "RESOLVED".
002100     05  RACT-PRIORITY               PIC X(08).
002200         88  RACT-PRI-LOW            VALUE "LOW".
002300         88  RACT-PRI-MEDIUM         VALUE "MEDIUM".
002400         88  RACT-PRI-HIGH           VALUE "HIGH".
002500     05  RACT-OWNER                  PIC X(20).
002600     05  RACT-CREATED-TS             PIC 9(14).
002700     05  RACT-UPDATED-TS             PIC 9(14).
002800     05  RACT-RESOLVED-TS            PIC 9(14).
002900     05  RACT-NOTES                  PIC X(40).
003000     05  FILLER                      PIC X(03).
