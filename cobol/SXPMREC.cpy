000100******************************************************************
000200*    SXPMREC  --  SHIFT ELIGIBILITY EXPLAIN PARAMETER CARD          *
000300*    ONE-RECORD RUN-CONTROL FILE, SAME OLD JOB-PARAMETER-CARD       *
000400*    HABIT AS SCNPREC/PBPMREC/CRPMREC.  NAMES THE ONE SHIFT THE     *
000500*    STAFFING OFFICE WANTS EXPLAINED THIS RUN -- THERE IS NO        *
000600*    DEFAULT, A BLANK SHIFT-ID IS A RUN-CONTROL ERROR.              *
000700*    02-22-17  JWS  INITIAL LAYOUT                                  *
000800******************************************************************
000900 01  SXPM-REC.
001000     05  SXPM-SHIFT-ID               PIC X(10).
001100     05  FILLER                      PIC X(70).
