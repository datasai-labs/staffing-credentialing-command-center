000100******************************************************************
000200*    USTFREC  --  UNIT-STAFFING DAILY CENSUS/ASSIGNMENT RECORD    *
000300*    ONE ROW PER UNIT PER STAFFING SNAPSHOT (CURRENT SHIFT).      *
000400*    01-06-25  JWS  INITIAL LAYOUT                                *
000500*    06-03-14  RVT  SPLIT NURSES-ASSIGNED INTO INTERNAL/CONTRACT/ *
000600*                   AGENCY SUB-COUNTS FOR LABOR-COST REPORTING    *
000700******************************************************************
000800 01  USTF-REC.
000900     05  USTF-UNIT-ID                PIC X(20).
001000     05  USTF-CENSUS                 PIC 9(03).
001100     05  USTF-NURSES-ASSIGNED        PIC 9(03).
001200     05  USTF-NURSES-INTERNAL        PIC 9(03).
001300     05  USTF-NURSES-CONTRACT        PIC 9(03).
001400     05  USTF-NURSES-AGENCY          PIC 9(03).
001500     05  USTF-STATUS                 PIC X(12).
001600         88  USTF-UNDERSTAFFED       VALUE "UNDERSTAFFED".
001700         88  USTF-OPTIMAL            VALUE "OPTIMAL".
001800         88  USTF-OVERSTAFFED        VALUE "OVERSTAFFED".
001900     05  FILLER                      PIC X(03).
002000 01  USTF-REC-HEADCOUNT-VIEW REDEFINES USTF-REC.
002100     05  FILLER                      PIC X(23).
002200     05  UHCV-NURSES-ASSIGNED        PIC 9(03).
002300     05  UHCV-NURSES-INTERNAL        PIC 9(03).
002400     05  UHCV-NURSES-CONTRACT        PIC 9(03).
002500     05  UHCV-NURSES-AGENCY          PIC 9(03).
002600     05  FILLER                      PIC X(15).
