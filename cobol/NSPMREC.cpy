000100******************************************************************
000200*    NSPMREC  --  NURSE STAFFING SUMMARY PARAMETER CARD            *
000300*    ONE-RECORD RUN-CONTROL FILE, SAME HABIT AS CRPMREC/SHGPMREC.  *
000400*    THE DETAIL EXTRACT (NSSM-REC) ALWAYS COVERS EVERY UNIT --     *
000500*    THIS FILTER NARROWS ONLY THE PRINTED DASHBOARD AND ITS KPI    *
000600*    ROLL-UP TO ONE FACILITY.  SPACES MEANS "NO RESTRICTION".      *
000700*    01-06-25  JWS  INITIAL LAYOUT                                 *
000800******************************************************************
000900 01  NSPM-REC.
001000     05  NSPM-FILTER-FAC-ID          PIC X(10).
001100     05  FILLER                      PIC X(70).
