000100******************************************************************
000200*    EGRSREC  --  ELIGCALC CALL-INTERFACE RECORD                  *
000300*    PASSED BY REFERENCE ON EVERY "CALL 'ELIGCALC' USING          *
000400*    EGR-CALC-REC, EGR-RETURN-CD" -- GATE INPUTS AND SCENARIO     *
000500*    ASSUMPTION FLAGS GO IN, THE FIVE GATE RESULTS, REASON LIST   *
000600*    AND TIME-TO-READY COME BACK IN THE SAME AREA.  MIRRORS THE   *
000700*    OLD CALC-COSTS-REC CALL SHAPE (IN/OUT FIELDS TOGETHER).      *
000800*    99-06-02  JWS  INITIAL CALL SHAPE FOR ELIGCALC SUBROUTINE    *
000900*    10-04-17  MKO  ADDED SCENARIO-ASSUMPTION WAIVER FLAGS        *
001000******************************************************************
001100 01  EGR-CALC-REC.
001200*    ------------------  GATE INPUT FIELDS  ------------------
001300     05  EGR-PROV-STATUS             PIC X(10).
001400     05  EGR-LIC-DAYS-FLAG           PIC X(01).
001500     05  EGR-LIC-DAYS-LEFT           PIC S9(5).
001600     05  EGR-ACLS-DAYS-FLAG          PIC X(01).
001700     05  EGR-ACLS-DAYS-LEFT          PIC S9(5).
001800     05  EGR-PRIV-COUNT              PIC 9(03).
001900     05  EGR-PAYER-COUNT             PIC 9(03).
002000*    ----------------  SCENARIO ASSUMPTION FLAGS  ------------
002100     05  EGR-WAIVE-LICENSE           PIC X(01).
002200         88  EGR-LICENSE-WAIVED      VALUE "Y".
002300     05  EGR-WAIVE-ACLS              PIC X(01).
002400         88  EGR-ACLS-WAIVED         VALUE "Y".
002500     05  EGR-WAIVE-PRIVILEGE         PIC X(01).
002600         88  EGR-PRIVILEGE-WAIVED    VALUE "Y".
002700     05  EGR-WAIVE-PAYER             PIC X(01).
002800         88  EGR-PAYER-WAIVED        VALUE "Y".
002900*    ------------------  GATE RESULT FIELDS  ------------------
003000     05  EGR-IS-ELIGIBLE             PIC X(01).
003100         88  EGR-ELIGIBLE            VALUE "Y".
003200     05  EGR-STATUS-OK               PIC X(01).
003300     05  EGR-LIC-OK                  PIC X(01).
003400     05  EGR-ACLS-OK                 PIC X(01).
003500     05  EGR-PRIV-OK                 PIC X(01).
003600     05  EGR-PAYER-OK                PIC X(01).
003700     05  EGR-REASON-COUNT            PIC 9(02).
003800     05  EGR-REASON OCCURS 8 TIMES INDEXED BY EGR-IDX.
003900         10  EGR-REASON-TXT          PIC X(50).
004000     05  EGR-TTR-FLAG                PIC X(01).
004100         88  EGR-TTR-KNOWN           VALUE "Y".
004200     05  EGR-TIME-TO-READY-DAYS      PIC 9(05).
004300 01  EGR-RETURN-CD                   PIC S9(4) COMP.
