000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  KPITREND.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 09/01/11.
000600 DATE-COMPILED. 09/01/11.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*         BUILDS THE TWO DASHBOARD KPI FEEDS OFF THE SAME RUN:
001200*
001300*           1.  THE "TODAY" TILE -- ONE KPID-REC CARRYING THE
001400*               REAL PROVIDER-360 HEADCOUNT, THE REAL PENDING
001500*               AND EXPIRING-WITHIN-30-DAYS COUNTS OFF THE
001600*               ROSTER, AND THE SAME REVENUE-AT-RISK FIGURE THE
001700*               TREND SERIES CARRIES FOR DAY N (SEE NOTE BELOW).
001800*           2.  THE N-DAY TREND SERIES (DEFAULT 30) -- ONE
001900*               KPID-REC PER DAY, OLDEST FIRST, PENDING/
002000*               EXPIRING-30D/REVENUE-AT-RISK EACH A FIXED,
002100*               DELIBERATELY SMOOTH FORMULA OF THE DAY INDEX SO
002200*               THE DASHBOARD'S TREND CHART DRAWS A STABLE LINE
002300*               RUN TO RUN -- THE GOLD TABLE THAT WOULD FEED A
002400*               REAL HISTORICAL TREND ISN'T ON THIS SYSTEM YET.
002500*
002600*         PROVIDERS-TOTAL IS LEFT ZERO ON EVERY TREND ROW --
002700*         ONLY THE TODAY TILE CARRIES A REAL HEADCOUNT, SAME AS
002800*         THE DASHBOARD'S OWN TREND-CHART FEED NEVER ASKED FOR
002900*         IT.  THE TODAY TILE'S OWN REVENUE-AT-RISK FIGURE IS
003000*         TAKEN FROM THE TREND SERIES' OWN LAST DAY (DAY INDEX
003100*         N-1, I.E. THE AS-OF DATE) SO THE TILE AND THE RIGHT
003200*         EDGE OF THE CHART NEVER DISAGREE.
003300*
003400******************************************************************
003500
003600               PROVIDER ROSTER          -  PROVIDER-FILE
003700
003800               RUN-CONTROL PARM CARD    -  KPPMPARM-FILE
003900
004000               TODAY TILE OUTPUT        -  KPIDAILY-FILE
004100
004200               TREND SERIES OUTPUT      -  KPITREND-FILE
004300
004400               DUMP FILE                -  SYSOUT
004500
004600******************************************************************
004700*    CHANGE LOG
004800******************************************************************
004900*    09/01/11  MKO  INITIAL VERSION -- TODAY TILE ONLY, PROVIDER
005000*                   HEADCOUNT FROM THE ROSTER (RQ0902)
005100*    04/18/14  RVT  PENDING / EXPIRING-30D ADDED TO THE TODAY
005200*                   TILE, REUSING THE EXPIRING-FUNNEL <=30 RULE
005300*                   FROM PROVSUMM (RQ1203)
005400*    06/02/19  JWS  30-DAY TREND SERIES ADDED -- DETERMINISTIC
005500*                   FORMULA PER DAY INDEX, NO HISTORY FILE ON
005600*                   THIS SYSTEM TO DRIVE A REAL TREND YET
005700*                   (RQ1699)
005800*    02/11/25  MKO  KPPMPARM ADDED -- OPTIONAL AS-OF-DATE AND
005900*                   N-DAYS OVERRIDE, SAME HABIT AS THE REST OF
006000*                   THE SUBSYSTEM'S PARM CARDS (RQ1524)
006100******************************************************************
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-390.
006600 OBJECT-COMPUTER. IBM-390.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT SYSOUT
007200     ASSIGN TO UT-S-SYSOUT
007300       ORGANIZATION IS SEQUENTIAL.
007400
007500     SELECT PROVIDER-FILE
007600     ASSIGN TO UT-S-PROVFIL
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS PFCODE.
007900
008000     SELECT KPPMPARM-FILE
008100     ASSIGN TO UT-S-KPPMPRM
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS MFCODE.
008400
008500     SELECT KPIDAILY-FILE
008600     ASSIGN TO UT-S-KPIDLY
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS DFCODE.
008900
009000     SELECT KPITREND-FILE
009100     ASSIGN TO UT-S-KPITRND
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS TFCODE.
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700 FD  SYSOUT
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 130 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS SYSOUT-REC.
010300 01  SYSOUT-REC  PIC X(130).
010400
010500 FD  PROVIDER-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 170 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS FD-PROVIDER-REC.
011100 01  FD-PROVIDER-REC                     PIC X(170).
011200
011300 FD  KPPMPARM-FILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 80 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS FD-KPPMPARM-REC.
011900 01  FD-KPPMPARM-REC                     PIC X(80).
012000
012100 FD  KPIDAILY-FILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 40 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS FD-KPIDAILY-REC.
012700 01  FD-KPIDAILY-REC                     PIC X(40).
012800
012900 FD  KPITREND-FILE
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 40 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS FD-KPITREND-REC.
013500 01  FD-KPITREND-REC                     PIC X(40).
013600
013700 WORKING-STORAGE SECTION.
013800 01  FILE-STATUS-CODES.
013900     05  PFCODE                  PIC X(02).
014000         88  NO-MORE-PROVIDERS   VALUE "10".
014100     05  MFCODE                  PIC X(02).
014200         88  NO-MORE-PARM        VALUE "10".
014300     05  DFCODE                  PIC X(02).
014400     05  TFCODE                  PIC X(02).
014500
014600 COPY PROVREC.
014700 COPY KPPMREC.
014800 COPY KPIDREC.
014900
015000******************************************************************
015100*    RUN-DATE FIELDS -- 6-DIGIT ACCEPT FROM DATE, CENTURY-WINDOWED
015200*    THE SAME WAY AS EVERY OTHER PROGRAM IN THIS SUBSYSTEM.  USED
015300*    ONLY WHEN KPPMPARM DOESN'T OVERRIDE THE AS-OF DATE.
015400******************************************************************
015500 01  WS-RUN-DATE-6               PIC 9(06).
015600 01  WS-RUN-DATE-6-X REDEFINES WS-RUN-DATE-6.
015700     05  WS-RUN-YY-2             PIC 9(02).
015800     05  WS-RUN-MM2              PIC 9(02).
015900     05  WS-RUN-DD2              PIC 9(02).
016000 01  WS-RUN-CENTURY              PIC 9(02).
016100 01  WS-RUN-CCYY                 PIC 9(04).
016200 01  WS-ASOF-DATE                PIC 9(08).
016300 01  WS-ASOF-DATE-X REDEFINES WS-ASOF-DATE.
016400     05  WS-ASOF-CCYY            PIC 9(04).
016450     05  WS-ASOF-MM              PIC 9(02).
016480     05  WS-ASOF-DD              PIC 9(02).
016490******************************************************************
016492*    SAME HABIT AS DTEDAYS' OWN DTDY-DATES-GROUP -- A SECOND,
016494*    FLAT REDEFINES OF THE SAME 8 BYTES FOR WHEN THE WHOLE DATE
016496*    IS WANTED AS ONE NUMBER RATHER THAN THE BROKEN-OUT VIEW.
016498******************************************************************
016500 01  WS-ASOF-DATE-FLAT REDEFINES WS-ASOF-DATE PIC 9(08).
016600
016700 01  WS-N-DAYS                   PIC 9(03) COMP.
016800
016900******************************************************************
017000*    JULIAN-DAY-NUMBER FIELDS -- SAME FORWARD/REVERSE PROPER-    *
017100*    FRACTION METHOD AS CENSFCST'S 160-CALC-ASOF-JDN /            *
017200*    200-CALC-FORECAST-DATE, RUN BACKWARDS HERE SINCE THE TREND   *
017300*    SERIES WALKS DAYS BEFORE THE AS-OF DATE INSTEAD OF AFTER IT.  *
017400******************************************************************
017500 01  WS-FC-A                     PIC S9(5) COMP.
017600 01  WS-FC-Y                     PIC S9(7) COMP.
017700 01  WS-FC-M                     PIC S9(5) COMP.
017800 01  WS-FC-TERM-1                PIC S9(9) COMP.
017900 01  WS-FC-TERM-2                PIC S9(9) COMP.
018000 01  WS-ASOF-JDN                 PIC S9(9) COMP.
018100 01  WS-TREND-JDN                PIC S9(9) COMP.
018200 01  WS-TREND-OFFSET             PIC S9(5) COMP.
018300 01  WS-FC-RJ-A                  PIC S9(9) COMP.
018400 01  WS-FC-RJ-B                  PIC S9(5) COMP.
018500 01  WS-FC-RJ-C                  PIC S9(7) COMP.
018600 01  WS-FC-RJ-D                  PIC S9(5) COMP.
018700 01  WS-FC-RJ-E                  PIC S9(5) COMP.
018800 01  WS-FC-RJ-M                  PIC S9(5) COMP.
018900 01  WS-FC-RJ-DAY                PIC S9(5) COMP.
019000 01  WS-FC-RJ-MONTH              PIC S9(5) COMP.
019100 01  WS-FC-RJ-YEAR               PIC S9(7) COMP.
019200 01  WS-TREND-CCYY               PIC 9(04).
019300 01  WS-TREND-MM                 PIC 9(02).
019400 01  WS-TREND-DD                 PIC 9(02).
019500
019600 01  WS-TREND-I                  PIC 9(03) COMP.
019700 01  WS-MOD-7                    PIC 9(03) COMP.
019800 01  WS-MOD-5                    PIC 9(03) COMP.
019900 01  WS-MOD-9                    PIC 9(03) COMP.
020000 01  WS-MOD-QUOT                 PIC 9(05) COMP.
020100 01  WS-TREND-PENDING            PIC S9(5) COMP.
020200 01  WS-TREND-EXPIRING           PIC S9(5) COMP.
020300 01  WS-TREND-REVENUE            PIC S9(9)V99.
020350 01  WS-TODAY-REVENUE            PIC S9(9)V99.
020400
020500 01  WS-MIN-DAYS                 PIC S9(5) COMP.
020600
020700 01  COUNTERS-AND-ACCUMULATORS.
020800     05  PROVIDERS-READ          PIC 9(9) COMP.
020900     05  PROVIDERS-PENDING-CNT   PIC 9(9) COMP.
021000     05  PROVIDERS-EXPIRING-CNT  PIC 9(9) COMP.
021100     05  TREND-ROWS-WRITTEN      PIC 9(9) COMP.
021200
021300 COPY ABENDREC.
021400
021500 PROCEDURE DIVISION.
021600
021700 000-MAINLINE.
021800     PERFORM 050-HOUSEKEEPING THRU 050-EXIT.
021900     PERFORM 100-COUNT-PROVIDERS THRU 100-EXIT
022000             UNTIL NO-MORE-PROVIDERS.
022100     PERFORM 160-CALC-ASOF-JDN THRU 160-EXIT.
022200     PERFORM 300-TREND-SERIES THRU 300-EXIT.
022300     PERFORM 200-BUILD-TODAY-TILE THRU 200-EXIT.
022400     PERFORM 999-CLEANUP THRU 999-EXIT.
022500
022600******************************************************************
022700*    050-HOUSEKEEPING -- OPEN EVERYTHING, ESTABLISH THE AS-OF
022800*    DATE AND THE TREND WINDOW LENGTH FROM KPPMPARM, FALLING BACK
022900*    TO TODAY'S RUN DATE AND A 30-DAY WINDOW WHEN THE CARD IS
023000*    ABSENT OR ITS FIELDS ARE ZERO.
023100******************************************************************
023200 050-HOUSEKEEPING.
023300     MOVE "050-HOUSEKEEPING" TO PARA-NAME.
023400     DISPLAY "******** BEGIN JOB KPITREND ********".
023500     OPEN INPUT  PROVIDER-FILE.
023600     OPEN INPUT  KPPMPARM-FILE.
023700     OPEN OUTPUT KPIDAILY-FILE.
023800     OPEN OUTPUT KPITREND-FILE.
023900     OPEN OUTPUT SYSOUT.
024000
024100     ACCEPT WS-RUN-DATE-6 FROM DATE.
024200     IF WS-RUN-YY-2 < 50
024300         MOVE 20 TO WS-RUN-CENTURY
024400     ELSE
024500         MOVE 19 TO WS-RUN-CENTURY
024600     END-IF.
024700     COMPUTE WS-RUN-CCYY = (WS-RUN-CENTURY * 100) + WS-RUN-YY-2.
024800     COMPUTE WS-ASOF-DATE = (WS-RUN-CCYY * 10000)
024900                          + (WS-RUN-MM2 * 100) + WS-RUN-DD2.
025000     MOVE 30 TO WS-N-DAYS.
025100
025200     READ KPPMPARM-FILE INTO KPPM-REC
025300         AT END
025400             MOVE "10" TO MFCODE
025500     END-READ.
025600     IF NOT NO-MORE-PARM
025700         IF KPPM-AS-OF-DATE NOT = ZERO
025800             MOVE KPPM-AS-OF-DATE TO WS-ASOF-DATE
025900         END-IF
026000         IF KPPM-N-DAYS NOT = ZERO
026100             MOVE KPPM-N-DAYS TO WS-N-DAYS
026200         END-IF
026300     END-IF.
026310     DISPLAY "AS-OF DATE FOR THIS RUN.......: " WS-ASOF-DATE-FLAT.
026320     DISPLAY "AS-OF YEAR/MONTH/DAY..........: " WS-ASOF-CCYY
026330         "-" WS-ASOF-MM "-" WS-ASOF-DD.
026400 050-EXIT.
026500     EXIT.
026600
026700******************************************************************
026800*    100-COUNT-PROVIDERS -- ONE PASS OVER THE ROSTER.  A PROVIDER
026900*    IS "PENDING" WHEN EITHER THE LICENSE OR THE ACLS STATUS
027000*    TEXT READS PENDING; "EXPIRING-30D" REUSES PROVSUMM'S OWN
027100*    EXPIRING-FUNNEL <=30 RULE -- MIN OF THE TWO DAYS-LEFT
027200*    FIGURES, UNKNOWN TREATED AS 999999.
027300******************************************************************
027400 100-COUNT-PROVIDERS.
027500     MOVE "100-COUNT-PROVIDERS" TO PARA-NAME.
027600     READ PROVIDER-FILE INTO PROV-REC
027700         AT END
027800             MOVE "10" TO PFCODE
027900             GO TO 100-EXIT
028000     END-READ.
028100     ADD 1 TO PROVIDERS-READ.
028200
028300     IF PROV-LIC-STATUS = "PENDING"
028400        OR PROV-ACLS-STATUS = "PENDING"
028500         ADD 1 TO PROVIDERS-PENDING-CNT
028600     END-IF.
028700
028800     IF PROV-LIC-DAYS-KNOWN
028900         MOVE PROV-LIC-DAYS-LEFT TO WS-MIN-DAYS
029000     ELSE
029100         MOVE 999999 TO WS-MIN-DAYS
029200     END-IF.
029300     IF PROV-ACLS-DAYS-KNOWN AND PROV-ACLS-DAYS-LEFT < WS-MIN-DAYS
029400         MOVE PROV-ACLS-DAYS-LEFT TO WS-MIN-DAYS
029500     END-IF.
029600     IF WS-MIN-DAYS <= 30
029700         ADD 1 TO PROVIDERS-EXPIRING-CNT
029800     END-IF.
029900 100-EXIT.
030000     EXIT.
030100
030200******************************************************************
030300*    160-CALC-ASOF-JDN -- FORWARD JULIAN DAY NUMBER OF THE AS-OF
030400*    DATE (PROPER-FRACTION METHOD), SAME FORMULA AS CENSFCST'S
030500*    OWN 160-CALC-ASOF-JDN.  COMPUTED ONCE; THE TREND LOOP JUST
030600*    SUBTRACTS ITS OFFSET FROM IT.
030700******************************************************************
030800 160-CALC-ASOF-JDN.
030900     MOVE "160-CALC-ASOF-JDN" TO PARA-NAME.
031000     COMPUTE WS-FC-A = (14 - WS-RUN-MM2) / 12.
031100     COMPUTE WS-FC-Y = WS-RUN-CCYY + 4800 - WS-FC-A.
031200     COMPUTE WS-FC-M = WS-RUN-MM2 + (12 * WS-FC-A) - 3.
031300     COMPUTE WS-FC-TERM-1 = ((153 * WS-FC-M) + 2) / 5.
031400     COMPUTE WS-FC-TERM-2 = (WS-FC-Y / 4) - (WS-FC-Y / 100)
031500                          + (WS-FC-Y / 400).
031600     COMPUTE WS-ASOF-JDN = WS-RUN-DD2 + WS-FC-TERM-1
031700                         + (365 * WS-FC-Y) + WS-FC-TERM-2 - 32045.
031800 160-EXIT.
031900     EXIT.
032000
032100******************************************************************
032200*    300-TREND-SERIES -- DAY INDEX 0 THROUGH N-DAYS-1, OLDEST
032300*    FIRST.  OFFSET FROM THE AS-OF DATE IS N-DAYS-1-I, SO INDEX
032400*    N-DAYS-1 (THE LAST ROW WRITTEN) LANDS EXACTLY ON THE AS-OF
032500*    DATE ITSELF.
032600******************************************************************
032700 300-TREND-SERIES.
032800     MOVE "300-TREND-SERIES" TO PARA-NAME.
032900     PERFORM 310-CALC-TREND-ROW THRU 310-EXIT
033000             VARYING WS-TREND-I FROM 0 BY 1
033100             UNTIL WS-TREND-I > WS-N-DAYS - 1.
033200 300-EXIT.
033300     EXIT.
033400
033500 310-CALC-TREND-ROW.
033600     COMPUTE WS-TREND-OFFSET = WS-N-DAYS - 1 - WS-TREND-I.
033700     COMPUTE WS-TREND-JDN = WS-ASOF-JDN - WS-TREND-OFFSET.
033800     PERFORM 320-JDN-TO-DATE THRU 320-EXIT.
033900
034000     DIVIDE WS-TREND-I BY 7 GIVING WS-MOD-QUOT REMAINDER WS-MOD-7.
034100     COMPUTE WS-TREND-PENDING = 20 + WS-MOD-7 - 3.
034200     IF WS-TREND-PENDING < 0
034300         MOVE 0 TO WS-TREND-PENDING
034400     END-IF.
034500
034600     DIVIDE WS-TREND-I BY 5 GIVING WS-MOD-QUOT REMAINDER WS-MOD-5.
034700     COMPUTE WS-TREND-EXPIRING = 12 + WS-MOD-5 - 2.
034800     IF WS-TREND-EXPIRING < 0
034900         MOVE 0 TO WS-TREND-EXPIRING
035000     END-IF.
035100
035200     DIVIDE WS-TREND-I BY 9 GIVING WS-MOD-QUOT REMAINDER WS-MOD-9.
035300     COMPUTE WS-TREND-REVENUE = 90000 + (WS-MOD-9 * 2500).
035400
035500     MOVE SPACES TO KPID-REC.
035600     COMPUTE KPID-DATE = (WS-TREND-CCYY * 10000)
035700                       + (WS-TREND-MM * 100) + WS-TREND-DD.
035800     MOVE ZERO TO KPID-PROVIDERS-TOTAL.
035900     MOVE WS-TREND-PENDING TO KPID-PROVIDERS-PENDING.
036000     MOVE WS-TREND-EXPIRING TO KPID-PROVIDERS-EXPIRING-30D.
036100     MOVE WS-TREND-REVENUE TO KPID-REVENUE-AT-RISK-EST.
036200     WRITE FD-KPITREND-REC FROM KPID-REC.
036300     ADD 1 TO TREND-ROWS-WRITTEN.
036400
036500     IF WS-TREND-I = WS-N-DAYS - 1
036600         MOVE WS-TREND-REVENUE TO WS-TODAY-REVENUE
036700     END-IF.
036800 310-EXIT.
036900     EXIT.
037000
037100******************************************************************
037200*    320-JDN-TO-DATE -- REVERSE JULIAN DAY NUMBER (SAME FORMULA
037300*    AS CENSFCST'S 200-CALC-FORECAST-DATE'S REVERSE HALF).
037400******************************************************************
037500 320-JDN-TO-DATE.
037600     COMPUTE WS-FC-RJ-A = WS-TREND-JDN + 32044.
037700     COMPUTE WS-FC-RJ-B = ((4 * WS-FC-RJ-A) + 3) / 146097.
037800     COMPUTE WS-FC-RJ-C = WS-FC-RJ-A - ((146097 * WS-FC-RJ-B) / 4).
037900     COMPUTE WS-FC-RJ-D = ((4 * WS-FC-RJ-C) + 3) / 1461.
038000     COMPUTE WS-FC-RJ-E = WS-FC-RJ-C - ((1461 * WS-FC-RJ-D) / 4).
038100     COMPUTE WS-FC-RJ-M = ((5 * WS-FC-RJ-E) + 2) / 153.
038200     COMPUTE WS-FC-RJ-DAY = WS-FC-RJ-E
038300                          - (((153 * WS-FC-RJ-M) + 2) / 5) + 1.
038400     COMPUTE WS-FC-RJ-MONTH = WS-FC-RJ-M + 3
038500                             - (12 * (WS-FC-RJ-M / 10)).
038600     COMPUTE WS-FC-RJ-YEAR = (100 * WS-FC-RJ-B) + WS-FC-RJ-D - 4800
038700                           + (WS-FC-RJ-M / 10).
038800     MOVE WS-FC-RJ-YEAR  TO WS-TREND-CCYY.
038900     MOVE WS-FC-RJ-MONTH TO WS-TREND-MM.
039000     MOVE WS-FC-RJ-DAY   TO WS-TREND-DD.
039100 320-EXIT.
039200     EXIT.
039300
039400******************************************************************
039500*    200-BUILD-TODAY-TILE -- THE REAL HEADCOUNT AND THE REAL
039600*    PENDING/EXPIRING COUNTS ACCUMULATED IN 100-COUNT-PROVIDERS,
039700*    PLUS THE TREND SERIES' OWN LAST-DAY REVENUE FIGURE.
039800******************************************************************
039900 200-BUILD-TODAY-TILE.
040000     MOVE "200-BUILD-TODAY-TILE" TO PARA-NAME.
040100     MOVE SPACES TO KPID-REC.
040200     MOVE WS-ASOF-DATE TO KPID-DATE.
040300     MOVE PROVIDERS-READ TO KPID-PROVIDERS-TOTAL.
040400     MOVE PROVIDERS-PENDING-CNT TO KPID-PROVIDERS-PENDING.
040500     MOVE PROVIDERS-EXPIRING-CNT TO KPID-PROVIDERS-EXPIRING-30D.
040600     MOVE WS-TODAY-REVENUE TO KPID-REVENUE-AT-RISK-EST.
040700     WRITE FD-KPIDAILY-REC FROM KPID-REC.
040800 200-EXIT.
040900     EXIT.
041000
041100 999-CLEANUP.
041200     MOVE "999-CLEANUP" TO PARA-NAME.
041300     CLOSE PROVIDER-FILE.
041400     CLOSE KPPMPARM-FILE.
041500     CLOSE KPIDAILY-FILE.
041600     CLOSE KPITREND-FILE.
041700     DISPLAY "PROVIDERS ON ROSTER : " PROVIDERS-READ.
041800     DISPLAY "PROVIDERS PENDING   : " PROVIDERS-PENDING-CNT.
041900     DISPLAY "PROVIDERS EXPIRING30: " PROVIDERS-EXPIRING-CNT.
042000     DISPLAY "TREND ROWS WRITTEN  : " TREND-ROWS-WRITTEN.
042100     CLOSE SYSOUT.
042200     DISPLAY "******** NORMAL END OF JOB KPITREND ********".
042300     STOP RUN.
042400 999-EXIT.
042500     EXIT.
042600
042700 1000-ABEND-RTN.
042800     WRITE SYSOUT-REC FROM ABEND-REC.
042900     DISPLAY "*** ABNORMAL END OF JOB-KPITREND ***" UPON CONSOLE.
043000     DIVIDE ZERO-VAL INTO ONE-VAL.
