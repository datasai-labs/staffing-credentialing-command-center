000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  NURSSUMM.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/06/25.
000600 DATE-COMPILED. 01/06/25.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          NURSE STAFFING SUMMARY ENGINE -- ONE PASS OVER THE
001300*          DAILY UNIT-STAFFING SNAPSHOT, A UNIT REFERENCE TABLE
001400*          LOADED ONCE AT THE START:
001500*
001600*            1) DERIVES NURSES-REQUIRED (CENSUS OVER TARGET
001700*               RATIO, ROUNDED HALF-UP, FLOOR OF 1), STAFFING
001800*               DELTA, AND DAILY LABOR COST ($50/$75/$95 PER
001900*               HOUR FOR INTERNAL/CONTRACT/AGENCY NURSES, 12-
002000*               HOUR SHIFTS) FOR EVERY UNIT
002100*            2) WRITES ONE NURSE-STAFFING-SUMMARY ROW PER UNIT --
002200*               UNCONDITIONALLY, EVEN WHEN THE PARAMETER CARD
002300*               NAMES ONE FACILITY, SO COSTBRKD AND CENSFCST
002400*               ALWAYS SEE THE WHOLE HOUSE
002500*            3) PRODUCES REPORT #4 -- ONE DETAIL LINE PER UNIT
002600*               WITH A FACILITY CONTROL BREAK SUBTOTAL AND A
002700*               GRAND-TOTAL KPI ROLL-UP, NARROWED TO ONE
002800*               FACILITY WHEN THE PARAMETER CARD NAMES ONE
002900*
003000*          THE DAILY UNIT-STAFFING EXTRACT ARRIVES PRE-SORTED
003100*          ASCENDING BY FACILITY WITHIN UNIT BY THE USUAL JCL
003200*          SORT STEP AHEAD OF THIS JOB, SO THE CONTROL BREAK
003300*          BELOW IS VALID IN ONE PASS -- THIS JOB ITSELF NEVER
003400*          ISSUES THE SORT VERB.
003500*
003600******************************************************************
003700
003800               INPUT FILES             -   NSPMPARM-FILE
003900                                           UNIT-FILE
004000                                           UNITSTAFF-FILE
004100                                           UCREDGAP-FILE
004200
004300               OUTPUT FILES            -   NSSMRSLT-FILE
004400                                           NSSMRPT-FILE
004500
004600               DUMP FILE               -   SYSOUT
004700
004800******************************************************************
004900*    CHANGE LOG
005000******************************************************************
005100*    01/06/25  JWS  INITIAL VERSION (RQ1502 -- STAFFING OFFICE
005200*                   WANTED THE MORNING HUDDLE SPREADSHEET
005300*                   REPLACED WITH A NIGHTLY DASHBOARD)
005400*    03/19/25  RVT  UNIT CREDENTIAL-GAP COUNT ADDED TO THE
005500*                   GRAND-TOTAL KPI SECTION (RQ1511)
005600******************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT SYSOUT
006700     ASSIGN TO UT-S-SYSOUT
006800       ORGANIZATION IS SEQUENTIAL.
006900
007000     SELECT NSPMPARM-FILE
007100     ASSIGN TO UT-S-NSPMPRM
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS PFCODE.
007400
007500     SELECT UNIT-FILE
007600     ASSIGN TO UT-S-UNITFIL
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS UFCODE.
007900
008000     SELECT UNITSTAFF-FILE
008100     ASSIGN TO UT-S-USTFFIL
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS IFCODE.
008400
008500     SELECT UCREDGAP-FILE
008600     ASSIGN TO UT-S-UCGPFIL
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS GFCODE.
008900
009000     SELECT NSSMRSLT-FILE
009100     ASSIGN TO UT-S-NSSMOUT
009200       ACCESS MODE IS SEQUENTIAL.
009300
009400     SELECT NSSMRPT-FILE
009500     ASSIGN TO UT-S-NSSMRPT
009600       ACCESS MODE IS SEQUENTIAL.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000 FD  SYSOUT
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 130 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS SYSOUT-REC.
010600 01  SYSOUT-REC  PIC X(130).
010700
010800 FD  NSPMPARM-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 80 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS FD-NSPMPARM-REC.
011400 01  FD-NSPMPARM-REC                     PIC X(80).
011500
011600******* UNIT REFERENCE FILE -- SORTED ASCENDING BY UNIT-ID
011700 FD  UNIT-FILE
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 105 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS FD-UNIT-REC.
012300 01  FD-UNIT-REC                         PIC X(105).
012400
012500******* DAILY CENSUS/ASSIGNMENT SNAPSHOT, PRE-SORTED BY FACILITY
012600 FD  UNITSTAFF-FILE
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 50 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS FD-UNITSTAFF-REC.
013200 01  FD-UNITSTAFF-REC                    PIC X(50).
013300
013400 FD  UCREDGAP-FILE
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 90 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS FD-UCREDGAP-REC.
014000 01  FD-UCREDGAP-REC                     PIC X(90).
014100
014200 FD  NSSMRSLT-FILE
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 115 CHARACTERS
014600     BLOCK CONTAINS 0 RECORDS
014700     DATA RECORD IS FD-NSSMRSLT-REC.
014800 01  FD-NSSMRSLT-REC                     PIC X(115).
014900
015000 FD  NSSMRPT-FILE
015100     RECORDING MODE IS F
015200     LABEL RECORDS ARE STANDARD
015300     RECORD CONTAINS 132 CHARACTERS
015400     BLOCK CONTAINS 0 RECORDS
015500     DATA RECORD IS RPT-REC.
015600 01  RPT-REC  PIC X(132).
015700
015800 WORKING-STORAGE SECTION.
015900 01  FILE-STATUS-CODES.
016000     05  PFCODE                  PIC X(02).
016100     05  UFCODE                  PIC X(02).
016200         88  NO-MORE-UNITS       VALUE "10".
016300     05  IFCODE                  PIC X(02).
016400         88  NO-MORE-STAFF       VALUE "10".
016500     05  GFCODE                  PIC X(02).
016600         88  NO-MORE-CREDGAP     VALUE "10".
016700
016800 COPY NSPMREC.
016900 COPY USTFREC.
017000 COPY UCGPREC.
017100 COPY NSSMREC.
017200
017300******************************************************************
017400*    UNIT REFERENCE TABLE -- BINARY SEARCH, LOADED ONCE.  THE     *
017500*    FIELD SHAPE MIRRORS UNITREC.CPY SINCE A COPYBOOK CANNOT      *
017600*    DOUBLE AS BOTH A FLAT FD RECORD AND A TABLE ROW.             *
017700******************************************************************
017800 01  UNIT-TABLE-AREA.
017900     05  UNIT-TBL-ROW OCCURS 500 TIMES
018000             ASCENDING KEY IS UTBL-ID
018100             INDEXED BY UNIT-IDX.
018200         10  UTBL-ID                 PIC X(20).
018300         10  UTBL-FAC-ID             PIC X(10).
018400         10  UTBL-FAC-NAME           PIC X(30).
018500         10  UTBL-NAME               PIC X(25).
018600         10  UTBL-TYPE               PIC X(10).
018700         10  UTBL-BED-COUNT          PIC 9(03).
018800         10  UTBL-TARGET-RATIO       PIC 9(2)V9.
018900 01  UNIT-TABLE-COUNT-USED       PIC 9(04) COMP.
019000
019100 01  WS-NURSES-REQUIRED          PIC 9(03).
019150 01  WS-NURSES-REQUIRED-X REDEFINES WS-NURSES-REQUIRED
019160                             PIC X(03).
019200 01  WS-STAFFING-DELTA           PIC S9(3).
019210 01  WS-STAFFING-DELTA-X  REDEFINES WS-STAFFING-DELTA
019220                             PIC X(03).
019300 01  WS-LABOR-COST-DAILY         PIC S9(7)V99.
019310 01  WS-LABOR-COST-DAILY-X REDEFINES WS-LABOR-COST-DAILY
019320                             PIC X(09).
019400
019500 01  WS-PREV-FAC-ID              PIC X(10) VALUE SPACES.
019600 01  WS-PREV-FAC-NAME            PIC X(30) VALUE SPACES.
019700
019800 01  FACILITY-BREAK-TOTALS.
019900     05  FACBRK-NURSES-ASSIGNED  PIC 9(7) COMP.
020000     05  FACBRK-LABOR-COST       PIC S9(9)V99.
020100     05  FACBRK-UNIT-COUNT       PIC 9(7) COMP.
020200
020300 01  GRAND-TOTALS.
020400     05  GRAND-NURSES-ASSIGNED   PIC 9(7) COMP.
020500     05  GRAND-NURSES-INTERNAL   PIC 9(7) COMP.
020600     05  GRAND-NURSES-CONTRACT   PIC 9(7) COMP.
020700     05  GRAND-NURSES-AGENCY     PIC 9(7) COMP.
020800     05  GRAND-LABOR-COST        PIC S9(9)V99.
020900     05  GRAND-UNIT-COUNT        PIC 9(7) COMP.
021000     05  GRAND-UNDERSTAFFED-CNT  PIC 9(7) COMP.
021100     05  GRAND-OPTIMAL-CNT       PIC 9(7) COMP.
021200     05  GRAND-OVERSTAFFED-CNT   PIC 9(7) COMP.
021300     05  GRAND-CREDGAP-CNT       PIC 9(7) COMP.
021400
021500 01  WS-AGENCY-CONTRACT-PCT      PIC 999V9.
021600 01  WS-PCT-NUMERATOR            PIC S9(9) COMP.
021700
021800 01  COUNTERS-AND-ACCUMULATORS.
021900     05  RECORDS-READ            PIC 9(9) COMP.
022000     05  RECORDS-WRITTEN         PIC 9(9) COMP.
022100
022200 01  FLAGS-AND-SWITCHES.
022300     05  UNIT-FOUND-SW           PIC X(01) VALUE "N".
022400         88  UNIT-FOUND          VALUE "Y".
022500     05  FIRST-RECORD-SW         PIC X(01) VALUE "Y".
022600         88  FIRST-RECORD        VALUE "Y".
022700     05  FACILITY-SELECTED-SW    PIC X(01) VALUE "N".
022800         88  FACILITY-SELECTED   VALUE "Y".
022900
023000******************************************************************
023100*    REPORT LINES -- REPORT #4.                                   *
023200******************************************************************
023300 01  WS-RPT-TITLE-LINE.
023400     05  FILLER                  PIC X(34) VALUE SPACES.
023500     05  FILLER                  PIC X(64) VALUE
023600         "NURSE STAFFING DASHBOARD REPORT -- NURSSUMM".
023700     05  FILLER                  PIC X(34) VALUE SPACES.
023800
023900 01  WS-RPT-BLANK-LINE.
024000     05  FILLER                  PIC X(132) VALUE SPACES.
024100
024200 01  WS-RPT-COLM-HDR-1.
024300     05  FILLER                  PIC X(26) VALUE SPACES.
024400     05  FILLER                  PIC X(106) VALUE
024500         "UNIT NAME                     TYPE     CENSUS  RATIO".
024600
024700 01  WS-RPT-COLM-HDR-2.
024800     05  FILLER                  PIC X(26) VALUE
024900         "UNIT ID             FACILITY".
025000     05  FILLER                  PIC X(106) VALUE SPACES.
025100
025200 01  WS-RPT-FAC-HDR-LINE.
025300     05  FILLER                  PIC X(10) VALUE "FACILITY:".
025400     05  RFHL-FAC-ID             PIC X(10).
025500     05  FILLER                  PIC X(02) VALUE SPACES.
025600     05  RFHL-FAC-NAME           PIC X(30).
025700     05  FILLER                  PIC X(80) VALUE SPACES.
025800
025900 01  WS-RPT-DETAIL-LINE.
026000     05  RDT-UNIT-ID             PIC X(20).
026100     05  FILLER                  PIC X(01) VALUE SPACES.
026200     05  RDT-UNIT-NAME           PIC X(25).
026300     05  FILLER                  PIC X(01) VALUE SPACES.
026400     05  RDT-UNIT-TYPE           PIC X(10).
026500     05  RDT-CENSUS              PIC ZZ9.
026600     05  FILLER                  PIC X(01) VALUE SPACES.
026700     05  RDT-RATIO               PIC Z9.9.
026800     05  FILLER                  PIC X(01) VALUE SPACES.
026900     05  RDT-REQUIRED            PIC ZZ9.
027000     05  FILLER                  PIC X(01) VALUE SPACES.
027100     05  RDT-ASSIGNED            PIC ZZ9.
027200     05  FILLER                  PIC X(01) VALUE SPACES.
027300     05  RDT-DELTA               PIC --9.
027400     05  FILLER                  PIC X(01) VALUE SPACES.
027500     05  RDT-STATUS              PIC X(12).
027600     05  FILLER                  PIC X(01) VALUE SPACES.
027700     05  RDT-DAILY-COST          PIC Z,ZZZ,ZZ9.99.
027800     05  FILLER                  PIC X(29) VALUE SPACES.
027900
028000 01  WS-RPT-FAC-SUBTOT-LINE.
028100     05  FILLER                  PIC X(14) VALUE SPACES.
028200     05  FILLER                  PIC X(20) VALUE
028300         "FACILITY TOTALS --".
028400     05  FILLER                  PIC X(10) VALUE "ASSIGNED".
028500     05  RFST-ASSIGNED           PIC ZZZ,ZZ9.
028600     05  FILLER                  PIC X(04) VALUE SPACES.
028700     05  FILLER                  PIC X(06) VALUE "COST".
028800     05  RFST-COST               PIC ZZ,ZZZ,ZZ9.99.
028900     05  FILLER                  PIC X(58) VALUE SPACES.
029000
029100 01  WS-RPT-GRAND-HDR.
029200     05  FILLER                  PIC X(44) VALUE SPACES.
029300     05  FILLER                  PIC X(44) VALUE
029400         "GRAND TOTALS -- KPI ROLL-UP".
029500     05  FILLER                  PIC X(44) VALUE SPACES.
029600
029700 01  WS-RPT-GRAND-LINE.
029800     05  RGL-LABEL               PIC X(35).
029900     05  RGL-VALUE               PIC Z,ZZZ,ZZZ,ZZ9.99.
030000     05  FILLER                  PIC X(81) VALUE SPACES.
030100
030200 COPY ABENDREC.
030300
030400 PROCEDURE DIVISION.
030500
030600 000-MAINLINE.
030700     PERFORM 050-HOUSEKEEPING THRU 050-EXIT.
030800     PERFORM 100-MAINLINE THRU 100-EXIT
030900             UNTIL NO-MORE-STAFF.
031000     PERFORM 850-PRINT-GRAND-TOTALS THRU 850-EXIT.
031100     PERFORM 999-CLEANUP THRU 999-EXIT.
031200     MOVE ZERO TO RETURN-CODE.
031300     GOBACK.
031400
031500 050-HOUSEKEEPING.
031600     MOVE "050-HOUSEKEEPING" TO PARA-NAME.
031700     DISPLAY "******** BEGIN JOB NURSSUMM ********".
031800     INITIALIZE COUNTERS-AND-ACCUMULATORS, GRAND-TOTALS,
031900                FACILITY-BREAK-TOTALS.
032000     MOVE ZERO TO UNIT-TABLE-COUNT-USED.
032100     PERFORM 700-OPEN-FILES THRU 700-EXIT.
032200     PERFORM 900-READ-NSPMPARM THRU 900-EXIT.
032300     PERFORM 120-LOAD-UNIT-TABLE THRU 120-EXIT
032400             UNTIL NO-MORE-UNITS.
032500     PERFORM 150-COUNT-CREDGAP THRU 150-EXIT
032600             UNTIL NO-MORE-CREDGAP.
032700     PERFORM 800-PRINT-HEADERS THRU 800-EXIT.
032800     PERFORM 950-READ-USTAFF THRU 950-EXIT.
032900     IF NO-MORE-STAFF
033000         MOVE "EMPTY UNITSTAFF-FILE" TO ABEND-REASON
033100         GO TO 1000-ABEND-RTN
033200     END-IF.
033300 050-EXIT.
033400     EXIT.
033500
033600 120-LOAD-UNIT-TABLE.
033700     MOVE "120-LOAD-UNIT-TABLE" TO PARA-NAME.
033800     READ UNIT-FILE INTO UNIT-REC
033900         AT END
034000         MOVE "10" TO UFCODE
034100         GO TO 120-EXIT
034200     END-READ.
034300     ADD 1 TO UNIT-TABLE-COUNT-USED.
034400     SET UNIT-IDX TO UNIT-TABLE-COUNT-USED.
034500     MOVE UNIT-ID          TO UTBL-ID (UNIT-IDX).
034600     MOVE UNIT-FAC-ID      TO UTBL-FAC-ID (UNIT-IDX).
034700     MOVE UNIT-FAC-NAME    TO UTBL-FAC-NAME (UNIT-IDX).
034800     MOVE UNIT-NAME        TO UTBL-NAME (UNIT-IDX).
034900     MOVE UNIT-TYPE        TO UTBL-TYPE (UNIT-IDX).
035000     MOVE UNIT-BED-COUNT   TO UTBL-BED-COUNT (UNIT-IDX).
035100     MOVE UNIT-TARGET-RATIO TO UTBL-TARGET-RATIO (UNIT-IDX).
035200 120-EXIT.
035300     EXIT.
035400
035500******************************************************************
035600*    150-COUNT-CREDGAP -- COUNTS UNIT-CRED-GAP ROWS FOR THE       *
035700*    GRAND-TOTAL KPI SECTION, SUBJECT TO THE SAME OPTIONAL        *
035800*    FACILITY FILTER AS THE REST OF THE ROLL-UP.                  *
035900******************************************************************
036000 150-COUNT-CREDGAP.
036100     MOVE "150-COUNT-CREDGAP" TO PARA-NAME.
036200     READ UCREDGAP-FILE INTO UCGP-REC
036300         AT END
036400         MOVE "10" TO GFCODE
036500         GO TO 150-EXIT
036600     END-READ.
036700     IF NSPM-FILTER-FAC-ID = SPACES
036800        OR NSPM-FILTER-FAC-ID = UCGP-FAC-ID
036900         ADD 1 TO GRAND-CREDGAP-CNT
037000     END-IF.
037100 150-EXIT.
037200     EXIT.
037300
037400 100-MAINLINE.
037500     MOVE "100-MAINLINE" TO PARA-NAME.
037600     PERFORM 200-LOOKUP-UNIT THRU 200-EXIT.
037700     IF UNIT-FOUND
037800         PERFORM 250-CALC-REQUIRED THRU 250-EXIT
037900         PERFORM 260-CALC-DELTA THRU 260-EXIT
038000         PERFORM 270-CALC-LABOR-COST THRU 270-EXIT
038100         PERFORM 400-WRITE-NSSMRSLT THRU 400-EXIT
038200         PERFORM 420-FACILITY-FILTER THRU 420-EXIT
038300         IF FACILITY-SELECTED
038400             PERFORM 300-FACILITY-BREAK-CHECK THRU 300-EXIT
038500             PERFORM 350-ACCUM-TOTALS THRU 350-EXIT
038600             PERFORM 450-PRINT-DETAIL-LINE THRU 450-EXIT
038700         END-IF
038800     END-IF.
038900     PERFORM 950-READ-USTAFF THRU 950-EXIT.
039000 100-EXIT.
039100     EXIT.
039200
039300******************************************************************
039400*    200-LOOKUP-UNIT -- BINARY SEARCH THE UNIT TABLE.             *
039500******************************************************************
039600 200-LOOKUP-UNIT.
039700     MOVE "200-LOOKUP-UNIT" TO PARA-NAME.
039800     MOVE "N" TO UNIT-FOUND-SW.
039900     SET UNIT-IDX TO 1.
040000     SEARCH ALL UNIT-TBL-ROW
040100         WHEN UTBL-ID (UNIT-IDX) = USTF-UNIT-ID
040200             MOVE "Y" TO UNIT-FOUND-SW
040300     END-SEARCH.
040400 200-EXIT.
040500     EXIT.
040600
040700 250-CALC-REQUIRED.
040800     MOVE "250-CALC-REQUIRED" TO PARA-NAME.
040900     COMPUTE WS-NURSES-REQUIRED ROUNDED =
041000             USTF-CENSUS / UTBL-TARGET-RATIO (UNIT-IDX).
041100     IF WS-NURSES-REQUIRED < 1
041200         MOVE 1 TO WS-NURSES-REQUIRED
041300     END-IF.
041400 250-EXIT.
041500     EXIT.
041600
041700 260-CALC-DELTA.
041800     COMPUTE WS-STAFFING-DELTA =
041900             USTF-NURSES-ASSIGNED - WS-NURSES-REQUIRED.
042000 260-EXIT.
042100     EXIT.
042200
042300 270-CALC-LABOR-COST.
042400     COMPUTE WS-LABOR-COST-DAILY =
042500        (USTF-NURSES-INTERNAL * 50 +
042600         USTF-NURSES-CONTRACT * 75 +
042700         USTF-NURSES-AGENCY   * 95) * 12.
042800 270-EXIT.
042900     EXIT.
043000
043100 420-FACILITY-FILTER.
043200     MOVE "420-FACILITY-FILTER" TO PARA-NAME.
043300     IF NSPM-FILTER-FAC-ID = SPACES
043400        OR NSPM-FILTER-FAC-ID = UTBL-FAC-ID (UNIT-IDX)
043500         MOVE "Y" TO FACILITY-SELECTED-SW
043600     ELSE
043700         MOVE "N" TO FACILITY-SELECTED-SW
043800     END-IF.
043900 420-EXIT.
044000     EXIT.
044100
044200******************************************************************
044300*    300-FACILITY-BREAK-CHECK -- THE INPUT ARRIVES GROUPED BY     *
044400*    FACILITY (SEE REMARKS), SO A SIMPLE PREVIOUS-KEY COMPARE IS  *
044500*    ALL THE BREAK LOGIC THIS PASS NEEDS.                         *
044600******************************************************************
044700 300-FACILITY-BREAK-CHECK.
044800     MOVE "300-FACILITY-BREAK-CHECK" TO PARA-NAME.
044900     IF FIRST-RECORD
045000         MOVE "N" TO FIRST-RECORD-SW
045100         MOVE UTBL-FAC-ID (UNIT-IDX)   TO WS-PREV-FAC-ID
045200         MOVE UTBL-FAC-NAME (UNIT-IDX) TO WS-PREV-FAC-NAME
045250         MOVE UTBL-FAC-ID (UNIT-IDX)   TO RFHL-FAC-ID
045260         MOVE UTBL-FAC-NAME (UNIT-IDX) TO RFHL-FAC-NAME
045270         WRITE RPT-REC FROM WS-RPT-FAC-HDR-LINE AFTER ADVANCING 2
045300         GO TO 300-EXIT
045400     END-IF.
045500
045600     IF UTBL-FAC-ID (UNIT-IDX) NOT = WS-PREV-FAC-ID
045700         PERFORM 310-PRINT-FAC-SUBTOTAL THRU 310-EXIT
045800         MOVE UTBL-FAC-ID (UNIT-IDX)   TO WS-PREV-FAC-ID
045900         MOVE UTBL-FAC-NAME (UNIT-IDX) TO WS-PREV-FAC-NAME
046000     END-IF.
046100 300-EXIT.
046200     EXIT.
046300
046400 310-PRINT-FAC-SUBTOTAL.
046500     MOVE FACBRK-NURSES-ASSIGNED TO RFST-ASSIGNED.
046600     MOVE FACBRK-LABOR-COST      TO RFST-COST.
046700     WRITE RPT-REC FROM WS-RPT-FAC-SUBTOT-LINE AFTER ADVANCING 1.
046800     WRITE RPT-REC FROM WS-RPT-BLANK-LINE AFTER ADVANCING 1.
046900     MOVE ZERO TO FACBRK-NURSES-ASSIGNED, FACBRK-LABOR-COST,
047000                  FACBRK-UNIT-COUNT.
047200     MOVE UTBL-FAC-ID (UNIT-IDX)   TO RFHL-FAC-ID.
047300     MOVE UTBL-FAC-NAME (UNIT-IDX) TO RFHL-FAC-NAME.
047400     WRITE RPT-REC FROM WS-RPT-FAC-HDR-LINE AFTER ADVANCING 2.
047500 310-EXIT.
047600     EXIT.
047700
047800******************************************************************
047900*    350-ACCUM-TOTALS -- FACILITY-BREAK AND GRAND ACCUMULATORS.   *
048000******************************************************************
048100 350-ACCUM-TOTALS.
048200     MOVE "350-ACCUM-TOTALS" TO PARA-NAME.
048300     ADD USTF-NURSES-ASSIGNED TO FACBRK-NURSES-ASSIGNED.
048400     ADD WS-LABOR-COST-DAILY  TO FACBRK-LABOR-COST.
048500     ADD 1 TO FACBRK-UNIT-COUNT.
048600
048700     ADD USTF-NURSES-ASSIGNED TO GRAND-NURSES-ASSIGNED.
048800     ADD USTF-NURSES-INTERNAL TO GRAND-NURSES-INTERNAL.
048900     ADD USTF-NURSES-CONTRACT TO GRAND-NURSES-CONTRACT.
049000     ADD USTF-NURSES-AGENCY   TO GRAND-NURSES-AGENCY.
049100     ADD WS-LABOR-COST-DAILY  TO GRAND-LABOR-COST.
049200     ADD 1 TO GRAND-UNIT-COUNT.
049300
049400     IF USTF-UNDERSTAFFED
049500         ADD 1 TO GRAND-UNDERSTAFFED-CNT
049600     ELSE
049700     IF USTF-OPTIMAL
049800         ADD 1 TO GRAND-OPTIMAL-CNT
049900     ELSE
050000     IF USTF-OVERSTAFFED
050100         ADD 1 TO GRAND-OVERSTAFFED-CNT
050200     END-IF END-IF END-IF.
050300 350-EXIT.
050400     EXIT.
050500
050600 400-WRITE-NSSMRSLT.
050700     MOVE "400-WRITE-NSSMRSLT" TO PARA-NAME.
050800     MOVE USTF-UNIT-ID            TO NSSM-UNIT-ID.
050900     MOVE UTBL-FAC-ID (UNIT-IDX)  TO NSSM-FAC-ID.
051000     MOVE UTBL-NAME (UNIT-IDX)    TO NSSM-UNIT-NAME.
051100     MOVE UTBL-TYPE (UNIT-IDX)    TO NSSM-UNIT-TYPE.
051200     MOVE UTBL-BED-COUNT (UNIT-IDX) TO NSSM-BED-COUNT.
051300     MOVE USTF-CENSUS             TO NSSM-CENSUS.
051400     MOVE UTBL-TARGET-RATIO (UNIT-IDX) TO NSSM-TARGET-RATIO.
051500     MOVE WS-NURSES-REQUIRED      TO NSSM-NURSES-REQUIRED.
051600     MOVE USTF-NURSES-ASSIGNED    TO NSSM-NURSES-ASSIGNED.
051700     MOVE USTF-NURSES-INTERNAL    TO NSSM-NURSES-INTERNAL.
051800     MOVE USTF-NURSES-CONTRACT    TO NSSM-NURSES-CONTRACT.
051900     MOVE USTF-NURSES-AGENCY      TO NSSM-NURSES-AGENCY.
052000     MOVE WS-STAFFING-DELTA       TO NSSM-STAFFING-DELTA.
052100     MOVE USTF-STATUS             TO NSSM-STAFFING-STATUS.
052200     MOVE WS-LABOR-COST-DAILY     TO NSSM-LABOR-COST-DAILY.
052300     WRITE FD-NSSMRSLT-REC FROM NSSM-REC.
052400     ADD 1 TO RECORDS-WRITTEN.
052500 400-EXIT.
052600     EXIT.
052700
052800 450-PRINT-DETAIL-LINE.
052900     MOVE "450-PRINT-DETAIL-LINE" TO PARA-NAME.
053000     MOVE USTF-UNIT-ID            TO RDT-UNIT-ID.
053100     MOVE UTBL-NAME (UNIT-IDX)    TO RDT-UNIT-NAME.
053200     MOVE UTBL-TYPE (UNIT-IDX)    TO RDT-UNIT-TYPE.
053300     MOVE USTF-CENSUS             TO RDT-CENSUS.
053400     MOVE UTBL-TARGET-RATIO (UNIT-IDX) TO RDT-RATIO.
053500     MOVE WS-NURSES-REQUIRED      TO RDT-REQUIRED.
053600     MOVE USTF-NURSES-ASSIGNED    TO RDT-ASSIGNED.
053700     MOVE WS-STAFFING-DELTA       TO RDT-DELTA.
053800     MOVE USTF-STATUS             TO RDT-STATUS.
053900     MOVE WS-LABOR-COST-DAILY     TO RDT-DAILY-COST.
054000     WRITE RPT-REC FROM WS-RPT-DETAIL-LINE AFTER ADVANCING 1.
054100 450-EXIT.
054200     EXIT.
054300
054400 700-OPEN-FILES.
054500     MOVE "700-OPEN-FILES" TO PARA-NAME.
054600     OPEN INPUT NSPMPARM-FILE, UNIT-FILE, UNITSTAFF-FILE,
054700               UCREDGAP-FILE.
054800     OPEN OUTPUT NSSMRSLT-FILE, NSSMRPT-FILE, SYSOUT.
054900 700-EXIT.
055000     EXIT.
055100
055200 750-CLOSE-FILES.
055300     MOVE "750-CLOSE-FILES" TO PARA-NAME.
055400     CLOSE NSPMPARM-FILE, UNIT-FILE, UNITSTAFF-FILE, UCREDGAP-FILE,
055500           NSSMRSLT-FILE, NSSMRPT-FILE, SYSOUT.
055600 750-EXIT.
055700     EXIT.
055800
055900 800-PRINT-HEADERS.
056000     MOVE "800-PRINT-HEADERS" TO PARA-NAME.
056100     WRITE RPT-REC FROM WS-RPT-TITLE-LINE
056200         AFTER ADVANCING TOP-OF-FORM.
056300     WRITE RPT-REC FROM WS-RPT-BLANK-LINE AFTER ADVANCING 1.
056400     WRITE RPT-REC FROM WS-RPT-COLM-HDR-1 AFTER ADVANCING 1.
056500     WRITE RPT-REC FROM WS-RPT-COLM-HDR-2 AFTER ADVANCING 1.
056600     WRITE RPT-REC FROM WS-RPT-BLANK-LINE AFTER ADVANCING 1.
056700 800-EXIT.
056800     EXIT.
056900
057000******************************************************************
057100*    850-PRINT-GRAND-TOTALS -- FINAL FACILITY SUBTOTAL, THEN THE  *
057200*    KPI ROLL-UP.                                                 *
057300******************************************************************
057400 850-PRINT-GRAND-TOTALS.
057500     MOVE "850-PRINT-GRAND-TOTALS" TO PARA-NAME.
057600     IF NOT FIRST-RECORD
057700         PERFORM 310-PRINT-FAC-SUBTOTAL-FINAL THRU 310F-EXIT
057800     END-IF.
057900
058000     IF GRAND-NURSES-ASSIGNED = 0
058100         MOVE 0 TO WS-AGENCY-CONTRACT-PCT
058200     ELSE
058300         COMPUTE WS-PCT-NUMERATOR =
058400             GRAND-NURSES-CONTRACT + GRAND-NURSES-AGENCY
058500         COMPUTE WS-AGENCY-CONTRACT-PCT ROUNDED =
058600             100 * WS-PCT-NUMERATOR / GRAND-NURSES-ASSIGNED
058700     END-IF.
058800
058900     WRITE RPT-REC FROM WS-RPT-GRAND-HDR AFTER ADVANCING 2.
059000     MOVE "TOTAL NURSES ASSIGNED"      TO RGL-LABEL.
059100     MOVE GRAND-NURSES-ASSIGNED        TO RGL-VALUE.
059200     WRITE RPT-REC FROM WS-RPT-GRAND-LINE AFTER ADVANCING 1.
059300     MOVE "UNITS UNDERSTAFFED"         TO RGL-LABEL.
059400     MOVE GRAND-UNDERSTAFFED-CNT       TO RGL-VALUE.
059500     WRITE RPT-REC FROM WS-RPT-GRAND-LINE AFTER ADVANCING 1.
059600     MOVE "UNITS OPTIMAL"              TO RGL-LABEL.
059700     MOVE GRAND-OPTIMAL-CNT            TO RGL-VALUE.
059800     WRITE RPT-REC FROM WS-RPT-GRAND-LINE AFTER ADVANCING 1.
059900     MOVE "UNITS OVERSTAFFED"          TO RGL-LABEL.
060000     MOVE GRAND-OVERSTAFFED-CNT        TO RGL-VALUE.
060100     WRITE RPT-REC FROM WS-RPT-GRAND-LINE AFTER ADVANCING 1.
060200     MOVE "AGENCY/CONTRACT PERCENTAGE"  TO RGL-LABEL.
060300     MOVE WS-AGENCY-CONTRACT-PCT       TO RGL-VALUE.
060400     WRITE RPT-REC FROM WS-RPT-GRAND-LINE AFTER ADVANCING 1.
060500     MOVE "TOTAL DAILY LABOR COST"     TO RGL-LABEL.
060600     MOVE GRAND-LABOR-COST             TO RGL-VALUE.
060700     WRITE RPT-REC FROM WS-RPT-GRAND-LINE AFTER ADVANCING 1.
060800     MOVE "UNIT CREDENTIAL-GAP ROWS"   TO RGL-LABEL.
060900     MOVE GRAND-CREDGAP-CNT            TO RGL-VALUE.
061000     WRITE RPT-REC FROM WS-RPT-GRAND-LINE AFTER ADVANCING 1.
061100 850-EXIT.
061200     EXIT.
061300
061400 310-PRINT-FAC-SUBTOTAL-FINAL.
061500     MOVE FACBRK-NURSES-ASSIGNED TO RFST-ASSIGNED.
061600     MOVE FACBRK-LABOR-COST      TO RFST-COST.
061700     WRITE RPT-REC FROM WS-RPT-FAC-SUBTOT-LINE AFTER ADVANCING 1.
061800     WRITE RPT-REC FROM WS-RPT-BLANK-LINE AFTER ADVANCING 1.
061900 310F-EXIT.
062000     EXIT.
062100
062200 900-READ-NSPMPARM.
062300     MOVE "900-READ-NSPMPARM" TO PARA-NAME.
062400     MOVE SPACES TO NSPM-REC.
062500     READ NSPMPARM-FILE INTO NSPM-REC
062600         AT END
062700         NEXT SENTENCE
062800     END-READ.
062900 900-EXIT.
063000     EXIT.
063100
063200 950-READ-USTAFF.
063300     MOVE "950-READ-USTAFF" TO PARA-NAME.
063400     READ UNITSTAFF-FILE INTO USTF-REC
063500         AT END
063600         MOVE "10" TO IFCODE
063700         GO TO 950-EXIT
063800     END-READ.
063900     ADD 1 TO RECORDS-READ.
064000 950-EXIT.
064100     EXIT.
064200
064300 999-CLEANUP.
064400     MOVE "999-CLEANUP" TO PARA-NAME.
064500     PERFORM 750-CLOSE-FILES THRU 750-EXIT.
064600     DISPLAY "** UNIT-STAFFING RECORDS READ **".
064700     DISPLAY RECORDS-READ.
064800     DISPLAY "** SUMMARY RECORDS WRITTEN **".
064900     DISPLAY RECORDS-WRITTEN.
065000     DISPLAY "******** NORMAL END OF JOB NURSSUMM ********".
065100 999-EXIT.
065200     EXIT.
065300
065400 1000-ABEND-RTN.
065500     WRITE SYSOUT-REC FROM ABEND-REC.
065600     PERFORM 750-CLOSE-FILES THRU 750-EXIT.
065700     DISPLAY "*** ABNORMAL END OF JOB-NURSSUMM ***" UPON CONSOLE.
065800     DIVIDE ZERO-VAL INTO ONE-VAL.
