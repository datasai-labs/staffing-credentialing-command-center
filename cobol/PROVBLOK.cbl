000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PROVBLOK.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 04/03/17.
000600 DATE-COMPILED. 04/03/17.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM BUILDS THE PROVIDER BLOCKERS WORKLIST.
001300*          IT READS THE PROVIDER-360 ROSTER, SELECTS EVERY
001400*          ACTIVE PROVIDER WITH AT LEAST ONE BLOCKER (EXPIRED OR
001500*          UNKNOWN LICENSE, EXPIRED OR UNKNOWN ACLS, ZERO
001600*          PRIVILEGES, ZERO PAYER ENROLLMENTS), OPTIONALLY
001700*          RESTRICTED TO A SINGLE BLOCKER TYPE BY A PARAMETER
001800*          CARD, RUNS THE ELIGIBILITY ENGINE ON EACH SELECTED
001900*          PROVIDER AND WRITES ONE WORKLIST ROW CARRYING THE
002000*          ORDERED BLOCKER LIST, TIME-TO-READY AND THE FIRST
002100*          WHY-NOT REASON.
002200*
002300******************************************************************
002400
002500               PARAMETER CARD          -   PBPARM-FILE
002600
002700               PROVIDER ROSTER         -   PROVIDER-FILE
002800
002900               OUTPUT FILE PRODUCED    -   PBLKRSLT-FILE
003000
003100               DUMP FILE               -   SYSOUT
003200
003300******************************************************************
003400*    CHANGE LOG
003500******************************************************************
003600*    04/03/17  JWS  INITIAL VERSION (RQ1322 -- CREDENTIALING
003700*                   COMMITTEE'S WEEKLY BLOCKER WORKLIST)
003800*    07/19/17  RVT  OPTIONAL SINGLE-BLOCKER-TYPE PARM CARD ADDED
003900*                   PER CREDENTIALING OPS REQUEST
004000*    01/08/19  MKO  BLOCKER LIST NOW TAKEN DIRECTLY FROM THE
004100*                   ELIGCALC GATE-OK FLAGS RATHER THAN PARSING
004200*                   THE REASON TEXT -- SAME ORDER, FEWER MOVES
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT SYSOUT
005400     ASSIGN TO UT-S-SYSOUT
005500       ORGANIZATION IS SEQUENTIAL.
005600
005700     SELECT PBPARM-FILE
005800     ASSIGN TO UT-S-PBPARM
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS PFCODE.
006100
006200     SELECT PROVIDER-FILE
006300     ASSIGN TO UT-S-PROVFIL
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS IFCODE.
006600
006700     SELECT PBLKRSLT-FILE
006800     ASSIGN TO UT-S-PBLKOUT
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS OFCODE.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  SYSOUT
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 130 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS SYSOUT-REC.
008000 01  SYSOUT-REC  PIC X(130).
008100
008200 FD  PBPARM-FILE
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 20 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS FD-PBPARM-REC.
008800 01  FD-PBPARM-REC                       PIC X(20).
008900
009000******* PROVIDER-360 EXTRACT
009100 FD  PROVIDER-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 170 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS FD-PROVIDER-REC.
009700 01  FD-PROVIDER-REC                     PIC X(170).
009800
009900 FD  PBLKRSLT-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 171 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS FD-PBLKRSLT-REC.
010500 01  FD-PBLKRSLT-REC                     PIC X(171).
010600
010700 WORKING-STORAGE SECTION.
010800 01  FILE-STATUS-CODES.
010900     05  PFCODE                  PIC X(02).
011000         88  CODE-READ-PARM      VALUE SPACES.
011100         88  NO-MORE-PARM        VALUE "10".
011200     05  IFCODE                  PIC X(02).
011300         88  CODE-READ-PROV      VALUE SPACES.
011400         88  NO-MORE-PROVIDERS   VALUE "10".
011500     05  OFCODE                  PIC X(02).
011600         88  CODE-WRITE          VALUE SPACES.
011700
011800 COPY PBPMREC.
011900 COPY PROVREC.
012000 COPY EGRSREC.
012100 COPY PBLKREC.
012200
012300 01  COUNTERS-AND-ACCUMULATORS.
012400     05  RECORDS-READ            PIC 9(9) COMP.
012500     05  RECORDS-WRITTEN         PIC 9(9) COMP.
012600     05  RECORDS-SKIPPED         PIC 9(9) COMP.
012700
012800 01  FLAGS-AND-SWITCHES.
012900     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
013000         88  NO-MORE-DATA        VALUE "N".
013100     05  SELECTED-SW             PIC X(01) VALUE "N".
013200         88  PROVIDER-SELECTED   VALUE "Y".
013300     05  HAS-BLOCKER-SW          PIC X(01) VALUE "N".
013400         88  HAS-A-BLOCKER       VALUE "Y".
013500
013700 COPY ABENDREC.
013800
013900 PROCEDURE DIVISION.
014000
014100 000-MAINLINE.
014200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014300     PERFORM 100-MAINLINE THRU 100-EXIT
014400             UNTIL NO-MORE-DATA.
014500     PERFORM 999-CLEANUP THRU 999-EXIT.
014600     MOVE ZERO TO RETURN-CODE.
014700     GOBACK.
014800
014900 000-HOUSEKEEPING.
015000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015100     DISPLAY "******** BEGIN JOB PROVBLOK ********".
015200     INITIALIZE COUNTERS-AND-ACCUMULATORS.
015300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
015400     PERFORM 900-READ-PBPARM THRU 900-EXIT.
015500     PERFORM 950-READ-PROVIDER THRU 950-EXIT.
015600     IF NO-MORE-DATA
015700         MOVE "EMPTY PROVIDER-FILE" TO ABEND-REASON
015800         GO TO 1000-ABEND-RTN
015900     END-IF.
016000 000-EXIT.
016100     EXIT.
016200
016300 100-MAINLINE.
016400     MOVE "100-MAINLINE" TO PARA-NAME.
016500     PERFORM 200-BLOCKER-EDIT THRU 200-EXIT.
016600     IF PROVIDER-SELECTED
016700         PERFORM 300-DERIVE-BLOCKER-LIST THRU 300-EXIT
016800         PERFORM 700-WRITE-PBLKRSLT THRU 700-EXIT
016900     ELSE
017000         ADD 1 TO RECORDS-SKIPPED
017100     END-IF.
017200     PERFORM 950-READ-PROVIDER THRU 950-EXIT.
017300 100-EXIT.
017400     EXIT.
017500
017600******************************************************************
017700*    200-BLOCKER-EDIT -- PROVIDER MUST BE ACTIVE AND CARRY AT
017800*    LEAST ONE OF THE FOUR BLOCKER CONDITIONS BEFORE THE OPTIONAL
017900*    SINGLE-BLOCKER-TYPE PARM CARD FILTER EVEN GETS A LOOK.
018000******************************************************************
018100 200-BLOCKER-EDIT.
018200     MOVE "200-BLOCKER-EDIT" TO PARA-NAME.
018300     MOVE "N" TO SELECTED-SW.
018400     MOVE "N" TO HAS-BLOCKER-SW.
018500
018600     IF NOT PROV-ACTIVE
018700         GO TO 200-EXIT
018800     END-IF.
018900
019000     IF PROV-LIC-DAYS-UNKNOWN OR PROV-LIC-DAYS-LEFT < 0
019100         MOVE "Y" TO HAS-BLOCKER-SW
019200     END-IF.
019300
019400     IF PROV-ACLS-DAYS-UNKNOWN OR PROV-ACLS-DAYS-LEFT < 0
019500         MOVE "Y" TO HAS-BLOCKER-SW
019600     END-IF.
019700
019800     IF PROV-PRIV-COUNT = 0
019900         MOVE "Y" TO HAS-BLOCKER-SW
020000     END-IF.
020100
020200     IF PROV-PAYER-COUNT = 0
020300         MOVE "Y" TO HAS-BLOCKER-SW
020400     END-IF.
020500
020600     IF NOT HAS-A-BLOCKER
020700         GO TO 200-EXIT
020800     END-IF.
020900
021000     PERFORM 400-BLOCKER-FILTER THRU 400-EXIT.
021100 200-EXIT.
021200     EXIT.
021300
021400******************************************************************
021500*    400-BLOCKER-FILTER -- SPACES ON THE PARM CARD MEANS NO
021600*    FILTER, SELECT ON ANY BLOCKER ALREADY FOUND ABOVE.  A NAMED
021700*    BLOCKER TYPE RE-TESTS ONLY THAT ONE PREDICATE.
021800******************************************************************
021900 400-BLOCKER-FILTER.
022000     MOVE "400-BLOCKER-FILTER" TO PARA-NAME.
022100     IF PBPM-FILTER-BLOCKER = SPACE
022200         MOVE "Y" TO SELECTED-SW
022300         GO TO 400-EXIT
022400     END-IF.
022500
022600     IF PBPM-FILTER-BLOCKER = "LICENSE"
022700         IF PROV-LIC-DAYS-UNKNOWN OR PROV-LIC-DAYS-LEFT < 0
022800             MOVE "Y" TO SELECTED-SW
022900         END-IF
023000         GO TO 400-EXIT
023100     END-IF.
023200
023300     IF PBPM-FILTER-BLOCKER = "ACLS"
023400         IF PROV-ACLS-DAYS-UNKNOWN OR PROV-ACLS-DAYS-LEFT < 0
023500             MOVE "Y" TO SELECTED-SW
023600         END-IF
023700         GO TO 400-EXIT
023800     END-IF.
023900
024000     IF PBPM-FILTER-BLOCKER = "PRIVILEGE"
024100         IF PROV-PRIV-COUNT = 0
024200             MOVE "Y" TO SELECTED-SW
024300         END-IF
024400         GO TO 400-EXIT
024500     END-IF.
024600
024700     IF PBPM-FILTER-BLOCKER = "PAYER"
024800         IF PROV-PAYER-COUNT = 0
024900             MOVE "Y" TO SELECTED-SW
025000         END-IF
025100     END-IF.
025200 400-EXIT.
025300     EXIT.
025400
025500******************************************************************
025600*    300-DERIVE-BLOCKER-LIST -- RUN ELIGCALC (EMPTY ASSUMPTIONS)
025700*    AND BUILD THE ORDERED, DEDUPLICATED BLOCKER LIST STRAIGHT
025800*    OFF THE FIVE GATE-OK FLAGS -- STATUS, LICENSE, ACLS,
025900*    PRIVILEGE, PAYER, IN THAT ORDER, ONE ENTRY PER FAILED GATE.
026000******************************************************************
026100 300-DERIVE-BLOCKER-LIST.
026200     MOVE "300-DERIVE-BLOCKER-LIST" TO PARA-NAME.
026300     MOVE PROV-ID TO PBLK-PROV-ID.
026400     MOVE PROV-NAME TO PBLK-PROV-NAME.
026500     MOVE PROV-SPECIALTY TO PBLK-PROV-SPECIALTY.
026600     MOVE ZERO TO PBLK-BLOCKER-COUNT.
026700     MOVE SPACES TO PBBV-BLOCKER (1) PBBV-BLOCKER (2)
026800                    PBBV-BLOCKER (3) PBBV-BLOCKER (4)
026900                    PBBV-BLOCKER (5).
027000
027100     PERFORM 600-CALL-ELIGCALC THRU 600-EXIT.
027200
027300     IF EGR-STATUS-OK NOT = "Y"
027400         ADD 1 TO PBLK-BLOCKER-COUNT
027500         MOVE "STATUS" TO PBLK-BLOCKER (PBLK-BLOCKER-COUNT)
027600     END-IF.
027700
027800     IF EGR-LIC-OK NOT = "Y"
027900         ADD 1 TO PBLK-BLOCKER-COUNT
028000         MOVE "LICENSE" TO PBLK-BLOCKER (PBLK-BLOCKER-COUNT)
028100     END-IF.
028200
028300     IF EGR-ACLS-OK NOT = "Y"
028400         ADD 1 TO PBLK-BLOCKER-COUNT
028500         MOVE "ACLS" TO PBLK-BLOCKER (PBLK-BLOCKER-COUNT)
028600     END-IF.
028700
028800     IF EGR-PRIV-OK NOT = "Y"
028900         ADD 1 TO PBLK-BLOCKER-COUNT
029000         MOVE "PRIVILEGE" TO PBLK-BLOCKER (PBLK-BLOCKER-COUNT)
029100     END-IF.
029200
029300     IF EGR-PAYER-OK NOT = "Y"
029400         ADD 1 TO PBLK-BLOCKER-COUNT
029500         MOVE "PAYER" TO PBLK-BLOCKER (PBLK-BLOCKER-COUNT)
029600     END-IF.
029700
029800     MOVE EGR-TTR-FLAG TO PBLK-TTR-FLAG.
029900     MOVE EGR-TIME-TO-READY-DAYS TO PBLK-TIME-TO-READY-DAYS.
030000
030100     IF EGR-REASON-COUNT > 0
030200         MOVE EGR-REASON-TXT (1) TO PBLK-FIRST-REASON
030300     ELSE
030400         MOVE SPACE TO PBLK-FIRST-REASON
030500     END-IF.
030600 300-EXIT.
030700     EXIT.
030800
030900******************************************************************
031000*    600-CALL-ELIGCALC -- BASELINE PASS, ALL WAIVERS OFF, SAME
031100*    AS THE ELIGIBILITY ENGINE BATCH DRIVER'S OWN CALL SLOT.
031200******************************************************************
031300 600-CALL-ELIGCALC.
031400     MOVE "600-CALL-ELIGCALC" TO PARA-NAME.
031500     MOVE PROV-STATUS         TO EGR-PROV-STATUS.
031600     MOVE PROV-LIC-DAYS-FLAG  TO EGR-LIC-DAYS-FLAG.
031700     MOVE PROV-LIC-DAYS-LEFT  TO EGR-LIC-DAYS-LEFT.
031800     MOVE PROV-ACLS-DAYS-FLAG TO EGR-ACLS-DAYS-FLAG.
031900     MOVE PROV-ACLS-DAYS-LEFT TO EGR-ACLS-DAYS-LEFT.
032000     MOVE PROV-PRIV-COUNT     TO EGR-PRIV-COUNT.
032100     MOVE PROV-PAYER-COUNT    TO EGR-PAYER-COUNT.
032200     MOVE SPACE TO EGR-WAIVE-LICENSE EGR-WAIVE-ACLS
032300                   EGR-WAIVE-PRIVILEGE EGR-WAIVE-PAYER.
032400     MOVE ZERO TO EGR-RETURN-CD.
032500     CALL "ELIGCALC" USING EGR-CALC-REC, EGR-RETURN-CD.
032600     IF EGR-RETURN-CD NOT EQUAL TO ZERO
032700         MOVE "** NON-ZERO RETURN-CODE FROM ELIGCALC"
032800                                  TO ABEND-REASON
032900         GO TO 1000-ABEND-RTN
033000     END-IF.
033100 600-EXIT.
033200     EXIT.
033300
033400 700-WRITE-PBLKRSLT.
033500     MOVE "700-WRITE-PBLKRSLT" TO PARA-NAME.
033600     WRITE FD-PBLKRSLT-REC FROM PBLK-REC.
033700     ADD 1 TO RECORDS-WRITTEN.
033800 700-EXIT.
033900     EXIT.
034000
034100 800-OPEN-FILES.
034200     MOVE "800-OPEN-FILES" TO PARA-NAME.
034300     OPEN INPUT PBPARM-FILE, PROVIDER-FILE.
034400     OPEN OUTPUT PBLKRSLT-FILE, SYSOUT.
034500 800-EXIT.
034600     EXIT.
034700
034800 850-CLOSE-FILES.
034900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
035000     CLOSE PBPARM-FILE, PROVIDER-FILE, PBLKRSLT-FILE, SYSOUT.
035100 850-EXIT.
035200     EXIT.
035300
035400 900-READ-PBPARM.
035500     MOVE "900-READ-PBPARM" TO PARA-NAME.
035600     MOVE SPACE TO PBPM-FILTER-BLOCKER.
035700     READ PBPARM-FILE INTO PBPM-REC
035800         AT END
035900         DISPLAY "** NO FILTER PARM CARD -- ALL BLOCKER TYPES **"
036000     END-READ.
036100 900-EXIT.
036200     EXIT.
036300
036400 950-READ-PROVIDER.
036500     MOVE "950-READ-PROVIDER" TO PARA-NAME.
036600     READ PROVIDER-FILE INTO PROV-REC
036700         AT END
036800         MOVE "N" TO MORE-DATA-SW
036900         GO TO 950-EXIT
037000     END-READ.
037100     ADD 1 TO RECORDS-READ.
037200 950-EXIT.
037300     EXIT.
037400
037500 999-CLEANUP.
037600     MOVE "999-CLEANUP" TO PARA-NAME.
037700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037800     DISPLAY "** RECORDS READ **".
037900     DISPLAY RECORDS-READ.
038000     DISPLAY "** RECORDS SELECTED/WRITTEN **".
038100     DISPLAY RECORDS-WRITTEN.
038200     DISPLAY "** RECORDS SKIPPED **".
038300     DISPLAY RECORDS-SKIPPED.
038400     DISPLAY "******** NORMAL END OF JOB PROVBLOK ********".
038500 999-EXIT.
038600     EXIT.
038700
038800 1000-ABEND-RTN.
038900     WRITE SYSOUT-REC FROM ABEND-REC.
039000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
039100     DISPLAY "*** ABNORMAL END OF JOB-PROVBLOK ***" UPON CONSOLE.
039200     DIVIDE ZERO-VAL INTO ONE-VAL.
