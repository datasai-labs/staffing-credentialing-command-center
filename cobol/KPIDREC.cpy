000100******************************************************************
000200*    KPIDREC  --  DAILY KPI TILE RECORD                           *
000300*    ONE ROW PER AS-OF DATE, WRITTEN BY KPITREND FOR THE TODAY    *
000400*    TILE AND FOR EACH DAY OF THE 30-DAY TREND SERIES.            *
000500*    11-09-01  MKO  INITIAL LAYOUT FOR COMMAND CENTER DASHBOARD   *
000600******************************************************************
000700 01  KPID-REC.
000800     05  KPID-DATE                   PIC 9(08).
000900     05  KPID-PROVIDERS-TOTAL        PIC 9(05).
001000     05  KPID-PROVIDERS-PENDING      PIC 9(05).
001100     05  KPID-PROVIDERS-EXPIRING-30D PIC 9(05).
001200     05  KPID-REVENUE-AT-RISK-EST    PIC S9(9)V99.
001300     05  FILLER                      PIC X(06).
