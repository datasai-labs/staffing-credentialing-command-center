000100******************************************************************
000200*    CBPMREC  --  COST BREAKDOWN ENGINE PARAMETER CARD            *
000300*    ONE-RECORD RUN-CONTROL FILE, SAME HABIT AS NSPMREC.          *
000400*    RESTRICTS THE HEADCOUNT/COST ROLL-UP TO ONE FACILITY.        *
000500*    SPACES MEANS "NO RESTRICTION" -- ROLL UP EVERY UNIT.         *
000600*    06-03-14  RVT  INITIAL LAYOUT (RQ0910)                      *
000700******************************************************************
000800 01  CBPM-REC.
000900     05  CBPM-FILTER-FAC-ID          PIC X(10).
001000     05  FILLER                      PIC X(70).
