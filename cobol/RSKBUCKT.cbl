000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RSKBUCKT.
000300 AUTHOR. MARIA OKONKWO.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/12/99.
000600 DATE-COMPILED. 04/12/99.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*         CALLED SUBROUTINE -- TWO UNRELATED THRESHOLD-BUCKET
001200*         CLASSIFIERS SHARING ONE CALL SLOT (SAME PATTERN THE
001300*         OLD PLAN-REIMBURSEMENT LOOKUP USED BEFORE IT WAS MOVED
001400*         OFF OF DDS0001.HEALTH_PLAN):
001500*
001600*           RSKB-CRED-BUCKET  -- CREDENTIAL-EVENT RISK BUCKET
001700*                                FROM DAYS-UNTIL-EXPIRATION
001800*           RSKB-STAFF-BUCKET -- SHIFT/UNIT STAFFING PRIORITY
001900*                                FROM THE STAFFING DELTA
002000*
002100*         CALLED FROM CREDRISK (ONE CALL PER CREDENTIAL EVENT)
002200*         AND CENSFCST (ONE CALL PER UNIT PER FORECAST DAY).
002300*
002400******************************************************************
002500*    CHANGE LOG
002600******************************************************************
002700*    04/12/99  MKO  INITIAL VERSION -- CARVED OUT OF THE OLD
002800*                   PLAN REIMBURSEMENT PERCENTAGE STORED PROC
002900*                   SLOT, EXEC SQL REMOVED -- THIS SHOP NO
003000*                   LONGER HOSTS DDS0001 ON THIS SUBSYSTEM
003100*                   (RQ0533)
003200*    04/28/99  MKO  ADDED THE FIVE-WAY CREDENTIAL BUCKET
003300*    05/02/99  JWS  ADDED THE STAFFING PRIORITY BUCKET
003400*    09/30/00  RVT  EXPIRED-TODAY (ZERO DAYS LEFT) NOW BUCKETS
003500*                   AS EXPIRED, NOT AS 0-14 (RQ0771 -- MATCHES
003600*                   THE CREDENTIALING COMMITTEE'S DEFINITION)
003700*    03/01/02  MKO  Y2K FOLLOW-UP -- NO 2-DIGIT YEAR HANDLING IN
003800*                   THIS MODULE, DAYS-UNTIL-EXP ARRIVES PRE-CALC'D
003900*    11/19/09  RVT  WIDENED RSKB-PRIORITY FROM PIC X(06) TO
004000*                   PIC X(08) TO HOLD "MEDIUM" WITHOUT TRUNCATION
004100*                   (RQ0944 -- REPORT SHOWED "MEDIU" FOR MONTHS)
004110*    04/09/19  RVT  STAFF-BUCKET SIGN/THRESHOLD FIX FOR CENSFCST
004120*                   (RQ1901) -- DELTA IS REQUIRED MINUS CURRENT
004130*                   HERE, NOT ASSIGNED MINUS REQUIRED, AND HIGH
004140*                   FIRES AT A SHORTAGE OF 2, NOT 3
004150*    03/11/24  JWS  CRED-BUCKET REVERSES THE 09/30/00 CHANGE --
004160*                   CREDENTIALING COMMITTEE'S STANDING DEFINITION
004170*                   (RQ2208) PUTS A ZERO-DAYS-LEFT CREDENTIAL IN
004180*                   THE 0-14 BUCKET, NOT EXPIRED.  EXPIRED MEANS
004190*                   THE DATE HAS ALREADY PASSED, DAYS-UNTIL-EXP
004200*                   NEGATIVE.  THE 09/30/00 ENTRY WAS ITSELF THE
004210*                   DEFECT -- CONFIRMED AGAINST RQ0771'S ORIGINAL
004220*                   TICKET TEXT, WHICH NEVER ASKED FOR THAT CHANGE
004230******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 WORKING-STORAGE SECTION.
005600 01  MISC-FIELDS.
005700     05  FILLER                  PIC X(01).
005800
005900 LINKAGE SECTION.
006000 01  RSKB-CALC-REC.
006100     05  RSKB-BUCKET-TYPE-SW     PIC X(01).
006200         88  RSKB-CRED-BUCKET    VALUE "C".
006300         88  RSKB-STAFF-BUCKET   VALUE "S".
006400     05  RSKB-DAYS-UNTIL-EXP     PIC S9(05).
006500     05  RSKB-STAFFING-DELTA    PIC S9(03).
006600     05  RSKB-RISK-BUCKET        PIC X(08).
006700     05  RSKB-PRIORITY           PIC X(08).
006800
006900*    ----------  UNSIGNED MAGNITUDE VIEW, USED WHEN BUILDING  ---
007000*    ----------  THE "SHORT BY N" / "OVER BY N" NARRATIVE TEXT  -
007100*    ----------  ON THE CENSFCST FORECAST REPORT            -----
007200 01  RSKB-STAFFING-DELTA-X REDEFINES RSKB-STAFFING-DELTA.
007300     05  RSKB-DELTA-SIGN         PIC X(01).
007400     05  RSKB-DELTA-MAG          PIC 9(02).
007500
007600*    ----------  COMBINED OUTPUT VIEW FOR THE ONE-LINE CALL    ---
007700*    ----------  TRACE DSNTRACE WRITES WHEN UPSI-7 IS ON       ---
007800 01  RSKB-OUTPUT-GROUP REDEFINES RSKB-RISK-BUCKET.
007900     05  RSKB-TRACE-COMBINED     PIC X(16).
008000
008100*    ----------  ALTERNATE 2-DIGIT VIEW OF THE TYPE SWITCH,    ---
008200*    ----------  KEPT FOR PARITY WITH THE OLD CALC-TYPE-SW     ---
008300*    ----------  REDEFINE HABIT IN CLCLBCST                    ---
008400 01  RSKB-TYPE-SW-X REDEFINES RSKB-BUCKET-TYPE-SW.
008500     05  RSKB-TYPE-SW-NUM        PIC 9(01).
008600
008700 01  RSKB-RETURN-CD              PIC S9(4) COMP.
008800
008900 PROCEDURE DIVISION USING RSKB-CALC-REC, RSKB-RETURN-CD.
009000
009100 000-MAINLINE.
009200     MOVE ZERO TO RSKB-RETURN-CD.
009300     IF RSKB-CRED-BUCKET
009400         PERFORM 100-CRED-RISK-BUCKET THRU 100-EXIT
009500     ELSE
009600     IF RSKB-STAFF-BUCKET
009700         PERFORM 200-STAFF-PRIORITY-BUCKET THRU 200-EXIT
009800     ELSE
009900         MOVE 8 TO RSKB-RETURN-CD.
010000
010100     GOBACK.
010200
010300******************************************************************
010400*    100-CRED-RISK-BUCKET -- FIVE-WAY SPLIT ON DAYS UNTIL THE
010500*    CREDENTIAL EXPIRES.  NEGATIVE DAYS (THE DATE HAS ALREADY
010600*    PASSED) IS EXPIRED; ZERO DAYS LEFT FALLS IN 0-14 PER THE
010700*    CREDENTIALING COMMITTEE'S DEFINITION (SEE THE 03/11/24 LOG
010800*    ENTRY -- THE 09/30/00 CHANGE WAS WRONG AND IS REVERSED HERE).
010900******************************************************************
011000 100-CRED-RISK-BUCKET.
011050     IF RSKB-DAYS-UNTIL-EXP < 0
011100         MOVE "EXPIRED " TO RSKB-RISK-BUCKET
011150     ELSE
011300     IF RSKB-DAYS-UNTIL-EXP <= 14
011400         MOVE "0-14    " TO RSKB-RISK-BUCKET
011500     ELSE
011600     IF RSKB-DAYS-UNTIL-EXP <= 30
011700         MOVE "15-30   " TO RSKB-RISK-BUCKET
011800     ELSE
011900     IF RSKB-DAYS-UNTIL-EXP <= 90
012000         MOVE "31-90   " TO RSKB-RISK-BUCKET
012100     ELSE
012200         MOVE ">90     " TO RSKB-RISK-BUCKET.
012300 100-EXIT.
012400     EXIT.
012500
012600******************************************************************
012700*    200-STAFF-PRIORITY-BUCKET -- HIGH WHEN THE FORECAST SHORTAGE
012800*    IS 2 OR MORE NURSES AGAINST REQUIRED, MEDIUM WHEN SHORT BY
012900*    EXACTLY 1, LOW OTHERWISE (AT OR ABOVE REQUIRED).  CENSFCST'S
013000*    DELTA IS REQUIRED MINUS CURRENT-STAFFED, SO A POSITIVE DELTA
013100*    MEANS SHORT -- OPPOSITE SIGN FROM THE NURSE STAFFING SUMMARY
013110*    ENGINE'S OWN ASSIGNED-MINUS-REQUIRED DELTA.  04/09/19 RVT --
013120*    ORIGINAL CUT TESTED FOR A NEGATIVE DELTA AT >= 3; CENSFCST'S
013130*    FIRST LIVE RUN NEVER CAME BACK "HIGH" BECAUSE OF THE FLIPPED
013140*    SIGN AND THE WRONG THRESHOLD -- CORRECTED HERE TO MATCH THE
013150*    OPTIMIZATION OUTLOOK SPEC RVT SIGNED OFF ON (RQ1901).
013160******************************************************************
013200 200-STAFF-PRIORITY-BUCKET.
013300     IF RSKB-STAFFING-DELTA >= 2
013900         MOVE "HIGH    " TO RSKB-PRIORITY
014000     ELSE
014100     IF RSKB-STAFFING-DELTA >= 1
014200         MOVE "MEDIUM  " TO RSKB-PRIORITY
014300     ELSE
014400         MOVE "LOW     " TO RSKB-PRIORITY.
014500 200-EXIT.
014600     EXIT.
