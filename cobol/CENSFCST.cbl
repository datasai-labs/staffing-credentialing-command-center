000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CENSFCST.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/11/19.
000600 DATE-COMPILED. 02/11/19.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          CENSUS FORECAST & STAFFING OPTIMIZER -- FOR EACH OF THE
001300*          NEXT SEVEN DAYS FROM TODAY'S RUN DATE, FOR EVERY UNIT
001400*          IN THE HOUSE:
001500*
001600*            1) PROJECTS CENSUS, OCCUPANCY PERCENT, NURSES
001700*               REQUIRED AND A CONFIDENCE PERCENT THAT DECAYS
001800*               WITH THE FORECAST HORIZON
001900*            2) COMPARES THE PROJECTION AGAINST THE UNIT'S LAST
002000*               NURSE STAFFING SUMMARY ROW TO GET A STAFFING
002100*               DELTA AND A CALL-RSKBUCKT PRIORITY
002200*            3) WORKS OUT THE CHEAPEST INTERNAL/CONTRACT/AGENCY
002300*               MIX THAT COVERS THE REQUIREMENT AND PRICES IT
002400*               AGAINST TODAY'S ACTUAL DAILY LABOR COST
002500*            4) PRODUCES REPORT #5 -- ONE RECOMMENDATION PER
002600*               UNIT-DAY PLUS THE 7-DAY SUMMARY TOTALS
002700*
002800*          NO RESULT FILE COMES OUT OF THIS JOB -- THE OPTIMIZER
002900*          OUTLOOK IS CONSUMED OFF THE PRINTED REPORT BY THE
003000*          STAFFING OFFICE, NOT BY ANY DOWNSTREAM JOB STEP.
003100*
003200******************************************************************
003300
003400               PARAMETER CARD          -   CFPMPARM-FILE
003500
003600               UNIT REFERENCE FILE     -   UNIT-FILE
003700
003800               NURSE STAFFING SUMMARY  -   NSSMRSLT-FILE
003900
004000               REPORT PRODUCED         -   CFRPT-FILE
004100
004200               DUMP FILE               -   SYSOUT
004300
004400******************************************************************
004500*    CHANGE LOG
004600******************************************************************
004700*    02/11/19  RVT  INITIAL VERSION (RQ1850 -- STAFFING OFFICE
004800*                   WANTED A ROLLING 7-DAY LOOK-AHEAD INSTEAD OF
004900*                   EYEBALLING THE CENSUS TREND BY HAND).  AT
005000*                   THIS POINT THE UNIT'S CURRENT STAFFING CAME
005100*                   STRAIGHT OFF UNITSTAFF-FILE AND THE DAILY
005200*                   LABOR COST WAS RECALCULATED HERE, THE SAME
005300*                   FORMULA AS THE OLD MORNING HUDDLE SPREADSHEET
005400*                   USED.
005500*    04/09/19  RVT  COORDINATED WITH THE RSKBUCKT STAFF-BUCKET
005600*                   FIX (RQ1901) -- THIS JOB'S FIRST LIVE RUN
005700*                   NEVER PRINTED A SINGLE "HIGH" PRIORITY LINE
005800*                   BECAUSE RSKBUCKT WAS STILL EXPECTING THE
005900*                   OPPOSITE DELTA SIGN.  NO CHANGE ON THIS SIDE
006000*                   OF THE CALL -- RSKBUCKT'S OWN LOG HAS THE FIX.
006100*    01/20/25  JWS  SWITCHED THE CURRENT-STAFFING AND DAILY-COST
006200*                   LOOKUP FROM A DIRECT UNITSTAFF-FILE READ TO
006300*                   NURSSUMM'S NEW NSSMRSLT-FILE (RQ1520) -- THAT
006400*                   JOB NOW COMPUTES NURSES-REQUIRED/DELTA/COST
006500*                   CENTRALLY SO EVERY DOWNSTREAM JOB AGREES WITH
006600*                   THE DASHBOARD.  UNITSTAFF-FILE IS NO LONGER
006700*                   OPENED HERE.
006800*    02/04/25  MKO  OPTIONAL FACILITY PARM CARD ADDED, SAME
006900*                   SPACES-MEANS-ALL HABIT AS NSPMREC (RQ1524)
007000******************************************************************
007100
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER. IBM-390.
007500 OBJECT-COMPUTER. IBM-390.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT SYSOUT
008100     ASSIGN TO UT-S-SYSOUT
008200       ORGANIZATION IS SEQUENTIAL.
008300
008400     SELECT CFPMPARM-FILE
008500     ASSIGN TO UT-S-CFPMPRM
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS PFCODE.
008800
008900     SELECT UNIT-FILE
009000     ASSIGN TO UT-S-UNITFIL
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS UFCODE.
009300
009400     SELECT NSSMRSLT-FILE
009500     ASSIGN TO UT-S-NSSMIN
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS IFCODE.
009800
009900     SELECT CFRPT-FILE
010000     ASSIGN TO UT-S-CFRPT
010100       ACCESS MODE IS SEQUENTIAL.
010200
010300 DATA DIVISION.
010400 FILE SECTION.
010500 FD  SYSOUT
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 130 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS SYSOUT-REC.
011100 01  SYSOUT-REC  PIC X(130).
011200
011300 FD  CFPMPARM-FILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 80 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS FD-CFPMPARM-REC.
011900 01  FD-CFPMPARM-REC                     PIC X(80).
012000
012100******* UNIT REFERENCE FILE -- SORTED ASCENDING BY UNIT-ID
012200 FD  UNIT-FILE
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 105 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS FD-UNIT-REC.
012800 01  FD-UNIT-REC                         PIC X(105).
012900
013000******* NURSSUMM'S OUTPUT -- RESORTED ASCENDING BY UNIT-ID BY THE
013100******* JCL SORT STEP BETWEEN NURSSUMM AND CENSFCST IN THE NIGHTLY
013200******* STREAM (SEE THE 01/20/25 LOG ENTRY).
013300 FD  NSSMRSLT-FILE
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 115 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS FD-NSSMRSLT-REC.
013900 01  FD-NSSMRSLT-REC                     PIC X(115).
014000
014100 FD  CFRPT-FILE
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 132 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS RPT-REC.
014700 01  RPT-REC  PIC X(132).
014800
014900 WORKING-STORAGE SECTION.
015000 01  FILE-STATUS-CODES.
015100     05  PFCODE                  PIC X(02).
015200     05  UFCODE                  PIC X(02).
015300         88  NO-MORE-UNITS       VALUE "10".
015400     05  IFCODE                  PIC X(02).
015500         88  NO-MORE-NSSM        VALUE "10".
015600
015700 COPY CFPMREC.
015800 COPY UNITREC.
015900 COPY NSSMREC.
016000
016100******************************************************************
016200*    UNIT REFERENCE TABLE -- BINARY SEARCH, LOADED ONCE.  SAME     *
016300*    FIELD SHAPE AS UNITREC.CPY (A COPYBOOK CANNOT DOUBLE AS BOTH  *
016400*    A FLAT FD RECORD AND A TABLE ROW) -- SAME HABIT AS NURSSUMM.  *
016500******************************************************************
016600 01  UNIT-TABLE-AREA.
016700     05  UNIT-TBL-ROW OCCURS 500 TIMES
016800             ASCENDING KEY IS UTBL-ID
016900             INDEXED BY UNIT-IDX.
017000         10  UTBL-ID                 PIC X(20).
017100         10  UTBL-FAC-ID             PIC X(10).
017200         10  UTBL-FAC-NAME           PIC X(30).
017300         10  UTBL-NAME               PIC X(25).
017400         10  UTBL-TYPE               PIC X(10).
017500         10  UTBL-BED-COUNT          PIC 9(03).
017600         10  UTBL-TARGET-RATIO       PIC 9(2)V9.
017700 01  UNIT-TABLE-COUNT-USED       PIC 9(04) COMP.
017800
017900******************************************************************
018000*    NURSE STAFFING SUMMARY TABLE -- BINARY SEARCH, LOADED ONCE.   *
018100*    ONLY THE FIELDS THIS JOB ACTUALLY NEEDS OFF NSSMREC ARE       *
018200*    CARRIED -- THE REST OF THAT ROW IS NURSSUMM'S REPORT, NOT     *
018300*    THIS ONE'S.                                                   *
018400******************************************************************
018500 01  NSSM-TABLE-AREA.
018600     05  NSSM-TBL-ROW OCCURS 500 TIMES
018700             ASCENDING KEY IS NTBL-UNIT-ID
018800             INDEXED BY NSSM-IDX.
018900         10  NTBL-UNIT-ID            PIC X(20).
019000         10  NTBL-NURSES-ASSIGNED    PIC 9(03).
019100         10  NTBL-NURSES-INTERNAL    PIC 9(03).
019200         10  NTBL-NURSES-CONTRACT    PIC 9(03).
019300         10  NTBL-NURSES-AGENCY      PIC 9(03).
019400         10  NTBL-LABOR-COST-DAILY   PIC S9(7)V99.
019500 01  NSSM-TABLE-COUNT-USED       PIC 9(04) COMP.
019600
019700******************************************************************
019800*    RSKBUCKT CALL SLOT -- NO SHARED COPYBOOK FOR THIS ONE, SAME   *
019900*    AS RSKBUCKT'S OWN LINKAGE SECTION.  BUCKET-TYPE-SW IS SET TO  *
020000*    "S" HERE -- THE "C" CREDENTIAL SIDE IS CREDRISK'S JOB.        *
020100******************************************************************
020200 01  RSKB-CALL-AREA.
020300     05  RSKB-BUCKET-TYPE-SW     PIC X(01).
020400         88  RSKB-CRED-BUCKET    VALUE "C".
020500         88  RSKB-STAFF-BUCKET   VALUE "S".
020600     05  RSKB-DAYS-UNTIL-EXP     PIC S9(05).
020700     05  RSKB-STAFFING-DELTA     PIC S9(03).
020800     05  RSKB-RISK-BUCKET        PIC X(08).
020900     05  RSKB-PRIORITY           PIC X(08).
021000 01  RSKB-RETURN-CD              PIC S9(4) COMP.
021100
021200******************************************************************
021300*    RUN-DATE FIELDS -- 6-DIGIT ACCEPT FROM DATE IS THE OLD HOUSE  *
021400*    HABIT, CENTURY-WINDOWED THE SAME WAY CREDRISK DOES (YY < 50   *
021500*    IS 20YY, ELSE 19YY).                                          *
021600******************************************************************
021700 01  RUN-DATE-FIELDS.
021800     05  WS-RUN-DATE-6           PIC 9(06).
021900     05  WS-RUN-DATE-8           PIC 9(08).
022000     05  WS-RUN-CENTURY          PIC 9(02) COMP.
022100 01  WS-RUN-DATE-6-X REDEFINES WS-RUN-DATE-6.
022200     05  WS-RUN-YY-2             PIC 9(02).
022300     05  WS-RUN-MM               PIC 9(02).
022400     05  WS-RUN-DD               PIC 9(02).
022500 01  WS-RUN-DATE-8-X REDEFINES WS-RUN-DATE-8.
022600     05  WS-RUN-CCYY             PIC 9(04).
022700     05  WS-RUN-MM2              PIC 9(02).
022800     05  WS-RUN-DD2              PIC 9(02).
022900
023000******************************************************************
023100*    FORECAST-DATE CALCULATION -- FORWARD JULIAN DAY NUMBER OF THE *
023200*    RUN DATE (PROPER-FRACTION METHOD, SAME FORMULA DTEDAYS USES), *
023300*    THE DAY-OFFSET ADDED TO IT, THEN RICHARDS' REVERSE-JDN        *
023400*    ALGORITHM BACK TO A CCYYMMDD CALENDAR DATE -- SAME TWO-WAY    *
023500*    CALC CREDRISK'S 550-CALC-WEEK-START USES, DUPLICATED HERE FOR *
023600*    THE SAME REASON -- PERFORM CANNOT PASS A DATE PARAMETER AND   *
023700*    DTEDAYS ONLY RETURNS A DAY-COUNT DIFFERENCE, NOT A JDN.        *
023800******************************************************************
023900 01  FCST-CALC-FIELDS.
024000     05  WS-FC-A                 PIC S9(5) COMP.
024100     05  WS-FC-Y                 PIC S9(7) COMP.
024200     05  WS-FC-M                 PIC S9(5) COMP.
024300     05  WS-FC-TERM-1             PIC S9(9) COMP.
024400     05  WS-FC-TERM-2             PIC S9(9) COMP.
024500     05  WS-ASOF-JDN              PIC S9(9) COMP.
024600     05  WS-FCST-JDN              PIC S9(9) COMP.
024700     05  WS-FC-RJ-A               PIC S9(9) COMP.
024800     05  WS-FC-RJ-B               PIC S9(5) COMP.
024900     05  WS-FC-RJ-C               PIC S9(7) COMP.
025000     05  WS-FC-RJ-D               PIC S9(5) COMP.
025100     05  WS-FC-RJ-E               PIC S9(5) COMP.
025200     05  WS-FC-RJ-M               PIC S9(5) COMP.
025300     05  WS-FC-RJ-DAY             PIC S9(5) COMP.
025400     05  WS-FC-RJ-MONTH           PIC S9(5) COMP.
025500     05  WS-FC-RJ-YEAR            PIC S9(7) COMP.
025600     05  WS-WEEKDAY-QUOT          PIC S9(9) COMP.
025700     05  WS-WEEKDAY-REM           PIC S9(5) COMP.
025800
025900 01  WS-FCST-DATE                PIC 9(08).
026000 01  WS-FCST-DATE-X REDEFINES WS-FCST-DATE.
026100     05  WS-FCST-CCYY            PIC 9(04).
026200     05  WS-FCST-MM              PIC 9(02).
026300     05  WS-FCST-DD              PIC 9(02).
026400 01  WS-FCST-DATE-PRT            PIC X(10).
026500
026600******************************************************************
026700*    PER-UNIT-DAY WORKING FIELDS -- REBUILT FOR EVERY UNIT ON      *
026800*    EVERY FORECAST DAY.                                           *
026900******************************************************************
027000 01  WS-DAY-OFFSET               PIC 9(02) COMP.
027100 01  WS-DAY-MOD-3                PIC 9(02) COMP.
027200 01  WS-WEEKEND-SW               PIC X(01) VALUE "N".
027300     88  WS-IS-WEEKEND           VALUE "Y".
027400
027500 01  UNIT-DAY-CALC-FIELDS.
027600     05  WS-PRED-CENSUS          PIC 9(03).
027700     05  WS-OCC-PCT              PIC 999V9.
027800     05  WS-NURSES-REQUIRED      PIC 9(03).
027900     05  WS-CONFIDENCE-PCT       PIC 9(03).
028000     05  WS-CURRENT-STAFFED      PIC 9(03).
028100     05  WS-CURRENT-INTERNAL     PIC 9(03).
028200     05  WS-CURRENT-CONTRACT     PIC 9(03).
028300     05  WS-CURRENT-AGENCY       PIC 9(03).
028400     05  WS-CURRENT-DAILY-COST   PIC S9(7)V99.
028500     05  WS-STAFFING-DELTA       PIC S9(03).
028600 01  WS-STAFFING-DELTA-X REDEFINES WS-STAFFING-DELTA.
028610     05  FILLER                  PIC X(01).
028620     05  WS-DELTA-MAG-PRT        PIC 9(02).
028700
028800 01  OPTIMIZE-MIX-FIELDS.
028900     05  WS-OPT-INTERNAL         PIC 9(03).
029000     05  WS-OPT-CONTRACT         PIC 9(03).
029100     05  WS-OPT-AGENCY           PIC S9(05).
029200     05  WS-OPT-DAILY-COST       PIC S9(9)V99.
029300     05  WS-COST-SAVINGS         PIC S9(9)V99.
029400     05  WS-INTERNAL-PCT         PIC 999V9.
029500     05  WS-OUTSOURCED-PCT       PIC 999V9.
029600     05  WS-PCT-NUMERATOR        PIC S9(9) COMP.
029700 01  WS-OPT-DAILY-COST-X REDEFINES WS-OPT-DAILY-COST PIC X(11).
029800
029900 01  WS-ACTION-TEXT              PIC X(20).
030000
030100 01  NSSM-ROW-FOUND-SW           PIC X(01) VALUE "N".
030200     88  NSSM-ROW-FOUND          VALUE "Y".
030300
030400 01  COUNTERS-AND-ACCUMULATORS.
030500     05  UNITS-READ              PIC 9(9) COMP.
030600     05  NSSM-ROWS-READ          PIC 9(9) COMP.
030700     05  UNIT-DAYS-PRINTED       PIC 9(9) COMP.
030800     05  FORECAST-DATES-CNT      PIC 9(7) COMP.
030900     05  ROLLUP-REQUIRED-SUM     PIC 9(9) COMP.
031000     05  ROLLUP-SAVINGS-SUM      PIC S9(9)V99.
031100     05  ROLLUP-OPT-COST-SUM     PIC S9(9)V99.
031200     05  ROLLUP-SHORT-CNT        PIC 9(7) COMP.
031300     05  ROLLUP-HIGH-CNT         PIC 9(7) COMP.
031400
031500 01  FLAGS-AND-SWITCHES.
031600     05  FACILITY-SELECTED-SW    PIC X(01) VALUE "N".
031700         88  FACILITY-SELECTED   VALUE "Y".
031800
031900******************************************************************
032000*    REPORT LINES -- REPORT #5, THE OPTIMIZATION OUTLOOK REPORT.   *
032100*    ONE DAY-HEADER LINE PER FORECAST DAY, TWO DETAIL LINES PER    *
032200*    UNIT-DAY (TOO MANY COLUMNS FOR ONE 132-CHARACTER LINE).       *
032300******************************************************************
032400 01  WS-RPT-TITLE-LINE.
032500     05  FILLER                  PIC X(32) VALUE SPACES.
032600     05  FILLER                  PIC X(68) VALUE
032700         "CENSUS FORECAST & STAFFING OPTIMIZER -- CENSFCST".
032800     05  FILLER                  PIC X(32) VALUE SPACES.
032900
033000 01  WS-RPT-BLANK-LINE.
033100     05  FILLER                  PIC X(132) VALUE SPACES.
033200
033300 01  WS-RPT-DAY-HDR-LINE.
033400     05  FILLER                  PIC X(10) VALUE "FORECAST:".
033500     05  RDH-DATE                PIC X(10).
033600     05  FILLER                  PIC X(04) VALUE SPACES.
033700     05  FILLER                  PIC X(09) VALUE "WEEKEND:".
033800     05  RDH-WEEKEND             PIC X(03).
033900     05  FILLER                  PIC X(96) VALUE SPACES.
034000
034100 01  WS-RPT-COLM-HDR-1.
034200     05  FILLER                  PIC X(132) VALUE
034300         "UNIT ID              CENSUS  OCC%  REQ  CONF%  CURR  DELTA  "
034400         "PRIORITY  ACTION".
034500
034600 01  WS-RPT-DETAIL-LINE-1.
034700     05  RD1-UNIT-ID             PIC X(20).
034800     05  FILLER                  PIC X(01) VALUE SPACES.
034900     05  RD1-CENSUS              PIC ZZ9.
035000     05  FILLER                  PIC X(02) VALUE SPACES.
035100     05  RD1-OCC-PCT             PIC ZZ9.9.
035200     05  FILLER                  PIC X(01) VALUE SPACES.
035300     05  RD1-REQUIRED            PIC ZZ9.
035400     05  FILLER                  PIC X(02) VALUE SPACES.
035500     05  RD1-CONFIDENCE          PIC ZZ9.
035600     05  FILLER                  PIC X(02) VALUE SPACES.
035700     05  RD1-CURRENT             PIC ZZ9.
035800     05  FILLER                  PIC X(02) VALUE SPACES.
035900     05  RD1-DELTA               PIC --9.
036000     05  FILLER                  PIC X(02) VALUE SPACES.
036100     05  RD1-PRIORITY            PIC X(08).
036200     05  FILLER                  PIC X(01) VALUE SPACES.
036300     05  RD1-ACTION              PIC X(20).
036400     05  FILLER                  PIC X(51) VALUE SPACES.
036500
036600 01  WS-RPT-DETAIL-LINE-2.
036700     05  FILLER                  PIC X(04) VALUE SPACES.
036800     05  FILLER                  PIC X(18) VALUE "OPTIMIZED MIX --".
036900     05  FILLER                  PIC X(04) VALUE "INT".
037000     05  RD2-OPT-INTERNAL        PIC ZZ9.
037100     05  FILLER                  PIC X(03) VALUE "CON".
037200     05  RD2-OPT-CONTRACT        PIC ZZ9.
037300     05  FILLER                  PIC X(03) VALUE "AGY".
037400     05  RD2-OPT-AGENCY          PIC --9.
037500     05  FILLER                  PIC X(02) VALUE SPACES.
037600     05  FILLER                  PIC X(08) VALUE "OPT $".
037700     05  RD2-OPT-COST            PIC Z,ZZZ,ZZ9.99.
037800     05  FILLER                  PIC X(02) VALUE SPACES.
037900     05  FILLER                  PIC X(08) VALUE "CUR $".
038000     05  RD2-CUR-COST            PIC Z,ZZZ,ZZ9.99.
038100     05  FILLER                  PIC X(02) VALUE SPACES.
038200     05  FILLER                  PIC X(08) VALUE "SAVE $".
038300     05  RD2-SAVINGS             PIC -,ZZZ,ZZ9.99.
038400     05  FILLER                  PIC X(02) VALUE SPACES.
038500     05  FILLER                  PIC X(05) VALUE "INT%".
038600     05  RD2-INTERNAL-PCT        PIC ZZ9.9.
038700     05  FILLER                  PIC X(02) VALUE SPACES.
038800     05  FILLER                  PIC X(05) VALUE "OUT%".
038900     05  RD2-OUTSOURCED-PCT      PIC ZZ9.9.
039000     05  FILLER                  PIC X(01) VALUE SPACES.
039100
039200 01  WS-RPT-ROLLUP-HDR.
039300     05  FILLER                  PIC X(44) VALUE SPACES.
039400     05  FILLER                  PIC X(44) VALUE
039500         "7-DAY SUMMARY TOTALS".
039600     05  FILLER                  PIC X(44) VALUE SPACES.
039700
039800 01  WS-RPT-ROLLUP-LINE.
039900     05  RRL-LABEL               PIC X(35).
040000     05  RRL-VALUE               PIC Z,ZZZ,ZZZ,ZZ9.99.
040100     05  FILLER                  PIC X(81) VALUE SPACES.
040200
040300 COPY ABENDREC.
040400
040500 PROCEDURE DIVISION.
040600
040700 000-MAINLINE.
040800     PERFORM 050-HOUSEKEEPING THRU 050-EXIT.
040900     PERFORM 100-FORECAST-DAY THRU 100-EXIT
041000             VARYING WS-DAY-OFFSET FROM 1 BY 1
041100             UNTIL WS-DAY-OFFSET > 7.
041200     PERFORM 870-PRINT-ROLLUP THRU 870-EXIT.
041300     PERFORM 999-CLEANUP THRU 999-EXIT.
041400     MOVE ZERO TO RETURN-CODE.
041500     GOBACK.
041600
041700 050-HOUSEKEEPING.
041800     MOVE "050-HOUSEKEEPING" TO PARA-NAME.
041900     DISPLAY "******** BEGIN JOB CENSFCST ********".
042000     INITIALIZE COUNTERS-AND-ACCUMULATORS.
042100     MOVE ZERO TO UNIT-TABLE-COUNT-USED, NSSM-TABLE-COUNT-USED.
042200     PERFORM 700-OPEN-FILES THRU 700-EXIT.
042300     PERFORM 900-READ-CFPMPARM THRU 900-EXIT.
042400
042500     ACCEPT WS-RUN-DATE-6 FROM DATE.
042600     IF WS-RUN-YY-2 < 50
042700         MOVE 20 TO WS-RUN-CENTURY
042800     ELSE
042900         MOVE 19 TO WS-RUN-CENTURY
043000     END-IF.
043100     COMPUTE WS-RUN-DATE-8 = (WS-RUN-CENTURY * 1000000)
043200                           + (WS-RUN-YY-2 * 10000)
043300                           + (WS-RUN-MM * 100) + WS-RUN-DD.
043400
043500     PERFORM 120-LOAD-UNIT-TABLE THRU 120-EXIT
043600             UNTIL NO-MORE-UNITS.
043700     IF UNIT-TABLE-COUNT-USED = 0
043800         MOVE "EMPTY UNIT-FILE" TO ABEND-REASON
043900         GO TO 1000-ABEND-RTN
044000     END-IF.
044100     PERFORM 140-LOAD-NSSM-TABLE THRU 140-EXIT
044200             UNTIL NO-MORE-NSSM.
044300     PERFORM 160-CALC-ASOF-JDN THRU 160-EXIT.
044400     PERFORM 780-PRINT-TITLE THRU 780-EXIT.
044500 050-EXIT.
044600     EXIT.
044700
044800 120-LOAD-UNIT-TABLE.
044900     MOVE "120-LOAD-UNIT-TABLE" TO PARA-NAME.
045000     READ UNIT-FILE INTO UNIT-REC
045100         AT END
045200         MOVE "10" TO UFCODE
045300         GO TO 120-EXIT
045400     END-READ.
045500     ADD 1 TO UNITS-READ.
045600     ADD 1 TO UNIT-TABLE-COUNT-USED.
045700     SET UNIT-IDX TO UNIT-TABLE-COUNT-USED.
045800     MOVE UNIT-ID           TO UTBL-ID (UNIT-IDX).
045900     MOVE UNIT-FAC-ID       TO UTBL-FAC-ID (UNIT-IDX).
046000     MOVE UNIT-FAC-NAME     TO UTBL-FAC-NAME (UNIT-IDX).
046100     MOVE UNIT-NAME         TO UTBL-NAME (UNIT-IDX).
046200     MOVE UNIT-TYPE         TO UTBL-TYPE (UNIT-IDX).
046300     MOVE UNIT-BED-COUNT    TO UTBL-BED-COUNT (UNIT-IDX).
046400     MOVE UNIT-TARGET-RATIO TO UTBL-TARGET-RATIO (UNIT-IDX).
046500 120-EXIT.
046600     EXIT.
046700
046800******************************************************************
046900*    140-LOAD-NSSM-TABLE -- ONLY THE FIVE FIELDS THIS JOB NEEDS    *
047000*    OFF NURSSUMM'S OUTPUT ROW ARE KEPT.                           *
047100******************************************************************
047200 140-LOAD-NSSM-TABLE.
047300     MOVE "140-LOAD-NSSM-TABLE" TO PARA-NAME.
047400     READ NSSMRSLT-FILE INTO NSSM-REC
047500         AT END
047600         MOVE "10" TO IFCODE
047700         GO TO 140-EXIT
047800     END-READ.
047900     ADD 1 TO NSSM-ROWS-READ.
048000     ADD 1 TO NSSM-TABLE-COUNT-USED.
048100     SET NSSM-IDX TO NSSM-TABLE-COUNT-USED.
048200     MOVE NSSM-UNIT-ID         TO NTBL-UNIT-ID (NSSM-IDX).
048300     MOVE NSSM-NURSES-ASSIGNED TO NTBL-NURSES-ASSIGNED (NSSM-IDX).
048400     MOVE NSSM-NURSES-INTERNAL TO NTBL-NURSES-INTERNAL (NSSM-IDX).
048500     MOVE NSSM-NURSES-CONTRACT TO NTBL-NURSES-CONTRACT (NSSM-IDX).
048600     MOVE NSSM-NURSES-AGENCY   TO NTBL-NURSES-AGENCY (NSSM-IDX).
048700     MOVE NSSM-LABOR-COST-DAILY
048800                               TO NTBL-LABOR-COST-DAILY (NSSM-IDX).
048900 140-EXIT.
049000     EXIT.
049100
049200******************************************************************
049300*    160-CALC-ASOF-JDN -- FORWARD JULIAN DAY NUMBER OF TODAY'S RUN *
049400*    DATE (PROPER-FRACTION METHOD) -- COMPUTED ONCE, THE FORECAST  *
049500*    DAY LOOP JUST ADDS THE OFFSET TO IT.                          *
049600******************************************************************
049700 160-CALC-ASOF-JDN.
049800     MOVE "160-CALC-ASOF-JDN" TO PARA-NAME.
049900     COMPUTE WS-FC-A = (14 - WS-RUN-MM2) / 12.
050000     COMPUTE WS-FC-Y = WS-RUN-CCYY + 4800 - WS-FC-A.
050100     COMPUTE WS-FC-M = WS-RUN-MM2 + (12 * WS-FC-A) - 3.
050200     COMPUTE WS-FC-TERM-1 = ((153 * WS-FC-M) + 2) / 5.
050300     COMPUTE WS-FC-TERM-2 = (WS-FC-Y / 4) - (WS-FC-Y / 100)
050400                          + (WS-FC-Y / 400).
050500     COMPUTE WS-ASOF-JDN = WS-RUN-DD2 + WS-FC-TERM-1
050600                         + (365 * WS-FC-Y) + WS-FC-TERM-2 - 32045.
050700 160-EXIT.
050800     EXIT.
050900
051000******************************************************************
051100*    100-FORECAST-DAY -- ONE PASS OF THE PERFORMED PARAGRAPH PER   *
051200*    DAY OFFSET 1 THROUGH 7.  EVERY UNIT IN THE TABLE IS VISITED   *
051300*    ONCE PER DAY.                                                 *
051400******************************************************************
051500 100-FORECAST-DAY.
051600     MOVE "100-FORECAST-DAY" TO PARA-NAME.
051700     PERFORM 200-CALC-FORECAST-DATE THRU 200-EXIT.
051800     PERFORM 210-CHECK-WEEKEND THRU 210-EXIT.
051900     ADD 1 TO FORECAST-DATES-CNT.
052000     PERFORM 220-PRINT-DAY-HEADER THRU 220-EXIT.
052100     PERFORM 300-UNIT-LOOP THRU 300-EXIT
052200             VARYING UNIT-IDX FROM 1 BY 1
052300             UNTIL UNIT-IDX > UNIT-TABLE-COUNT-USED.
052400 100-EXIT.
052500     EXIT.
052600
052700 200-CALC-FORECAST-DATE.
052800     MOVE "200-CALC-FORECAST-DATE" TO PARA-NAME.
052900     COMPUTE WS-FCST-JDN = WS-ASOF-JDN + WS-DAY-OFFSET.
053000
053100     COMPUTE WS-FC-RJ-A = WS-FCST-JDN + 32044.
053200     COMPUTE WS-FC-RJ-B = ((4 * WS-FC-RJ-A) + 3) / 146097.
053300     COMPUTE WS-FC-RJ-C = WS-FC-RJ-A - ((146097 * WS-FC-RJ-B) / 4).
053400     COMPUTE WS-FC-RJ-D = ((4 * WS-FC-RJ-C) + 3) / 1461.
053500     COMPUTE WS-FC-RJ-E = WS-FC-RJ-C - ((1461 * WS-FC-RJ-D) / 4).
053600     COMPUTE WS-FC-RJ-M = ((5 * WS-FC-RJ-E) + 2) / 153.
053700     COMPUTE WS-FC-RJ-DAY = WS-FC-RJ-E
053800                          - (((153 * WS-FC-RJ-M) + 2) / 5) + 1.
053900     COMPUTE WS-FC-RJ-MONTH = WS-FC-RJ-M + 3
054000                             - (12 * (WS-FC-RJ-M / 10)).
054100     COMPUTE WS-FC-RJ-YEAR = (100 * WS-FC-RJ-B) + WS-FC-RJ-D - 4800
054200                           + (WS-FC-RJ-M / 10).
054300
054400     COMPUTE WS-FCST-DATE = (WS-FC-RJ-YEAR * 10000)
054500                          + (WS-FC-RJ-MONTH * 100) + WS-FC-RJ-DAY.
054600
054700     MOVE SPACE TO WS-FCST-DATE-PRT.
054800     STRING WS-FCST-CCYY DELIMITED BY SIZE
054900            "-"          DELIMITED BY SIZE
055000            WS-FCST-MM   DELIMITED BY SIZE
055100            "-"          DELIMITED BY SIZE
055200            WS-FCST-DD   DELIMITED BY SIZE
055300            INTO WS-FCST-DATE-PRT
055400     END-STRING.
055500 200-EXIT.
055600     EXIT.
055700
055800******************************************************************
055900*    210-CHECK-WEEKEND -- JDN MOD 7, VERIFIED AGAINST 01/04/99, A  *
056000*    KNOWN MONDAY, WHICH COMES BACK WITH REMAINDER ZERO (SAME      *
056100*    CHECK CREDRISK'S 550-CALC-WEEK-START RELIES ON) -- REMAINDER  *
056200*    5 IS SATURDAY, REMAINDER 6 IS SUNDAY.                         *
056300******************************************************************
056400 210-CHECK-WEEKEND.
056500     MOVE "210-CHECK-WEEKEND" TO PARA-NAME.
056600     DIVIDE WS-FCST-JDN BY 7 GIVING WS-WEEKDAY-QUOT
056700             REMAINDER WS-WEEKDAY-REM.
056800     IF WS-WEEKDAY-REM = 5 OR WS-WEEKDAY-REM = 6
056900         MOVE "Y" TO WS-WEEKEND-SW
057000     ELSE
057100         MOVE "N" TO WS-WEEKEND-SW
057200     END-IF.
057300 210-EXIT.
057400     EXIT.
057500
057600 300-UNIT-LOOP.
057700     MOVE "300-UNIT-LOOP" TO PARA-NAME.
057800     PERFORM 400-FACILITY-FILTER THRU 400-EXIT.
057900     IF NOT FACILITY-SELECTED
058000         GO TO 300-EXIT
058100     END-IF.
058200     PERFORM 310-CALC-CENSUS-FORECAST THRU 310-EXIT.
058300     PERFORM 320-LOOKUP-NSSM THRU 320-EXIT.
058400     PERFORM 330-CALC-STAFFING-DELTA THRU 330-EXIT.
058500     PERFORM 340-OPTIMIZE-MIX THRU 340-EXIT.
058600     PERFORM 350-BUILD-ACTION THRU 350-EXIT.
058700     PERFORM 360-ACCUM-ROLLUP THRU 360-EXIT.
058800     PERFORM 450-PRINT-DETAIL-LINES THRU 450-EXIT.
058900 300-EXIT.
059000     EXIT.
059100
059200 400-FACILITY-FILTER.
059300     MOVE "400-FACILITY-FILTER" TO PARA-NAME.
059400     IF CFPM-FILTER-FAC-ID = SPACES
059500        OR CFPM-FILTER-FAC-ID = UTBL-FAC-ID (UNIT-IDX)
059600         MOVE "Y" TO FACILITY-SELECTED-SW
059700     ELSE
059800         MOVE "N" TO FACILITY-SELECTED-SW
059900     END-IF.
060000 400-EXIT.
060100     EXIT.
060200
060300******************************************************************
060400*    310-CALC-CENSUS-FORECAST -- PREDICTED-CENSUS IS TRUNCATED     *
060500*    BED-COUNT TIMES (7 + (DAY-OFFSET MOD 3)) OVER 10 -- THE SAME  *
060600*    FRACTION AS 0.7 + 0.1 * (I MOD 3) WITHOUT A DECIMAL PIC, SO   *
060700*    INTEGER DIVISION TRUNCATES EXACTLY THE WAY THE SPEC WANTS.    *
060800******************************************************************
060900 310-CALC-CENSUS-FORECAST.
061000     MOVE "310-CALC-CENSUS-FORECAST" TO PARA-NAME.
061100     DIVIDE WS-DAY-OFFSET BY 3 GIVING WS-FC-A
061200             REMAINDER WS-DAY-MOD-3.
061300     COMPUTE WS-PRED-CENSUS =
061400         (UTBL-BED-COUNT (UNIT-IDX) * (7 + WS-DAY-MOD-3)) / 10.
061500
061600     IF UTBL-BED-COUNT (UNIT-IDX) = 0
061700         MOVE 0 TO WS-OCC-PCT
061800     ELSE
061900         COMPUTE WS-OCC-PCT ROUNDED =
062000             100 * WS-PRED-CENSUS / UTBL-BED-COUNT (UNIT-IDX)
062100     END-IF.
062200
062300     COMPUTE WS-NURSES-REQUIRED =
062400         (WS-PRED-CENSUS / UTBL-TARGET-RATIO (UNIT-IDX)) + 0.5.
062500     IF WS-NURSES-REQUIRED < 1
062600         MOVE 1 TO WS-NURSES-REQUIRED
062700     END-IF.
062800
062900     COMPUTE WS-CONFIDENCE-PCT = 85 - (2 * WS-DAY-OFFSET).
063000 310-EXIT.
063100     EXIT.
063200
063300******************************************************************
063400*    320-LOOKUP-NSSM -- BINARY SEARCH THE NURSE-STAFFING-SUMMARY    *
063500*    TABLE FOR THIS UNIT.  NOT FOUND MEANS THE UNIT HAD NO         *
063600*    SUMMARY ROW -- CURRENT STAFFING AND COST BOTH COME BACK ZERO.  *
063700******************************************************************
063800 320-LOOKUP-NSSM.
063900     MOVE "320-LOOKUP-NSSM" TO PARA-NAME.
064000     MOVE "N" TO NSSM-ROW-FOUND-SW.
064100     MOVE ZERO TO WS-CURRENT-STAFFED, WS-CURRENT-INTERNAL,
064200                  WS-CURRENT-CONTRACT, WS-CURRENT-AGENCY,
064300                  WS-CURRENT-DAILY-COST.
064400     IF NSSM-TABLE-COUNT-USED = 0
064500         GO TO 320-EXIT
064600     END-IF.
064700     SET NSSM-IDX TO 1.
064800     SEARCH ALL NSSM-TBL-ROW
064900         AT END
065000             MOVE "N" TO NSSM-ROW-FOUND-SW
065100         WHEN NTBL-UNIT-ID (NSSM-IDX) = UTBL-ID (UNIT-IDX)
065200             MOVE "Y" TO NSSM-ROW-FOUND-SW
065300     END-SEARCH.
065400     IF NSSM-ROW-FOUND
065500         MOVE NTBL-NURSES-ASSIGNED (NSSM-IDX)
065600                                  TO WS-CURRENT-STAFFED
065700         MOVE NTBL-NURSES-INTERNAL (NSSM-IDX)
065800                                  TO WS-CURRENT-INTERNAL
065900         MOVE NTBL-NURSES-CONTRACT (NSSM-IDX)
066000                                  TO WS-CURRENT-CONTRACT
066100         MOVE NTBL-NURSES-AGENCY (NSSM-IDX)
066200                                  TO WS-CURRENT-AGENCY
066300         MOVE NTBL-LABOR-COST-DAILY (NSSM-IDX)
066400                                  TO WS-CURRENT-DAILY-COST
066500     END-IF.
066600 320-EXIT.
066700     EXIT.
066800
066900******************************************************************
067000*    330-CALC-STAFFING-DELTA -- DELTA IS REQUIRED MINUS CURRENT    *
067100*    HERE (POSITIVE MEANS SHORT) -- CALL RSKBUCKT FOR THE          *
067200*    PRIORITY, "S" SIDE OF THE SHARED CALL SLOT.                   *
067300******************************************************************
067400 330-CALC-STAFFING-DELTA.
067500     MOVE "330-CALC-STAFFING-DELTA" TO PARA-NAME.
067600     COMPUTE WS-STAFFING-DELTA =
067700             WS-NURSES-REQUIRED - WS-CURRENT-STAFFED.
067800
067900     MOVE "S" TO RSKB-BUCKET-TYPE-SW.
068000     MOVE WS-STAFFING-DELTA TO RSKB-STAFFING-DELTA.
068100     MOVE ZERO TO RSKB-RETURN-CD.
068200     CALL "RSKBUCKT" USING RSKB-CALL-AREA, RSKB-RETURN-CD.
068300     IF RSKB-RETURN-CD NOT EQUAL TO ZERO
068400         MOVE "** NON-ZERO RETURN-CODE FROM RSKBUCKT"
068500                                  TO ABEND-REASON
068600         GO TO 1000-ABEND-RTN
068700     END-IF.
068800 330-EXIT.
068900     EXIT.
069000
069100******************************************************************
069200*    340-OPTIMIZE-MIX -- CHEAPEST COVER OF THE REQUIREMENT,        *
069300*    INTERNAL FIRST (CAPPED AT 60% OF REQUIRED, TRUNCATED, AND AT  *
069400*    THE UNIT'S ACTUAL INTERNAL HEADCOUNT), THEN CONTRACT, THEN    *
069500*    WHATEVER IS LEFT GOES TO AGENCY.                              *
069600******************************************************************
069700 340-OPTIMIZE-MIX.
069800     MOVE "340-OPTIMIZE-MIX" TO PARA-NAME.
069900     COMPUTE WS-OPT-INTERNAL = (WS-NURSES-REQUIRED * 6) / 10.
070000     IF WS-OPT-INTERNAL > WS-CURRENT-INTERNAL
070100         MOVE WS-CURRENT-INTERNAL TO WS-OPT-INTERNAL
070200     END-IF.
070300
070400     COMPUTE WS-OPT-CONTRACT = WS-NURSES-REQUIRED - WS-OPT-INTERNAL.
070500     IF WS-OPT-CONTRACT > WS-CURRENT-CONTRACT
070600         MOVE WS-CURRENT-CONTRACT TO WS-OPT-CONTRACT
070700     END-IF.
070800
070900     COMPUTE WS-OPT-AGENCY =
071000         WS-NURSES-REQUIRED - WS-OPT-INTERNAL - WS-OPT-CONTRACT.
071100
071200     COMPUTE WS-OPT-DAILY-COST =
071300        (WS-OPT-INTERNAL * 50 +
071400         WS-OPT-CONTRACT * 75 +
071500         WS-OPT-AGENCY   * 95) * 12.
071600
071700     COMPUTE WS-COST-SAVINGS =
071800             WS-CURRENT-DAILY-COST - WS-OPT-DAILY-COST.
071900
072000     IF WS-NURSES-REQUIRED = 0
072100         MOVE 0 TO WS-INTERNAL-PCT
072200         MOVE 0 TO WS-OUTSOURCED-PCT
072300     ELSE
072400         COMPUTE WS-PCT-NUMERATOR = WS-OPT-INTERNAL
072500         COMPUTE WS-INTERNAL-PCT ROUNDED =
072600             100 * WS-PCT-NUMERATOR / WS-NURSES-REQUIRED
072700         COMPUTE WS-PCT-NUMERATOR =
072800             WS-OPT-CONTRACT + WS-OPT-AGENCY
072900         COMPUTE WS-OUTSOURCED-PCT ROUNDED =
073000             100 * WS-PCT-NUMERATOR / WS-NURSES-REQUIRED
073100     END-IF.
073200 340-EXIT.
073300     EXIT.
073400
073500 350-BUILD-ACTION.
073600     MOVE "350-BUILD-ACTION" TO PARA-NAME.
073700     IF WS-STAFFING-DELTA > 0
074000         MOVE SPACE TO WS-ACTION-TEXT
074100         STRING "STAFF_UP: Add "     DELIMITED BY SIZE
074200                WS-DELTA-MAG-PRT      DELIMITED BY SIZE
074300                INTO WS-ACTION-TEXT
074400         END-STRING
074500     ELSE
074600         MOVE "OPTIMAL" TO WS-ACTION-TEXT
074700     END-IF.
074800 350-EXIT.
074900     EXIT.
075000
075100******************************************************************
075200*    360-ACCUM-ROLLUP -- 7-DAY SUMMARY TOTALS.  FORECAST-DATES-CNT *
075300*    IS BUMPED ONCE PER DAY IN 100-FORECAST-DAY, NOT HERE.         *
075400******************************************************************
075500 360-ACCUM-ROLLUP.
075600     MOVE "360-ACCUM-ROLLUP" TO PARA-NAME.
075700     ADD WS-NURSES-REQUIRED  TO ROLLUP-REQUIRED-SUM.
075800     ADD WS-OPT-DAILY-COST   TO ROLLUP-OPT-COST-SUM.
075900     ADD WS-COST-SAVINGS     TO ROLLUP-SAVINGS-SUM.
076000     IF WS-STAFFING-DELTA > 0
076100         ADD 1 TO ROLLUP-SHORT-CNT
076200     END-IF.
076300     IF RSKB-PRIORITY = "HIGH    "
076400         ADD 1 TO ROLLUP-HIGH-CNT
076500     END-IF.
076600     ADD 1 TO UNIT-DAYS-PRINTED.
076700 360-EXIT.
076800     EXIT.
076900
077000 450-PRINT-DETAIL-LINES.
077100     MOVE "450-PRINT-DETAIL-LINES" TO PARA-NAME.
077200     MOVE UTBL-ID (UNIT-IDX)  TO RD1-UNIT-ID.
077300     MOVE WS-PRED-CENSUS      TO RD1-CENSUS.
077400     MOVE WS-OCC-PCT          TO RD1-OCC-PCT.
077500     MOVE WS-NURSES-REQUIRED  TO RD1-REQUIRED.
077600     MOVE WS-CONFIDENCE-PCT   TO RD1-CONFIDENCE.
077700     MOVE WS-CURRENT-STAFFED  TO RD1-CURRENT.
077800     MOVE WS-STAFFING-DELTA   TO RD1-DELTA.
077900     MOVE RSKB-PRIORITY       TO RD1-PRIORITY.
078000     MOVE WS-ACTION-TEXT      TO RD1-ACTION.
078100     WRITE RPT-REC FROM WS-RPT-DETAIL-LINE-1 AFTER ADVANCING 1.
078200
078300     MOVE WS-OPT-INTERNAL     TO RD2-OPT-INTERNAL.
078400     MOVE WS-OPT-CONTRACT     TO RD2-OPT-CONTRACT.
078500     MOVE WS-OPT-AGENCY       TO RD2-OPT-AGENCY.
078600     MOVE WS-OPT-DAILY-COST   TO RD2-OPT-COST.
078700     MOVE WS-CURRENT-DAILY-COST TO RD2-CUR-COST.
078800     MOVE WS-COST-SAVINGS     TO RD2-SAVINGS.
078900     MOVE WS-INTERNAL-PCT     TO RD2-INTERNAL-PCT.
079000     MOVE WS-OUTSOURCED-PCT   TO RD2-OUTSOURCED-PCT.
079100     WRITE RPT-REC FROM WS-RPT-DETAIL-LINE-2 AFTER ADVANCING 1.
079200 450-EXIT.
079300     EXIT.
079400
079500 700-OPEN-FILES.
079600     MOVE "700-OPEN-FILES" TO PARA-NAME.
079700     OPEN INPUT CFPMPARM-FILE, UNIT-FILE, NSSMRSLT-FILE.
079800     OPEN OUTPUT CFRPT-FILE, SYSOUT.
079900 700-EXIT.
080000     EXIT.
080100
080200 750-CLOSE-FILES.
080300     MOVE "750-CLOSE-FILES" TO PARA-NAME.
080400     CLOSE CFPMPARM-FILE, UNIT-FILE, NSSMRSLT-FILE,
080500           CFRPT-FILE, SYSOUT.
080600 750-EXIT.
080700     EXIT.
080800
080900 780-PRINT-TITLE.
081000     MOVE "780-PRINT-TITLE" TO PARA-NAME.
081100     WRITE RPT-REC FROM WS-RPT-TITLE-LINE
081200         AFTER ADVANCING TOP-OF-FORM.
081300     WRITE RPT-REC FROM WS-RPT-BLANK-LINE AFTER ADVANCING 1.
081400     WRITE RPT-REC FROM WS-RPT-COLM-HDR-1 AFTER ADVANCING 1.
081500 780-EXIT.
081600     EXIT.
081700
081800 220-PRINT-DAY-HEADER.
081900     MOVE "220-PRINT-DAY-HEADER" TO PARA-NAME.
082000     WRITE RPT-REC FROM WS-RPT-BLANK-LINE AFTER ADVANCING 1.
082100     MOVE WS-FCST-DATE-PRT TO RDH-DATE.
082200     IF WS-IS-WEEKEND
082300         MOVE "YES" TO RDH-WEEKEND
082400     ELSE
082500         MOVE "NO " TO RDH-WEEKEND
082600     END-IF.
082700     WRITE RPT-REC FROM WS-RPT-DAY-HDR-LINE AFTER ADVANCING 1.
082800 220-EXIT.
082900     EXIT.
083000
083100******************************************************************
083200*    870-PRINT-ROLLUP -- REPORT #5'S 7-DAY SUMMARY TOTALS.         *
083300******************************************************************
083400 870-PRINT-ROLLUP.
083500     MOVE "870-PRINT-ROLLUP" TO PARA-NAME.
083600     WRITE RPT-REC FROM WS-RPT-ROLLUP-HDR AFTER ADVANCING 2.
083700     MOVE "SUM OF NURSES REQUIRED"     TO RRL-LABEL.
083800     MOVE ROLLUP-REQUIRED-SUM          TO RRL-VALUE.
083900     WRITE RPT-REC FROM WS-RPT-ROLLUP-LINE AFTER ADVANCING 1.
084000     MOVE "SUM OF OPTIMIZED DAILY COST" TO RRL-LABEL.
084100     MOVE ROLLUP-OPT-COST-SUM          TO RRL-VALUE.
084200     WRITE RPT-REC FROM WS-RPT-ROLLUP-LINE AFTER ADVANCING 1.
084300     MOVE "SUM OF COST SAVINGS"         TO RRL-LABEL.
084400     MOVE ROLLUP-SAVINGS-SUM           TO RRL-VALUE.
084500     WRITE RPT-REC FROM WS-RPT-ROLLUP-LINE AFTER ADVANCING 1.
084600     MOVE "UNIT-DAYS SHORT-STAFFED"     TO RRL-LABEL.
084700     MOVE ROLLUP-SHORT-CNT             TO RRL-VALUE.
084800     WRITE RPT-REC FROM WS-RPT-ROLLUP-LINE AFTER ADVANCING 1.
084900     MOVE "UNIT-DAYS AT HIGH PRIORITY"  TO RRL-LABEL.
085000     MOVE ROLLUP-HIGH-CNT              TO RRL-VALUE.
085100     WRITE RPT-REC FROM WS-RPT-ROLLUP-LINE AFTER ADVANCING 1.
085200     MOVE "DISTINCT FORECAST DATES"     TO RRL-LABEL.
085300     MOVE FORECAST-DATES-CNT           TO RRL-VALUE.
085400     WRITE RPT-REC FROM WS-RPT-ROLLUP-LINE AFTER ADVANCING 1.
085500 870-EXIT.
085600     EXIT.
085700
085800 900-READ-CFPMPARM.
085900     MOVE "900-READ-CFPMPARM" TO PARA-NAME.
086000     MOVE SPACE TO CFPM-FILTER-FAC-ID.
086100     READ CFPMPARM-FILE INTO CFPM-REC
086200         AT END
086300         DISPLAY "** NO PARM CARD -- FORECASTING EVERY UNIT **"
086400     END-READ.
086500 900-EXIT.
086600     EXIT.
086700
086800 999-CLEANUP.
086900     MOVE "999-CLEANUP" TO PARA-NAME.
087000     PERFORM 750-CLOSE-FILES THRU 750-EXIT.
087100     DISPLAY "** UNITS LOADED **".
087200     DISPLAY UNIT-TABLE-COUNT-USED.
087300     DISPLAY "** STAFFING SUMMARY ROWS LOADED **".
087400     DISPLAY NSSM-TABLE-COUNT-USED.
087500     DISPLAY "** UNIT-DAY LINES PRINTED **".
087600     DISPLAY UNIT-DAYS-PRINTED.
087700     DISPLAY "******** NORMAL END OF JOB CENSFCST ********".
087800 999-EXIT.
087900     EXIT.
088000
088100 1000-ABEND-RTN.
088200     WRITE SYSOUT-REC FROM ABEND-REC.
088300     PERFORM 750-CLOSE-FILES THRU 750-EXIT.
088400     DISPLAY "*** ABNORMAL END OF JOB-CENSFCST ***" UPON CONSOLE.
088500     DIVIDE ZERO-VAL INTO ONE-VAL.
