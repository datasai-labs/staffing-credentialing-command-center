000100******************************************************************
000200*    NSSMREC  --  NURSE-STAFFING-SUMMARY OUTPUT RECORD            *
000300*    ONE ROW PER UNIT, WRITTEN BY NURSSUMM; READ BACK BY          *
000400*    COSTBRKD AND CENSFCST FOR THEIR OWN ROLL-UPS.                *
000500*    01-06-25  JWS  INITIAL LAYOUT                                *
000600*    06-03-14  RVT  ADDED LABOR-COST-DAILY (RQ0910)               *
000700******************************************************************
000800 01  NSSM-REC.
000900     05  NSSM-UNIT-ID                PIC X(20).
001000     05  NSSM-FAC-ID                 PIC X(10).
001100     05  NSSM-UNIT-NAME              PIC X(25).
001200     05  NSSM-UNIT-TYPE              PIC X(10).
001300     05  NSSM-BED-COUNT              PIC 9(03).
001400     05  NSSM-CENSUS                 PIC 9(03).
001500     05  NSSM-TARGET-RATIO           PIC 9(2)V9.
001600     05  NSSM-NURSES-REQUIRED        PIC 9(03).
001700     05  NSSM-NURSES-ASSIGNED        PIC 9(03).
001800     05  NSSM-NURSES-INTERNAL        PIC 9(03).
001900     05  NSSM-NURSES-CONTRACT        PIC 9(03).
002000     05  NSSM-NURSES-AGENCY          PIC 9(03).
002100     05  NSSM-STAFFING-DELTA         PIC S9(3).
002200     05  NSSM-STAFFING-STATUS        PIC X(12).
002300     05  NSSM-LABOR-COST-DAILY       PIC S9(7)V99.
002400     05  FILLER                      PIC X(02).
