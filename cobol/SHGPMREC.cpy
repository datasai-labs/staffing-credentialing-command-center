000100******************************************************************
000200*    SHGPMREC  --  STAFFING GAP WORKLIST PARAMETER CARD            *
000300*    ONE-RECORD RUN-CONTROL FILE, SAME HABIT AS CRPMREC/PBPMREC.   *
000400*    RESTRICTS THE "NO ELIGIBLE" DETAIL WORKLIST (NOT THE SUMMARY  *
000500*    TOTALS, WHICH ALWAYS COVER EVERY SHIFT-GAP ROW) TO A DATE     *
000600*    RANGE AND/OR ONE FACILITY AND/OR A NAMED SET OF RISK LEVELS   *
000700*    AND/OR ONE PROCEDURE CODE.  SPACES/ZERO MEANS "NO             *
000800*    RESTRICTION" ON THAT FILTER.                                  *
000900*    06-14-18  JWS  INITIAL LAYOUT                                 *
001000******************************************************************
001100 01  SHGM-REC.
001200     05  SHGM-FILTER-DATE-FROM       PIC 9(08).
001300     05  SHGM-FILTER-DATE-TO         PIC 9(08).
001400     05  SHGM-FILTER-FAC-ID          PIC X(10).
001500     05  SHGM-FILTER-PROC-CODE       PIC X(15).
001600     05  SHGM-RISK-COUNT             PIC 9(01).
001700     05  SHGM-RISK-LEVEL OCCURS 4 TIMES
001800                                     PIC X(08).
001900     05  FILLER                      PIC X(06).
