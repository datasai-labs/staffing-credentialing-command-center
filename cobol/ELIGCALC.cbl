000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ELIGCALC.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/11/99.
000600 DATE-COMPILED. 03/11/99.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*         CALLED SUBROUTINE -- EVALUATES THE FIVE READINESS GATES
001200*         (STATUS, LICENSE, ACLS, PRIVILEGE, PAYER) FOR A SINGLE
001300*         PROVIDER AND RETURNS THE OVERALL ELIGIBILITY FLAG, THE
001400*         PER-GATE PASS/FAIL FLAGS, THE WHY-ELIGIBLE/WHY-NOT
001500*         REASON LINES AND THE TIME-TO-READY ESTIMATE.
001600*
001700*         CALLED FROM PROVELIG, PROVBLOK, SHFTSCEN AND SHFTXPLN.
001800*         ONE CALL PER PROVIDER (OR PER SHIFT CANDIDATE).  THE
001900*         CALLING PROGRAM SUPPLIES THE SCENARIO ASSUMPTION FLAGS;
002000*         PASS SPACES IN ALL FOUR TO GET THE BASELINE DECISION.
002100*
002200******************************************************************
002300*    CHANGE LOG
002400******************************************************************
002500*    03/11/99  JWS  INITIAL VERSION -- CARVED OUT OF THE OLD
002600*                   CLCLBCST COST SUBROUTINE SLOT FOR THE NEW
002700*                   READINESS ENGINE (RQ0501)
002800*    03/22/99  JWS  ADDED STATUS GATE, REASON TEXT BUILD
002900*    04/05/99  RVT  LICENSE / ACLS GATES -- DAYS-UNKNOWN HANDLING
003000*    04/19/99  RVT  PRIVILEGE / PAYER GATES
003100*    05/03/99  JWS  TIME-TO-READY CANDIDATE MAX LOGIC
003200*    05/17/99  JWS  REASON SUPPRESSION RULE (WHY-OK LINES ONLY
003300*                   WHEN ASSUMPTION-BASED OR THE ACTIVE STATUS)
003400*    06/09/99  MKO  UNIT TEST PASS -- FIXED OFF-BY-ONE IN
003500*                   EGR-REASON-COUNT ON THE ALL-GATES-PASS PATH
003600*    09/14/00  RVT  SCENARIO WAIVER FLAGS FOR WHAT-IF COVERAGE
003700*                   ANALYSIS (RQ0760)
003800*    01/30/02  MKO  TIME-TO-READY NOW UNKNOWN WHEN STATUS GATE
003900*                   FAILS, PER CREDENTIALING COMMITTEE RULING
004000*    07/11/04  JWS  Y2K FOLLOW-UP -- NO DATE MATH IN THIS MODULE,
004100*                   CONFIRMED NO CHANGE NEEDED
004200*    11/02/07  RVT  WIDENED REASON TEXT TO 50 BYTES (RQ1019)
004300*    08/28/10  MKO  DEDUPLICATED BLOCKER WORDING WITH PROVBLOK
004400*    03/15/13  RVT  COSMETIC -- STANDARDIZED "(DAYS LEFT: N)"
004500*                   REASON WORDING ACROSS LICENSE/ACLS GATES
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005150 SPECIAL-NAMES.
005160     C01 IS TOP-OF-FORM.
005170 INPUT-OUTPUT SECTION.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 WORKING-STORAGE SECTION.
005700 01  MISC-FIELDS.
005800     05  WS-ABS-DAYS             PIC S9(5) COMP.
005900     05  WS-TTR-CANDIDATE        PIC 9(05) COMP.
006000     05  WS-TTR-MAX              PIC 9(05) COMP.
006050     05  WS-REASON-HOLD          PIC X(50).
006100
006200 01  FLAGS-AND-SWITCHES.
006300     05  STATUS-GATE-OK-SW       PIC X(01).
006400         88  STATUS-GATE-OK      VALUE "Y".
006500     05  LICENSE-GATE-OK-SW      PIC X(01).
006600         88  LICENSE-GATE-OK     VALUE "Y".
006700     05  ACLS-GATE-OK-SW         PIC X(01).
006800         88  ACLS-GATE-OK        VALUE "Y".
006900     05  PRIV-GATE-OK-SW         PIC X(01).
007000         88  PRIV-GATE-OK        VALUE "Y".
007100     05  PAYER-GATE-OK-SW        PIC X(01).
007200         88  PAYER-GATE-OK       VALUE "Y".
007210******************************************************************
007220*    GATE-FLAGS-COMBINED -- SAME QUICK-COMPARE HABIT AS DTEDAYS'
007230*    DTDY-DATES-COMBINED -- ALL FIVE SWITCHES AS ONE 5-BYTE
007240*    STRING SO 600-SET-ELIGIBLE CAN TEST "ALL GATES PASSED" WITH
007250*    ONE COMPARE INSTEAD OF A FIVE-WAY AND.
007260******************************************************************
007270 01  GATE-FLAGS-COMBINED REDEFINES FLAGS-AND-SWITCHES
007280                                 PIC X(05).
007290
007400 01  WHY-OK-TEXT.
007500     05  WHY-STATUS-OK           PIC X(50).
007600     05  WHY-LICENSE-OK          PIC X(50).
007700     05  WHY-ACLS-OK             PIC X(50).
007800     05  WHY-PRIV-OK             PIC X(50).
007900     05  WHY-PAYER-OK            PIC X(50).
007910******************************************************************
007920*    WHY-OK-ARRAY -- SAME FIVE BYTES AS WHY-OK-TEXT, REDEFINED AS
007930*    A TABLE SO 650-BUILD-REASONS CAN WALK ALL FIVE GATES'
007940*    WHY-OK LINES WITH A SINGLE PERFORM VARYING INSTEAD OF FIVE
007950*    REPEATED MOVE/PERFORM PAIRS.
007960******************************************************************
007970 01  WHY-OK-ARRAY REDEFINES WHY-OK-TEXT.
007980     05  WHY-OK-LINE OCCURS 5 TIMES INDEXED BY WHY-OK-IDX
007990                                 PIC X(50).
008000
008100 01  WHY-NOT-TEXT.
008200     05  WHY-STATUS-NOT          PIC X(50).
008300     05  WHY-LICENSE-NOT         PIC X(50).
008400     05  WHY-ACLS-NOT            PIC X(50).
008500     05  WHY-PRIV-NOT            PIC X(50).
008600     05  WHY-PAYER-NOT           PIC X(50).
008610******************************************************************
008620*    WHY-NOT-ARRAY -- SAME HABIT AS WHY-OK-ARRAY ABOVE, KEPT
008630*    SYMMETRIC ON THE NOT-ELIGIBLE SIDE FOR WHOEVER MAINTAINS
008640*    650-BUILD-REASONS NEXT -- GATE N'S REFUSAL TEXT LINES UP
008650*    WITH WHY-NOT-LINE (N) THE SAME WAY WHY-OK-LINE (N) LINES
008660*    UP ON THE ELIGIBLE SIDE.
008670******************************************************************
008690 01  WHY-NOT-ARRAY REDEFINES WHY-NOT-TEXT.
008700     05  WHY-NOT-LINE OCCURS 5 TIMES INDEXED BY WHY-NOT-IDX
008710                                 PIC X(50).
008720
008800 LINKAGE SECTION.
008900 COPY EGRSREC.
009000
009100 PROCEDURE DIVISION USING EGR-CALC-REC, EGR-RETURN-CD.
009200
009300 000-MAINLINE.
009400     MOVE ZERO  TO EGR-RETURN-CD.
009500     MOVE SPACE TO STATUS-GATE-OK-SW, LICENSE-GATE-OK-SW,
009600                   ACLS-GATE-OK-SW, PRIV-GATE-OK-SW,
009700                   PAYER-GATE-OK-SW.
009800     MOVE SPACES TO WHY-OK-TEXT, WHY-NOT-TEXT.
009900
010000     PERFORM 100-STATUS-GATE      THRU 100-EXIT.
010100     PERFORM 200-LICENSE-GATE     THRU 200-EXIT.
010200     PERFORM 300-ACLS-GATE        THRU 300-EXIT.
010300     PERFORM 400-PRIVILEGE-GATE   THRU 400-EXIT.
010400     PERFORM 500-PAYER-GATE       THRU 500-EXIT.
010500     PERFORM 600-SET-ELIGIBLE     THRU 600-EXIT.
010600     PERFORM 650-BUILD-REASONS    THRU 650-EXIT.
010700     PERFORM 700-CALC-TIME-TO-READY THRU 700-EXIT.
010800
010900     GOBACK.
011000
011100 100-STATUS-GATE.
011200     IF EGR-PROV-STATUS = "ACTIVE"
011300         MOVE "Y" TO STATUS-GATE-OK-SW, EGR-STATUS-OK
011400         MOVE "Provider status is ACTIVE" TO WHY-STATUS-OK
011500     ELSE
011600         MOVE "N" TO STATUS-GATE-OK-SW, EGR-STATUS-OK
011700         IF EGR-PROV-STATUS = SPACES
011800             STRING "Provider status is UNKNOWN"
011900                 DELIMITED BY SIZE INTO WHY-STATUS-NOT
012000         ELSE
012100             STRING "Provider status is "
012200                 DELIMITED BY SIZE
012300                 EGR-PROV-STATUS DELIMITED BY SPACE
012400                 INTO WHY-STATUS-NOT
012500         END-IF
012600     END-IF.
012700 100-EXIT.
012800     EXIT.
012900
013000 200-LICENSE-GATE.
013100     IF EGR-LICENSE-WAIVED
013200         MOVE "Y" TO LICENSE-GATE-OK-SW, EGR-LIC-OK
013300         MOVE "License assumed renewed (scenario)" TO
013400             WHY-LICENSE-OK
013500     ELSE
013600         IF EGR-LIC-DAYS-FLAG NOT = "Y"
013700             MOVE "N" TO LICENSE-GATE-OK-SW, EGR-LIC-OK
013800             MOVE "License expiry unknown" TO WHY-LICENSE-NOT
013900         ELSE
014000             IF EGR-LIC-DAYS-LEFT >= ZERO
014100                 MOVE "Y" TO LICENSE-GATE-OK-SW, EGR-LIC-OK
014200                 MOVE EGR-LIC-DAYS-LEFT TO WS-TTR-CANDIDATE
014300                 STRING "License valid (days left: "
014400                     DELIMITED BY SIZE
014500                     WS-TTR-CANDIDATE DELIMITED BY SIZE
014600                     ")" DELIMITED BY SIZE
014700                     INTO WHY-LICENSE-OK
014800             ELSE
014900                 MOVE "N" TO LICENSE-GATE-OK-SW, EGR-LIC-OK
015000                 COMPUTE WS-ABS-DAYS = ZERO - EGR-LIC-DAYS-LEFT
015100                 STRING "License expired (days overdue: "
015200                     DELIMITED BY SIZE
015300                     WS-ABS-DAYS DELIMITED BY SIZE
015400                     ")" DELIMITED BY SIZE
015500                     INTO WHY-LICENSE-NOT
015600             END-IF
015700         END-IF
015800     END-IF.
015900 200-EXIT.
016000     EXIT.
016100
016200 300-ACLS-GATE.
016300     IF EGR-ACLS-WAIVED
016400         MOVE "Y" TO ACLS-GATE-OK-SW, EGR-ACLS-OK
016500         MOVE "ACLS assumed renewed (scenario)" TO WHY-ACLS-OK
016600     ELSE
016700         IF EGR-ACLS-DAYS-FLAG NOT = "Y"
016800             MOVE "N" TO ACLS-GATE-OK-SW, EGR-ACLS-OK
016900             MOVE "ACLS expiry unknown" TO WHY-ACLS-NOT
017000         ELSE
017100             IF EGR-ACLS-DAYS-LEFT >= ZERO
017200                 MOVE "Y" TO ACLS-GATE-OK-SW, EGR-ACLS-OK
017300                 MOVE EGR-ACLS-DAYS-LEFT TO WS-TTR-CANDIDATE
017400                 STRING "ACLS valid (days left: "
017500                     DELIMITED BY SIZE
017600                     WS-TTR-CANDIDATE DELIMITED BY SIZE
017700                     ")" DELIMITED BY SIZE
017800                     INTO WHY-ACLS-OK
017900             ELSE
018000                 MOVE "N" TO ACLS-GATE-OK-SW, EGR-ACLS-OK
018100                 COMPUTE WS-ABS-DAYS = ZERO - EGR-ACLS-DAYS-LEFT
018200                 STRING "ACLS expired (days overdue: "
018300                     DELIMITED BY SIZE
018400                     WS-ABS-DAYS DELIMITED BY SIZE
018500                     ")" DELIMITED BY SIZE
018600                     INTO WHY-ACLS-NOT
018700             END-IF
018800         END-IF
018900     END-IF.
019000 300-EXIT.
019100     EXIT.
019200
019300 400-PRIVILEGE-GATE.
019400     IF EGR-PRIVILEGE-WAIVED
019500         MOVE "Y" TO PRIV-GATE-OK-SW, EGR-PRIV-OK
019600         MOVE "Privileges assumed active (scenario)" TO
019700             WHY-PRIV-OK
019800     ELSE
019900         IF EGR-PRIV-COUNT > ZERO
020000             MOVE "Y" TO PRIV-GATE-OK-SW, EGR-PRIV-OK
020100             STRING "Privileges active (count: "
020200                 DELIMITED BY SIZE
020300                 EGR-PRIV-COUNT DELIMITED BY SIZE
020400                 ")" DELIMITED BY SIZE
020500                 INTO WHY-PRIV-OK
020600         ELSE
020700             MOVE "N" TO PRIV-GATE-OK-SW, EGR-PRIV-OK
020800             MOVE "No active privileges" TO WHY-PRIV-NOT
020900         END-IF
021000     END-IF.
021100 400-EXIT.
021200     EXIT.
021300
021400 500-PAYER-GATE.
021500     IF EGR-PAYER-WAIVED
021600         MOVE "Y" TO PAYER-GATE-OK-SW, EGR-PAYER-OK
021700         MOVE "Payer enrollment assumed active (scenario)" TO
021800             WHY-PAYER-OK
021900     ELSE
022000         IF EGR-PAYER-COUNT > ZERO
022100             MOVE "Y" TO PAYER-GATE-OK-SW, EGR-PAYER-OK
022200             STRING "Payer enrollments active (count: "
022300                 DELIMITED BY SIZE
022400                 EGR-PAYER-COUNT DELIMITED BY SIZE
022500                 ")" DELIMITED BY SIZE
022600                 INTO WHY-PAYER-OK
022700         ELSE
022800             MOVE "N" TO PAYER-GATE-OK-SW, EGR-PAYER-OK
022900             MOVE "No active payer enrollments" TO WHY-PAYER-NOT
023000         END-IF
023100     END-IF.
023200 500-EXIT.
023300     EXIT.
023400
023500 600-SET-ELIGIBLE.
023600     IF GATE-FLAGS-COMBINED = "YYYYY"
023700         MOVE "Y" TO EGR-IS-ELIGIBLE
023800     ELSE
023900         MOVE "N" TO EGR-IS-ELIGIBLE
024000     END-IF.
024200 600-EXIT.
024300     EXIT.
024400
024500******************************************************************
024600*    650-BUILD-REASONS -- WHEN ELIGIBLE, ALL FIVE WHY-OK LINES
024700*    ARE LISTED.  WHEN NOT ELIGIBLE, EVERY WHY-NOT LINE IS
024800*    LISTED, PLUS ANY WHY-OK LINE THAT IS EITHER THE ACTIVE
024900*    STATUS LINE OR AN ASSUMPTION-BASED (SCENARIO) GATE.
025000******************************************************************
025100 650-BUILD-REASONS.
025200     MOVE ZERO TO EGR-REASON-COUNT.
025300
025400     IF EGR-ELIGIBLE
025410         PERFORM 652-ADD-ONE-OK-LINE THRU 652-EXIT
025420             VARYING WHY-OK-IDX FROM 1 BY 1
025430             UNTIL WHY-OK-IDX > 5
026000     ELSE
026100         IF NOT STATUS-GATE-OK
026200             MOVE WHY-STATUS-NOT TO WS-REASON-HOLD
026210         ELSE
026220             MOVE WHY-STATUS-OK  TO WS-REASON-HOLD
026230         END-IF
026240         PERFORM 651-ADD-REASON THRU 651-EXIT
026250
026600         IF NOT LICENSE-GATE-OK
026700             MOVE WHY-LICENSE-NOT TO WS-REASON-HOLD
026710             PERFORM 651-ADD-REASON THRU 651-EXIT
026800         ELSE
026900             IF EGR-LICENSE-WAIVED
027000                 MOVE WHY-LICENSE-OK TO WS-REASON-HOLD
027010                 PERFORM 651-ADD-REASON THRU 651-EXIT
027100             END-IF
027200         END-IF
027210
027300         IF NOT ACLS-GATE-OK
027400             MOVE WHY-ACLS-NOT TO WS-REASON-HOLD
027410             PERFORM 651-ADD-REASON THRU 651-EXIT
027500         ELSE
027600             IF EGR-ACLS-WAIVED
027700                 MOVE WHY-ACLS-OK TO WS-REASON-HOLD
027710                 PERFORM 651-ADD-REASON THRU 651-EXIT
027800             END-IF
027900         END-IF
027910
028000         IF NOT PRIV-GATE-OK
028100             MOVE WHY-PRIV-NOT TO WS-REASON-HOLD
028110             PERFORM 651-ADD-REASON THRU 651-EXIT
028200         ELSE
028300             IF EGR-PRIVILEGE-WAIVED
028400                 MOVE WHY-PRIV-OK TO WS-REASON-HOLD
028410                 PERFORM 651-ADD-REASON THRU 651-EXIT
028500             END-IF
028600         END-IF
028610
028700         IF NOT PAYER-GATE-OK
028800             MOVE WHY-PAYER-NOT TO WS-REASON-HOLD
028810             PERFORM 651-ADD-REASON THRU 651-EXIT
028900         ELSE
029000             IF EGR-PAYER-WAIVED
029100                 MOVE WHY-PAYER-OK TO WS-REASON-HOLD
029110                 PERFORM 651-ADD-REASON THRU 651-EXIT
029200             END-IF
029300         END-IF
029400     END-IF.
029500 650-EXIT.
029600     EXIT.
029700
029800 651-ADD-REASON.
029900     ADD 1 TO EGR-REASON-COUNT.
030000     SET EGR-IDX TO EGR-REASON-COUNT.
030100     MOVE WS-REASON-HOLD TO EGR-REASON-TXT (EGR-IDX).
030200 651-EXIT.
030300     EXIT.
030310
030320 652-ADD-ONE-OK-LINE.
030330     MOVE WHY-OK-LINE (WHY-OK-IDX) TO WS-REASON-HOLD.
030340     PERFORM 651-ADD-REASON THRU 651-EXIT.
030350 652-EXIT.
030360     EXIT.
030400
030500******************************************************************
030600*    700-CALC-TIME-TO-READY -- UNKNOWN WHEN THE STATUS GATE
030700*    FAILS.  OTHERWISE THE MAXIMUM OF THE CANDIDATE DAYS FROM
030800*    EVERY FAILING, NON-WAIVED GATE (ZERO IF NONE -- I.E. THE
030900*    PROVIDER IS ALREADY ELIGIBLE).
031000******************************************************************
031100 700-CALC-TIME-TO-READY.
031200     IF NOT STATUS-GATE-OK
031300         MOVE "N" TO EGR-TTR-FLAG
031400         MOVE ZERO TO EGR-TIME-TO-READY-DAYS
031500         GO TO 700-EXIT
031600     END-IF.
031700
031800     MOVE "Y" TO EGR-TTR-FLAG.
031900     MOVE ZERO TO WS-TTR-MAX.
032000
032100     IF NOT LICENSE-GATE-OK AND NOT EGR-LICENSE-WAIVED
032200         IF EGR-LIC-DAYS-FLAG = "Y" AND EGR-LIC-DAYS-LEFT < ZERO
032300             COMPUTE WS-TTR-CANDIDATE = ZERO - EGR-LIC-DAYS-LEFT
032400         ELSE
032500             MOVE 30 TO WS-TTR-CANDIDATE
032600         END-IF
032700         IF WS-TTR-CANDIDATE > WS-TTR-MAX
032800             MOVE WS-TTR-CANDIDATE TO WS-TTR-MAX
032900         END-IF
033000     END-IF.
033100
033200     IF NOT ACLS-GATE-OK AND NOT EGR-ACLS-WAIVED
033300         IF EGR-ACLS-DAYS-FLAG = "Y" AND EGR-ACLS-DAYS-LEFT < ZERO
033400             COMPUTE WS-TTR-CANDIDATE = ZERO - EGR-ACLS-DAYS-LEFT
033500         ELSE
033600             MOVE 14 TO WS-TTR-CANDIDATE
033700         END-IF
033800         IF WS-TTR-CANDIDATE > WS-TTR-MAX
033900             MOVE WS-TTR-CANDIDATE TO WS-TTR-MAX
034000         END-IF
034100     END-IF.
034200
034300     IF NOT PRIV-GATE-OK AND NOT EGR-PRIVILEGE-WAIVED
034400         IF 14 > WS-TTR-MAX
034500             MOVE 14 TO WS-TTR-MAX
034600         END-IF
034700     END-IF.
034800
034900     IF NOT PAYER-GATE-OK AND NOT EGR-PAYER-WAIVED
035000         IF 45 > WS-TTR-MAX
035100             MOVE 45 TO WS-TTR-MAX
035200         END-IF
035300     END-IF.
035400
035500     MOVE WS-TTR-MAX TO EGR-TIME-TO-READY-DAYS.
035600 700-EXIT.
035700     EXIT.
