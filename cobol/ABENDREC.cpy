000100******************************************************************
000200*    ABENDREC  --  SHARED ABEND / BALANCE-ERROR PRINT LINE        *
000300*    COPIED INTO EVERY BATCH PROGRAM'S 1000-ABEND-RTN SO THE      *
000400*    SYSOUT DUMP LINE LOOKS THE SAME ACROSS THE WHOLE SUITE.      *
000500******************************************************************
000600 01  ABEND-REC.
000700     05  ABEND-LITERAL           PIC X(08) VALUE "**ABEND*".
000800     05  FILLER                  PIC X(01) VALUE SPACE.
000900     05  ABEND-PGM-NAME          PIC X(08).
001000     05  FILLER                  PIC X(01) VALUE SPACE.
001100     05  ABEND-PARA-NAME         PIC X(30).
001200     05  FILLER                  PIC X(01) VALUE SPACE.
001300     05  ABEND-REASON            PIC X(50).
001400     05  FILLER                  PIC X(01) VALUE SPACE.
001500     05  ACTUAL-VAL              PIC 9(09).
001600     05  FILLER                  PIC X(01) VALUE SPACE.
001700     05  EXPECTED-VAL            PIC 9(09).
001800     05  FILLER                  PIC X(12) VALUE SPACES.
001900
002000 01  PARA-NAME                   PIC X(30) VALUE SPACES.
002100 77  ZERO-VAL                    PIC 9(01) VALUE ZERO.
002200 77  ONE-VAL                     PIC 9(01) VALUE ONE.
