000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  COSTBRKD.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 06/03/14.
000600 DATE-COMPILED. 06/03/14.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM BUILDS THE NURSE STAFFING COST BREAKDOWN
001300*          FOR THE CFO'S WEEKLY LABOR REVIEW.  IT READS THE
001400*          NURSE-STAFFING-SUMMARY EXTRACT WRITTEN BY NURSSUMM,
001500*          OPTIONALLY RESTRICTED TO ONE FACILITY BY A PARAMETER
001600*          CARD, AND SUMS INTERNAL, CONTRACT AND AGENCY HEADCOUNT
001700*          ACROSS EVERY UNIT SELECTED.  FOR EACH OF THE THREE
001800*          EMPLOYMENT TYPES IT PROJECTS TOTAL 12-HOUR-SHIFT HOURS
001900*          AND TOTAL DAILY COST AT THE SHOP'S STANDING HOURLY
002000*          RATES ($50 INTERNAL, $75 CONTRACT, $95 AGENCY) AND
002100*          THE TYPE'S SHARE OF TOTAL COST.  INTERNAL PERCENTAGE
002200*          AND THE COMBINED OUTSOURCED (CONTRACT+AGENCY)
002300*          PERCENTAGE ARE DISPLAYED SEPARATELY FOR THE BOARD
002400*          DECK.  THERE IS NO PRINTED REPORT FOR THIS JOB -- THE
002500*          FIGURES GO OUT ON THE JOB LOG FOR THE FINANCE ANALYST
002600*          TO TRANSCRIBE.
002700*
002800******************************************************************
002900
003000               PARAMETER CARD          -   CBPMPARM-FILE
003100
003200               STAFFING SUMMARY FEED   -   NSSMRSLT-FILE
003300
003400               DUMP FILE               -   SYSOUT
003500
003600******************************************************************
003700*    CHANGE LOG
003800******************************************************************
003900*    06/03/14  RVT  INITIAL VERSION (RQ0910 -- CFO WEEKLY LABOR
004000*                   COST REVIEW)
004100*    02/11/16  JWS  OUTSOURCED PERCENTAGE SPLIT OUT FROM THE
004200*                   CONTRACT AND AGENCY FIGURES AT FINANCE'S
004300*                   REQUEST -- THEY WANT ONE NUMBER, NOT TWO
004400*    09/30/99  MKO  Y2K DATE-FIELD SWEEP -- NO DATE FIELDS ON
004500*                   THIS CARD OR THIS FEED, NO CHANGE REQUIRED,
004600*                   ENTRY LOGGED PER AUDIT STANDARD PROCEDURE
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT CBPMPARM-FILE
006200     ASSIGN TO UT-S-CBPMPRM
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS PFCODE.
006500
006600     SELECT NSSMRSLT-FILE
006700     ASSIGN TO UT-S-NSSMFIL
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS IFCODE.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  SYSOUT
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 130 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS SYSOUT-REC.
007900 01  SYSOUT-REC  PIC X(130).
008000
008100 FD  CBPMPARM-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 80 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS FD-CBPMPARM-REC.
008700 01  FD-CBPMPARM-REC                     PIC X(80).
008800
008900******* NURSE STAFFING SUMMARY EXTRACT -- WRITTEN BY NURSSUMM
009000 FD  NSSMRSLT-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 115 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS FD-NSSMRSLT-REC.
009600 01  FD-NSSMRSLT-REC                     PIC X(115).
009700
009800 WORKING-STORAGE SECTION.
009900 01  FILE-STATUS-CODES.
010000     05  PFCODE                  PIC X(02).
010100         88  CODE-READ-PARM      VALUE SPACES.
010200         88  NO-MORE-PARM        VALUE "10".
010300     05  IFCODE                  PIC X(02).
010400         88  CODE-READ-NSSM      VALUE SPACES.
010500         88  NO-MORE-NSSM        VALUE "10".
010600
010700 COPY CBPMREC.
010800 COPY NSSMREC.
010900
011000 01  WS-RATE-TABLE.
011100     05  WS-INTERNAL-RATE        PIC 9(03) COMP VALUE 50.
011200     05  WS-CONTRACT-RATE        PIC 9(03) COMP VALUE 75.
011300     05  WS-AGENCY-RATE          PIC 9(03) COMP VALUE 95.
011400     05  WS-SHIFT-HOURS          PIC 9(02) COMP VALUE 12.
011500
011600 01  COST-ACCUMULATORS.
011700     05  WS-INTERNAL-COUNT       PIC 9(7) COMP.
011800     05  WS-CONTRACT-COUNT       PIC 9(7) COMP.
011900     05  WS-AGENCY-COUNT         PIC 9(7) COMP.
012000     05  WS-INTERNAL-HOURS       PIC 9(9) COMP.
012100     05  WS-CONTRACT-HOURS       PIC 9(9) COMP.
012200     05  WS-AGENCY-HOURS         PIC 9(9) COMP.
012300     05  WS-INTERNAL-COST        PIC S9(9)V99.
012310     05  WS-INTERNAL-COST-X REDEFINES WS-INTERNAL-COST
012320                                 PIC X(11).
012400     05  WS-CONTRACT-COST        PIC S9(9)V99.
012410     05  WS-CONTRACT-COST-X REDEFINES WS-CONTRACT-COST
012420                                 PIC X(11).
012500     05  WS-AGENCY-COST          PIC S9(9)V99.
012600     05  WS-TOTAL-COST           PIC S9(9)V99.
012700     05  WS-TOTAL-COST-X REDEFINES WS-TOTAL-COST
012800                                 PIC X(11).
012900
013000 01  PERCENTAGE-FIELDS.
013100     05  WS-INTERNAL-PCT         PIC 999V9.
013200     05  WS-CONTRACT-PCT         PIC 999V9.
013300     05  WS-AGENCY-PCT           PIC 999V9.
013400     05  WS-OUTSOURCED-PCT       PIC 999V9.
013500     05  WS-PCT-NUMERATOR        PIC S9(9) COMP.
013600
013700 01  COUNTERS-AND-ACCUMULATORS.
013800     05  RECORDS-READ            PIC 9(9) COMP.
013900     05  RECORDS-SELECTED        PIC 9(9) COMP.
014000
014100 01  FLAGS-AND-SWITCHES.
014200     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
014300         88  NO-MORE-DATA        VALUE "N".
014400     05  SELECTED-SW             PIC X(01) VALUE "N".
014500         88  UNIT-SELECTED       VALUE "Y".
014600
014700 COPY ABENDREC.
014800
014900 PROCEDURE DIVISION.
015000
015100 000-MAINLINE.
015200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015300     PERFORM 100-MAINLINE THRU 100-EXIT
015400             UNTIL NO-MORE-DATA.
015500     PERFORM 300-CALC-PERCENTAGES THRU 300-EXIT.
015600     PERFORM 999-CLEANUP THRU 999-EXIT.
015700     MOVE ZERO TO RETURN-CODE.
015800     GOBACK.
015900
016000 000-HOUSEKEEPING.
016100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016200     DISPLAY "******** BEGIN JOB COSTBRKD ********".
016300     INITIALIZE COST-ACCUMULATORS COUNTERS-AND-ACCUMULATORS.
016400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
016500     PERFORM 900-READ-CBPMPARM THRU 900-EXIT.
016600     PERFORM 950-READ-NSSMRSLT THRU 950-EXIT.
016700     IF NO-MORE-DATA
016800         MOVE "EMPTY NSSMRSLT-FILE" TO ABEND-REASON
016900         GO TO 1000-ABEND-RTN
017000     END-IF.
017100 000-EXIT.
017200     EXIT.
017300
017400 100-MAINLINE.
017500     MOVE "100-MAINLINE" TO PARA-NAME.
017600     PERFORM 150-FACILITY-FILTER THRU 150-EXIT.
017700     IF UNIT-SELECTED
017800         PERFORM 200-ACCUM-BY-TYPE THRU 200-EXIT
017900     END-IF.
018000     PERFORM 950-READ-NSSMRSLT THRU 950-EXIT.
018100 100-EXIT.
018200     EXIT.
018300
018400******************************************************************
018500*    150-FACILITY-FILTER -- SPACES ON THE PARM CARD MEANS NO
018600*    RESTRICTION, ROLL UP EVERY UNIT.
018700******************************************************************
018800 150-FACILITY-FILTER.
018900     MOVE "150-FACILITY-FILTER" TO PARA-NAME.
019000     MOVE "Y" TO SELECTED-SW.
019100     IF CBPM-FILTER-FAC-ID NOT = SPACES
019200         IF NSSM-FAC-ID NOT = CBPM-FILTER-FAC-ID
019300             MOVE "N" TO SELECTED-SW
019400         END-IF
019500     END-IF.
019600     IF UNIT-SELECTED
019700         ADD 1 TO RECORDS-SELECTED
019800     END-IF.
019900 150-EXIT.
020000     EXIT.
020100
020200******************************************************************
020300*    200-ACCUM-BY-TYPE -- ADD THIS UNIT'S INTERNAL, CONTRACT AND
020400*    AGENCY HEADCOUNT INTO THE RUNNING THREE-WAY TOTAL.
020500******************************************************************
020600 200-ACCUM-BY-TYPE.
020700     MOVE "200-ACCUM-BY-TYPE" TO PARA-NAME.
020800     ADD NSSM-NURSES-INTERNAL TO WS-INTERNAL-COUNT.
020900     ADD NSSM-NURSES-CONTRACT TO WS-CONTRACT-COUNT.
021000     ADD NSSM-NURSES-AGENCY   TO WS-AGENCY-COUNT.
021100 200-EXIT.
021200     EXIT.
021300
021400******************************************************************
021500*    300-CALC-PERCENTAGES -- PROJECT HOURS AND COST FOR EACH
021600*    EMPLOYMENT TYPE AT THE STANDING HOURLY RATES, THEN EACH
021700*    TYPE'S SHARE OF TOTAL COST.  ZERO TOTAL COST (NO UNITS
021800*    SELECTED) YIELDS ZERO ON EVERY PERCENTAGE, NOT A DIVIDE
021900*    ABEND.
022000******************************************************************
022100 300-CALC-PERCENTAGES.
022200     MOVE "300-CALC-PERCENTAGES" TO PARA-NAME.
022300     COMPUTE WS-INTERNAL-HOURS = WS-INTERNAL-COUNT * WS-SHIFT-HOURS.
022400     COMPUTE WS-CONTRACT-HOURS = WS-CONTRACT-COUNT * WS-SHIFT-HOURS.
022500     COMPUTE WS-AGENCY-HOURS   = WS-AGENCY-COUNT   * WS-SHIFT-HOURS.
022600
022700     COMPUTE WS-INTERNAL-COST =
022800         WS-INTERNAL-COUNT * WS-INTERNAL-RATE * WS-SHIFT-HOURS.
022900     COMPUTE WS-CONTRACT-COST =
023000         WS-CONTRACT-COUNT * WS-CONTRACT-RATE * WS-SHIFT-HOURS.
023100     COMPUTE WS-AGENCY-COST =
023200         WS-AGENCY-COUNT   * WS-AGENCY-RATE   * WS-SHIFT-HOURS.
023300
023400     COMPUTE WS-TOTAL-COST =
023500         WS-INTERNAL-COST + WS-CONTRACT-COST + WS-AGENCY-COST.
023600
023700     IF WS-TOTAL-COST = 0
023800         MOVE 0 TO WS-INTERNAL-PCT
023900         MOVE 0 TO WS-CONTRACT-PCT
024000         MOVE 0 TO WS-AGENCY-PCT
024100         MOVE 0 TO WS-OUTSOURCED-PCT
024200     ELSE
024300         COMPUTE WS-PCT-NUMERATOR = WS-INTERNAL-COST
024400         COMPUTE WS-INTERNAL-PCT ROUNDED =
024500             100 * WS-PCT-NUMERATOR / WS-TOTAL-COST
024600
024700         COMPUTE WS-PCT-NUMERATOR = WS-CONTRACT-COST
024800         COMPUTE WS-CONTRACT-PCT ROUNDED =
024900             100 * WS-PCT-NUMERATOR / WS-TOTAL-COST
025000
025100         COMPUTE WS-PCT-NUMERATOR = WS-AGENCY-COST
025200         COMPUTE WS-AGENCY-PCT ROUNDED =
025300             100 * WS-PCT-NUMERATOR / WS-TOTAL-COST
025400
025500         COMPUTE WS-PCT-NUMERATOR =
025600             WS-CONTRACT-COST + WS-AGENCY-COST
025700         COMPUTE WS-OUTSOURCED-PCT ROUNDED =
025800             100 * WS-PCT-NUMERATOR / WS-TOTAL-COST
025900     END-IF.
026000 300-EXIT.
026100     EXIT.
026200
026300 800-OPEN-FILES.
026400     MOVE "800-OPEN-FILES" TO PARA-NAME.
026500     OPEN INPUT CBPMPARM-FILE, NSSMRSLT-FILE.
026600     OPEN OUTPUT SYSOUT.
026700 800-EXIT.
026800     EXIT.
026900
027000 850-CLOSE-FILES.
027100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
027200     CLOSE CBPMPARM-FILE, NSSMRSLT-FILE, SYSOUT.
027300 850-EXIT.
027400     EXIT.
027500
027600 900-READ-CBPMPARM.
027700     MOVE "900-READ-CBPMPARM" TO PARA-NAME.
027800     MOVE SPACE TO CBPM-FILTER-FAC-ID.
027900     READ CBPMPARM-FILE INTO CBPM-REC
028000         AT END
028100         DISPLAY "** NO FILTER PARM CARD -- ALL FACILITIES **"
028200     END-READ.
028300 900-EXIT.
028400     EXIT.
028500
028600 950-READ-NSSMRSLT.
028700     MOVE "950-READ-NSSMRSLT" TO PARA-NAME.
028800     READ NSSMRSLT-FILE INTO NSSM-REC
028900         AT END
029000         MOVE "N" TO MORE-DATA-SW
029100         GO TO 950-EXIT
029200     END-READ.
029300     ADD 1 TO RECORDS-READ.
029400 950-EXIT.
029500     EXIT.
029600
029700 999-CLEANUP.
029800     MOVE "999-CLEANUP" TO PARA-NAME.
029900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
030000     DISPLAY "** RECORDS READ **".
030100     DISPLAY RECORDS-READ.
030200     DISPLAY "** UNITS SELECTED **".
030300     DISPLAY RECORDS-SELECTED.
030400     DISPLAY "** INTERNAL HEADCOUNT/HOURS/COST/PERCENT **".
030500     DISPLAY WS-INTERNAL-COUNT SPACE WS-INTERNAL-HOURS
030600             SPACE WS-INTERNAL-COST SPACE WS-INTERNAL-PCT.
030700     DISPLAY "** CONTRACT HEADCOUNT/HOURS/COST/PERCENT **".
030800     DISPLAY WS-CONTRACT-COUNT SPACE WS-CONTRACT-HOURS
030900             SPACE WS-CONTRACT-COST SPACE WS-CONTRACT-PCT.
031000     DISPLAY "** AGENCY HEADCOUNT/HOURS/COST/PERCENT **".
031100     DISPLAY WS-AGENCY-COUNT SPACE WS-AGENCY-HOURS
031200             SPACE WS-AGENCY-COST SPACE WS-AGENCY-PCT.
031300     DISPLAY "** TOTAL DAILY COST / OUTSOURCED PERCENT **".
031400     DISPLAY WS-TOTAL-COST SPACE WS-OUTSOURCED-PCT.
031500     DISPLAY "******** NORMAL END OF JOB COSTBRKD ********".
031600 999-EXIT.
031700     EXIT.
031800
031900 1000-ABEND-RTN.
032000     WRITE SYSOUT-REC FROM ABEND-REC.
032100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
032200     DISPLAY "*** ABNORMAL END OF JOB-COSTBRKD ***" UPON CONSOLE.
032300     DIVIDE ZERO-VAL INTO ONE-VAL.
