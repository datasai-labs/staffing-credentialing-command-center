000100******************************************************************
000200*    PROVREC  --  PROVIDER-360 MASTER ROSTER RECORD               *
000300*    ONE ROW PER CREDENTIALED PROVIDER.  FLAT, LINE-SEQUENTIAL.   *
000400*    FIELD WIDTHS AND PICTURES ARE FIXED BY THE CREDENTIALING     *
000500*    DATA STANDARD -- DO NOT RESIZE WITHOUT A CHANGE CONTROL.     *
000600*    99-03-11  JWS  INITIAL LAYOUT FOR ROSTER CONVERSION PROJECT  *
000700*    03-07-22  RVT  ADDED ACLS-DAYS-FLAG / LIC-DAYS-FLAG (RQ1042) *
000800*    11-02-14  MKO  WIDENED SPECIALTY TO X(25) PER NETWORK TEAM   *
000900******************************************************************
001000 01  PROV-REC.
001100     05  PROV-ID                     PIC X(10).
001200     05  PROV-NAME                   PIC X(30).
001300     05  PROV-SPECIALTY              PIC X(25).
001400     05  PROV-HOME-FAC-ID            PIC X(10).
001500     05  PROV-HOME-FAC-NAME          PIC X(30).
001600     05  PROV-STATUS                 PIC X(10).
001700         88  PROV-ACTIVE             VALUE "ACTIVE".
001800     05  PROV-LIC-STATUS             PIC X(15).
001900     05  PROV-LIC-DAYS-FLAG          PIC X(01).
002000         88  PROV-LIC-DAYS-KNOWN     VALUE "Y".
002100         88  PROV-LIC-DAYS-UNKNOWN   VALUE "N".
002200     05  PROV-LIC-DAYS-LEFT          PIC S9(5).
002300     05  PROV-ACLS-STATUS            PIC X(15).
002400     05  PROV-ACLS-DAYS-FLAG         PIC X(01).
002500         88  PROV-ACLS-DAYS-KNOWN    VALUE "Y".
002600         88  PROV-ACLS-DAYS-UNKNOWN  VALUE "N".
002700     05  PROV-ACLS-DAYS-LEFT         PIC S9(5).
002800     05  PROV-PRIV-COUNT             PIC 9(03).
002900     05  PROV-PRIV-FAC-COUNT         PIC 9(03).
003000     05  PROV-PAYER-COUNT            PIC 9(03).
003100     05  FILLER                      PIC X(04).
003200******************************************************************
003300*    ALTERNATE VIEWS OF THE SAME 170-BYTE AREA USED WHEN THE      *
003400*    ROSTER IS LOADED AS A BINARY-SEARCH TABLE (SEE PROV-TBL-REC  *
003500*    IN THE CALLING PROGRAM'S WORKING-STORAGE) -- PROVIDED HERE   *
003600*    SO A PROGRAM THAT ONLY NEEDS THE KEY AND ONE GATE DOES NOT   *
003700*    HAVE TO QUALIFY THROUGH THE WHOLE GROUP.                     *
003800******************************************************************
003900 01  PROV-REC-KEY-VIEW REDEFINES PROV-REC.
004000     05  PRKV-ID                     PIC X(10).
004100     05  FILLER                      PIC X(160).
004200 01  PROV-REC-LICENSE-VIEW REDEFINES PROV-REC.
004300     05  FILLER                      PIC X(75).
004400     05  PRLV-LIC-STATUS             PIC X(15).
004500     05  PRLV-LIC-DAYS-FLAG          PIC X(01).
004600     05  PRLV-LIC-DAYS-LEFT          PIC S9(5).
004700     05  FILLER                      PIC X(74).
004800 01  PROV-REC-GATE-COUNTS-VIEW REDEFINES PROV-REC.
004900     05  FILLER                      PIC X(157).
005000     05  PRGV-PRIV-COUNT             PIC 9(03).
005100     05  PRGV-PRIV-FAC-COUNT         PIC 9(03).
005200     05  PRGV-PAYER-COUNT            PIC 9(03).
005300     05  FILLER                      PIC X(04).
