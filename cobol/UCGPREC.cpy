000100******************************************************************
000200*    UCGPREC  --  UNIT-CRED-GAP CERTIFICATION COVERAGE RECORD     *
000300*    ONE ROW PER UNIT / REQUIRED-CERTIFICATION COMBINATION.       *
000400*    GAP-SEVERITY ARRIVES ON THE FEED -- NOT DERIVED HERE.        *
000500*    04-08-19  RVT  INITIAL LAYOUT FOR JOINT COMMISSION AUDIT     *
000600******************************************************************
000700 01  UCGP-REC.
000800     05  UCGP-UNIT-ID                PIC X(20).
000900     05  UCGP-FAC-ID                 PIC X(10).
001000     05  UCGP-UNIT-TYPE              PIC X(10).
001100     05  UCGP-CRED-TYPE              PIC X(30).
001200     05  UCGP-NURSES-ASSIGNED        PIC 9(03).
001300     05  UCGP-NURSES-WITH-CERT       PIC 9(03).
001400     05  UCGP-NURSES-MISSING-CERT    PIC 9(03).
001500     05  UCGP-GAP-SEVERITY           PIC X(08).
001600         88  UCGP-SEV-LOW            VALUE "LOW".
001700         88  UCGP-SEV-MEDIUM         VALUE "MEDIUM".
001800         88  UCGP-SEV-HIGH           VALUE "HIGH".
001900         88  UCGP-SEV-CRITICAL       VALUE "CRITICAL".
002000     05  FILLER                      PIC X(03).
