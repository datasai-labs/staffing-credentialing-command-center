000100******************************************************************
000200*    UNITREC  --  HOSPITAL UNIT REFERENCE RECORD                  *
000300*    SMALL, STATIC REFERENCE FILE -- LOADED ENTIRELY INTO A       *
000400*    BINARY-SEARCH TABLE BY EVERY PROGRAM THAT NEEDS UNIT-LEVEL   *
000500*    STAFFING ARITHMETIC (NURSSUMM, CENSFCST).                    *
000600*    01-06-25  JWS  INITIAL LAYOUT                                *
000700*    09-10-02  RVT  ADDED TARGET-RATIO (RQ0955 -- RATIO STAFFING) *
000800******************************************************************
000900 01  UNIT-REC.
001000     05  UNIT-ID                     PIC X(20).
001100     05  UNIT-FAC-ID                 PIC X(10).
001200     05  UNIT-FAC-NAME               PIC X(30).
001300     05  UNIT-NAME                   PIC X(25).
001400     05  UNIT-TYPE                   PIC X(10).
001500         88  UNIT-IS-ICU             VALUE "ICU".
001600         88  UNIT-IS-MED-SURG        VALUE "MED_SURG".
001700         88  UNIT-IS-TELEMETRY       VALUE "TELEMETRY".
001800         88  UNIT-IS-ED              VALUE "ED".
001900         88  UNIT-IS-OR              VALUE "OR".
002000         88  UNIT-IS-STEP-DOWN       VALUE "STEP_DOWN".
002100         88  UNIT-IS-NICU            VALUE "NICU".
002200         88  UNIT-IS-L-AND-D         VALUE "L_AND_D".
002300         88  UNIT-IS-PSYCH           VALUE "PSYCH".
002400         88  UNIT-IS-PACU            VALUE "PACU".
002500     05  UNIT-BED-COUNT              PIC 9(03).
002600     05  UNIT-TARGET-RATIO           PIC 9(2)V9.
002700     05  FILLER                      PIC X(04).
