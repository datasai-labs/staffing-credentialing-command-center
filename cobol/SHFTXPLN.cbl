000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SHFTXPLN.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/22/17.
000600 DATE-COMPILED. 02/22/17.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          SHIFT ELIGIBILITY EXPLAIN -- ONE SHIFT AT A TIME, NAMED
001300*          BY THE PARAMETER CARD.  LOADS THE PROVIDER ROSTER INTO
001400*          A BINARY-SEARCH TABLE, PULLS THAT ONE SHIFT'S
001500*          RECOMMENDATION RECORD BY KEY, AND RUNS EVERY CANDIDATE
001600*          ON ITS LIST THROUGH THE FIVE-GATE READINESS ENGINE
001700*          (ELIGCALC) UNDER THE BASELINE (NO-WAIVER) ASSUMPTIONS,
001800*          IN THE SAME ORDER THE SCHEDULING TOOL RANKED THEM.
001900*
002000*          A CANDIDATE WHO HAS DROPPED OFF THE PROVIDER ROSTER
002100*          SINCE THE SCHEDULING TOOL BUILT ITS LIST IS STILL
002200*          EXPLAINED -- AS INELIGIBLE, REASON "PROVIDER NOT
002300*          FOUND" -- RATHER THAN SILENTLY SKIPPED.
002400*
002500******************************************************************
002600
002700               PARAMETER CARD          -   SXPMPARM-FILE
002800
002900               PROVIDER ROSTER         -   PROVIDER-FILE
003000
003100               SHIFT LOOKUP (KEYED)    -   SHRCFILE
003200
003300               OUTPUT FILE PRODUCED    -   SHXPRSLT-FILE
003400
003500               DUMP FILE               -   SYSOUT
003600
003700******************************************************************
003800*    CHANGE LOG
003900******************************************************************
004000*    02/22/17  JWS  INITIAL VERSION (RQ1318 -- STAFFING OFFICE
004100*                   "WHY WASN'T THIS SHIFT COVERED" DRILL-DOWN)
004200*    07/19/17  RVT  CANDIDATE NOT ON ROSTER NOW EXPLAINED AS
004300*                   INELIGIBLE INSTEAD OF SKIPPED (RQ1344)
004400*    01/30/19  MKO  BLANK PARM-CARD SHIFT-ID NOW ABENDS INSTEAD OF
004500*                   DEFAULTING -- THERE IS NO SENSIBLE DEFAULT
004600*                   SHIFT FOR A SINGLE-SHIFT DRILL-DOWN (RQ1421)
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT SXPMPARM-FILE
006200     ASSIGN TO UT-S-SXPMPRM
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS PFCODE.
006500
006600     SELECT PROVIDER-FILE
006700     ASSIGN TO UT-S-PROVFIL
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS IFCODE.
007000
007100******* SAME SHIFT-RECOMMENDATION EXTRACT SHFTSCEN SCANS, BUT BUILT
007200******* AS AN INDEXED VSAM FILE BY THE NIGHTLY LOAD STEP SO THIS
007300******* PROGRAM CAN GO STRAIGHT TO THE ONE SHIFT IT WAS ASKED FOR.
007400     SELECT SHRCFILE
007500            ASSIGN       TO SHRCFILE
007600            ORGANIZATION IS INDEXED
007700            ACCESS MODE  IS RANDOM
007800            RECORD KEY   IS SHRC-SHIFT-ID
007900            FILE STATUS  IS SHRCFILE-STATUS.
008000
008100     SELECT SHXPRSLT-FILE
008200     ASSIGN TO UT-S-SHXPOUT
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS OFCODE.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  SYSOUT
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 130 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS SYSOUT-REC.
009400 01  SYSOUT-REC  PIC X(130).
009500
009600 FD  SXPMPARM-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 80 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS FD-SXPMPARM-REC.
010200 01  FD-SXPMPARM-REC                     PIC X(80).
010300
010400******* PROVIDER-360 EXTRACT -- SORTED ASCENDING BY PROVIDER-ID
010500 FD  PROVIDER-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 170 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS FD-PROVIDER-REC.
011100 01  FD-PROVIDER-REC                     PIC X(170).
011200
011300 FD  SHRCFILE
011400     RECORD CONTAINS 115 CHARACTERS
011500     DATA RECORD IS FD-SHRCFILE-REC.
011600 01  FD-SHRCFILE-REC                     PIC X(115).
011700
011800 FD  SHXPRSLT-FILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 467 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS FD-SHXPRSLT-REC.
012400 01  FD-SHXPRSLT-REC                     PIC X(467).
012500
012600 WORKING-STORAGE SECTION.
012700 01  FILE-STATUS-CODES.
012800     05  PFCODE                  PIC X(02).
012900         88  CODE-READ-PARM      VALUE SPACES.
013000         88  NO-MORE-PARM        VALUE "10".
013100     05  IFCODE                  PIC X(02).
013200         88  CODE-READ-PROV      VALUE SPACES.
013300         88  NO-MORE-PROVIDERS   VALUE "10".
013400     05  SHRCFILE-STATUS         PIC X(02).
013500         88  SHRC-RECORD-FOUND   VALUE "00".
013600         88  SHRC-RECORD-MISSING VALUE "23".
013700     05  OFCODE                  PIC X(02).
013800         88  CODE-WRITE          VALUE SPACES.
013900
014000 COPY SXPMREC.
014100 COPY PROVREC.
014200 COPY SHRCREC.
014300 COPY SHXPREC.
014400 COPY EGRSREC.
014500
014600******************************************************************
014700*    PROVIDER ROSTER BINARY-SEARCH TABLE -- SAME FIELD SHAPE AS   *
014800*    PROVREC.CPY, DUPLICATED HERE BECAUSE A COPY MEMBER CANNOT    *
014900*    DOUBLE AS BOTH A FLAT FD RECORD AND AN OCCURS TABLE ROW.     *
015000******************************************************************
015100 01  PROV-TABLE-AREA.
015200     05  PROV-TBL-ROW OCCURS 5000 TIMES
015300                      ASCENDING KEY IS PTR-ID
015400                      INDEXED BY PROV-IDX.
015500         10  PTR-ID                  PIC X(10).
015600         10  PTR-NAME                PIC X(30).
015700         10  PTR-SPECIALTY           PIC X(25).
015800         10  PTR-HOME-FAC-ID         PIC X(10).
015900         10  PTR-HOME-FAC-NAME       PIC X(30).
016000         10  PTR-STATUS              PIC X(10).
016100         10  PTR-LIC-STATUS          PIC X(15).
016200         10  PTR-LIC-DAYS-FLAG       PIC X(01).
016300         10  PTR-LIC-DAYS-LEFT       PIC S9(5).
016400         10  PTR-ACLS-STATUS         PIC X(15).
016500         10  PTR-ACLS-DAYS-FLAG      PIC X(01).
016600         10  PTR-ACLS-DAYS-LEFT      PIC S9(5).
016700         10  PTR-PRIV-COUNT          PIC 9(03).
016800         10  PTR-PRIV-FAC-COUNT      PIC 9(03).
016900         10  PTR-PAYER-COUNT         PIC 9(03).
017000         10  FILLER                  PIC X(04).
017100
017200 01  PROV-TABLE-CONTROL.
017300     05  PROV-TBL-COUNT          PIC 9(05) COMP.
017400
017500 01  COUNTERS-AND-ACCUMULATORS.
017600     05  RECORDS-WRITTEN         PIC 9(9) COMP.
017700     05  ELIGIBLE-COUNT          PIC 9(7) COMP.
017800     05  INELIGIBLE-COUNT        PIC 9(7) COMP.
017900     05  WS-SUB                  PIC 9(02) COMP.
018000
018100 01  FLAGS-AND-SWITCHES.
018200     05  PROV-TBL-FOUND-SW       PIC X(01) VALUE "N".
018300         88  PROV-TBL-FOUND      VALUE "Y".
018400
018500 COPY ABENDREC.
018600
018700 PROCEDURE DIVISION.
018800
018900 000-MAINLINE.
019000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019100     PERFORM 050-LOAD-PROVIDER-TABLE THRU 050-EXIT
019200             VARYING PROV-IDX FROM 1 BY 1
019300             UNTIL NO-MORE-PROVIDERS.
019400     PERFORM 200-MAINLINE THRU 200-EXIT
019500             VARYING SHRC-IDX FROM 1 BY 1
019600             UNTIL SHRC-IDX > SHRC-REC-COUNT.
019700     PERFORM 999-CLEANUP THRU 999-EXIT.
019800     MOVE ZERO TO RETURN-CODE.
019900     GOBACK.
020000
020100 000-HOUSEKEEPING.
020200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020300     DISPLAY "******** BEGIN JOB SHFTXPLN ********".
020400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
020500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020600     PERFORM 900-READ-SXPMPARM THRU 900-EXIT.
020700     IF SXPM-SHIFT-ID = SPACE
020800         MOVE "** NO SHIFT-ID ON SXPMPARM-FILE" TO ABEND-REASON
020900         GO TO 1000-ABEND-RTN
021000     END-IF.
021100
021200     MOVE SXPM-SHIFT-ID TO SHRC-SHIFT-ID.
021300     READ SHRCFILE INTO SHRC-REC
021400         INVALID KEY
021500         MOVE "** SHIFT-ID NOT FOUND ON SHRCFILE" TO ABEND-REASON
021600         GO TO 1000-ABEND-RTN
021700     END-READ.
021800 000-EXIT.
021900     EXIT.
022000
022100 050-LOAD-PROVIDER-TABLE.
022200     MOVE "050-LOAD-PROVIDER-TABLE" TO PARA-NAME.
022300     MOVE FD-PROVIDER-REC TO PROV-TBL-ROW (PROV-IDX).
022400     ADD 1 TO PROV-TBL-COUNT.
022500     READ PROVIDER-FILE
022600         AT END
022700         MOVE "10" TO IFCODE
022800     END-READ.
022900 050-EXIT.
023000     EXIT.
023100
023200******************************************************************
023300*    200-MAINLINE -- ONE CANDIDATE AT A TIME, IN THE ORDER THE     *
023400*    SCHEDULING TOOL RANKED THEM.                                  *
023500******************************************************************
023600 200-MAINLINE.
023700     MOVE "200-MAINLINE" TO PARA-NAME.
023800     PERFORM 300-LOOKUP-PROVIDER THRU 300-EXIT.
023900     IF PROV-TBL-FOUND
024000         PERFORM 400-CALL-ELIGCALC THRU 400-EXIT
024100     ELSE
024200         PERFORM 450-NOT-FOUND THRU 450-EXIT
024300     END-IF.
024400     PERFORM 500-BUILD-SHXPRSLT THRU 500-EXIT.
024500     PERFORM 700-WRITE-SHXPRSLT THRU 700-EXIT.
024600 200-EXIT.
024700     EXIT.
024800
024900 300-LOOKUP-PROVIDER.
025000     MOVE "N" TO PROV-TBL-FOUND-SW.
025100     SEARCH ALL PROV-TBL-ROW
025200         AT END
025300             MOVE "N" TO PROV-TBL-FOUND-SW
025400         WHEN PTR-ID (PROV-IDX) = SHRC-PROV-ID (SHRC-IDX)
025500             MOVE "Y" TO PROV-TBL-FOUND-SW
025600     END-SEARCH.
025700 300-EXIT.
025800     EXIT.
025900
026000******************************************************************
026100*    400-CALL-ELIGCALC -- MOVE THE GATE INPUTS OUT OF THE TABLE    *
026200*    ROW AND INTO THE CALL SLOT, SPACES IN ALL FOUR WAIVER FLAGS   *
026300*    -- THIS PROGRAM ALWAYS RUNS THE BASELINE (NO-WAIVER) RULES.   *
026400******************************************************************
026500 400-CALL-ELIGCALC.
026600     MOVE "400-CALL-ELIGCALC" TO PARA-NAME.
026700     MOVE PTR-STATUS (PROV-IDX)        TO EGR-PROV-STATUS.
026800     MOVE PTR-LIC-DAYS-FLAG (PROV-IDX) TO EGR-LIC-DAYS-FLAG.
026900     MOVE PTR-LIC-DAYS-LEFT (PROV-IDX) TO EGR-LIC-DAYS-LEFT.
027000     MOVE PTR-ACLS-DAYS-FLAG (PROV-IDX) TO EGR-ACLS-DAYS-FLAG.
027100     MOVE PTR-ACLS-DAYS-LEFT (PROV-IDX) TO EGR-ACLS-DAYS-LEFT.
027200     MOVE PTR-PRIV-COUNT (PROV-IDX)    TO EGR-PRIV-COUNT.
027300     MOVE PTR-PAYER-COUNT (PROV-IDX)   TO EGR-PAYER-COUNT.
027400     MOVE SPACE              TO EGR-WAIVE-LICENSE
027500                                EGR-WAIVE-ACLS
027600                                EGR-WAIVE-PRIVILEGE
027700                                EGR-WAIVE-PAYER.
027800
027900     MOVE ZERO TO EGR-RETURN-CD.
028000     CALL "ELIGCALC" USING EGR-CALC-REC, EGR-RETURN-CD.
028100     IF EGR-RETURN-CD NOT EQUAL TO ZERO
028200         MOVE "** NON-ZERO RETURN-CODE FROM ELIGCALC"
028300                                  TO ABEND-REASON
028400         GO TO 1000-ABEND-RTN
028500     END-IF.
028600 400-EXIT.
028700     EXIT.
028800
028900******************************************************************
029000*    450-NOT-FOUND -- THE SCHEDULING TOOL'S CANDIDATE IS NO        *
029100*    LONGER ON THE ROSTER.  BUILD AN INELIGIBLE RESULT DIRECTLY    *
029200*    IN THE CALL SLOT RATHER THAN CALLING ELIGCALC WITH NOTHING    *
029300*    TO GRADE.                                                     *
029400******************************************************************
029500 450-NOT-FOUND.
029600     MOVE "450-NOT-FOUND" TO PARA-NAME.
029700     MOVE "N" TO EGR-IS-ELIGIBLE.
029800     MOVE SPACE TO EGR-STATUS-OK EGR-LIC-OK EGR-ACLS-OK
029900                   EGR-PRIV-OK EGR-PAYER-OK.
030000     MOVE 1 TO EGR-REASON-COUNT.
030100     MOVE "PROVIDER NOT FOUND" TO EGR-REASON-TXT (1).
030200     MOVE "N" TO EGR-TTR-FLAG.
030300     MOVE ZERO TO EGR-TIME-TO-READY-DAYS.
030400 450-EXIT.
030500     EXIT.
030600
030700 500-BUILD-SHXPRSLT.
030800     MOVE "500-BUILD-SHXPRSLT" TO PARA-NAME.
030900     MOVE SHRC-SHIFT-ID          TO SHXP-SHIFT-ID.
031000     MOVE SHRC-PROV-ID (SHRC-IDX) TO SHXP-PROV-ID.
031100     IF PROV-TBL-FOUND
031200         MOVE PTR-NAME (PROV-IDX) TO SHXP-PROV-NAME
031300     ELSE
031400         MOVE "*** PROVIDER NOT ON ROSTER ***" TO SHXP-PROV-NAME
031500     END-IF.
031600     MOVE EGR-IS-ELIGIBLE     TO SHXP-IS-ELIGIBLE.
031700     MOVE EGR-STATUS-OK       TO SHXP-STATUS-OK.
031800     MOVE EGR-LIC-OK          TO SHXP-LIC-OK.
031900     MOVE EGR-ACLS-OK         TO SHXP-ACLS-OK.
032000     MOVE EGR-PRIV-OK         TO SHXP-PRIV-OK.
032100     MOVE EGR-PAYER-OK        TO SHXP-PAYER-OK.
032200     MOVE EGR-REASON-COUNT    TO SHXP-REASON-COUNT.
032300     MOVE EGR-TTR-FLAG        TO SHXP-TTR-FLAG.
032400     MOVE EGR-TIME-TO-READY-DAYS TO SHXP-TIME-TO-READY-DAYS.
032500
032600     PERFORM 550-COPY-REASONS THRU 550-EXIT
032700             VARYING WS-SUB FROM 1 BY 1
032800             UNTIL WS-SUB > EGR-REASON-COUNT OR WS-SUB > 8.
032900
033000     IF EGR-ELIGIBLE
033100         ADD 1 TO ELIGIBLE-COUNT
033200     ELSE
033300         ADD 1 TO INELIGIBLE-COUNT
033400     END-IF.
033500 500-EXIT.
033600     EXIT.
033700
033800 550-COPY-REASONS.
033900     SET EGR-IDX  TO WS-SUB.
034000     SET SHXP-IDX TO WS-SUB.
034100     MOVE EGR-REASON-TXT (EGR-IDX) TO SHXP-REASON-TXT (SHXP-IDX).
034200 550-EXIT.
034300     EXIT.
034400
034500 700-WRITE-SHXPRSLT.
034600     MOVE "700-WRITE-SHXPRSLT" TO PARA-NAME.
034700     WRITE FD-SHXPRSLT-REC FROM SHXP-REC.
034800     ADD 1 TO RECORDS-WRITTEN.
034900 700-EXIT.
035000     EXIT.
035100
035200 800-OPEN-FILES.
035300     MOVE "800-OPEN-FILES" TO PARA-NAME.
035400     OPEN INPUT SXPMPARM-FILE, PROVIDER-FILE, SHRCFILE.
035500     OPEN OUTPUT SHXPRSLT-FILE, SYSOUT.
035600     MOVE ZERO TO PROV-TBL-COUNT.
035700     READ PROVIDER-FILE
035800         AT END
035900         MOVE "10" TO IFCODE
036000     END-READ.
036100 800-EXIT.
036200     EXIT.
036300
036400 850-CLOSE-FILES.
036500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
036600     CLOSE SXPMPARM-FILE, PROVIDER-FILE, SHRCFILE,
036700           SHXPRSLT-FILE, SYSOUT.
036800 850-EXIT.
036900     EXIT.
037000
037100 900-READ-SXPMPARM.
037200     MOVE "900-READ-SXPMPARM" TO PARA-NAME.
037300     MOVE SPACE TO SXPM-SHIFT-ID.
037400     READ SXPMPARM-FILE INTO SXPM-REC
037500         AT END
037600         DISPLAY "** NO SXPMPARM-FILE PARM CARD **"
037700     END-READ.
037800 900-EXIT.
037900     EXIT.
038000
038100 999-CLEANUP.
038200     MOVE "999-CLEANUP" TO PARA-NAME.
038300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
038400     DISPLAY "** EXPLAIN ROWS WRITTEN **".
038500     DISPLAY RECORDS-WRITTEN.
038600     DISPLAY "** ELIGIBLE COUNT **".
038700     DISPLAY ELIGIBLE-COUNT.
038800     DISPLAY "** INELIGIBLE COUNT **".
038900     DISPLAY INELIGIBLE-COUNT.
039000     DISPLAY "******** NORMAL END OF JOB SHFTXPLN ********".
039100 999-EXIT.
039200     EXIT.
039300
039400 1000-ABEND-RTN.
039500     WRITE SYSOUT-REC FROM ABEND-REC.
039600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
039700     DISPLAY "*** ABNORMAL END OF JOB-SHFTXPLN ***" UPON CONSOLE.
039800     DIVIDE ZERO-VAL INTO ONE-VAL.
