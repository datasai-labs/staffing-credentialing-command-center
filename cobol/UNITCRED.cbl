000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  UNITCRED.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 04/22/19.
000600 DATE-COMPILED. 04/22/19.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM BUILDS THE UNIT CREDENTIAL GAP WORKLIST
001300*          FOR THE JOINT COMMISSION AUDIT PACKAGE.  IT READS THE
001400*          UNIT-CRED-GAP FEED -- ONE ROW PER UNIT / REQUIRED
001500*          CERTIFICATION COMBINATION, WITH GAP-SEVERITY ALREADY
001600*          SET ON THE INCOMING ROW -- AND PASSES THROUGH EVERY
001700*          ROW THAT SURVIVES THE OPTIONAL FACILITY, UNIT-TYPE
001800*          AND GAP-SEVERITY-SET FILTERS ON THE PARAMETER CARD.
001900*          A GRAND TOTAL OF ROWS READ, SELECTED AND SKIPPED IS
002000*          DISPLAYED AT END OF JOB REGARDLESS OF ANY FILTER.
002100*
002200*          THE REQUIRED-CERTIFICATION-PER-UNIT-TYPE TABLE (ICU
002300*          NEEDS ACLS/BLS/CRITICAL CARE CERT, STEP-DOWN NEEDS
002400*          ACLS/BLS, MED-SURG NEEDS BLS, AND SO ON) IS MAINTAINED
002500*          BY NURSING EDUCATION AND IS NOT A PART OF THIS RUN --
002600*          IT IS APPLIED UPSTREAM WHEN THE UCREDGAP-FILE FEED IS
002700*          BUILT, SO UCGP-GAP-SEVERITY ALREADY REFLECTS IT BY THE
002800*          TIME THIS PROGRAM SEES THE ROW.
002900*
003000******************************************************************
003100
003200               PARAMETER CARD          -   UCGMPARM-FILE
003300
003400               CREDENTIAL GAP FEED     -   UCREDGAP-FILE
003500
003600               OUTPUT FILE PRODUCED    -   UCGWRSLT-FILE
003700
003800               DUMP FILE               -   SYSOUT
003900
004000******************************************************************
004100*    CHANGE LOG
004200******************************************************************
004300*    04/22/19  RVT  INITIAL VERSION (JOINT COMMISSION AUDIT
004400*                   WORKLIST, REQUEST RQ1877)
004500*    11/02/20  MKO  GAP-SEVERITY-SET FILTER WIDENED FROM ONE
004510*                   SEVERITY LEVEL TO A FOUR-LEVEL SET, SAME
004520*                   SHAPE AS THE RISK-LEVEL-SET FILTER ON
004530*                   SHGPMREC
004600*    08/15/22  JWS  Y2K-STYLE DATE-WINDOW SWEEP -- NO DATE
004610*                   FIELDS ON THIS CARD, NO CHANGE REQUIRED,
004620*                   ENTRY LOGGED PER AUDIT STANDARD PROCEDURE
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT UCGMPARM-FILE
006200     ASSIGN TO UT-S-UCGMPRM
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS PFCODE.
006500
006600     SELECT UCREDGAP-FILE
006700     ASSIGN TO UT-S-UCGPFIL
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS IFCODE.
007000
007100     SELECT UCGWRSLT-FILE
007200     ASSIGN TO UT-S-UCGWOUT
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  SYSOUT
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 130 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS SYSOUT-REC.
008400 01  SYSOUT-REC  PIC X(130).
008500
008600 FD  UCGMPARM-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 80 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS FD-UCGMPARM-REC.
009200 01  FD-UCGMPARM-REC                     PIC X(80).
009300
009400******* UNIT CREDENTIAL GAP FEED -- JOINT COMMISSION EXTRACT
009500 FD  UCREDGAP-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 90 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS FD-UCREDGAP-REC.
010100 01  FD-UCREDGAP-REC                     PIC X(90).
010200
010300 FD  UCGWRSLT-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 90 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS FD-UCGWRSLT-REC.
010900 01  FD-UCGWRSLT-REC                     PIC X(90).
011000
011100 WORKING-STORAGE SECTION.
011200 01  FILE-STATUS-CODES.
011300     05  PFCODE                  PIC X(02).
011400         88  CODE-READ-PARM      VALUE SPACES.
011500         88  NO-MORE-PARM        VALUE "10".
011600     05  IFCODE                  PIC X(02).
011700         88  CODE-READ-GAP       VALUE SPACES.
011800         88  NO-MORE-GAPS        VALUE "10".
011900     05  OFCODE                  PIC X(02).
012000         88  CODE-WRITE          VALUE SPACES.
012100
012200 COPY UCGMREC.
012300 COPY UCGPREC.
012400
012500 01  SEV-MATCH-FIELDS.
012600     05  WS-SEV-IDX              PIC 9(01) COMP.
012700     05  WS-SEV-IDX-X REDEFINES WS-SEV-IDX
012800                                 PIC X(01).
012900
013000 01  COUNTERS-AND-ACCUMULATORS.
013100     05  RECORDS-READ            PIC 9(9) COMP.
013200     05  RECORDS-WRITTEN         PIC 9(9) COMP.
013300     05  RECORDS-SKIPPED         PIC 9(9) COMP.
013400
013500 01  FLAGS-AND-SWITCHES.
013600     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
013700         88  NO-MORE-DATA        VALUE "N".
013800     05  SELECTED-SW             PIC X(01) VALUE "N".
013900         88  GAP-ROW-SELECTED    VALUE "Y".
014000     05  SEV-SET-FOUND-SW        PIC X(01) VALUE "N".
014100         88  SEV-SET-FOUND       VALUE "Y".
014110*    COMBINED VIEW OF ALL THREE SWITCHES FOR THE END-OF-JOB
014120*    DIAGNOSTIC TRACE LINE -- ONE DISPLAY INSTEAD OF THREE.
014130 01  SWITCH-TRACE-VIEW REDEFINES FLAGS-AND-SWITCHES
014140                                 PIC X(03).
014200
014300 COPY ABENDREC.
014400
014500 PROCEDURE DIVISION.
014600
014700 000-MAINLINE.
014800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014900     PERFORM 100-MAINLINE THRU 100-EXIT
015000             UNTIL NO-MORE-DATA.
015100     PERFORM 999-CLEANUP THRU 999-EXIT.
015200     MOVE ZERO TO RETURN-CODE.
015300     GOBACK.
015400
015500 000-HOUSEKEEPING.
015600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015700     DISPLAY "******** BEGIN JOB UNITCRED ********".
015800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
015900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
016000     PERFORM 900-READ-UCGMPARM THRU 900-EXIT.
016100     PERFORM 950-READ-UCREDGAP THRU 950-EXIT.
016200     IF NO-MORE-DATA
016300         MOVE "EMPTY UCREDGAP-FILE" TO ABEND-REASON
016400         GO TO 1000-ABEND-RTN
016500     END-IF.
016600 000-EXIT.
016700     EXIT.
016800
016900 100-MAINLINE.
017000     MOVE "100-MAINLINE" TO PARA-NAME.
017100     PERFORM 200-GAP-FILTER THRU 200-EXIT.
017200     IF GAP-ROW-SELECTED
017300         PERFORM 700-WRITE-UCGWRSLT THRU 700-EXIT
017400     ELSE
017500         ADD 1 TO RECORDS-SKIPPED
017600     END-IF.
017700     PERFORM 950-READ-UCREDGAP THRU 950-EXIT.
017800 100-EXIT.
017900     EXIT.
018000
018100******************************************************************
018200*    200-GAP-FILTER -- SPACES ON A PARM-CARD FIELD MEANS NO
018300*    RESTRICTION ON THAT FILTER.  ALL THREE FILTERS -- FACILITY,
018400*    UNIT TYPE, GAP-SEVERITY-SET -- MUST PASS FOR THE ROW TO BE
018500*    SELECTED.
018600******************************************************************
018700 200-GAP-FILTER.
018800     MOVE "200-GAP-FILTER" TO PARA-NAME.
018900     MOVE "Y" TO SELECTED-SW.
019000
019100     IF UCGM-FILTER-FAC-ID NOT = SPACES
019200         IF UCGP-FAC-ID NOT = UCGM-FILTER-FAC-ID
019300             MOVE "N" TO SELECTED-SW
019400             GO TO 200-EXIT
019500         END-IF
019600     END-IF.
019700
019800     IF UCGM-FILTER-UNIT-TYPE NOT = SPACES
019900         IF UCGP-UNIT-TYPE NOT = UCGM-FILTER-UNIT-TYPE
020000             MOVE "N" TO SELECTED-SW
020100             GO TO 200-EXIT
020200         END-IF
020300     END-IF.
020400
020500     IF UCGM-SEV-COUNT > 0
020600         PERFORM 220-CHECK-SEV-SET THRU 220-EXIT
020700         IF NOT SEV-SET-FOUND
020800             MOVE "N" TO SELECTED-SW
020900         END-IF
021000     END-IF.
021100 200-EXIT.
021200     EXIT.
021300
021400******************************************************************
021500*    220-CHECK-SEV-SET -- TRUE IF THE CURRENT ROW'S GAP SEVERITY
021600*    MATCHES ANY ONE OF THE NAMED ENTRIES ON THE PARM CARD.
021700******************************************************************
021800 220-CHECK-SEV-SET.
021900     MOVE "220-CHECK-SEV-SET" TO PARA-NAME.
022000     MOVE "N" TO SEV-SET-FOUND-SW.
022100     MOVE 1 TO WS-SEV-IDX.
022200 220-LOOP.
022300     IF WS-SEV-IDX > UCGM-SEV-COUNT
022400         GO TO 220-EXIT
022500     END-IF.
022600     IF UCGP-GAP-SEVERITY = UCGM-SEV-LEVEL (WS-SEV-IDX)
022700         MOVE "Y" TO SEV-SET-FOUND-SW
022800         GO TO 220-EXIT
022900     END-IF.
023000     ADD 1 TO WS-SEV-IDX.
023100     GO TO 220-LOOP.
023200 220-EXIT.
023300     EXIT.
023400
023500 700-WRITE-UCGWRSLT.
023600     MOVE "700-WRITE-UCGWRSLT" TO PARA-NAME.
023700     WRITE FD-UCGWRSLT-REC FROM UCGP-REC.
023800     ADD 1 TO RECORDS-WRITTEN.
023900 700-EXIT.
024000     EXIT.
024100
024200 800-OPEN-FILES.
024300     MOVE "800-OPEN-FILES" TO PARA-NAME.
024400     OPEN INPUT UCGMPARM-FILE, UCREDGAP-FILE.
024500     OPEN OUTPUT UCGWRSLT-FILE, SYSOUT.
024600 800-EXIT.
024700     EXIT.
024800
024900 850-CLOSE-FILES.
025000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
025100     CLOSE UCGMPARM-FILE, UCREDGAP-FILE, UCGWRSLT-FILE, SYSOUT.
025200 850-EXIT.
025300     EXIT.
025400
025500 900-READ-UCGMPARM.
025600     MOVE "900-READ-UCGMPARM" TO PARA-NAME.
025700     MOVE SPACE TO UCGM-FILTER-FAC-ID.
025800     MOVE SPACE TO UCGM-FILTER-UNIT-TYPE.
025900     MOVE ZERO TO UCGM-SEV-COUNT.
026000     READ UCGMPARM-FILE INTO UCGM-REC
026100         AT END
026200         DISPLAY "** NO FILTER PARM CARD -- ALL GAP ROWS **"
026300     END-READ.
026320     IF UCGM-SEV-COUNT > 0
026340         DISPLAY "GAP-SEVERITY-SET FILTER.......: "
026360             UCGM-SEV-LEVELS-FLAT
026380     END-IF.
026400 900-EXIT.
026500     EXIT.
026600
026700 950-READ-UCREDGAP.
026800     MOVE "950-READ-UCREDGAP" TO PARA-NAME.
026900     READ UCREDGAP-FILE INTO UCGP-REC
027000         AT END
027100         MOVE "N" TO MORE-DATA-SW
027200         GO TO 950-EXIT
027300     END-READ.
027400     ADD 1 TO RECORDS-READ.
027500 950-EXIT.
027600     EXIT.
027700
027800 999-CLEANUP.
027900     MOVE "999-CLEANUP" TO PARA-NAME.
028000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
028100     DISPLAY "** RECORDS READ **".
028200     DISPLAY RECORDS-READ.
028300     DISPLAY "** RECORDS SELECTED/WRITTEN **".
028400     DISPLAY RECORDS-WRITTEN.
028500     DISPLAY "** RECORDS SKIPPED **".
028600     DISPLAY RECORDS-SKIPPED.
028620     DISPLAY "** FINAL SWITCH SETTINGS (DATA/SEL/SEV) **"
028640         SWITCH-TRACE-VIEW.
028700     DISPLAY "******** NORMAL END OF JOB UNITCRED ********".
028800 999-EXIT.
028900     EXIT.
029000
029100 1000-ABEND-RTN.
029200     WRITE SYSOUT-REC FROM ABEND-REC.
029300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
029400     DISPLAY "*** ABNORMAL END OF JOB-UNITCRED ***" UPON CONSOLE.
029500     DIVIDE ZERO-VAL INTO ONE-VAL.
