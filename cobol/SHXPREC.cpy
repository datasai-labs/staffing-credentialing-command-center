000100******************************************************************
000200*    SHXPREC  --  SHIFT ELIGIBILITY EXPLAIN RESULT RECORD           *
000300*    ONE ROW PER CANDIDATE ON THE REQUESTED SHIFT'S RECOMMENDATION  *
000400*    LIST, IN THE SAME ORDER THE SCHEDULING TOOL RANKED THEM.  A    *
000500*    CANDIDATE NOT ON THE PROVIDER ROSTER IS EXPLAINED AS           *
000600*    INELIGIBLE WITH REASON "PROVIDER NOT FOUND" RATHER THAN        *
000700*    DROPPED -- THE STAFFING OFFICE WANTS TO SEE EVERY NAME THE     *
000800*    SCHEDULING TOOL RECOMMENDED, EVEN A STALE ONE.                 *
000900*    02-22-17  JWS  INITIAL LAYOUT                                  *
001000******************************************************************
001100 01  SHXP-REC.
001200     05  SHXP-SHIFT-ID               PIC X(10).
001300     05  SHXP-PROV-ID                PIC X(10).
001400     05  SHXP-PROV-NAME              PIC X(30).
001500     05  SHXP-IS-ELIGIBLE            PIC X(01).
001600         88  SHXP-ELIGIBLE           VALUE "Y".
001700     05  SHXP-STATUS-OK              PIC X(01).
001800     05  SHXP-LIC-OK                 PIC X(01).
001900     05  SHXP-ACLS-OK                PIC X(01).
002000     05  SHXP-PRIV-OK                PIC X(01).
002100     05  SHXP-PAYER-OK               PIC X(01).
002200     05  SHXP-REASON-COUNT           PIC 9(02).
002300     05  SHXP-REASON OCCURS 8 TIMES INDEXED BY SHXP-IDX.
002400         10  SHXP-REASON-TXT         PIC X(50).
002500     05  SHXP-TTR-FLAG               PIC X(01).
002600         88  SHXP-TTR-KNOWN          VALUE "Y".
002700     05  SHXP-TIME-TO-READY-DAYS     PIC 9(05).
002800     05  FILLER                      PIC X(03).
