000100******************************************************************
000200*    KPPMREC  --  KPI TILES & TREND PARM CARD                     *
000300*    ONE-RECORD RUN-CONTROL FILE, SAME HABIT AS EVERY OTHER       *
000400*    PARM CARD IN THIS SUBSYSTEM.  AS-OF-DATE ZERO DEFAULTS TO    *
000500*    TODAY'S RUN DATE; N-DAYS ZERO DEFAULTS TO A 30-DAY TREND.    *
000600*    02-11-25  MKO  INITIAL LAYOUT FOR KPITREND (RQ1524)          *
000700******************************************************************
000800 01  KPPM-REC.
000900     05  KPPM-AS-OF-DATE             PIC 9(08).
001000     05  KPPM-N-DAYS                 PIC 9(03).
001100     05  FILLER                      PIC X(69).
