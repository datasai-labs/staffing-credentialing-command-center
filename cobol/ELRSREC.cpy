000100******************************************************************
000200*    ELRSREC  --  ELIGIBILITY-RESULT OUTPUT RECORD                *
000300*    WRITTEN ONE-FOR-ONE WITH PROVIDER-FILE BY PROVELIG, AND BY   *
000400*    ANY PROGRAM THAT CALLS ELIGCALC DIRECTLY (PROVBLOK, SHFTSCN, *
000500*    SHFTXPLN) WHEN IT NEEDS TO PERSIST THE EXPLANATION.          *
000600*    99-05-20  JWS  INITIAL LAYOUT                                *
000700*    10-01-08  MKO  WIDENED TO 8 REASON LINES (RQ1019)            *
000800******************************************************************
000900 01  ELRS-REC.
001000     05  ELRS-PROV-ID                PIC X(10).
001100     05  ELRS-IS-ELIGIBLE            PIC X(01).
001200         88  ELRS-ELIGIBLE           VALUE "Y".
001300     05  ELRS-STATUS-OK              PIC X(01).
001400     05  ELRS-LIC-OK                 PIC X(01).
001500     05  ELRS-ACLS-OK                PIC X(01).
001600     05  ELRS-PRIV-OK                PIC X(01).
001700     05  ELRS-PAYER-OK               PIC X(01).
001800     05  ELRS-REASON-COUNT           PIC 9(02).
001900     05  ELRS-REASON OCCURS 8 TIMES INDEXED BY ELRS-IDX.
002000         10  ELRS-REASON-TXT         PIC X(50).
002100     05  ELRS-TTR-FLAG               PIC X(01).
002200         88  ELRS-TTR-KNOWN          VALUE "Y".
002300     05  ELRS-TIME-TO-READY-DAYS     PIC 9(05).
002400     05  FILLER                      PIC X(01).
