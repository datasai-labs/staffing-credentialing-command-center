000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PROVELIG.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/12/99.
000600 DATE-COMPILED. 03/12/99.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS THE PROVIDER ROSTER EXTRACT AND
001300*          RUNS EVERY PROVIDER THROUGH THE FIVE-GATE READINESS
001400*          ENGINE (ELIGCALC), ONE CALL PER RECORD.
001500*
001600*          THERE ARE NO CONTROL BREAKS -- ONE ELIGIBILITY-RESULT
001700*          ROW IS WRITTEN FOR EVERY PROVIDER ROW READ.  THIS RUN
001800*          ALWAYS USES THE BASELINE (NO WAIVER) ASSUMPTION SET;
001900*          SHFTSCEN AND SHFTXPLN CARRY THE SCENARIO ASSUMPTIONS.
002000*
002100******************************************************************
002200
002300               INPUT FILE              -   PROVIDER-FILE
002400
002500               OUTPUT FILE PRODUCED    -   ELIGRSLT-FILE
002600
002700               DUMP FILE               -   SYSOUT
002800
002900******************************************************************
003000*    CHANGE LOG
003100******************************************************************
003200*    03/12/99  JWS  INITIAL VERSION (RQ0501)
003300*    04/21/99  RVT  SWITCHED TO THE SHARED ELIGCALC CALL SLOT ONCE
003400*                   THE GATE LOGIC WAS PULLED OUT OF THIS PROGRAM
003500*    02/09/02  MKO  Y2K FOLLOW-UP -- CONFIRMED NO 2-DIGIT YEAR
003600*                   FIELDS ANYWHERE IN THIS MODULE
003700*    10/14/05  JWS  RECORD COUNT DISPLAY AT END OF JOB (RQ0822)
003800*    06/02/11  RVT  RENUMBERED PARAGRAPHS PER THE 2011 STANDARD
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SYSOUT
005000     ASSIGN TO UT-S-SYSOUT
005100       ORGANIZATION IS SEQUENTIAL.
005200
005300     SELECT PROVIDER-FILE
005400     ASSIGN TO UT-S-PROVFIL
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS IFCODE.
005700
005800     SELECT ELIGRSLT-FILE
005900     ASSIGN TO UT-S-ELIGOUT
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS OFCODE.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  SYSOUT
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 130 CHARACTERS
006900     BLOCK CONTAINS 0 RECORDS
007000     DATA RECORD IS SYSOUT-REC.
007100 01  SYSOUT-REC  PIC X(130).
007200
007300******* PROVIDER-360 EXTRACT -- ONE LINE PER PROVIDER, SORTED
007400******* ASCENDING BY PROVIDER-ID BY THE UPSTREAM EXTRACT JOB
007500 FD  PROVIDER-FILE
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 170 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS FD-PROVIDER-REC.
008100 01  FD-PROVIDER-REC                     PIC X(170).
008200
008300******* ONE ELIGIBILITY-RESULT ROW WRITTEN FOR EVERY PROVIDER ROW
008400 FD  ELIGRSLT-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 425 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS FD-ELIGRSLT-REC.
009000 01  FD-ELIGRSLT-REC                     PIC X(425).
009100
009200 WORKING-STORAGE SECTION.
009300 01  FILE-STATUS-CODES.
009400     05  IFCODE                  PIC X(02).
009500         88  CODE-READ           VALUE SPACES.
009600         88  NO-MORE-DATA        VALUE "10".
009700     05  OFCODE                  PIC X(02).
009800         88  CODE-WRITE          VALUE SPACES.
009900
010000 COPY PROVREC.
010100 COPY ELRSREC.
010200 COPY EGRSREC.
010300
010400 01  COUNTERS-AND-ACCUMULATORS.
010500     05  RECORDS-READ            PIC 9(9) COMP.
010600     05  RECORDS-WRITTEN         PIC 9(9) COMP.
010700     05  ELIGIBLE-COUNT          PIC 9(7) COMP.
010800     05  INELIGIBLE-COUNT        PIC 9(7) COMP.
010900     05  WS-SUB                  PIC 9(02) COMP.
011000
011100 01  FLAGS-AND-SWITCHES.
011200     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
011300         88  NO-MORE-PROVIDERS   VALUE "N".
011400
011500 COPY ABENDREC.
011600
011700 PROCEDURE DIVISION.
011800
011900 000-MAINLINE.
012000     PERFORM 100-HOUSEKEEPING THRU 100-EXIT.
012100     PERFORM 200-PROCESS-PROVIDER THRU 200-EXIT
012200             UNTIL NO-MORE-PROVIDERS.
012300     PERFORM 900-CLEANUP THRU 900-EXIT.
012400     MOVE ZERO TO RETURN-CODE.
012500     GOBACK.
012600
012700 100-HOUSEKEEPING.
012800     MOVE "100-HOUSEKEEPING" TO PARA-NAME.
012900     DISPLAY "******** BEGIN JOB PROVELIG ********".
013000     INITIALIZE COUNTERS-AND-ACCUMULATORS.
013100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
013200     PERFORM 950-READ-PROVIDER THRU 950-EXIT.
013300     IF NO-MORE-PROVIDERS
013400         MOVE "EMPTY PROVIDER-FILE" TO ABEND-REASON
013450         GO TO 1000-ABEND-RTN
013480     END-IF.
013600 100-EXIT.
013700     EXIT.
013800
013900 200-PROCESS-PROVIDER.
014000     MOVE "200-PROCESS-PROVIDER" TO PARA-NAME.
014100     PERFORM 300-CALL-ELIGCALC THRU 300-EXIT.
014200     PERFORM 400-BUILD-ELIGRSLT THRU 400-EXIT.
014300     PERFORM 700-WRITE-ELIGRSLT THRU 700-EXIT.
014400     PERFORM 950-READ-PROVIDER THRU 950-EXIT.
014500 200-EXIT.
014600     EXIT.
014700
014800******************************************************************
014900*    300-CALL-ELIGCALC -- MOVE THE GATE INPUTS OUT OF PROV-REC
015000*    AND INTO THE CALL SLOT, PASS SPACES IN THE FOUR WAIVER
015100*    FLAGS (BASELINE -- NO SCENARIO ASSUMPTIONS ON THIS RUN).
015200******************************************************************
015300 300-CALL-ELIGCALC.
015400     MOVE "300-CALL-ELIGCALC" TO PARA-NAME.
015500     MOVE PROV-STATUS        TO EGR-PROV-STATUS.
015600     MOVE PROV-LIC-DAYS-FLAG TO EGR-LIC-DAYS-FLAG.
015700     MOVE PROV-LIC-DAYS-LEFT TO EGR-LIC-DAYS-LEFT.
015800     MOVE PROV-ACLS-DAYS-FLAG TO EGR-ACLS-DAYS-FLAG.
015900     MOVE PROV-ACLS-DAYS-LEFT TO EGR-ACLS-DAYS-LEFT.
016000     MOVE PROV-PRIV-COUNT    TO EGR-PRIV-COUNT.
016100     MOVE PROV-PAYER-COUNT   TO EGR-PAYER-COUNT.
016200     MOVE SPACE              TO EGR-WAIVE-LICENSE
016300                                EGR-WAIVE-ACLS
016400                                EGR-WAIVE-PRIVILEGE
016500                                EGR-WAIVE-PAYER.
016600
016700     MOVE ZERO TO EGR-RETURN-CD.
016800     CALL "ELIGCALC" USING EGR-CALC-REC, EGR-RETURN-CD.
016900     IF EGR-RETURN-CD NOT EQUAL TO ZERO
017000         MOVE "** NON-ZERO RETURN-CODE FROM ELIGCALC"
017100                                  TO ABEND-REASON
017200         GO TO 1000-ABEND-RTN
017300     END-IF.
017400 300-EXIT.
017500     EXIT.
017600
017700******************************************************************
017800*    400-BUILD-ELIGRSLT -- COPY THE CALL-SLOT RESULT FIELDS INTO
017900*    THE OUTPUT RECORD SHAPE AND TALLY THE ELIGIBLE/INELIGIBLE
018000*    COUNTS FOR THE END-OF-JOB DISPLAY.
018100******************************************************************
018200 400-BUILD-ELIGRSLT.
018300     MOVE "400-BUILD-ELIGRSLT" TO PARA-NAME.
018400     MOVE PROV-ID             TO ELRS-PROV-ID.
018500     MOVE EGR-IS-ELIGIBLE     TO ELRS-IS-ELIGIBLE.
018600     MOVE EGR-STATUS-OK       TO ELRS-STATUS-OK.
018700     MOVE EGR-LIC-OK          TO ELRS-LIC-OK.
018800     MOVE EGR-ACLS-OK         TO ELRS-ACLS-OK.
018900     MOVE EGR-PRIV-OK         TO ELRS-PRIV-OK.
019000     MOVE EGR-PAYER-OK        TO ELRS-PAYER-OK.
019100     MOVE EGR-REASON-COUNT    TO ELRS-REASON-COUNT.
019200     MOVE EGR-TTR-FLAG        TO ELRS-TTR-FLAG.
019300     MOVE EGR-TIME-TO-READY-DAYS TO ELRS-TIME-TO-READY-DAYS.
019400
019500     PERFORM 450-COPY-REASONS THRU 450-EXIT
019600             VARYING WS-SUB FROM 1 BY 1
019700             UNTIL WS-SUB > EGR-REASON-COUNT OR WS-SUB > 8.
019800
019900     IF EGR-ELIGIBLE
020000         ADD 1 TO ELIGIBLE-COUNT
020100     ELSE
020200         ADD 1 TO INELIGIBLE-COUNT
020300     END-IF.
020400 400-EXIT.
020500     EXIT.
020600
020700 450-COPY-REASONS.
020800     SET EGR-IDX  TO WS-SUB.
020900     SET ELRS-IDX TO WS-SUB.
021000     MOVE EGR-REASON-TXT (EGR-IDX) TO ELRS-REASON-TXT (ELRS-IDX).
021100 450-EXIT.
021200     EXIT.
021300
021400 700-WRITE-ELIGRSLT.
021500     MOVE "700-WRITE-ELIGRSLT" TO PARA-NAME.
021600     WRITE FD-ELIGRSLT-REC FROM ELRS-REC.
021700     ADD 1 TO RECORDS-WRITTEN.
021800 700-EXIT.
021900     EXIT.
022000
022100 800-OPEN-FILES.
022200     MOVE "800-OPEN-FILES" TO PARA-NAME.
022300     OPEN INPUT PROVIDER-FILE.
022400     OPEN OUTPUT ELIGRSLT-FILE, SYSOUT.
022500 800-EXIT.
022600     EXIT.
022700
022800 850-CLOSE-FILES.
022900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
023000     CLOSE PROVIDER-FILE, ELIGRSLT-FILE, SYSOUT.
023100 850-EXIT.
023200     EXIT.
023300
023400 900-CLEANUP.
023500     MOVE "900-CLEANUP" TO PARA-NAME.
023600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
023700     DISPLAY "** RECORDS READ **".
023800     DISPLAY RECORDS-READ.
023900     DISPLAY "** RECORDS WRITTEN **".
024000     DISPLAY RECORDS-WRITTEN.
024100     DISPLAY "** ELIGIBLE COUNT **".
024200     DISPLAY ELIGIBLE-COUNT.
024300     DISPLAY "** INELIGIBLE COUNT **".
024400     DISPLAY INELIGIBLE-COUNT.
024500     DISPLAY "******** NORMAL END OF JOB PROVELIG ********".
024600 900-EXIT.
024700     EXIT.
024800
024900 950-READ-PROVIDER.
025000     MOVE "950-READ-PROVIDER" TO PARA-NAME.
025100     READ PROVIDER-FILE INTO PROV-REC
025200         AT END
025300         MOVE "N" TO MORE-DATA-SW
025400         GO TO 950-EXIT
025500     END-READ.
025600     ADD 1 TO RECORDS-READ.
025700 950-EXIT.
025800     EXIT.
025900
026000 1000-ABEND-RTN.
026100     WRITE SYSOUT-REC FROM ABEND-REC.
026200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
026300     DISPLAY "*** ABNORMAL END OF JOB-PROVELIG ***" UPON CONSOLE.
026400     DIVIDE ZERO-VAL INTO ONE-VAL.
