000100******************************************************************
000200*    CRPMREC  --  CREDENTIAL RISK WORKLIST PARAMETER CARD          *
000300*    ONE-RECORD RUN-CONTROL FILE.  RESTRICTS THE DETAIL WORKLIST   *
000400*    (NOT THE SUMMARY TOTALS, WHICH ALWAYS COVER EVERY EVENT) TO   *
000500*    ONE PROVIDER AND/OR ONE CREDENTIAL TYPE AND/OR A NAMED SET    *
000600*    OF RISK BUCKETS.  SPACES/ZERO MEANS "NO RESTRICTION".  WHEN   *
000700*    CRPM-BUCKET-COUNT IS ZERO THE WORKLIST DEFAULTS TO THE        *
000800*    CREDENTIALING COMMITTEE'S STANDING "0-14" AND "15-30" SET.    *
000900*    04-22-17  JWS  INITIAL LAYOUT                                 *
001000******************************************************************
001100 01  CRPM-REC.
001200     05  CRPM-FILTER-PROV-ID         PIC X(10).
001300     05  CRPM-FILTER-CRED-TYPE       PIC X(20).
001400     05  CRPM-BUCKET-COUNT           PIC 9(01).
001500     05  CRPM-BUCKET OCCURS 5 TIMES  PIC X(08).
001600     05  FILLER                      PIC X(09).
