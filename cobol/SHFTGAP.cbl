000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SHFTGAP.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/14/18.
000600 DATE-COMPILED. 06/14/18.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          STAFFING GAP PROCESSOR -- ONE PASS OVER THE SHIFT-GAP
001300*          STAFFING SNAPSHOT:
001400*
001500*            1) RE-DERIVES GAP-COUNT (REQUIRED LESS ASSIGNED) --
001600*               THE RAW FEED ARRIVES WITH GAP-COUNT BLANK
001700*            2) WRITES A "NO ELIGIBLE CANDIDATE" WORKLIST,
001800*               OPTIONALLY RESTRICTED BY PARAMETER CARD TO A
001900*               SHIFT-DATE RANGE, ONE FACILITY, A SET OF RISK
002000*               LEVELS AND/OR ONE PROCEDURE CODE
002100*            3) PRODUCES REPORT #1 -- COUNTS BY RISK LEVEL, DAILY
002200*               GAP TOTALS, AND THE TOP 10 FACILITIES AND TOP 10
002300*               PROCEDURES BY TOTAL GAP
002400*
002500*          THE SUMMARY TOTALS ALWAYS COVER EVERY SHIFT-GAP ROW ON
002600*          THE FILE -- THE PARAMETER CARD RESTRICTS ONLY THE
002700*          DETAIL WORKLIST, THE SAME RULE CRPMREC/PBPMREC FOLLOW.
002800*
002900******************************************************************
003000
003100               INPUT FILES             -   SHGPPARM-FILE
003200                                           SHIFTGAP-FILE
003300
003400               OUTPUT FILES            -   SHGWKRSLT-FILE
003500                                           SHGPRPT-FILE
003600
003700               DUMP FILE               -   SYSOUT
003800
003900******************************************************************
004000*    CHANGE LOG
004100******************************************************************
004200*    06/14/18  JWS  INITIAL VERSION (RQ1401 -- STAFFING OFFICE
004300*                   WANTED THE OLD SPREADSHEET REPLACED WITH A
004400*                   NIGHTLY BATCH REPORT)
004500*    02/27/19  RVT  TOP-10 FACILITY/PROCEDURE RANKING ADDED
004600*                   (RQ1440)
004700*    10/08/20  MKO  PROCEDURE-CODE FILTER ADDED TO THE PARAMETER
004800*                   CARD (RQ1477 -- PHARMACY WANTED TO DRILL INTO
004900*                   ONE CREDENTIAL AT A TIME)
005000******************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SYSOUT
006100     ASSIGN TO UT-S-SYSOUT
006200       ORGANIZATION IS SEQUENTIAL.
006300
006400     SELECT SHGPPARM-FILE
006500     ASSIGN TO UT-S-SHGPPRM
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS PFCODE.
006800
006900     SELECT SHIFTGAP-FILE
007000     ASSIGN TO UT-S-SHGPFIL
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS IFCODE.
007300
007400     SELECT SHGWKRSLT-FILE
007500     ASSIGN TO UT-S-SHGPWRK
007600       ACCESS MODE IS SEQUENTIAL.
007700
007800     SELECT SHGPRPT-FILE
007900     ASSIGN TO UT-S-SHGPRPT
008000       ACCESS MODE IS SEQUENTIAL.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  SYSOUT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 130 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS SYSOUT-REC.
009000 01  SYSOUT-REC  PIC X(130).
009100
009200 FD  SHGPPARM-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 80 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS FD-SHGPPARM-REC.
009800 01  FD-SHGPPARM-REC                     PIC X(80).
009900
010000******* SHIFT-GAP STAFFING SNAPSHOT, ONE ROW PER SHIFT/PROCEDURE
010100 FD  SHIFTGAP-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 155 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS FD-SHIFTGAP-REC.
010700 01  FD-SHIFTGAP-REC                     PIC X(155).
010800
010900 FD  SHGWKRSLT-FILE
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 155 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS FD-SHGWKRSLT-REC.
011500 01  FD-SHGWKRSLT-REC                    PIC X(155).
011600
011700 FD  SHGPRPT-FILE
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 132 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS RPT-REC.
012300 01  RPT-REC  PIC X(132).
012400
012500 WORKING-STORAGE SECTION.
012600 01  FILE-STATUS-CODES.
012700     05  PFCODE                  PIC X(02).
012800     05  IFCODE                  PIC X(02).
012900         88  CODE-READ-GAP       VALUE SPACES.
013000         88  NO-MORE-GAPS        VALUE "10".
013100
013200 COPY SHGPMREC.
013300 COPY SHGPREC.
013400
013500******************************************************************
013600*    DAILY-GAP TABLE -- LINEAR SEARCH/ADD, ONE ENTRY PER DISTINCT *
013700*    SHIFT DATE SEEN ON THE FILE.                                 *
013800******************************************************************
013900 01  DAILY-GAP-TABLE.
014000     05  DGT-ROW OCCURS 400 TIMES INDEXED BY DGT-IDX, DGT-IDX-2.
014100         10  DGT-DATE                PIC 9(08).
014200         10  DGT-GAP-SUM             PIC S9(7) COMP.
014300 01  DGT-COUNT-USED              PIC 9(03) COMP.
014400
014500******************************************************************
014600*    FACILITY TABLE -- LINEAR SEARCH/ADD, ONE ENTRY PER DISTINCT  *
014700*    FACILITY SEEN ON THE FILE.                                  *
014800******************************************************************
014900 01  FACILITY-TABLE.
015000     05  FACT-ROW OCCURS 200 TIMES INDEXED BY FACT-IDX,
015100                                               FACT-IDX-2.
015200         10  FACT-FAC-ID             PIC X(10).
015300         10  FACT-FAC-NAME           PIC X(30).
015400         10  FACT-GAP-SUM            PIC S9(7) COMP.
015500         10  FACT-SHIFT-COUNT        PIC 9(7) COMP.
015600 01  FACT-COUNT-USED             PIC 9(03) COMP.
015700
015800******************************************************************
015900*    PROCEDURE TABLE -- LINEAR SEARCH/ADD, ONE ENTRY PER DISTINCT *
016000*    PROCEDURE CODE SEEN ON THE FILE.                             *
016100******************************************************************
016200 01  PROCEDURE-TABLE.
016300     05  PRCT-ROW OCCURS 200 TIMES INDEXED BY PRCT-IDX,
016400                                               PRCT-IDX-2.
016500         10  PRCT-PROC-CODE          PIC X(15).
016600         10  PRCT-PROC-NAME          PIC X(30).
016700         10  PRCT-GAP-SUM            PIC S9(7) COMP.
016800         10  PRCT-SHIFT-COUNT        PIC 9(7) COMP.
016900 01  PRCT-COUNT-USED             PIC 9(03) COMP.
017000
017100 01  RISK-LEVEL-COUNTS.
017200     05  RISK-LOW-CNT            PIC 9(7) COMP.
017300     05  RISK-MEDIUM-CNT         PIC 9(7) COMP.
017400     05  RISK-HIGH-CNT           PIC 9(7) COMP.
017500     05  RISK-CRITICAL-CNT       PIC 9(7) COMP.
017600
017700 01  SORT-FIELDS.
017800     05  WS-SORT-I               PIC 9(03) COMP.
017900     05  WS-SORT-J               PIC 9(03) COMP.
018000     05  WS-HOLD-DATE            PIC 9(08).
018100     05  WS-HOLD-GAP-SUM         PIC S9(7) COMP.
018200     05  WS-HOLD-FAC-ID          PIC X(10).
018300     05  WS-HOLD-FAC-NAME        PIC X(30).
018400     05  WS-HOLD-SHIFT-COUNT     PIC 9(7) COMP.
018500     05  WS-HOLD-PROC-CODE       PIC X(15).
018600     05  WS-HOLD-PROC-NAME       PIC X(30).
018700
018800 01  COUNTERS-AND-ACCUMULATORS.
018900     05  RECORDS-READ            PIC 9(9) COMP.
019000     05  RECORDS-WRITTEN         PIC 9(9) COMP.
019100     05  WS-PRINT-LIMIT          PIC 9(03) COMP.
019200
019300 01  FLAGS-AND-SWITCHES.
019400     05  ENTRY-FOUND-SW          PIC X(01) VALUE "N".
019500         88  ENTRY-FOUND         VALUE "Y".
019600     05  RECORD-SELECTED-SW      PIC X(01) VALUE "N".
019700         88  RECORD-SELECTED     VALUE "Y".
019800     05  RISK-SET-FOUND-SW       PIC X(01) VALUE "N".
019900         88  RISK-SET-FOUND      VALUE "Y".
020000
020100******************************************************************
020200*    REPORT LINES -- REPORT #1.                                   *
020300******************************************************************
020400 01  WS-RPT-TITLE-LINE.
020500     05  FILLER                  PIC X(36) VALUE SPACES.
020600     05  FILLER                  PIC X(60) VALUE
020700         "STAFFING GAP SUMMARY REPORT -- SHFTGAP".
020800     05  FILLER                  PIC X(36) VALUE SPACES.
020900
021000 01  WS-RPT-BLANK-LINE.
021100     05  FILLER                  PIC X(132) VALUE SPACES.
021200
021300 01  WS-RPT-RISK-HDR.
021400     05  FILLER                  PIC X(20) VALUE "RISK LEVEL".
021500     05  FILLER                  PIC X(12) VALUE "SHIFT COUNT".
021600     05  FILLER                  PIC X(100) VALUE SPACES.
021700
021800 01  WS-RPT-RISK-LINE.
021900     05  RRL-RISK-LEVEL          PIC X(20).
022000     05  RRL-COUNT               PIC ZZZ,ZZ9.
022100     05  FILLER                  PIC X(105) VALUE SPACES.
022200
022300 01  WS-RPT-DAILY-HDR.
022400     05  FILLER                  PIC X(14) VALUE "SHIFT DATE".
022500     05  FILLER                  PIC X(15) VALUE "TOTAL GAP".
022600     05  FILLER                  PIC X(103) VALUE SPACES.
022700
022800 01  WS-RPT-DAILY-LINE.
022810     05  RDL-DATE-DISP           PIC X(10).
022900     05  RDL-DATE                PIC 9(08).
022950******************************************************************
022960*    RDL-DATE ITSELF IS NEVER PRINTED -- IT IS FILLED IN JUST TO
022970*    CARRY THE RAW CCYYMMDD FORWARD FOR WHOEVER NEEDS IT NEXT.
022980*    RDL-DATE-DISP (ABOVE, DASHED) IS WHAT GOES ON THE REPORT.
022990******************************************************************
023000     05  FILLER                  PIC X(06) VALUE SPACES.
023100     05  RDL-GAP-SUM             PIC ---,ZZ9.
023200     05  FILLER                  PIC X(101) VALUE SPACES.
023210 01  WS-PRT-DATE                 PIC 9(08).
023220 01  WS-PRT-DATE-X REDEFINES WS-PRT-DATE.
023230     05  WS-PRT-DATE-CCYY        PIC 9(04).
023240     05  WS-PRT-DATE-MM          PIC 9(02).
023250     05  WS-PRT-DATE-DD          PIC 9(02).
023260 01  WS-FLT-FROM-DATE            PIC 9(08).
023270 01  WS-FLT-FROM-DATE-X REDEFINES WS-FLT-FROM-DATE.
023280     05  WS-FLT-FROM-CCYY        PIC 9(04).
023290     05  WS-FLT-FROM-MMDD        PIC 9(04).
023300
023400 01  WS-RPT-FAC-HDR.
023500     05  FILLER                  PIC X(10) VALUE "FACILITY".
023600     05  FILLER                  PIC X(30) VALUE "FACILITY NAME".
023700     05  FILLER                  PIC X(15) VALUE "TOTAL GAP".
023800     05  FILLER                  PIC X(14) VALUE "SHIFT COUNT".
023900     05  FILLER                  PIC X(63) VALUE SPACES.
024000
024100 01  WS-RPT-FAC-LINE.
024200     05  RFCL-FAC-ID             PIC X(10).
024300     05  RFCL-FAC-NAME           PIC X(30).
024400     05  FILLER                  PIC X(05) VALUE SPACES.
024500     05  RFCL-GAP-SUM            PIC ---,ZZ9.
024600     05  FILLER                  PIC X(04) VALUE SPACES.
024700     05  RFCL-SHIFT-COUNT        PIC ZZZ,ZZ9.
024800     05  FILLER                  PIC X(69) VALUE SPACES.
024900
025000 01  WS-RPT-PROC-HDR.
025100     05  FILLER                  PIC X(15) VALUE "PROCEDURE CODE".
025200     05  FILLER                  PIC X(30) VALUE "PROCEDURE NAME".
025300     05  FILLER                  PIC X(15) VALUE "TOTAL GAP".
025400     05  FILLER                  PIC X(14) VALUE "SHIFT COUNT".
025500     05  FILLER                  PIC X(58) VALUE SPACES.
025600
025700 01  WS-RPT-PROC-LINE.
025800     05  RPCL-PROC-CODE          PIC X(15).
025900     05  RPCL-PROC-NAME          PIC X(30).
026000     05  FILLER                  PIC X(05) VALUE SPACES.
026100     05  RPCL-GAP-SUM            PIC ---,ZZ9.
026200     05  FILLER                  PIC X(04) VALUE SPACES.
026300     05  RPCL-SHIFT-COUNT        PIC ZZZ,ZZ9.
026400     05  FILLER                  PIC X(64) VALUE SPACES.
026500
026600 COPY ABENDREC.
026700
026800 PROCEDURE DIVISION.
026900
027000 000-MAINLINE.
027100     PERFORM 050-HOUSEKEEPING THRU 050-EXIT.
027200     PERFORM 100-MAINLINE THRU 100-EXIT
027300             UNTIL NO-MORE-GAPS.
027400     PERFORM 780-PRINT-REPORT THRU 780-EXIT.
027500     PERFORM 999-CLEANUP THRU 999-EXIT.
027600     MOVE ZERO TO RETURN-CODE.
027700     GOBACK.
027800
027900 050-HOUSEKEEPING.
028000     MOVE "050-HOUSEKEEPING" TO PARA-NAME.
028100     DISPLAY "******** BEGIN JOB SHFTGAP ********".
028200     INITIALIZE COUNTERS-AND-ACCUMULATORS, RISK-LEVEL-COUNTS.
028300     MOVE ZERO TO DGT-COUNT-USED, FACT-COUNT-USED, PRCT-COUNT-USED.
028400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
028500     PERFORM 900-READ-SHGPPARM THRU 900-EXIT.
028600     PERFORM 950-READ-SHIFTGAP THRU 950-EXIT.
028700     IF NO-MORE-GAPS
028800         MOVE "EMPTY SHIFTGAP-FILE" TO ABEND-REASON
028900         GO TO 1000-ABEND-RTN
029000     END-IF.
029100 050-EXIT.
029200     EXIT.
029300
029400 100-MAINLINE.
029500     MOVE "100-MAINLINE" TO PARA-NAME.
029600     PERFORM 150-DERIVE-GAP THRU 150-EXIT.
029700     PERFORM 200-RISK-LEVEL-COUNT THRU 200-EXIT.
029800     PERFORM 250-DAILY-GAP-TALLY THRU 250-EXIT.
029900     PERFORM 300-FACILITY-TALLY THRU 300-EXIT.
030000     PERFORM 350-PROCEDURE-TALLY THRU 350-EXIT.
030100     PERFORM 400-WORKLIST-FILTER THRU 400-EXIT.
030200     IF RECORD-SELECTED
030300         PERFORM 700-WRITE-WORKLIST THRU 700-EXIT
030400     END-IF.
030500     PERFORM 950-READ-SHIFTGAP THRU 950-EXIT.
030600 100-EXIT.
030700     EXIT.
030800
030900******************************************************************
031000*    150-DERIVE-GAP -- THE RAW FEED ARRIVES WITH GAP-COUNT BLANK, *
031100*    SO THIS JOB IS THE ONE THAT FIRST COMPUTES IT.               *
031200******************************************************************
031300 150-DERIVE-GAP.
031400     COMPUTE SHGP-GAP-COUNT =
031500             SHGP-REQUIRED-COUNT - SHGP-ASSIGNED-COUNT.
031550 150-EXIT.
031600     EXIT.
031700
031800 200-RISK-LEVEL-COUNT.
031900     MOVE "200-RISK-LEVEL-COUNT" TO PARA-NAME.
032000     IF SHGP-RISK-LOW
032100         ADD 1 TO RISK-LOW-CNT
032200     ELSE
032300     IF SHGP-RISK-MEDIUM
032400         ADD 1 TO RISK-MEDIUM-CNT
032500     ELSE
032600     IF SHGP-RISK-HIGH
032700         ADD 1 TO RISK-HIGH-CNT
032800     ELSE
032900     IF SHGP-RISK-CRITICAL
033000         ADD 1 TO RISK-CRITICAL-CNT
033100     END-IF END-IF END-IF END-IF.
033200 200-EXIT.
033300     EXIT.
033400
033500******************************************************************
033600*    250-DAILY-GAP-TALLY -- LINEAR SEARCH THE DAILY-GAP TABLE FOR *
033700*    A MATCHING SHIFT DATE, BUMP ITS SUM, OR ADD A NEW ENTRY.     *
033800******************************************************************
033900 250-DAILY-GAP-TALLY.
034000     MOVE "250-DAILY-GAP-TALLY" TO PARA-NAME.
034100     MOVE "N" TO ENTRY-FOUND-SW.
034200     IF DGT-COUNT-USED > 0
034300         PERFORM 255-FIND-DATE-ENTRY THRU 255-EXIT
034400                 VARYING DGT-IDX FROM 1 BY 1
034500                 UNTIL DGT-IDX > DGT-COUNT-USED OR ENTRY-FOUND
034600     END-IF.
034700
034800     IF ENTRY-FOUND
034900         ADD SHGP-GAP-COUNT TO DGT-GAP-SUM (DGT-IDX)
035000         GO TO 250-EXIT
035100     END-IF.
035200
035300     IF DGT-COUNT-USED >= 400
035400         DISPLAY "** DAILY-GAP TABLE FULL -- DATE DROPPED **"
035500         GO TO 250-EXIT
035600     END-IF.
035700
035800     ADD 1 TO DGT-COUNT-USED.
035900     SET DGT-IDX TO DGT-COUNT-USED.
036000     MOVE SHGP-SHIFT-DATE TO DGT-DATE (DGT-IDX).
036100     MOVE SHGP-GAP-COUNT TO DGT-GAP-SUM (DGT-IDX).
036200 250-EXIT.
036300     EXIT.
036400
036500 255-FIND-DATE-ENTRY.
036600     IF DGT-DATE (DGT-IDX) = SHGP-SHIFT-DATE
036700         MOVE "Y" TO ENTRY-FOUND-SW
036800     END-IF.
036900 255-EXIT.
037000     EXIT.
037100
037200******************************************************************
037300*    300-FACILITY-TALLY -- LINEAR SEARCH THE FACILITY TABLE FOR A *
037400*    MATCHING FACILITY ID, BUMP ITS TOTALS, OR ADD A NEW ENTRY.   *
037500******************************************************************
037600 300-FACILITY-TALLY.
037700     MOVE "300-FACILITY-TALLY" TO PARA-NAME.
037800     MOVE "N" TO ENTRY-FOUND-SW.
037900     IF FACT-COUNT-USED > 0
038000         PERFORM 305-FIND-FAC-ENTRY THRU 305-EXIT
038100                 VARYING FACT-IDX FROM 1 BY 1
038200                 UNTIL FACT-IDX > FACT-COUNT-USED OR ENTRY-FOUND
038300     END-IF.
038400
038500     IF ENTRY-FOUND
038600         ADD SHGP-GAP-COUNT TO FACT-GAP-SUM (FACT-IDX)
038700         ADD 1 TO FACT-SHIFT-COUNT (FACT-IDX)
038800         GO TO 300-EXIT
038900     END-IF.
039000
039100     IF FACT-COUNT-USED >= 200
039200         DISPLAY "** FACILITY TABLE FULL -- FACILITY DROPPED **"
039300         GO TO 300-EXIT
039400     END-IF.
039500
039600     ADD 1 TO FACT-COUNT-USED.
039700     SET FACT-IDX TO FACT-COUNT-USED.
039800     MOVE SHGP-FAC-ID TO FACT-FAC-ID (FACT-IDX).
039900     MOVE SHGP-FAC-NAME TO FACT-FAC-NAME (FACT-IDX).
040000     MOVE SHGP-GAP-COUNT TO FACT-GAP-SUM (FACT-IDX).
040100     MOVE 1 TO FACT-SHIFT-COUNT (FACT-IDX).
040200 300-EXIT.
040300     EXIT.
040400
040500 305-FIND-FAC-ENTRY.
040600     IF FACT-FAC-ID (FACT-IDX) = SHGP-FAC-ID
040700         MOVE "Y" TO ENTRY-FOUND-SW
040800     END-IF.
040900 305-EXIT.
041000     EXIT.
041100
041200******************************************************************
041300*    350-PROCEDURE-TALLY -- SAME PATTERN AS 300-FACILITY-TALLY,   *
041400*    KEYED ON PROCEDURE CODE INSTEAD OF FACILITY ID.              *
041500******************************************************************
041600 350-PROCEDURE-TALLY.
041700     MOVE "350-PROCEDURE-TALLY" TO PARA-NAME.
041800     MOVE "N" TO ENTRY-FOUND-SW.
041900     IF PRCT-COUNT-USED > 0
042000         PERFORM 355-FIND-PROC-ENTRY THRU 355-EXIT
042100                 VARYING PRCT-IDX FROM 1 BY 1
042200                 UNTIL PRCT-IDX > PRCT-COUNT-USED OR ENTRY-FOUND
042300     END-IF.
042400
042500     IF ENTRY-FOUND
042600         ADD SHGP-GAP-COUNT TO PRCT-GAP-SUM (PRCT-IDX)
042700         ADD 1 TO PRCT-SHIFT-COUNT (PRCT-IDX)
042800         GO TO 350-EXIT
042900     END-IF.
043000
043100     IF PRCT-COUNT-USED >= 200
043200         DISPLAY "** PROCEDURE TABLE FULL -- PROCEDURE DROPPED **"
043300         GO TO 350-EXIT
043400     END-IF.
043500
043600     ADD 1 TO PRCT-COUNT-USED.
043700     SET PRCT-IDX TO PRCT-COUNT-USED.
043800     MOVE SHGP-PROC-CODE TO PRCT-PROC-CODE (PRCT-IDX).
043900     MOVE SHGP-PROC-NAME TO PRCT-PROC-NAME (PRCT-IDX).
044000     MOVE SHGP-GAP-COUNT TO PRCT-GAP-SUM (PRCT-IDX).
044100     MOVE 1 TO PRCT-SHIFT-COUNT (PRCT-IDX).
044200 350-EXIT.
044300     EXIT.
044400
044500 355-FIND-PROC-ENTRY.
044600     IF PRCT-PROC-CODE (PRCT-IDX) = SHGP-PROC-CODE
044700         MOVE "Y" TO ENTRY-FOUND-SW
044800     END-IF.
044900 355-EXIT.
045000     EXIT.
045100
045200******************************************************************
045300*    400-WORKLIST-FILTER -- "NO ELIGIBLE" ROWS ONLY, THEN THE     *
045400*    OPTIONAL PARAMETER-CARD RESTRICTIONS.                        *
045500******************************************************************
045600 400-WORKLIST-FILTER.
045700     MOVE "400-WORKLIST-FILTER" TO PARA-NAME.
045800     MOVE "N" TO RECORD-SELECTED-SW.
045900     IF SHGP-ELIGIBLE-COUNT NOT = ZERO
046000         GO TO 400-EXIT
046100     END-IF.
046200
046300     IF SHGM-FILTER-DATE-FROM NOT = ZERO
046400        AND SHGP-SHIFT-DATE < SHGM-FILTER-DATE-FROM
046500         GO TO 400-EXIT
046600     END-IF.
046700     IF SHGM-FILTER-DATE-TO NOT = ZERO
046800        AND SHGP-SHIFT-DATE > SHGM-FILTER-DATE-TO
046900         GO TO 400-EXIT
047000     END-IF.
047100     IF SHGM-FILTER-FAC-ID NOT = SPACES
047200        AND SHGM-FILTER-FAC-ID NOT = SHGP-FAC-ID
047300         GO TO 400-EXIT
047400     END-IF.
047500     IF SHGM-FILTER-PROC-CODE NOT = SPACES
047600        AND SHGM-FILTER-PROC-CODE NOT = SHGP-PROC-CODE
047700         GO TO 400-EXIT
047800     END-IF.
047900
048000     IF SHGM-RISK-COUNT > 0
048100         PERFORM 420-CHECK-RISK-SET THRU 420-EXIT
048200         IF NOT RISK-SET-FOUND
048300             GO TO 400-EXIT
048400         END-IF
048500     END-IF.
048600
048700     MOVE "Y" TO RECORD-SELECTED-SW.
048800 400-EXIT.
048900     EXIT.
049000
049100 420-CHECK-RISK-SET.
049200     MOVE "420-CHECK-RISK-SET" TO PARA-NAME.
049300     MOVE "N" TO RISK-SET-FOUND-SW.
049400     PERFORM 430-CHECK-ONE-RISK THRU 430-EXIT
049500             VARYING WS-SORT-I FROM 1 BY 1
049600             UNTIL WS-SORT-I > SHGM-RISK-COUNT OR RISK-SET-FOUND.
049700 420-EXIT.
049800     EXIT.
049900
050000 430-CHECK-ONE-RISK.
050100     IF SHGM-RISK-LEVEL (WS-SORT-I) = SHGP-RISK-LEVEL
050200         MOVE "Y" TO RISK-SET-FOUND-SW
050300     END-IF.
050400 430-EXIT.
050500     EXIT.
050600
050700 700-WRITE-WORKLIST.
050800     MOVE "700-WRITE-WORKLIST" TO PARA-NAME.
050900     WRITE FD-SHGWKRSLT-REC FROM SHGP-REC.
051000     ADD 1 TO RECORDS-WRITTEN.
051100 700-EXIT.
051200     EXIT.
051300
051400******************************************************************
051500*    780-PRINT-REPORT -- RISK LEVELS, DAILY TOTALS (ASCENDING BY  *
051600*    DATE), THEN TOP 10 FACILITIES AND TOP 10 PROCEDURES BY TOTAL *
051700*    GAP (DESCENDING).                                            *
051800******************************************************************
051900 780-PRINT-REPORT.
052000     MOVE "780-PRINT-REPORT" TO PARA-NAME.
052100     WRITE RPT-REC FROM WS-RPT-TITLE-LINE
052200         AFTER ADVANCING TOP-OF-FORM.
052300     WRITE RPT-REC FROM WS-RPT-BLANK-LINE AFTER ADVANCING 1.
052400     PERFORM 790-PRINT-RISK-LEVELS THRU 790-EXIT.
052500     WRITE RPT-REC FROM WS-RPT-BLANK-LINE AFTER ADVANCING 1.
052600     PERFORM 792-SORT-DAILY THRU 792-EXIT.
052700     PERFORM 794-PRINT-DAILY THRU 794-EXIT.
052800     WRITE RPT-REC FROM WS-RPT-BLANK-LINE AFTER ADVANCING 1.
052900     PERFORM 796-SORT-FACILITIES THRU 796-EXIT.
053000     PERFORM 797-PRINT-FACILITIES THRU 797-EXIT.
053100     WRITE RPT-REC FROM WS-RPT-BLANK-LINE AFTER ADVANCING 1.
053200     PERFORM 798-SORT-PROCEDURES THRU 798-EXIT.
053300     PERFORM 799-PRINT-PROCEDURES THRU 799-EXIT.
053400 780-EXIT.
053500     EXIT.
053600
053700 790-PRINT-RISK-LEVELS.
053800     WRITE RPT-REC FROM WS-RPT-RISK-HDR AFTER ADVANCING 2.
053900     MOVE "LOW"      TO RRL-RISK-LEVEL.
054000     MOVE RISK-LOW-CNT TO RRL-COUNT.
054100     WRITE RPT-REC FROM WS-RPT-RISK-LINE AFTER ADVANCING 1.
054200     MOVE "MEDIUM"   TO RRL-RISK-LEVEL.
054300     MOVE RISK-MEDIUM-CNT TO RRL-COUNT.
054400     WRITE RPT-REC FROM WS-RPT-RISK-LINE AFTER ADVANCING 1.
054500     MOVE "HIGH"     TO RRL-RISK-LEVEL.
054600     MOVE RISK-HIGH-CNT TO RRL-COUNT.
054700     WRITE RPT-REC FROM WS-RPT-RISK-LINE AFTER ADVANCING 1.
054800     MOVE "CRITICAL" TO RRL-RISK-LEVEL.
054900     MOVE RISK-CRITICAL-CNT TO RRL-COUNT.
055000     WRITE RPT-REC FROM WS-RPT-RISK-LINE AFTER ADVANCING 1.
055100 790-EXIT.
055200     EXIT.
055300
055400******************************************************************
055500*    792-SORT-DAILY -- HAND-ROLLED EXCHANGE SORT, ASCENDING BY    *
055600*    SHIFT DATE.  THE SHOP DOES NOT USE THE SORT VERB FOR SMALL    *
055700*    IN-MEMORY WORK TABLES.                                       *
055800******************************************************************
055900 792-SORT-DAILY.
056000     MOVE "792-SORT-DAILY" TO PARA-NAME.
056100     IF DGT-COUNT-USED < 2
056200         GO TO 792-EXIT
056300     END-IF.
056400     PERFORM 793-SORT-DAILY-OUTER THRU 793-EXIT
056500             VARYING WS-SORT-I FROM 1 BY 1
056600             UNTIL WS-SORT-I > DGT-COUNT-USED - 1.
056700 792-EXIT.
056800     EXIT.
056900
057000 793-SORT-DAILY-OUTER.
057100     PERFORM 794X-SORT-DAILY-INNER THRU 794X-EXIT
057200             VARYING WS-SORT-J FROM 1 BY 1
057300             UNTIL WS-SORT-J > DGT-COUNT-USED - WS-SORT-I.
057400 793-EXIT.
057500     EXIT.
057600
057700 794X-SORT-DAILY-INNER.
057800     SET DGT-IDX TO WS-SORT-J.
057900     SET DGT-IDX-2 TO WS-SORT-J.
058000     SET DGT-IDX-2 UP BY 1.
058100     IF DGT-DATE (DGT-IDX) > DGT-DATE (DGT-IDX-2)
058200         MOVE DGT-DATE (DGT-IDX)    TO WS-HOLD-DATE
058300         MOVE DGT-GAP-SUM (DGT-IDX) TO WS-HOLD-GAP-SUM
058400         MOVE DGT-DATE (DGT-IDX-2)    TO DGT-DATE (DGT-IDX)
058500         MOVE DGT-GAP-SUM (DGT-IDX-2) TO DGT-GAP-SUM (DGT-IDX)
058600         MOVE WS-HOLD-DATE          TO DGT-DATE (DGT-IDX-2)
058700         MOVE WS-HOLD-GAP-SUM       TO DGT-GAP-SUM (DGT-IDX-2)
058800     END-IF.
058900 794X-EXIT.
059000     EXIT.
059100
059200 794-PRINT-DAILY.
059300     WRITE RPT-REC FROM WS-RPT-DAILY-HDR AFTER ADVANCING 2.
059400     IF DGT-COUNT-USED > 0
059500         PERFORM 795-PRINT-ONE-DAY THRU 795-EXIT
059600                 VARYING DGT-IDX FROM 1 BY 1
059700                 UNTIL DGT-IDX > DGT-COUNT-USED
059800     END-IF.
059900 794-EXIT.
060000     EXIT.
060100
060200 795-PRINT-ONE-DAY.
060300     MOVE DGT-DATE (DGT-IDX) TO RDL-DATE.
060310     MOVE DGT-DATE (DGT-IDX) TO WS-PRT-DATE.
060320     STRING WS-PRT-DATE-CCYY   DELIMITED BY SIZE
060330            "-"                DELIMITED BY SIZE
060340            WS-PRT-DATE-MM     DELIMITED BY SIZE
060350            "-"                DELIMITED BY SIZE
060360            WS-PRT-DATE-DD     DELIMITED BY SIZE
060370       INTO RDL-DATE-DISP
060380     END-STRING.
060400     MOVE DGT-GAP-SUM (DGT-IDX) TO RDL-GAP-SUM.
060500     WRITE RPT-REC FROM WS-RPT-DAILY-LINE AFTER ADVANCING 1.
060600 795-EXIT.
060700     EXIT.
060800
060900******************************************************************
061000*    796-SORT-FACILITIES -- HAND-ROLLED EXCHANGE SORT, DESCENDING *
061100*    BY TOTAL GAP.                                                 *
061200******************************************************************
061300 796-SORT-FACILITIES.
061400     MOVE "796-SORT-FACILITIES" TO PARA-NAME.
061500     IF FACT-COUNT-USED < 2
061600         GO TO 796-EXIT
061700     END-IF.
061800     PERFORM 796A-OUTER THRU 796A-EXIT
061900             VARYING WS-SORT-I FROM 1 BY 1
062000             UNTIL WS-SORT-I > FACT-COUNT-USED - 1.
062100 796-EXIT.
062200     EXIT.
062300
062400 796A-OUTER.
062500     PERFORM 796B-INNER THRU 796B-EXIT
062600             VARYING WS-SORT-J FROM 1 BY 1
062700             UNTIL WS-SORT-J > FACT-COUNT-USED - WS-SORT-I.
062800 796A-EXIT.
062900     EXIT.
063000
063100 796B-INNER.
063200     SET FACT-IDX TO WS-SORT-J.
063300     SET FACT-IDX-2 TO WS-SORT-J.
063400     SET FACT-IDX-2 UP BY 1.
063500     IF FACT-GAP-SUM (FACT-IDX) < FACT-GAP-SUM (FACT-IDX-2)
063600         MOVE FACT-FAC-ID (FACT-IDX)      TO WS-HOLD-FAC-ID
063700         MOVE FACT-FAC-NAME (FACT-IDX)    TO WS-HOLD-FAC-NAME
063800         MOVE FACT-GAP-SUM (FACT-IDX)     TO WS-HOLD-GAP-SUM
063900         MOVE FACT-SHIFT-COUNT (FACT-IDX) TO WS-HOLD-SHIFT-COUNT
064000         MOVE FACT-FAC-ID (FACT-IDX-2)      TO FACT-FAC-ID (FACT-IDX)
064100         MOVE FACT-FAC-NAME (FACT-IDX-2)    TO FACT-FAC-NAME (FACT-IDX)
064200         MOVE FACT-GAP-SUM (FACT-IDX-2)     TO FACT-GAP-SUM (FACT-IDX)
064300         MOVE FACT-SHIFT-COUNT (FACT-IDX-2) TO FACT-SHIFT-COUNT (FACT-IDX)
064400         MOVE WS-HOLD-FAC-ID      TO FACT-FAC-ID (FACT-IDX-2)
064500         MOVE WS-HOLD-FAC-NAME    TO FACT-FAC-NAME (FACT-IDX-2)
064600         MOVE WS-HOLD-GAP-SUM     TO FACT-GAP-SUM (FACT-IDX-2)
064700         MOVE WS-HOLD-SHIFT-COUNT TO FACT-SHIFT-COUNT (FACT-IDX-2)
064800     END-IF.
064900 796B-EXIT.
065000     EXIT.
065100
065200 797-PRINT-FACILITIES.
065300     WRITE RPT-REC FROM WS-RPT-FAC-HDR AFTER ADVANCING 2.
065400     IF FACT-COUNT-USED > 10
065450         MOVE 10 TO WS-PRINT-LIMIT
065500     ELSE
065600         MOVE FACT-COUNT-USED TO WS-PRINT-LIMIT
065700     END-IF.
065800     IF WS-PRINT-LIMIT > 0
065900         PERFORM 797A-PRINT-ONE-FAC THRU 797A-EXIT
066000                 VARYING FACT-IDX FROM 1 BY 1
066100                 UNTIL FACT-IDX > WS-PRINT-LIMIT
066200     END-IF.
066300 797-EXIT.
066400     EXIT.
066500
066600 797A-PRINT-ONE-FAC.
066700     MOVE FACT-FAC-ID (FACT-IDX) TO RFCL-FAC-ID.
066800     MOVE FACT-FAC-NAME (FACT-IDX) TO RFCL-FAC-NAME.
066900     MOVE FACT-GAP-SUM (FACT-IDX) TO RFCL-GAP-SUM.
067000     MOVE FACT-SHIFT-COUNT (FACT-IDX) TO RFCL-SHIFT-COUNT.
067100     WRITE RPT-REC FROM WS-RPT-FAC-LINE AFTER ADVANCING 1.
067200 797A-EXIT.
067300     EXIT.
067400
067500******************************************************************
067600*    798-SORT-PROCEDURES -- SAME HAND-ROLLED EXCHANGE SORT,        *
067700*    DESCENDING BY TOTAL GAP, KEYED ON THE PROCEDURE TABLE.        *
067800******************************************************************
067900 798-SORT-PROCEDURES.
068000     MOVE "798-SORT-PROCEDURES" TO PARA-NAME.
068100     IF PRCT-COUNT-USED < 2
068200         GO TO 798-EXIT
068300     END-IF.
068400     PERFORM 798A-OUTER THRU 798A-EXIT
068500             VARYING WS-SORT-I FROM 1 BY 1
068600             UNTIL WS-SORT-I > PRCT-COUNT-USED - 1.
068700 798-EXIT.
068800     EXIT.
068900
069000 798A-OUTER.
069100     PERFORM 798B-INNER THRU 798B-EXIT
069200             VARYING WS-SORT-J FROM 1 BY 1
069300             UNTIL WS-SORT-J > PRCT-COUNT-USED - WS-SORT-I.
069400 798A-EXIT.
069500     EXIT.
069600
069700 798B-INNER.
069800     SET PRCT-IDX TO WS-SORT-J.
069900     SET PRCT-IDX-2 TO WS-SORT-J.
070000     SET PRCT-IDX-2 UP BY 1.
070100     IF PRCT-GAP-SUM (PRCT-IDX) < PRCT-GAP-SUM (PRCT-IDX-2)
070200         MOVE PRCT-PROC-CODE (PRCT-IDX)    TO WS-HOLD-PROC-CODE
070300         MOVE PRCT-PROC-NAME (PRCT-IDX)    TO WS-HOLD-PROC-NAME
070400         MOVE PRCT-GAP-SUM (PRCT-IDX)      TO WS-HOLD-GAP-SUM
070500         MOVE PRCT-SHIFT-COUNT (PRCT-IDX)  TO WS-HOLD-SHIFT-COUNT
070600         MOVE PRCT-PROC-CODE (PRCT-IDX-2)   TO PRCT-PROC-CODE (PRCT-IDX)
070700         MOVE PRCT-PROC-NAME (PRCT-IDX-2)   TO PRCT-PROC-NAME (PRCT-IDX)
070800         MOVE PRCT-GAP-SUM (PRCT-IDX-2)     TO PRCT-GAP-SUM (PRCT-IDX)
070900         MOVE PRCT-SHIFT-COUNT (PRCT-IDX-2) TO PRCT-SHIFT-COUNT (PRCT-IDX)
071000         MOVE WS-HOLD-PROC-CODE   TO PRCT-PROC-CODE (PRCT-IDX-2)
071100         MOVE WS-HOLD-PROC-NAME   TO PRCT-PROC-NAME (PRCT-IDX-2)
071200         MOVE WS-HOLD-GAP-SUM     TO PRCT-GAP-SUM (PRCT-IDX-2)
071300         MOVE WS-HOLD-SHIFT-COUNT TO PRCT-SHIFT-COUNT (PRCT-IDX-2)
071400     END-IF.
071500 798B-EXIT.
071600     EXIT.
071700
071800 799-PRINT-PROCEDURES.
071900     WRITE RPT-REC FROM WS-RPT-PROC-HDR AFTER ADVANCING 2.
072000     IF PRCT-COUNT-USED > 10
072100         MOVE 10 TO WS-PRINT-LIMIT
072200     ELSE
072300         MOVE PRCT-COUNT-USED TO WS-PRINT-LIMIT
072400     END-IF.
072500     IF WS-PRINT-LIMIT > 0
072600         PERFORM 799A-PRINT-ONE-PROC THRU 799A-EXIT
072700                 VARYING PRCT-IDX FROM 1 BY 1
072800                 UNTIL PRCT-IDX > WS-PRINT-LIMIT
072900     END-IF.
073000 799-EXIT.
073100     EXIT.
073200
073300 799A-PRINT-ONE-PROC.
073400     MOVE PRCT-PROC-CODE (PRCT-IDX) TO RPCL-PROC-CODE.
073500     MOVE PRCT-PROC-NAME (PRCT-IDX) TO RPCL-PROC-NAME.
073600     MOVE PRCT-GAP-SUM (PRCT-IDX) TO RPCL-GAP-SUM.
073700     MOVE PRCT-SHIFT-COUNT (PRCT-IDX) TO RPCL-SHIFT-COUNT.
073800     WRITE RPT-REC FROM WS-RPT-PROC-LINE AFTER ADVANCING 1.
073900 799A-EXIT.
074000     EXIT.
074100
074200 800-OPEN-FILES.
074300     MOVE "800-OPEN-FILES" TO PARA-NAME.
074400     OPEN INPUT SHGPPARM-FILE, SHIFTGAP-FILE.
074500     OPEN OUTPUT SHGWKRSLT-FILE, SHGPRPT-FILE, SYSOUT.
074600 800-EXIT.
074700     EXIT.
074800
074900 850-CLOSE-FILES.
075000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
075100     CLOSE SHGPPARM-FILE, SHIFTGAP-FILE, SHGWKRSLT-FILE,
075200           SHGPRPT-FILE, SYSOUT.
075300 850-EXIT.
075400     EXIT.
075500
075600 900-READ-SHGPPARM.
075700     MOVE "900-READ-SHGPPARM" TO PARA-NAME.
075800     MOVE SPACES TO SHGM-REC.
075900     MOVE ZERO TO SHGM-FILTER-DATE-FROM, SHGM-FILTER-DATE-TO,
076000                  SHGM-RISK-COUNT.
076100     READ SHGPPARM-FILE INTO SHGM-REC
076200         AT END
076300         NEXT SENTENCE
076400     END-READ.
076410     IF SHGM-FILTER-DATE-FROM NOT = ZERO
076420         MOVE SHGM-FILTER-DATE-FROM TO WS-FLT-FROM-DATE
076430         DISPLAY "WORKLIST FROM-DATE FILTER....: "
076440             WS-FLT-FROM-CCYY "-" WS-FLT-FROM-MMDD
076450     END-IF.
076500 900-EXIT.
076600     EXIT.
076700
076800 950-READ-SHIFTGAP.
076900     MOVE "950-READ-SHIFTGAP" TO PARA-NAME.
077000     READ SHIFTGAP-FILE INTO SHGP-REC
077100         AT END
077200         MOVE "10" TO IFCODE
077300         GO TO 950-EXIT
077400     END-READ.
077500     ADD 1 TO RECORDS-READ.
077600 950-EXIT.
077700     EXIT.
077800
077900 999-CLEANUP.
078000     MOVE "999-CLEANUP" TO PARA-NAME.
078100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
078200     DISPLAY "** SHIFT-GAP RECORDS READ **".
078300     DISPLAY RECORDS-READ.
078400     DISPLAY "** WORKLIST RECORDS WRITTEN **".
078500     DISPLAY RECORDS-WRITTEN.
078600     DISPLAY "******** NORMAL END OF JOB SHFTGAP ********".
078700 999-EXIT.
078800     EXIT.
078900
079000 1000-ABEND-RTN.
079100     WRITE SYSOUT-REC FROM ABEND-REC.
079200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
079300     DISPLAY "*** ABNORMAL END OF JOB-SHFTGAP ***" UPON CONSOLE.
079400     DIVIDE ZERO-VAL INTO ONE-VAL.
