000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SHFTSCEN.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/14/17.
000600 DATE-COMPILED. 02/14/17.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          SCENARIO COVERAGE ANALYZER -- LOADS THE PROVIDER
001300*          ROSTER INTO A BINARY-SEARCH TABLE, THEN FOR EVERY
001400*          SHIFT ON THE RECOMMENDATION FILE WALKS THE CANDIDATE
001500*          LIST IN THE ORDER THE SCHEDULING TOOL RANKED THEM,
001600*          LOOKING FOR THE FIRST PROVIDER ELIGIBLE UNDER THE
001700*          BASELINE (NO-WAIVER) RULES AND, SEPARATELY, THE FIRST
001800*          ELIGIBLE UNDER THE SCENARIO (ONE-RECORD PARAMETER
001900*          CARD) WAIVER ASSUMPTIONS.
002000*
002100*          A SHIFT WHOSE SCENARIO RUN IS COVERABLE BUT WHOSE
002200*          BASELINE RUN IS NOT IS FLAGGED AS A DELTA -- THAT IS
002300*          THE STAFFING OFFICE'S "WHAT-IF THIS ASSUMPTION HOLDS"
002400*          ANSWER.
002500*
002600******************************************************************
002700
002800               PARAMETER CARD          -   SCNPARM-FILE
002900
003000               PROVIDER ROSTER         -   PROVIDER-FILE
003100
003200               INPUT FILE              -   SHIFTREC-FILE
003300
003400               OUTPUT FILE PRODUCED    -   SCNRSLT-FILE
003500
003600               DUMP FILE               -   SYSOUT
003700
003800******************************************************************
003900*    CHANGE LOG
004000******************************************************************
004100*    02/14/17  JWS  INITIAL VERSION (RQ1310 -- STAFFING OFFICE
004200*                   "WHAT-IF" COVERAGE REQUEST)
004300*    03/02/17  RVT  SEARCH ALL BINARY LOOKUP REPLACES THE FIRST
004400*                   CUT'S SEQUENTIAL SEARCH -- ROSTER TOO BIG
004500*    05/22/18  MKO  DELTA CHANGE-NOTE TEXT STANDARDIZED TO MATCH
004600*                   THE CREDENTIALING COMMITTEE'S WORDING
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT SCNPARM-FILE
006200     ASSIGN TO UT-S-SCNPARM
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS PFCODE.
006500
006600     SELECT PROVIDER-FILE
006700     ASSIGN TO UT-S-PROVFIL
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS IFCODE.
007000
007100     SELECT SHIFTREC-FILE
007200     ASSIGN TO UT-S-SHIFTREC
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS RFCODE.
007500
007600     SELECT SCNRSLT-FILE
007700     ASSIGN TO UT-S-SCNRSLT
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS OFCODE.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  SYSOUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 130 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS SYSOUT-REC.
008900 01  SYSOUT-REC  PIC X(130).
009000
009100 FD  SCNPARM-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 20 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS FD-SCNPARM-REC.
009700 01  FD-SCNPARM-REC                      PIC X(20).
009800
009900******* PROVIDER-360 EXTRACT -- SORTED ASCENDING BY PROVIDER-ID
010000 FD  PROVIDER-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 170 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS FD-PROVIDER-REC.
010600 01  FD-PROVIDER-REC                     PIC X(170).
010700
010800 FD  SHIFTREC-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 115 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS FD-SHIFTREC-REC.
011400 01  FD-SHIFTREC-REC                     PIC X(115).
011500
011600 FD  SCNRSLT-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 100 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS FD-SCNRSLT-REC.
012200 01  FD-SCNRSLT-REC                      PIC X(100).
012300
012400 WORKING-STORAGE SECTION.
012500 01  FILE-STATUS-CODES.
012600     05  PFCODE                  PIC X(02).
012700         88  CODE-READ-PARM      VALUE SPACES.
012800         88  NO-MORE-PARM        VALUE "10".
012900     05  IFCODE                  PIC X(02).
013000         88  CODE-READ-PROV      VALUE SPACES.
013100         88  NO-MORE-PROVIDERS   VALUE "10".
013200     05  RFCODE                  PIC X(02).
013300         88  CODE-READ-SHIFT     VALUE SPACES.
013400         88  NO-MORE-SHIFTS-FS   VALUE "10".
013500     05  OFCODE                  PIC X(02).
013600         88  CODE-WRITE          VALUE SPACES.
013700
013800 COPY SCNPREC.
013900 COPY SHRCREC.
014000 COPY SCRSREC.
014100 COPY EGRSREC.
014200
014300******************************************************************
014400*    PROVIDER ROSTER BINARY-SEARCH TABLE -- SAME FIELD SHAPE AS   *
014500*    PROVREC.CPY, DUPLICATED HERE BECAUSE A COPY MEMBER CANNOT    *
014600*    DOUBLE AS BOTH A FLAT FD RECORD AND AN OCCURS TABLE ROW.     *
014700******************************************************************
014800 01  PROV-TABLE-AREA.
014900     05  PROV-TBL-ROW OCCURS 5000 TIMES
015000                      ASCENDING KEY IS PTR-ID
015100                      INDEXED BY PROV-IDX.
015200         10  PTR-ID                  PIC X(10).
015300         10  PTR-NAME                PIC X(30).
015400         10  PTR-SPECIALTY           PIC X(25).
015500         10  PTR-HOME-FAC-ID         PIC X(10).
015600         10  PTR-HOME-FAC-NAME       PIC X(30).
015700         10  PTR-STATUS              PIC X(10).
015800         10  PTR-LIC-STATUS          PIC X(15).
015900         10  PTR-LIC-DAYS-FLAG       PIC X(01).
016000         10  PTR-LIC-DAYS-LEFT       PIC S9(5).
016100         10  PTR-ACLS-STATUS         PIC X(15).
016200         10  PTR-ACLS-DAYS-FLAG      PIC X(01).
016300         10  PTR-ACLS-DAYS-LEFT      PIC S9(5).
016400         10  PTR-PRIV-COUNT          PIC 9(03).
016500         10  PTR-PRIV-FAC-COUNT      PIC 9(03).
016600         10  PTR-PAYER-COUNT         PIC 9(03).
016700         10  FILLER                  PIC X(04).
016800
016900 01  PROV-TABLE-CONTROL.
017000     05  PROV-TBL-COUNT          PIC 9(05) COMP.
017100
017200 01  COUNTERS-AND-ACCUMULATORS.
017300     05  RECORDS-READ            PIC 9(9) COMP.
017400     05  RECORDS-WRITTEN         PIC 9(9) COMP.
017500     05  SHIFT-COUNT             PIC 9(7) COMP.
017600     05  BASELINE-COVERABLE-CNT  PIC 9(7) COMP.
017700     05  SCENARIO-COVERABLE-CNT  PIC 9(7) COMP.
017800     05  DELTA-CNT               PIC 9(7) COMP.
017900     05  WS-SUB                  PIC 9(02) COMP.
018000
018100 01  FLAGS-AND-SWITCHES.
018200     05  MORE-SHIFTS-SW          PIC X(01) VALUE "Y".
018300         88  NO-MORE-SHIFTS      VALUE "N".
018400     05  BASELINE-FOUND-SW       PIC X(01) VALUE "N".
018500         88  BASELINE-FOUND      VALUE "Y".
018600     05  SCENARIO-FOUND-SW       PIC X(01) VALUE "N".
018700         88  SCENARIO-FOUND      VALUE "Y".
018750     05  PROV-TBL-FOUND-SW       PIC X(01) VALUE "N".
018760         88  PROV-TBL-FOUND      VALUE "Y".
018770*    COMBINED VIEW OF THE FOUR SWITCHES FOR THE END-OF-JOB
018780*    DIAGNOSTIC TRACE LINE -- ONE DISPLAY INSTEAD OF FOUR.
018790 01  SWITCH-TRACE-VIEW REDEFINES FLAGS-AND-SWITCHES
018795                                 PIC X(04).
018800
019000 COPY ABENDREC.
019100
019200 PROCEDURE DIVISION.
019300
019400 000-MAINLINE.
019500     PERFORM 050-HOUSEKEEPING THRU 050-EXIT.
019600     PERFORM 100-LOAD-PROVIDER-TABLE THRU 100-EXIT
019700             VARYING PROV-IDX FROM 1 BY 1
019800             UNTIL NO-MORE-PROVIDERS.
019900     PERFORM 200-MAINLINE THRU 200-EXIT
020000             UNTIL NO-MORE-SHIFTS.
020100     PERFORM 900-CLEANUP THRU 900-EXIT.
020200     MOVE ZERO TO RETURN-CODE.
020300     GOBACK.
020400
020500 050-HOUSEKEEPING.
020600     MOVE "050-HOUSEKEEPING" TO PARA-NAME.
020700     DISPLAY "******** BEGIN JOB SHFTSCEN ********".
020800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
020900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021000     MOVE SPACE TO SCNP-WAIVE-LICENSE SCNP-WAIVE-ACLS
021100                   SCNP-WAIVE-PRIVILEGE SCNP-WAIVE-PAYER.
021200     READ SCNPARM-FILE INTO SCNP-REC
021300         AT END
021400         DISPLAY "** NO SCENARIO PARM CARD -- BASELINE ONLY **"
021500     END-READ.
021520     IF SCNPW-ALL-WAIVERS = SPACES OR SCNPW-ALL-WAIVERS = "NNNN"
021540         DISPLAY "** ALL WAIVERS OFF -- SCENARIO PASS IS A "
021560             "NO-OP AGAINST BASELINE **"
021580     END-IF.
021600     PERFORM 950-READ-SHIFTREC THRU 950-EXIT.
021700     IF NO-MORE-SHIFTS
021800         MOVE "EMPTY SHIFTREC-FILE" TO ABEND-REASON
021900         GO TO 1000-ABEND-RTN
022000     END-IF.
022100 050-EXIT.
022200     EXIT.
022300
022400 100-LOAD-PROVIDER-TABLE.
022500     MOVE "100-LOAD-PROVIDER-TABLE" TO PARA-NAME.
022600     MOVE FD-PROVIDER-REC TO PROV-TBL-ROW (PROV-IDX).
022700     ADD 1 TO PROV-TBL-COUNT.
022800     READ PROVIDER-FILE
022900         AT END
023000         MOVE "10" TO IFCODE
023100     END-READ.
023200 100-EXIT.
023300     EXIT.
023400
023500******************************************************************
023600*    200-MAINLINE -- ONE SHIFT AT A TIME.  RUN THE BASELINE PASS
023700*    FIRST (WAIVERS ALL OFF), THEN THE SCENARIO PASS (WAIVERS
023800*    FROM THE PARM CARD), THEN BUILD AND WRITE THE RESULT ROW.
023900******************************************************************
024000 200-MAINLINE.
024100     MOVE "200-MAINLINE" TO PARA-NAME.
024200     ADD 1 TO SHIFT-COUNT.
024300     PERFORM 300-BASELINE-BEST THRU 300-EXIT.
024400     PERFORM 350-SCENARIO-BEST THRU 350-EXIT.
024500     PERFORM 400-BUILD-SCNRSLT THRU 400-EXIT.
024600     PERFORM 700-WRITE-SCNRSLT THRU 700-EXIT.
024700     PERFORM 950-READ-SHIFTREC THRU 950-EXIT.
024800 200-EXIT.
024900     EXIT.
025000
025100******************************************************************
025200*    300-BASELINE-BEST -- WALK THE CANDIDATE LIST IN LISTED
025300*    ORDER, WAIVERS OFF.  THE FIRST ELIGIBLE CANDIDATE WINS --
025400*    GO TO 300-EXIT AS SOON AS ONE IS FOUND, PER THE "FIRST IN
025500*    LISTED ORDER" RULE (NOT THE BEST-SCORING ONE).
025600******************************************************************
025700 300-BASELINE-BEST.
025800     MOVE "N" TO BASELINE-FOUND-SW.
025900     MOVE SPACE TO SCRS-BASELINE-BEST-PROV-ID.
026000     MOVE SPACE TO EGR-WAIVE-LICENSE EGR-WAIVE-ACLS
026100                   EGR-WAIVE-PRIVILEGE EGR-WAIVE-PAYER.
026200
026300     PERFORM 310-BASELINE-ONE-CANDIDATE THRU 310-EXIT
026400             VARYING WS-SUB FROM 1 BY 1
026500             UNTIL WS-SUB > SHRC-REC-COUNT OR BASELINE-FOUND.
026600 300-EXIT.
026700     EXIT.
026800
026900 310-BASELINE-ONE-CANDIDATE.
027000     SET SHRC-IDX TO WS-SUB.
027100     PERFORM 500-LOOKUP-PROVIDER THRU 500-EXIT.
027200     IF NOT PROV-TBL-FOUND
027300         GO TO 310-EXIT
027400     END-IF.
027500
027600     PERFORM 600-CALL-ELIGCALC THRU 600-EXIT.
027700     IF EGR-ELIGIBLE
027800         MOVE "Y" TO BASELINE-FOUND-SW
027900         MOVE SHRC-PROV-ID (SHRC-IDX) TO SCRS-BASELINE-BEST-PROV-ID
028000     END-IF.
028100 310-EXIT.
028200     EXIT.
028300
028400******************************************************************
028500*    350-SCENARIO-BEST -- SAME WALK, WAIVERS FROM THE PARM CARD.
028600******************************************************************
028700 350-SCENARIO-BEST.
028800     MOVE "N" TO SCENARIO-FOUND-SW.
028900     MOVE SPACE TO SCRS-SCENARIO-BEST-PROV-ID.
029000     MOVE SCNP-WAIVE-LICENSE    TO EGR-WAIVE-LICENSE.
029100     MOVE SCNP-WAIVE-ACLS       TO EGR-WAIVE-ACLS.
029200     MOVE SCNP-WAIVE-PRIVILEGE  TO EGR-WAIVE-PRIVILEGE.
029300     MOVE SCNP-WAIVE-PAYER      TO EGR-WAIVE-PAYER.
029400
029500     PERFORM 360-SCENARIO-ONE-CANDIDATE THRU 360-EXIT
029600             VARYING WS-SUB FROM 1 BY 1
029700             UNTIL WS-SUB > SHRC-REC-COUNT OR SCENARIO-FOUND.
029800 350-EXIT.
029900     EXIT.
030000
030100 360-SCENARIO-ONE-CANDIDATE.
030200     SET SHRC-IDX TO WS-SUB.
030300     PERFORM 500-LOOKUP-PROVIDER THRU 500-EXIT.
030400     IF NOT PROV-TBL-FOUND
030500         GO TO 360-EXIT
030600     END-IF.
030700
030800     PERFORM 600-CALL-ELIGCALC THRU 600-EXIT.
030900     IF EGR-ELIGIBLE
031000         MOVE "Y" TO SCENARIO-FOUND-SW
031100         MOVE SHRC-PROV-ID (SHRC-IDX) TO SCRS-SCENARIO-BEST-PROV-ID
031200     END-IF.
031300 360-EXIT.
031400     EXIT.
031500
031600******************************************************************
031700*    400-BUILD-SCNRSLT -- SET BOTH COVERABLE FLAGS, THE DELTA
031800*    FLAG (TRUE ONLY WHEN BASELINE FAILED AND SCENARIO PASSED)
031900*    AND THE FIXED CHANGE-NOTE WORDING, AND TALLY THE TOTALS.
032000******************************************************************
032100 400-BUILD-SCNRSLT.
032200     MOVE "400-BUILD-SCNRSLT" TO PARA-NAME.
032300     MOVE SHRC-SHIFT-ID TO SCRS-SHIFT-ID.
032400     MOVE SPACE TO SCRS-CHANGE-NOTE.
032500
032600     IF BASELINE-FOUND
032700         MOVE "Y" TO SCRS-BASELINE-COVERABLE
032800         ADD 1 TO BASELINE-COVERABLE-CNT
032900     ELSE
033000         MOVE "N" TO SCRS-BASELINE-COVERABLE
033100     END-IF.
033200
033300     IF SCENARIO-FOUND
033400         MOVE "Y" TO SCRS-SCENARIO-COVERABLE
033500         ADD 1 TO SCENARIO-COVERABLE-CNT
033600     ELSE
033700         MOVE "N" TO SCRS-SCENARIO-COVERABLE
033800     END-IF.
033900
034000     IF NOT BASELINE-FOUND AND SCENARIO-FOUND
034100         MOVE "Y" TO SCRS-DELTA-FLAG
034400         STRING "Scenario made shift coverable via readiness "
034450                DELIMITED BY SIZE
034500                "assumptions" DELIMITED BY SIZE
034600                INTO SCRS-CHANGE-NOTE
034700         END-STRING
034800         ADD 1 TO DELTA-CNT
034900     ELSE
035000         MOVE "N" TO SCRS-DELTA-FLAG
035100     END-IF.
035200 400-EXIT.
035300     EXIT.
035400
035500******************************************************************
035600*    500-LOOKUP-PROVIDER -- SEARCH ALL BINARY LOOKUP OF THE
035700*    CANDIDATE'S PROVIDER ID AGAINST THE ROSTER TABLE.  SETS
035800*    PROV-TBL-FOUND-SW AND, WHEN FOUND, LEAVES PROV-IDX POINTING
035900*    AT THE MATCHING ROW.
036000******************************************************************
036100 500-LOOKUP-PROVIDER.
036200     MOVE "N" TO PROV-TBL-FOUND-SW.
036300     SEARCH ALL PROV-TBL-ROW
036400         AT END
036500             MOVE "N" TO PROV-TBL-FOUND-SW
036600         WHEN PTR-ID (PROV-IDX) = SHRC-PROV-ID (SHRC-IDX)
036700             MOVE "Y" TO PROV-TBL-FOUND-SW
036800     END-SEARCH.
036900 500-EXIT.
037000     EXIT.
037100
037200******************************************************************
037300*    600-CALL-ELIGCALC -- MOVE THE MATCHED TABLE ROW'S GATE
037400*    INPUTS INTO THE CALL SLOT (WAIVER FLAGS WERE ALREADY SET BY
037500*    THE CALLER) AND RUN THE FIVE-GATE ENGINE.
037600******************************************************************
037700 600-CALL-ELIGCALC.
037800     MOVE "600-CALL-ELIGCALC" TO PARA-NAME.
037900     MOVE PTR-STATUS (PROV-IDX)        TO EGR-PROV-STATUS.
038000     MOVE PTR-LIC-DAYS-FLAG (PROV-IDX) TO EGR-LIC-DAYS-FLAG.
038100     MOVE PTR-LIC-DAYS-LEFT (PROV-IDX) TO EGR-LIC-DAYS-LEFT.
038200     MOVE PTR-ACLS-DAYS-FLAG (PROV-IDX) TO EGR-ACLS-DAYS-FLAG.
038300     MOVE PTR-ACLS-DAYS-LEFT (PROV-IDX) TO EGR-ACLS-DAYS-LEFT.
038400     MOVE PTR-PRIV-COUNT (PROV-IDX)    TO EGR-PRIV-COUNT.
038500     MOVE PTR-PAYER-COUNT (PROV-IDX)   TO EGR-PAYER-COUNT.
038600
038700     MOVE ZERO TO EGR-RETURN-CD.
038800     CALL "ELIGCALC" USING EGR-CALC-REC, EGR-RETURN-CD.
038900     IF EGR-RETURN-CD NOT EQUAL TO ZERO
039000         MOVE "** NON-ZERO RETURN-CODE FROM ELIGCALC"
039100                                  TO ABEND-REASON
039200         GO TO 1000-ABEND-RTN
039300     END-IF.
039400 600-EXIT.
039500     EXIT.
039600
039700 700-WRITE-SCNRSLT.
039800     MOVE "700-WRITE-SCNRSLT" TO PARA-NAME.
039820     DISPLAY "SHIFT " SHRC-SHIFT-ID " VERDICT (BASE/SCEN/DELTA): "
039840         SCVV-BASELINE-COVERABLE SCVV-SCENARIO-COVERABLE
039860         SCVV-DELTA-FLAG.
039900     WRITE FD-SCNRSLT-REC FROM SCRS-REC.
040000     ADD 1 TO RECORDS-WRITTEN.
040100 700-EXIT.
040200     EXIT.
040300
040400 800-OPEN-FILES.
040500     MOVE "800-OPEN-FILES" TO PARA-NAME.
040600     OPEN INPUT SCNPARM-FILE, PROVIDER-FILE, SHIFTREC-FILE.
040700     OPEN OUTPUT SCNRSLT-FILE, SYSOUT.
040800     MOVE ZERO TO PROV-TBL-COUNT.
040900     READ PROVIDER-FILE
041000         AT END
041100         MOVE "10" TO IFCODE
041200     END-READ.
041300 800-EXIT.
041400     EXIT.
041500
041600 850-CLOSE-FILES.
041700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
041800     CLOSE SCNPARM-FILE, PROVIDER-FILE, SHIFTREC-FILE,
041900           SCNRSLT-FILE, SYSOUT.
042000 850-EXIT.
042100     EXIT.
042200
042300 900-CLEANUP.
042400     MOVE "900-CLEANUP" TO PARA-NAME.
042500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
042600     DISPLAY "** SHIFT COUNT **".
042700     DISPLAY SHIFT-COUNT.
042800     DISPLAY "** BASELINE COVERABLE **".
042900     DISPLAY BASELINE-COVERABLE-CNT.
043000     DISPLAY "** SCENARIO COVERABLE **".
043100     DISPLAY SCENARIO-COVERABLE-CNT.
043200     DISPLAY "** DELTA (SCENARIO ONLY) **".
043300     DISPLAY DELTA-CNT.
043320     DISPLAY "** FINAL SWITCH SETTINGS (SHFT/BASE/SCEN/TBL) **"
043340         SWITCH-TRACE-VIEW.
043400     DISPLAY "******** NORMAL END OF JOB SHFTSCEN ********".
043500 900-EXIT.
043600     EXIT.
043700
043800 950-READ-SHIFTREC.
043900     MOVE "950-READ-SHIFTREC" TO PARA-NAME.
044000     READ SHIFTREC-FILE INTO SHRC-REC
044100         AT END
044200         MOVE "N" TO MORE-SHIFTS-SW
044300         GO TO 950-EXIT
044400     END-READ.
044500     ADD 1 TO RECORDS-READ.
044600 950-EXIT.
044700     EXIT.
044800
044900 1000-ABEND-RTN.
045000     WRITE SYSOUT-REC FROM ABEND-REC.
045100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
045200     DISPLAY "*** ABNORMAL END OF JOB-SHFTSCEN ***" UPON CONSOLE.
045300     DIVIDE ZERO-VAL INTO ONE-VAL.
