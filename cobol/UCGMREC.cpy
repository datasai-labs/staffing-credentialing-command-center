000100******************************************************************
000200*    UCGMREC  --  UNIT CREDENTIAL GAP WORKLIST PARAMETER CARD     *
000300*    ONE-RECORD RUN-CONTROL FILE, SAME HABIT AS CRPMREC/SHGPMREC. *
000400*    RESTRICTS THE CREDENTIAL-GAP WORKLIST (NOT THE GRAND TOTAL   *
000500*    COUNT, WHICH ALWAYS COVERS EVERY UCGP-REC ROW READ) TO ONE   *
000600*    FACILITY AND/OR ONE UNIT TYPE AND/OR A NAMED SET OF GAP      *
000700*    SEVERITY LEVELS.  SPACES/ZERO MEANS "NO RESTRICTION" ON      *
000800*    THAT FILTER.                                                 *
000900*    04-22-19  RVT  INITIAL LAYOUT FOR JOINT COMMISSION AUDIT     *
001000******************************************************************
001100 01  UCGM-REC.
001200     05  UCGM-FILTER-FAC-ID          PIC X(10).
001300     05  UCGM-FILTER-UNIT-TYPE       PIC X(10).
001400     05  UCGM-SEV-COUNT              PIC 9(01).
001410     05  UCGM-SEV-LEVELS-GROUP.
001420         10  UCGM-SEV-LEVEL OCCURS 4 TIMES
001430                                     PIC X(08).
001500     05  FILLER                      PIC X(27).
001510*    FLAT VIEW OF THE FOUR SEVERITY-SET SLOTS, SAME IDEA AS
001520*    DTEDAYS' COMBINED-DATES VIEW -- LETS 900-READ-UCGMPARM
001530*    ECHO THE WHOLE SET ON ONE DISPLAY LINE INSTEAD OF FOUR.
001540 01  UCGM-SEV-LEVELS-FLAT REDEFINES UCGM-SEV-LEVELS-GROUP
001550                                     PIC X(32).
