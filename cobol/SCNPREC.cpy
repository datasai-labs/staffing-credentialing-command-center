000100******************************************************************
000200*    SCNPREC  --  SCENARIO ASSUMPTION PARAMETER CARD               *
000300*    ONE-RECORD RUN-CONTROL FILE, SAME HABIT AS THE OLD JOB        *
000400*    PARAMETER CARDS -- TELLS SHFTSCEN WHICH OF THE FOUR GATES     *
000500*    TO WAIVE FOR THE "WHAT-IF" PASS.  "Y" WAIVES THE GATE, ANY    *
000600*    OTHER VALUE (NORMALLY "N") LEAVES IT ENFORCED.                *
000700*    02-14-17  JWS  INITIAL LAYOUT                                 *
000800******************************************************************
000900 01  SCNP-REC.
001000     05  SCNP-WAIVE-LICENSE          PIC X(01).
001100     05  SCNP-WAIVE-ACLS             PIC X(01).
001200     05  SCNP-WAIVE-PRIVILEGE        PIC X(01).
001300     05  SCNP-WAIVE-PAYER            PIC X(01).
001310     05  FILLER                      PIC X(16).
001320*    COMBINED VIEW OF THE FOUR WAIVE BYTES, SAME IDEA AS          *
001330*    ELIGCALC'S GATE-FLAGS-COMBINED -- LETS 050-HOUSEKEEPING      *
001340*    TELL IN ONE COMPARE WHETHER THE SCENARIO PASS IS A NO-OP.    *
001350 01  SCNP-WAIVE-COMBINED REDEFINES SCNP-REC.
001360     05  SCNPW-ALL-WAIVERS           PIC X(04).
001370     05  FILLER                      PIC X(16).
