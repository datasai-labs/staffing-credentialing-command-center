000100******************************************************************
000200*    CRWKREC  --  CREDENTIAL RISK WORKLIST RESULT RECORD           *
000300*    ONE ROW PER FILTERED CREDENTIAL-EVENT, ENRICHED WITH THE      *
000400*    PROVIDER'S NAME/SPECIALTY/HOME FACILITY OFF PROVIDER-360.     *
000500*    04-22-17  JWS  INITIAL LAYOUT                                 *
000600******************************************************************
000700 01  CRWK-REC.
000800     05  CRWK-EVENT-ID               PIC X(20).
000900     05  CRWK-PROV-ID                PIC X(10).
001000     05  CRWK-PROV-NAME              PIC X(30).
001100     05  CRWK-PROV-SPECIALTY         PIC X(25).
001200     05  CRWK-PROV-HOME-FAC-ID       PIC X(10).
001300     05  CRWK-PROV-HOME-FAC-NAME     PIC X(30).
001400     05  CRWK-CRED-TYPE              PIC X(20).
001500     05  CRWK-EXPIRES-DATE           PIC 9(08).
001600     05  CRWK-DAYS-UNTIL-EXP         PIC S9(05).
001700     05  CRWK-RISK-BUCKET            PIC X(08).
001800     05  FILLER                      PIC X(04).
001900
002000*    ----------  KEY/BUCKET-ONLY VIEW, USED BY THE SUMMARY PASS  ---
002100*    ----------  SO IT DOES NOT HAVE TO QUALIFY THROUGH THE       --
002200*    ----------  WHOLE 172-BYTE GROUP                             --
002300******************************************************************
002400 01  CRWK-REC-BUCKET-VIEW REDEFINES CRWK-REC.
002500     05  FILLER                      PIC X(20).
002600     05  CRBV-PROV-ID                PIC X(10).
002700     05  FILLER                      PIC X(123).
002800     05  CRBV-DAYS-UNTIL-EXP         PIC S9(05).
002900     05  CRBV-RISK-BUCKET            PIC X(08).
003000     05  FILLER                      PIC X(04).
