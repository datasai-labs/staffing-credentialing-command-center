000100******************************************************************
000200*    PBPMREC  --  BLOCKER-WORKLIST PARAMETER CARD                  *
000300*    ONE-RECORD RUN-CONTROL FILE, SAME OLD JOB-PARAMETER-CARD      *
000400*    HABIT AS SCNPREC.  PBPM-FILTER-BLOCKER NAMES A SINGLE         *
000500*    BLOCKER TYPE (LICENSE/ACLS/PRIVILEGE/PAYER) TO RESTRICT THE   *
000600*    WORKLIST TO; SPACES MEANS NO FILTER -- SELECT ON ANY BLOCKER. *
000700*    04-03-17  JWS  INITIAL LAYOUT                                 *
000800******************************************************************
000900 01  PBPM-REC.
001000     05  PBPM-FILTER-BLOCKER         PIC X(09).
001100     05  FILLER                      PIC X(11).
