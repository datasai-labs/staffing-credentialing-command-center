000100******************************************************************
000200*    PBLKREC  --  PROVIDER BLOCKERS WORKLIST RESULT RECORD         *
000300*    ONE ROW PER SELECTED PROVIDER.  CARRIES THE ORDERED,          *
000400*    DEDUPLICATED BLOCKER LIST (STATUS/LICENSE/ACLS/PRIVILEGE/     *
000500*    PAYER, AT MOST ONE OF EACH), TIME-TO-READY, AND THE FIRST     *
000600*    WHY-NOT REASON TEXT OFF THE ELIGCALC CALL.                    *
000700*    04-03-17  JWS  INITIAL LAYOUT                                 *
000800******************************************************************
000900 01  PBLK-REC.
001000     05  PBLK-PROV-ID                PIC X(10).
001100     05  PBLK-PROV-NAME              PIC X(30).
001200     05  PBLK-PROV-SPECIALTY         PIC X(25).
001300     05  PBLK-BLOCKER-COUNT          PIC 9(01).
001400     05  PBLK-BLOCKER OCCURS 5 TIMES PIC X(09).
001500     05  PBLK-TTR-FLAG               PIC X(01).
001600         88  PBLK-TTR-KNOWN          VALUE "Y".
001700     05  PBLK-TIME-TO-READY-DAYS     PIC 9(05).
001800     05  PBLK-FIRST-REASON           PIC X(50).
001900     05  FILLER                      PIC X(04).
002000
002100*    ----------  KEY-ONLY VIEW, USED WHEN BUILDING THE SYSOUT  ------
002200*    ----------  TRACE LINE FOR THE SELECTED-RECORD COUNT      ------
002300******************************************************************
002400 01  PBLK-REC-KEY-VIEW REDEFINES PBLK-REC.
002500     05  PBKV-PROV-ID                PIC X(10).
002600     05  FILLER                      PIC X(161).
002700
002800*    ----------  BLOCKER-LIST-ONLY VIEW, USED BY 300-DERIVE- --------
002900*    ----------  BLOCKER-LIST SO IT CAN CLEAR JUST THE TABLE  -------
003000******************************************************************
003100 01  PBLK-BLOCKERS-VIEW REDEFINES PBLK-REC.
003200     05  FILLER                      PIC X(66).
003300     05  PBBV-BLOCKER OCCURS 5 TIMES PIC X(09).
003400     05  FILLER                      PIC X(60).
