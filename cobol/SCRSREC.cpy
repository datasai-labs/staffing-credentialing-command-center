000100******************************************************************
000200*    SCRSREC  --  SCENARIO COVERAGE RESULT RECORD                  *
000300*    ONE ROW PER SHIFT, WRITTEN BY SHFTSCEN.  CARRIES THE          *
000400*    BASELINE AND SCENARIO COVERAGE VERDICTS SIDE BY SIDE SO THE   *
000500*    "WHAT-IF" DELTA IS VISIBLE WITHOUT A SECOND PASS.             *
000600*    02-14-17  JWS  INITIAL LAYOUT                                 *
000650*    03-11-24  JWS  CHANGE-NOTE WIDENED FROM X(50) TO X(60) --     *
000660*    THE FIXED DELTA WORDING RUNS 55 BYTES, THE ORIGINAL FIELD     *
000670*    WAS TOO NARROW TO HOLD IT (RQ2208)                            *
000700******************************************************************
000800 01  SCRS-REC.
000900     05  SCRS-SHIFT-ID               PIC X(10).
001000     05  SCRS-BASELINE-COVERABLE     PIC X(01).
001100         88  SCRS-BASELINE-OK        VALUE "Y".
001200     05  SCRS-SCENARIO-COVERABLE     PIC X(01).
001300         88  SCRS-SCENARIO-OK        VALUE "Y".
001400     05  SCRS-DELTA-FLAG             PIC X(01).
001500         88  SCRS-DELTA-TRUE         VALUE "Y".
001600     05  SCRS-CHANGE-NOTE            PIC X(60).
001700     05  SCRS-BASELINE-BEST-PROV-ID  PIC X(10).
001800     05  SCRS-SCENARIO-BEST-PROV-ID  PIC X(10).
001900     05  FILLER                      PIC X(07).
002000
002100*    ----------  ALTERNATE VIEW, JUST THE TWO VERDICT BYTES AND  ---
002200*    ----------  THE DELTA BYTE, USED BY 700-WRITE-SCNRSLT FOR   ---
002300*    ----------  A ONE-LINE TRACE OF EACH ROW AS IT GOES OUT --  ---
002400*    ----------  NO NEED TO QUALIFY THROUGH THE WHOLE 100-BYTE   --
002450*    ----------  GROUP JUST TO DISPLAY THREE BYTES               ---
002500******************************************************************
002600 01  SCRS-VERDICTS-VIEW REDEFINES SCRS-REC.
002700     05  FILLER                      PIC X(10).
002800     05  SCVV-BASELINE-COVERABLE     PIC X(01).
002900     05  SCVV-SCENARIO-COVERABLE     PIC X(01).
003000     05  SCVV-DELTA-FLAG             PIC X(01).
003100     05  FILLER                      PIC X(87).
