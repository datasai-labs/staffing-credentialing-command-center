000100******************************************************************
000200*    CREDREC  --  CREDENTIAL-EVENT LEDGER RECORD                  *
000300*    ONE ROW PER LICENSE/CERTIFICATION EVENT ON A PROVIDER.       *
000400*    DAYS-UNTIL-EXPIRATION AND RISK-BUCKET ARRIVE BLANK/ZERO ON   *
000500*    THE RAW FEED -- CREDRISK DERIVES AND RE-WRITES THEM.         *
000600*    99-04-02  JWS  INITIAL LEDGER LAYOUT                         *
000700*    05-09-19  RVT  ADDED SOURCE-SYSTEM FOR MULTI-FACILITY FEEDS  *
000800******************************************************************
000900 01  CRED-REC.
001000     05  CRED-EVENT-ID               PIC X(20).
001100     05  CRED-PROV-ID                PIC X(10).
001200     05  CRED-TYPE                   PIC X(20).
001300         88  CRED-IS-LICENSE         VALUE "STATE_MED_LICENSE".
001400         88  CRED-IS-ACLS            VALUE "ACLS".
001500     05  CRED-ISSUED-DATE            PIC 9(08).
001600     05  CRED-EXPIRES-DATE           PIC 9(08).
001700     05  CRED-VERIFIED-FLAG          PIC X(01).
001800         88  CRED-VERIFIED           VALUE "Y".
001900     05  CRED-SOURCE-SYSTEM          PIC X(12).
002000     05  CRED-STATUS                 PIC X(15).
002100     05  CRED-DAYS-UNTIL-EXP         PIC S9(5).
002200     05  CRED-RISK-BUCKET            PIC X(08).
002300         88  CRED-BUCKET-EXPIRED     VALUE "EXPIRED".
002400         88  CRED-BUCKET-0-14        VALUE "0-14".
002500         88  CRED-BUCKET-15-30       VALUE "15-30".
002600         88  CRED-BUCKET-31-90       VALUE "31-90".
002700         88  CRED-BUCKET-OVER-90     VALUE ">90".
002800     05  FILLER                      PIC X(03).
002900******************************************************************
003000*    DATE-PAIR VIEW -- USED BY 200-DERIVE-RISK-BUCKET WHEN IT     *
003100*    CALLS DTEDAYS TO RE-COMPUTE CRED-DAYS-UNTIL-EXP.             *
003200******************************************************************
003300 01  CRED-REC-DATE-VIEW REDEFINES CRED-REC.
003400     05  FILLER                      PIC X(50).
003500     05  CRDV-ISSUED-DATE            PIC 9(08).
003600     05  CRDV-EXPIRES-DATE           PIC 9(08).
003700     05  FILLER                      PIC X(44).
