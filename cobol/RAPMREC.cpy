000100******************************************************************
000200*    RAPMREC  --  RISK-ACTION LEDGER LIST PARM CARD               *
000300*    ONE-RECORD RUN-CONTROL FILE, SAME HABIT AS NSPMREC/CBPMREC.   *
000400*    ALL FIVE FILTER FIELDS ARE OPTIONAL -- SPACES MEANS "NO       *
000500*    RESTRICTION" ON THAT FIELD.  PAGE-NUMBER ZERO DEFAULTS TO     *
000600*    PAGE 1; PAGE-SIZE ZERO MEANS "NO PAGING -- LIST EVERYTHING    *
000700*    THAT SURVIVES THE FILTER", SAME ZERO-MEANS-DEFAULT HABIT AS   *
000800*    CRPMREC'S BUCKET-COUNT.                                      *
000900*    02-04-25  MKO  INITIAL LAYOUT FOR ACTNLDGR (RQ1524)          *
001000******************************************************************
001100 01  RAPM-REC.
001200     05  RAPM-FILTER-ENTITY-TYPE     PIC X(08).
001300     05  RAPM-FILTER-ENTITY-ID       PIC X(10).
001400     05  RAPM-FILTER-STATUS          PIC X(12).
001500     05  RAPM-FILTER-ACTION-TYPE     PIC X(25).
001600     05  RAPM-FILTER-FAC-ID          PIC X(10).
001700     05  RAPM-PAGE-NUMBER            PIC 9(03).
001800     05  RAPM-PAGE-SIZE              PIC 9(03).
001900     05  FILLER                      PIC X(09).
