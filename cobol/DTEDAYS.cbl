000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DTEDAYS.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/18/99.
000600 DATE-COMPILED. 03/18/99.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*         CALLED SUBROUTINE -- RETURNS THE SIGNED NUMBER OF DAYS
001200*         FROM DTDY-DATE-2 TO DTDY-DATE-1 (BOTH CCYYMMDD).  A
001300*         POSITIVE RESULT MEANS DATE-1 IS LATER THAN DATE-2.
001400*         THE CALLER ALWAYS SUPPLIES THE RUN "AS-OF" DATE IN ONE
001500*         OF THE TWO SLOTS -- THIS MODULE NEVER READS THE SYSTEM
001600*         CLOCK, SO A RERUN AGAINST YESTERDAY'S EXTRACT GIVES THE
001700*         SAME ANSWER TWICE.
001800*
001900*         CALLED FROM CREDRISK (DAYS-UNTIL-EXPIRATION), CENSFCST
002000*         (FORECAST DAY OFFSETS), ACTNLDGR (AGE OF OPEN ACTIONS)
002100*         AND KPITREND (30-DAY TREND SERIES DATES).
002200*
002300******************************************************************
002400*    CHANGE LOG
002500******************************************************************
002600*    03/18/99  JWS  INITIAL VERSION -- PROPER-FRACTION JULIAN DAY
002700*                   NUMBER METHOD, REPLACES THE OLD DTEVAL STUB
002800*    04/02/99  JWS  ADDED DTDY-DATES-COMBINED QUICK-EQUAL CHECK
002900*    06/21/99  RVT  LEAP YEAR CENTURY CORRECTION (RQ0588) -- THE
003000*                   /100 +/400 TERMS WERE MISSING ON THE FIRST
003100*                   CUT AND EVERY 00-YEAR CAME BACK ONE DAY SHORT
003200*    02/11/00  MKO  Y2K READINESS REVIEW -- CONFIRMED CCYYMMDD
003300*                   INPUT (FULL 4-DIGIT YEAR) SIDESTEPS THE YY
003400*                   ROLLOVER PROBLEM THAT HIT THE OLD DATE RTNS
003500*    08/09/03  JWS  VALIDATE MM/DD RANGES BEFORE THE CALC, RETURN
003600*                   RETURN-CD 8 ON A BAD DATE INSTEAD OF ABENDING
003700*    05/14/08  RVT  RETAINED CALL SHAPE WHEN CLCLBCST/ELIGCALC
003800*                   SLOT WAS SPLIT OUT -- NO INTERFACE CHANGE
003900*    09/26/12  MKO  RENUMBERED PARAGRAPHS FOR THE 2012 STANDARDS
004000*                   CLEANUP (RQ1187)
004100******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400 WORKING-STORAGE SECTION.
005500 01  MISC-FIELDS.
005600     05  WS-A1                   PIC S9(5) COMP.
005700     05  WS-Y1                   PIC S9(7) COMP.
005800     05  WS-M1                   PIC S9(5) COMP.
005900     05  WS-JDN1                 PIC S9(9) COMP.
006000     05  WS-A2                   PIC S9(5) COMP.
006100     05  WS-Y2                   PIC S9(7) COMP.
006200     05  WS-M2                   PIC S9(5) COMP.
006300     05  WS-JDN2                 PIC S9(9) COMP.
006400     05  WS-TERM-1               PIC S9(9) COMP.
006500     05  WS-TERM-2               PIC S9(9) COMP.
006600
006700 01  DATE-VALIDATE-SWITCHES.
006800     05  WS-DATE-1-OK-SW         PIC X(01)  VALUE "Y".
006900         88  DATE-1-OK           VALUE "Y".
007000     05  WS-DATE-2-OK-SW         PIC X(01)  VALUE "Y".
007100         88  DATE-2-OK           VALUE "Y".
007200
007300 LINKAGE SECTION.
007400 01  DTDY-CALC-REC.
007500     05  DTDY-DATE-1             PIC 9(08).
007600     05  DTDY-DATE-2             PIC 9(08).
007700     05  DTDY-DAYS-DIFF          PIC S9(05).
007800
007900*    ----------  ALTERNATE YY/MM/DD VIEWS OF THE TWO DATES  ------
008000 01  DTDY-DATE-1-X REDEFINES DTDY-DATE-1.
008100     05  DTDY-D1-YY              PIC 9(04).
008200     05  DTDY-D1-MM              PIC 9(02).
008300     05  DTDY-D1-DD              PIC 9(02).
008400 01  DTDY-DATE-2-X REDEFINES DTDY-DATE-2.
008500     05  DTDY-D2-YY              PIC 9(04).
008600     05  DTDY-D2-MM              PIC 9(02).
008700     05  DTDY-D2-DD              PIC 9(02).
008800
008900*    ----------  COMBINED VIEW FOR THE QUICK-EQUAL CHECK  -------
009000 01  DTDY-DATES-GROUP REDEFINES DTDY-DATE-1.
009100     05  DTDY-DATES-COMBINED     PIC 9(16).
009200
009300 01  DTDY-RETURN-CD              PIC S9(4) COMP.
009400
009500 PROCEDURE DIVISION USING DTDY-CALC-REC, DTDY-RETURN-CD.
009600
009700 000-MAINLINE.
009800     MOVE ZERO TO DTDY-RETURN-CD.
009900     MOVE ZERO TO DTDY-DAYS-DIFF.
010000     MOVE "Y" TO WS-DATE-1-OK-SW.
010100     MOVE "Y" TO WS-DATE-2-OK-SW.
010200
010300     PERFORM 100-VALIDATE-DATES THRU 100-EXIT.
010400     IF NOT DATE-1-OK OR NOT DATE-2-OK
010500         MOVE 8 TO DTDY-RETURN-CD
010600         GOBACK
010700     END-IF.
010800
010900*    WHEN THE TWO 8-DIGIT DATES ARE IDENTICAL THE JULIAN CALC
011000*    BELOW IS WASTED WORK -- THE ANSWER IS ALWAYS ZERO.
011100     IF DTDY-DATE-1 = DTDY-DATE-2
011200         MOVE ZERO TO DTDY-DAYS-DIFF
011300         GOBACK
011400     END-IF.
011500
011600     PERFORM 200-JULIAN-DAY-1 THRU 200-EXIT.
011700     PERFORM 300-JULIAN-DAY-2 THRU 300-EXIT.
011800
011900     COMPUTE DTDY-DAYS-DIFF = WS-JDN1 - WS-JDN2.
012000
012100     GOBACK.
012200
012300******************************************************************
012400*    100-VALIDATE-DATES -- REJECT A MONTH OR DAY OUT OF RANGE
012410*    RATHER THAN LET A BAD EXTRACT DRIVE THE CALC BELOW.
012420*    (RQ0712 -- PRIOR RELEASE ABENDED ON A ZERO MONTH.)
012600******************************************************************
012700 100-VALIDATE-DATES.
012800     IF DTDY-D1-MM < 1 OR DTDY-D1-MM > 12
012900         MOVE "N" TO WS-DATE-1-OK-SW
013000     END-IF.
013100     IF DTDY-D1-DD < 1 OR DTDY-D1-DD > 31
013200         MOVE "N" TO WS-DATE-1-OK-SW
013300     END-IF.
013400     IF DTDY-D2-MM < 1 OR DTDY-D2-MM > 12
013500         MOVE "N" TO WS-DATE-2-OK-SW
013600     END-IF.
013700     IF DTDY-D2-DD < 1 OR DTDY-D2-DD > 31
013800         MOVE "N" TO WS-DATE-2-OK-SW
013900     END-IF.
014000 100-EXIT.
014100     EXIT.
014200
014300******************************************************************
014400*    200/300-JULIAN-DAY-n -- PROPER-FRACTION JDN FORMULA.  BOTH
014500*    PARAGRAPHS ARE KEPT SEPARATE (NOT FACTORED INTO ONE, SINCE
014600*    PERFORM CANNOT PASS A DATE PARAMETER) -- SEE 06/21/99 LOG
014700*    ENTRY FOR THE CENTURY-LEAP-YEAR FIX THAT HAD TO GO IN BOTH.
014800******************************************************************
014900 200-JULIAN-DAY-1.
015000     COMPUTE WS-A1 = (14 - DTDY-D1-MM) / 12.
015100     COMPUTE WS-Y1 = DTDY-D1-YY + 4800 - WS-A1.
015200     COMPUTE WS-M1 = DTDY-D1-MM + (12 * WS-A1) - 3.
015300     COMPUTE WS-TERM-1 = ((153 * WS-M1) + 2) / 5.
015400     COMPUTE WS-TERM-2 = (WS-Y1 / 4) - (WS-Y1 / 100) + (WS-Y1 / 400).
015500     COMPUTE WS-JDN1 = DTDY-D1-DD + WS-TERM-1 + (365 * WS-Y1)
015600                     + WS-TERM-2 - 32045.
015700 200-EXIT.
015800     EXIT.
015900
016000 300-JULIAN-DAY-2.
016100     COMPUTE WS-A2 = (14 - DTDY-D2-MM) / 12.
016200     COMPUTE WS-Y2 = DTDY-D2-YY + 4800 - WS-A2.
016300     COMPUTE WS-M2 = DTDY-D2-MM + (12 * WS-A2) - 3.
016400     COMPUTE WS-TERM-1 = ((153 * WS-M2) + 2) / 5.
016500     COMPUTE WS-TERM-2 = (WS-Y2 / 4) - (WS-Y2 / 100) + (WS-Y2 / 400).
016600     COMPUTE WS-JDN2 = DTDY-D2-DD + WS-TERM-1 + (365 * WS-Y2)
016700                     + WS-TERM-2 - 32045.
016800 300-EXIT.
016900     EXIT.
