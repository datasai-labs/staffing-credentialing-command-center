000100******************************************************************
000200*    SHGPREC  --  SHIFT-GAP DAILY STAFFING SNAPSHOT RECORD        *
000300*    ONE ROW PER SHIFT/PROCEDURE REQUIREMENT.  GAP-COUNT ARRIVES  *
000400*    BLANK ON THE RAW FEED -- SHFTGAP DERIVES AND RE-WRITES IT.   *
000500*    00-11-30  JWS  INITIAL LAYOUT                                *
000600*    08-05-06  MKO  ADDED RISK-REASON FREE-TEXT (RQ0877)          *
000700******************************************************************
000800 01  SHGP-REC.
000900     05  SHGP-SHIFT-ID               PIC X(10).
001000     05  SHGP-FAC-ID                 PIC X(10).
001100     05  SHGP-FAC-NAME               PIC X(30).
001200     05  SHGP-SHIFT-DATE             PIC 9(08).
001300     05  SHGP-PROC-CODE              PIC X(15).
001400     05  SHGP-PROC-NAME              PIC X(30).
001500     05  SHGP-REQUIRED-COUNT         PIC 9(03).
001600     05  SHGP-ASSIGNED-COUNT         PIC 9(03).
001700     05  SHGP-ELIGIBLE-COUNT         PIC 9(03).
001800     05  SHGP-GAP-COUNT              PIC S9(3).
001900     05  SHGP-RISK-REASON            PIC X(30).
002000     05  SHGP-RISK-LEVEL             PIC X(08).
002100         88  SHGP-RISK-LOW           VALUE "LOW".
002200         88  SHGP-RISK-MEDIUM        VALUE "MEDIUM".
002300         88  SHGP-RISK-HIGH          VALUE "HIGH".
002400         88  SHGP-RISK-CRITICAL      VALUE "CRITICAL".
002500     05  FILLER                      PIC X(02).
002600 01  SHGP-REC-COUNTS-VIEW REDEFINES SHGP-REC.
002700     05  FILLER                      PIC X(103).
002800     05  SGCV-REQUIRED-COUNT         PIC 9(03).
002900     05  SGCV-ASSIGNED-COUNT         PIC 9(03).
003000     05  SGCV-ELIGIBLE-COUNT         PIC 9(03).
003100     05  FILLER                      PIC X(43).
