000100******************************************************************
000200*    RACTTRN  --  RISK-ACTION LEDGER TRANSACTION RECORD           *
000300*    ONE TRANSACTION PER RISK-ACTION CREATE OR UPDATE REQUEST,    *
000400*    SAME QSAM-TRANSACTION-AGAINST-INDEXED-MASTER HABIT AS THE    *
000500*    OLD PATDALY-AGAINST-PATMSTR RUN.  ON AN UPDATE TRANSACTION,   *
000600*    SPACES IN RATN-STATUS/PRIORITY/OWNER MEANS "LEAVE AS IS" --   *
000700*    ONLY SUPPLIED FIELDS ARE OVERWRITTEN ON THE MASTER.           *
000800*    02-04-25  MKO  INITIAL LAYOUT FOR ACTNLDGR (RQ1524)          *
000900******************************************************************
001000 01  RATN-REC.
001100     05  RATN-TRANS-TYPE             PIC X(01).
001200         88  RATN-IS-CREATE          VALUE "C".
001300         88  RATN-IS-UPDATE          VALUE "U".
001400     05  RATN-ACTION-ID              PIC X(12).
001500     05  RATN-ENTITY-TYPE            PIC X(08).
001600     05  RATN-ENTITY-ID              PIC X(10).
001700     05  RATN-FAC-ID                 PIC X(10).
001800     05  RATN-ACTION-TYPE            PIC X(25).
001900     05  RATN-STATUS                 PIC X(12).
002000     05  RATN-PRIORITY               PIC X(08).
002100     05  RATN-OWNER                  PIC X(20).
002200     05  RATN-NOTES                  PIC X(40).
002300     05  FILLER                      PIC X(06).
